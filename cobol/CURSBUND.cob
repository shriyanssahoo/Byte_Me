000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     CURSBUND-COB.                                            
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   20/03/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : K S MURTHY                                          
001400*    PURPOSE        : SINGLE PASS OVER THE LOADED COURSE WORK             
001500*    FILE, GROUPING ELECTIVE AND BASKET COURSES AND EMITTING              
001600*    ONE PSEUDO-COURSE PER GROUP, FOR THE TIMETABLE GENERATOR.            
001700*    REV      DATE          DESCRIPTION                                   
001800*    1.0      20/03/1988    INITIAL RELEASE                               
001900*================================================================         
002000*    CHANGE LOG                                                           
002100*----------------------------------------------------------------         
002200*    DATE        BY    REQ NO   DESCRIPTION                               
002300*    20/03/1988  KSM   TT-0014  INITIAL RELEASE.                          
002400*    11/10/1988  KSM   TT-0033  BASKET-CODE BLANK NOW                     
002500*    EXCLUDES A COURSE FROM BUNDLING ALTOGETHER.                          
002600*    08/04/1989  RF    TT-0060  GROUP-2 KEY WIDENED TO                    
002700*    INCLUDE DEPARTMENT SO TWO DEPARTMENTS SHARING A BASKET               
002800*    CODE NO LONGER COLLIDE.                                              
002900*    30/09/1990  RF    TT-0096  ELECTIVE BUNDLE REGISTERED                
003000*    STRENGTH FIXED AT 100 PER THE TIMETABLE COMMITTEE'S                  
003100*    SIZING RULE.                                                         
003200*    19/03/1991  AD    TT-0112  PSEUDO-COURSE INSTRUCTORS                 
003300*    COLUMN SET TO TBD RATHER THAN LEFT BLANK.                            
003400*    25/07/1992  AD    TT-0135  TABLE CAPACITY RAISED FROM                
003500*    25 TO 50 BASKET KEYS PER GROUP.                                      
003600*    11/01/1994  AD    TT-0153  BASKET-CODE CARRIED FORWARD               
003700*    ONTO THE PSEUDO-COURSE RECORD FOR TRACEABILITY.                      
003800*    30/10/1995  PI    TT-0172  FIRST-MEMBER L/T/P AND                    
003900*    CREDITS NOW CAPTURED AT THE MOMENT A NEW KEY IS OPENED,              
004000*    NOT RE-DERIVED LATER.                                                
004100*    11/01/1999  PI    TT-0207  YEAR-2000 DATE WINDOWING                  
004200*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
004300*    02/06/2001  SK    TT-0230  ASSIGN CLAUSE MOVED OFF A                 
004400*    BARE DEVICE NAME TO THE LOGICAL WORK FILE NAMES PER                  
004500*    SITE STANDARDS.                                                      
004600*    19/11/2004  MR    TT-0262  PSEUDO-COURSE COUNT ADDED TO              
004700*    THE END-OF-JOB DISPLAY.                                              
004800*    07/05/2008  MR    TT-0290  IS-PSEUDO FLAG AND PARENT-                
004900*    PSEUDO-NAME FIELDS ADDED TO THE BUNDLE WORK RECORD.                  
005000*    14/11/2013  NV    TT-0333  COSMETIC: DISPLAY TEXT                    
005100*    ALIGNED WITH THE EXAM SIDE'S LOADER PROGRAMS.                        
005200*----------------------------------------------------------------         
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005700 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
006100             OFF STATUS IS WS-NORMAL-SWITCH.                              
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT CURSWORK  ASSIGN TO DISK                                      
006600             VALUE OF FILE-ID 'CURSWORK.DAT'                              
006700             ORGANIZATION LINE SEQUENTIAL                                 
006800             FILE STATUS IS STATUS-CWK.                                   
006900                                                                          
007000     SELECT CURSBND   ASSIGN TO DISK                                      
007100             VALUE OF FILE-ID 'CURSBND.DAT'                               
007200             ORGANIZATION LINE SEQUENTIAL                                 
007300             FILE STATUS IS STATUS-CBD.                                   
007400                                                                          
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  CURSWORK                                                             
007800     LABEL RECORD STANDARD                                                
007900     RECORD CONTAINS 200 CHARACTERS.                                      
008000 01  REG-CURSWORK.                                                        
008100     05  CW-COURSE-CODE          PIC X(12).                               
008200     05  CW-COURSE-NAME          PIC X(40).                               
008300     05  CW-SEMESTER             PIC 9(01).                               
008400     05  CW-DEPARTMENT           PIC X(08).                               
008500     05  CW-LTPSC                PIC X(12).                               
008600     05  CW-CREDITS              PIC 9(02).                               
008700     05  CW-INSTRUCTORS          PIC X(60).                               
008800     05  CW-REG-STUDENTS         PIC 9(04).                               
008900     05  CW-ELECTIVE-FLAG        PIC X(01).                               
009000     05  CW-HALF-SEM-FLAG        PIC X(01).                               
009100     05  CW-COMBINED-FLAG        PIC X(01).                               
009200     05  CW-PRE-POST-PREF        PIC X(12).                               
009300     05  CW-BASKET-CODE          PIC X(08).                               
009400     05  CW-L                    PIC 9(02).                               
009500     05  CW-T                    PIC 9(02).                               
009600     05  CW-P                    PIC 9(02).                               
009700     05  CW-IS-PSEUDO            PIC X(01).                               
009800     05  CW-PARENT-PSEUDO-NAME   PIC X(20).                               
009900     05  FILLER                  PIC X(11).                               
010000                                                                          
010100 FD  CURSBND                                                              
010200     LABEL RECORD STANDARD                                                
010300     RECORD CONTAINS 200 CHARACTERS.                                      
010400 01  REG-CURSBND.                                                         
010500     05  CB-COURSE-CODE          PIC X(12).                               
010600     05  CB-COURSE-NAME          PIC X(40).                               
010700     05  CB-SEMESTER             PIC 9(01).                               
010800     05  CB-DEPARTMENT           PIC X(08).                               
010900     05  CB-LTPSC                PIC X(12).                               
011000     05  CB-CREDITS              PIC 9(02).                               
011100     05  CB-INSTRUCTORS          PIC X(60).                               
011200     05  CB-REG-STUDENTS         PIC 9(04).                               
011300     05  CB-ELECTIVE-FLAG        PIC X(01).                               
011400     05  CB-HALF-SEM-FLAG        PIC X(01).                               
011500     05  CB-COMBINED-FLAG        PIC X(01).                               
011600     05  CB-PRE-POST-PREF        PIC X(12).                               
011700     05  CB-BASKET-CODE          PIC X(08).                               
011800     05  CB-L                    PIC 9(02).                               
011900     05  CB-T                    PIC 9(02).                               
012000     05  CB-P                    PIC 9(02).                               
012100     05  CB-IS-PSEUDO            PIC X(01).                               
012200     05  CB-PARENT-PSEUDO-NAME   PIC X(20).                               
012300     05  FILLER                  PIC X(11).                               
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600 01  STATUS-CWK                  PIC X(02) VALUE SPACES.                  
012700     88  CWK-OK                  VALUE '00'.                              
012800     88  CWK-EOF                 VALUE '10'.                              
012900 01  STATUS-CBD                  PIC X(02) VALUE SPACES.                  
013000     88  CBD-OK                  VALUE '00'.                              
013100                                                                          
013200 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
013300 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
013400                                                                          
013500 01  WS-COUNTERS.                                                         
013600     05  WS-CRS-READ             PIC 9(04) COMP VALUE ZERO.               
013700     05  WS-CRS-KEPT             PIC 9(04) COMP VALUE ZERO.               
013800     05  WS-ELECTIVE-GROUPED     PIC 9(04) COMP VALUE ZERO.               
013900     05  WS-BASKET-GROUPED       PIC 9(04) COMP VALUE ZERO.               
014000     05  WS-PSEUDO-EMITTED       PIC 9(04) COMP VALUE ZERO.               
014100                                                                          
014200*    GROUP-1 TABLE: ELECTIVE COURSES KEYED BY (SEMESTER,                  
014300*    BASKET-CODE) PER THE BASKET-BUNDLING RULE.                           
014400 01  WS-BASKET-TAB.                                                       
014500     05  WS-BASKET-COUNT         PIC 9(02) COMP VALUE ZERO.               
014600     05  WS-BASKET-ENTRY OCCURS 50 TIMES.                                 
014700         10  WS-BK-SEM           PIC 9(01).                               
014800         10  WS-BK-BASKET        PIC X(08).                               
014900         10  WS-BK-LTPSC         PIC X(12).                               
015000         10  WS-BK-CREDITS       PIC 9(02).                               
015100         10  WS-BK-L             PIC 9(02).                               
015200         10  WS-BK-T             PIC 9(02).                               
015300         10  WS-BK-P             PIC 9(02).                               
015400         10  WS-BK-HALFSEM       PIC X(01).                               
015500                                                                          
015600*    GROUP-2 TABLE: BASKET-FULL COURSES KEYED BY (SEMESTER,               
015700*    DEPARTMENT, BASKET-CODE).                                            
015800 01  WS-FULLB-TAB.                                                        
015900     05  WS-FULLB-COUNT          PIC 9(02) COMP VALUE ZERO.               
016000     05  WS-FULLB-ENTRY OCCURS 50 TIMES.                                  
016100         10  WS-FB-SEM           PIC 9(01).                               
016200         10  WS-FB-DEPT          PIC X(08).                               
016300         10  WS-FB-BASKET        PIC X(08).                               
016400         10  WS-FB-LTPSC         PIC X(12).                               
016500         10  WS-FB-CREDITS       PIC 9(02).                               
016600         10  WS-FB-L             PIC 9(02).                               
016700         10  WS-FB-T             PIC 9(02).                               
016800         10  WS-FB-P             PIC 9(02).                               
016900         10  WS-FB-HALFSEM       PIC X(01).                               
017000                                                                          
017100 77  WS-FOUND-IX                 PIC 9(02) COMP VALUE ZERO.               
017200 77  WS-SCAN-IX                  PIC 9(02) COMP VALUE ZERO.               
017300 01  WS-BASKET-IX                PIC 9(02) COMP VALUE ZERO.               
017400 01  WS-FULLB-IX                 PIC 9(02) COMP VALUE ZERO.               
017500                                                                          
017600*    SEMESTER/SUFFIX BUILD AREA FOR PSEUDO-COURSE CODES.                  
017700 01  WS-SEM-DISPLAY               PIC 9(01) VALUE ZERO.                   
017800 01  WS-CODE-BUILD                PIC X(12) VALUE SPACES.                 
017900 01  WS-CODE-BUILD-R REDEFINES WS-CODE-BUILD.                             
018000     05  WS-CODE-BUILD-CHAR       PIC X OCCURS 12 TIMES.                  
018100 01  WS-NAME-BUILD                PIC X(40) VALUE SPACES.                 
018200 01  WS-NAME-BUILD-R REDEFINES WS-NAME-BUILD.                             
018300     05  WS-NAME-BUILD-CHAR       PIC X OCCURS 40 TIMES.                  
018400                                                                          
018500 01  WS-TODAY-DATE.                                                       
018600     05  WS-TODAY-YY              PIC 9(02).                              
018700     05  WS-TODAY-MMDD            PIC 9(04).                              
018800 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
018900                                                                          
019000 PROCEDURE DIVISION.                                                      
019100                                                                          
019200 0000-MAINLINE.                                                           
019300     PERFORM 0050-OPEN-FILES                                              
019400     PERFORM 0100-PASS-COURSES THRU 0100-EXIT                             
019500         UNTIL CWK-EOF                                                    
019600     PERFORM 0300-EMIT-ELECTIVE-PSEUDO THRU 0300-EXIT                     
019700         VARYING WS-BASKET-IX FROM 1 BY 1                                 
019800         UNTIL WS-BASKET-IX > WS-BASKET-COUNT                             
019900     PERFORM 0320-EMIT-BASKET-PSEUDO THRU 0320-EXIT                       
020000         VARYING WS-FULLB-IX FROM 1 BY 1                                  
020100         UNTIL WS-FULLB-IX > WS-FULLB-COUNT                               
020200     PERFORM 0180-CLOSE-FILES                                             
020300     DISPLAY 'CURSBUND-COB  COURSES READ        = ' WS-CRS-READ           
020400     DISPLAY 'CURSBUND-COB  COURSES KEPT        = ' WS-CRS-KEPT           
020500     DISPLAY 'CURSBUND-COB  ELECTIVE GROUPED    = '                       
020600             WS-ELECTIVE-GROUPED                                          
020700     DISPLAY 'CURSBUND-COB  BASKET GROUPED      = '                       
020800             WS-BASKET-GROUPED                                            
020900     DISPLAY 'CURSBUND-COB  PSEUDO-COURSES      = '                       
021000             WS-PSEUDO-EMITTED                                            
021100     CHAIN 'PREPOST.EXE'.                                                 
021200                                                                          
021300 0050-OPEN-FILES.                                                         
021400     OPEN INPUT CURSWORK.                                                 
021500     IF NOT CWK-OK                                                        
021600         DISPLAY 'CURSBUND-COB  CANNOT OPEN CURSWORK FILE'                
021700         STOP RUN.                                                        
021800     OPEN OUTPUT CURSBND.                                                 
021900     IF NOT CBD-OK                                                        
022000         DISPLAY 'CURSBUND-COB  CANNOT OPEN CURSBND FILE'                 
022100         CLOSE CURSWORK                                                   
022200         STOP RUN.                                                        
022300     READ CURSWORK                                                        
022400         AT END SET CWK-EOF TO TRUE.                                      
022500                                                                          
022600 0100-PASS-COURSES.                                                       
022700     ADD 1 TO WS-CRS-READ.                                                
022800     IF CW-PRE-POST-PREF = 'elective'                                     
022900             AND (CW-SEMESTER = 1 OR CW-SEMESTER = 3)                     
023000             AND CW-BASKET-CODE NOT = SPACES                              
023100         PERFORM 0200-ACCUM-ELECTIVE                                      
023200         GO TO 0190-NEXT-ROW.                                             
023300     IF CW-PRE-POST-PREF = 'basket'                                       
023400             AND (CW-SEMESTER = 5 OR CW-SEMESTER = 7)                     
023500             AND CW-BASKET-CODE NOT = SPACES                              
023600         PERFORM 0220-ACCUM-BASKET                                        
023700         GO TO 0190-NEXT-ROW.                                             
023800     PERFORM 0250-COPY-COURSE                                             
023900     ADD 1 TO WS-CRS-KEPT                                                 
024000     GO TO 0190-NEXT-ROW.                                                 
024100                                                                          
024200 0190-NEXT-ROW.                                                           
024300     READ CURSWORK                                                        
024400         AT END SET CWK-EOF TO TRUE.                                      
024500 0100-EXIT.                                                               
024600     EXIT.                                                                
024700                                                                          
024800*    0200-ACCUM-ELECTIVE FOLDS AN ELECTIVE COURSE INTO THE                
024900*    GROUP-1 TABLE, OPENING A NEW KEY WHEN THIS IS THE FIRST              
025000*    MEMBER SEEN FOR (SEMESTER, BASKET-CODE).                             
025100 0200-ACCUM-ELECTIVE.                                                     
025200     ADD 1 TO WS-ELECTIVE-GROUPED.                                        
025300     MOVE ZERO TO WS-FOUND-IX.                                            
025400     PERFORM 0205-SCAN-BASKET-TAB                                         
025500         VARYING WS-SCAN-IX FROM 1 BY 1                                   
025600         UNTIL WS-SCAN-IX > WS-BASKET-COUNT                               
025700             OR WS-FOUND-IX NOT = ZERO.                                   
025800     IF WS-FOUND-IX = ZERO                                                
025900         IF WS-BASKET-COUNT < 50                                          
026000             ADD 1 TO WS-BASKET-COUNT                                     
026100             MOVE WS-BASKET-COUNT TO WS-FOUND-IX                          
026200             MOVE CW-SEMESTER TO WS-BK-SEM (WS-FOUND-IX)                  
026300             MOVE CW-BASKET-CODE TO WS-BK-BASKET (WS-FOUND-IX)            
026400             MOVE CW-LTPSC TO WS-BK-LTPSC (WS-FOUND-IX)                   
026500             MOVE CW-CREDITS TO WS-BK-CREDITS (WS-FOUND-IX)               
026600             MOVE CW-L TO WS-BK-L (WS-FOUND-IX)                           
026700             MOVE CW-T TO WS-BK-T (WS-FOUND-IX)                           
026800             MOVE CW-P TO WS-BK-P (WS-FOUND-IX)                           
026900             MOVE CW-HALF-SEM-FLAG TO WS-BK-HALFSEM (WS-FOUND-IX)         
027000         ELSE                                                             
027100             DISPLAY 'CURSBUND-COB  ELECTIVE TABLE FULL, '                
027200                     'KEY DROPPED: ' CW-COURSE-CODE.                      
027300                                                                          
027400 0205-SCAN-BASKET-TAB.                                                    
027500     IF WS-BK-SEM (WS-SCAN-IX) = CW-SEMESTER                              
027600             AND WS-BK-BASKET (WS-SCAN-IX) = CW-BASKET-CODE               
027700         MOVE WS-SCAN-IX TO WS-FOUND-IX.                                  
027800                                                                          
027900*    0220-ACCUM-BASKET FOLDS A BASKET-FULL COURSE INTO THE                
028000*    GROUP-2 TABLE, KEYED BY (SEMESTER, DEPARTMENT,                       
028100*    BASKET-CODE).                                                        
028200 0220-ACCUM-BASKET.                                                       
028300     ADD 1 TO WS-BASKET-GROUPED.                                          
028400     MOVE ZERO TO WS-FOUND-IX.                                            
028500     PERFORM 0225-SCAN-FULLB-TAB                                          
028600         VARYING WS-SCAN-IX FROM 1 BY 1                                   
028700         UNTIL WS-SCAN-IX > WS-FULLB-COUNT                                
028800             OR WS-FOUND-IX NOT = ZERO.                                   
028900     IF WS-FOUND-IX = ZERO                                                
029000         IF WS-FULLB-COUNT < 50                                           
029100             ADD 1 TO WS-FULLB-COUNT                                      
029200             MOVE WS-FULLB-COUNT TO WS-FOUND-IX                           
029300             MOVE CW-SEMESTER TO WS-FB-SEM (WS-FOUND-IX)                  
029400             MOVE CW-DEPARTMENT TO WS-FB-DEPT (WS-FOUND-IX)               
029500             MOVE CW-BASKET-CODE TO WS-FB-BASKET (WS-FOUND-IX)            
029600             MOVE CW-LTPSC TO WS-FB-LTPSC (WS-FOUND-IX)                   
029700             MOVE CW-CREDITS TO WS-FB-CREDITS (WS-FOUND-IX)               
029800             MOVE CW-L TO WS-FB-L (WS-FOUND-IX)                           
029900             MOVE CW-T TO WS-FB-T (WS-FOUND-IX)                           
030000             MOVE CW-P TO WS-FB-P (WS-FOUND-IX)                           
030100             MOVE CW-HALF-SEM-FLAG TO WS-FB-HALFSEM (WS-FOUND-IX)         
030200         ELSE                                                             
030300             DISPLAY 'CURSBUND-COB  BASKET TABLE FULL, '                  
030400                     'KEY DROPPED: ' CW-COURSE-CODE.                      
030500                                                                          
030600 0225-SCAN-FULLB-TAB.                                                     
030700     IF WS-FB-SEM (WS-SCAN-IX) = CW-SEMESTER                              
030800             AND WS-FB-DEPT (WS-SCAN-IX) = CW-DEPARTMENT                  
030900             AND WS-FB-BASKET (WS-SCAN-IX) = CW-BASKET-CODE               
031000         MOVE WS-SCAN-IX TO WS-FOUND-IX.                                  
031100                                                                          
031200*    0250-COPY-COURSE PASSES A KEPT COURSE THROUGH TO THE                 
031300*    BUNDLE WORK FILE UNCHANGED.                                          
031400 0250-COPY-COURSE.                                                        
031500     MOVE SPACES TO REG-CURSBND.                                          
031600     MOVE CW-COURSE-CODE TO CB-COURSE-CODE.                               
031700     MOVE CW-COURSE-NAME TO CB-COURSE-NAME.                               
031800     MOVE CW-SEMESTER TO CB-SEMESTER.                                     
031900     MOVE CW-DEPARTMENT TO CB-DEPARTMENT.                                 
032000     MOVE CW-LTPSC TO CB-LTPSC.                                           
032100     MOVE CW-CREDITS TO CB-CREDITS.                                       
032200     MOVE CW-INSTRUCTORS TO CB-INSTRUCTORS.                               
032300     MOVE CW-REG-STUDENTS TO CB-REG-STUDENTS.                             
032400     MOVE CW-ELECTIVE-FLAG TO CB-ELECTIVE-FLAG.                           
032500     MOVE CW-HALF-SEM-FLAG TO CB-HALF-SEM-FLAG.                           
032600     MOVE CW-COMBINED-FLAG TO CB-COMBINED-FLAG.                           
032700     MOVE CW-PRE-POST-PREF TO CB-PRE-POST-PREF.                           
032800     MOVE CW-BASKET-CODE TO CB-BASKET-CODE.                               
032900     MOVE CW-L TO CB-L.                                                   
033000     MOVE CW-T TO CB-T.                                                   
033100     MOVE CW-P TO CB-P.                                                   
033200     MOVE CW-IS-PSEUDO TO CB-IS-PSEUDO.                                   
033300     MOVE CW-PARENT-PSEUDO-NAME TO CB-PARENT-PSEUDO-NAME.                 
033400     WRITE REG-CURSBND.                                                   
033500                                                                          
033600*    0300-EMIT-ELECTIVE-PSEUDO WRITES ONE ELECTIVE_<SEM>_                 
033700*    <BASKET> PSEUDO-COURSE PER GROUP-1 KEY.                              
033800 0300-EMIT-ELECTIVE-PSEUDO.                                               
033900     MOVE SPACES TO REG-CURSBND.                                          
034000     MOVE SPACES TO WS-CODE-BUILD.                                        
034100     MOVE WS-BK-SEM (WS-BASKET-IX) TO WS-SEM-DISPLAY.                     
034200     STRING 'ELECTIVE_' DELIMITED BY SIZE                                 
034300             WS-SEM-DISPLAY DELIMITED BY SIZE                             
034400             '_' DELIMITED BY SIZE                                        
034500             WS-BK-BASKET (WS-BASKET-IX) DELIMITED BY SPACE               
034600             INTO WS-CODE-BUILD.                                          
034700     MOVE WS-CODE-BUILD TO CB-COURSE-CODE.                                
034800     MOVE SPACES TO WS-NAME-BUILD.                                        
034900     STRING 'Elective (' DELIMITED BY SIZE                                
035000             WS-BK-BASKET (WS-BASKET-IX) DELIMITED BY SPACE               
035100             ')' DELIMITED BY SIZE                                        
035200             INTO WS-NAME-BUILD.                                          
035300     MOVE WS-NAME-BUILD TO CB-COURSE-NAME.                                
035400     MOVE WS-BK-SEM (WS-BASKET-IX) TO CB-SEMESTER.                        
035500     MOVE 'ALL_DEPTS' TO CB-DEPARTMENT.                                   
035600     MOVE WS-BK-LTPSC (WS-BASKET-IX) TO CB-LTPSC.                         
035700     MOVE WS-BK-CREDITS (WS-BASKET-IX) TO CB-CREDITS.                     
035800     MOVE 'TBD' TO CB-INSTRUCTORS.                                        
035900     MOVE 100 TO CB-REG-STUDENTS.                                         
036000     MOVE 'Y' TO CB-ELECTIVE-FLAG.                                        
036100     MOVE WS-BK-HALFSEM (WS-BASKET-IX) TO CB-HALF-SEM-FLAG.               
036200     MOVE 'N' TO CB-COMBINED-FLAG.                                        
036300     MOVE 'overflow' TO CB-PRE-POST-PREF.                                 
036400     MOVE SPACES TO CB-BASKET-CODE.                                       
036500     MOVE WS-BK-L (WS-BASKET-IX) TO CB-L.                                 
036600     MOVE WS-BK-T (WS-BASKET-IX) TO CB-T.                                 
036700     MOVE WS-BK-P (WS-BASKET-IX) TO CB-P.                                 
036800     MOVE 'Y' TO CB-IS-PSEUDO.                                            
036900     MOVE SPACES TO CB-PARENT-PSEUDO-NAME.                                
037000     WRITE REG-CURSBND.                                                   
037100     ADD 1 TO WS-PSEUDO-EMITTED.                                          
037200 0300-EXIT.                                                               
037300     EXIT.                                                                
037400                                                                          
037500*    0320-EMIT-BASKET-PSEUDO WRITES ONE BASKET_<SEM>_<DEPT>_              
037600*    <BASKET> PSEUDO-COURSE PER GROUP-2 KEY.                              
037700 0320-EMIT-BASKET-PSEUDO.                                                 
037800     MOVE SPACES TO REG-CURSBND.                                          
037900     MOVE SPACES TO WS-CODE-BUILD.                                        
038000     MOVE WS-FB-SEM (WS-FULLB-IX) TO WS-SEM-DISPLAY.                      
038100     STRING 'BASKET_' DELIMITED BY SIZE                                   
038200             WS-SEM-DISPLAY DELIMITED BY SIZE                             
038300             '_' DELIMITED BY SIZE                                        
038400             WS-FB-DEPT (WS-FULLB-IX) DELIMITED BY SPACE                  
038500             '_' DELIMITED BY SIZE                                        
038600             WS-FB-BASKET (WS-FULLB-IX) DELIMITED BY SPACE                
038700             INTO WS-CODE-BUILD.                                          
038800     MOVE WS-CODE-BUILD TO CB-COURSE-CODE.                                
038900     MOVE SPACES TO WS-NAME-BUILD.                                        
039000     STRING 'Basket (' DELIMITED BY SIZE                                  
039100             WS-FB-BASKET (WS-FULLB-IX) DELIMITED BY SPACE                
039200             ')' DELIMITED BY SIZE                                        
039300             INTO WS-NAME-BUILD.                                          
039400     MOVE WS-NAME-BUILD TO CB-COURSE-NAME.                                
039500     MOVE WS-FB-SEM (WS-FULLB-IX) TO CB-SEMESTER.                         
039600     MOVE WS-FB-DEPT (WS-FULLB-IX) TO CB-DEPARTMENT.                      
039700     MOVE WS-FB-LTPSC (WS-FULLB-IX) TO CB-LTPSC.                          
039800     MOVE WS-FB-CREDITS (WS-FULLB-IX) TO CB-CREDITS.                      
039900     MOVE 'TBD' TO CB-INSTRUCTORS.                                        
040000     MOVE 100 TO CB-REG-STUDENTS.                                         
040100     MOVE 'N' TO CB-ELECTIVE-FLAG.                                        
040200     MOVE WS-FB-HALFSEM (WS-FULLB-IX) TO CB-HALF-SEM-FLAG.                
040300     MOVE 'N' TO CB-COMBINED-FLAG.                                        
040400     MOVE 'basket_full' TO CB-PRE-POST-PREF.                              
040500     MOVE WS-FB-BASKET (WS-FULLB-IX) TO CB-BASKET-CODE.                   
040600     MOVE WS-FB-L (WS-FULLB-IX) TO CB-L.                                  
040700     MOVE WS-FB-T (WS-FULLB-IX) TO CB-T.                                  
040800     MOVE WS-FB-P (WS-FULLB-IX) TO CB-P.                                  
040900     MOVE 'Y' TO CB-IS-PSEUDO.                                            
041000     MOVE SPACES TO CB-PARENT-PSEUDO-NAME.                                
041100     WRITE REG-CURSBND.                                                   
041200     ADD 1 TO WS-PSEUDO-EMITTED.                                          
041300 0320-EXIT.                                                               
041400     EXIT.                                                                
041500                                                                          
041600 0180-CLOSE-FILES.                                                        
041700     CLOSE CURSWORK CURSBND.                                              
