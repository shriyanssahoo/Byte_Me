000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     CURSLOAD-COB.                                            
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   11/03/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : K S MURTHY                                          
001400*    PURPOSE        : LOADS THE COURSE OFFERING FILE,                     
001500*    NORMALIZES EACH COLUMN, PARSES THE L-T-P-S-C STRING AND              
001600*    KEEPS ONLY SEMESTERS 1, 3, 5 AND 7, WRITING THE COURSE               
001700*    WORK FILE CONSUMED BY CURSBUND.                                      
001800*    REV      DATE          DESCRIPTION                                   
001900*    1.0      11/03/1988    INITIAL RELEASE                               
002000*================================================================         
002100*    CHANGE LOG                                                           
002200*----------------------------------------------------------------         
002300*    DATE        BY    REQ NO   DESCRIPTION                               
002400*    11/03/1988  KSM   TT-0013  INITIAL RELEASE.                  CR0001  
002500*    19/09/1988  KSM   TT-0032  LTPSC PARSE FAILURE NOW           CR0002  
002600*    DEFAULTS TO 0-0-0 WITH A WARNING RATHER THAN ABENDING.               
002700*    02/03/1989  RF    TT-0059  SEMESTER FILTER NARROWED TO       CR0003  
002800*    1, 3, 5 AND 7 ONLY.                                                  
002900*    27/08/1990  RF    TT-0095  BLANK COURSE-CODE ROWS NOW        CR0004  
003000*    SKIPPED WITH A WARNING.                                              
003100*    14/02/1991  AD    TT-0111  DEPARTMENT DEFAULTS TO            CR0005  
003200*    UNKNOWN WHEN THE COLUMN IS BLANK.                                    
003300*    19/06/1992  AD    TT-0134  INSTRUCTORS COLUMN DEFAULTS       CR0006  
003400*    TO TBD WHEN EMPTY.                                                   
003500*    02/12/1993  AD    TT-0152  HEADER ROW OF THE CSV             CR0007  
003600*    SKIPPED.                                                             
003700*    25/08/1995  PI    TT-0171  PRE-POST-PREF LOWERCASED ON       CR0008  
003800*    THE WAY IN.                                                          
003900*    06/01/1999  PI    TT-0206  YEAR-2000 DATE WINDOWING          CR0009  
004000*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
004100*    14/10/2001  SK    TT-0229  ASSIGN CLAUSE MOVED OFF A         CR0010  
004200*    BARE DEVICE NAME TO THE LOGICAL COURSE FILE NAME PER                 
004300*    SITE STANDARDS.                                                      
004400*    02/04/2004  MR    TT-0261  COURSE COUNT TOTAL ADDED TO       CR0011  
004500*    THE END-OF-JOB DISPLAY.                                              
004600*    15/09/2007  MR    TT-0289  COURSE WORK FILE RECORD           CR0012  
004700*    WIDENED TO CARRY THE DERIVED L/T/P FIELDS.                           
004800*    30/04/2013  NV    TT-0332  COSMETIC: DISPLAY TEXT            CR0013  
004900*    ALIGNED WITH THE EXAM SIDE'S EXLOAD PROGRAM.                         
005000*----------------------------------------------------------------         
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005500 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
005900             OFF STATUS IS WS-NORMAL-SWITCH.                              
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT COURSFILE ASSIGN TO COURSE                                    
006400             ORGANIZATION LINE SEQUENTIAL                                 
006500             FILE STATUS IS STATUS-CRS.                                   
006600                                                                          
006700     SELECT CURSWORK  ASSIGN TO DISK                                      
006800             VALUE OF FILE-ID 'CURSWORK.DAT'                              
006900             ORGANIZATION LINE SEQUENTIAL                                 
007000             FILE STATUS IS STATUS-CWK.                                   
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400 FD  COURSFILE                                                            
007500     LABEL RECORD STANDARD                                                
007600     RECORD CONTAINS 250 CHARACTERS.                                      
007700 01  REG-COURSFILE               PIC X(250).                              
007800                                                                          
007900 FD  CURSWORK                                                             
008000     LABEL RECORD STANDARD                                                
008100     RECORD CONTAINS 200 CHARACTERS.                                      
008200 01  REG-CURSWORK.                                                        
008300     05  CW-COURSE-CODE          PIC X(12).                               
008400     05  CW-COURSE-NAME          PIC X(40).                               
008500     05  CW-SEMESTER             PIC 9(01).                               
008600     05  CW-DEPARTMENT           PIC X(08).                               
008700     05  CW-LTPSC                PIC X(12).                               
008800     05  CW-CREDITS              PIC 9(02).                               
008900     05  CW-INSTRUCTORS          PIC X(60).                               
009000     05  CW-REG-STUDENTS         PIC 9(04).                               
009100     05  CW-ELECTIVE-FLAG        PIC X(01).                               
009200     05  CW-HALF-SEM-FLAG        PIC X(01).                               
009300     05  CW-COMBINED-FLAG        PIC X(01).                               
009400     05  CW-PRE-POST-PREF        PIC X(12).                               
009500     05  CW-BASKET-CODE          PIC X(08).                               
009600     05  CW-L                    PIC 9(02).                               
009700     05  CW-T                    PIC 9(02).                               
009800     05  CW-P                    PIC 9(02).                               
009900     05  CW-IS-PSEUDO            PIC X(01).                               
010000     05  CW-PARENT-PSEUDO-NAME   PIC X(20).                               
010100     05  FILLER                  PIC X(11).                               
010200                                                                          
010300 WORKING-STORAGE SECTION.                                                 
010400 01  STATUS-CRS                  PIC X(02) VALUE SPACES.                  
010500     88  CRS-OK                  VALUE '00'.                              
010600     88  CRS-EOF                 VALUE '10'.                              
010700 01  STATUS-CWK                  PIC X(02) VALUE SPACES.                  
010800     88  CWK-OK                  VALUE '00'.                              
010900                                                                          
011000 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
011100 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
011200                                                                          
011300 01  WS-COUNTERS.                                                         
011400     05  WS-CRS-READ             PIC 9(04) COMP VALUE ZERO.               
011500     05  WS-CRS-LOADED           PIC 9(04) COMP VALUE ZERO.               
011600     05  WS-CRS-SKIPPED          PIC 9(04) COMP VALUE ZERO.               
011700     05  WS-LTPSC-WARNINGS       PIC 9(04) COMP VALUE ZERO.               
011800     05  WS-HEADER-DONE          PIC X     VALUE 'N'.                     
011900                                                                          
012000 01  WS-INPUT-ROW.                                                        
012100     05  WS-ROW-TEXT             PIC X(250).                              
012200 01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW.                               
012300     05  WS-ROW-CHAR             PIC X OCCURS 250 TIMES.                  
012400                                                                          
012500 01  WS-FIELD-BUILD              PIC X(250).                              
012600 77  WS-FIELD-LEN                PIC 9(03) COMP VALUE ZERO.               
012700 77  WS-SCAN-IX                  PIC 9(03) COMP VALUE ZERO.               
012800 01  WS-COMMA-COUNT              PIC 9(02) COMP VALUE ZERO.               
012900                                                                          
013000*    THE THIRTEEN COURSE MASTER COLUMNS, IN FILE ORDER.                   
013100 01  WS-COLUMNS.                                                          
013200     05  WS-COL-CODE             PIC X(12) VALUE SPACES.                  
013300     05  WS-COL-NAME             PIC X(40) VALUE SPACES.                  
013400     05  WS-COL-SEM              PIC X(04) VALUE SPACES.                  
013500     05  WS-COL-DEPT             PIC X(08) VALUE SPACES.                  
013600     05  WS-COL-LTPSC            PIC X(12) VALUE SPACES.                  
013700     05  WS-COL-CREDITS          PIC X(06) VALUE SPACES.                  
013800     05  WS-COL-INSTR            PIC X(60) VALUE SPACES.                  
013900     05  WS-COL-REGSTU           PIC X(06) VALUE SPACES.                  
014000     05  WS-COL-ELECTIVE         PIC X(12) VALUE SPACES.                  
014100     05  WS-COL-HALFSEM          PIC X(12) VALUE SPACES.                  
014200     05  WS-COL-COMBINED         PIC X(12) VALUE SPACES.                  
014300     05  WS-COL-PREPOST          PIC X(12) VALUE SPACES.                  
014400     05  WS-COL-BASKET           PIC X(08) VALUE SPACES.                  
014500                                                                          
014600 01  WS-SEM-NUM                  PIC 9(01) VALUE ZERO.                    
014700 01  WS-CREDITS-NUM              PIC 9(02) VALUE ZERO.                    
014800 01  WS-CREDITS-EDIT REDEFINES WS-CREDITS-NUM PIC 99.                     
014900 01  WS-REGSTU-NUM                PIC 9(04) VALUE ZERO.                   
015000 01  WS-REGSTU-EDIT REDEFINES WS-REGSTU-NUM PIC 9999.                     
015100                                                                          
015200*    LTPSC DASH-SPLIT WORK AREA.                                          
015300 01  WS-LTPSC-PART-IX             PIC 9(02) COMP VALUE ZERO.              
015400 01  WS-LTPSC-DASH-COUNT          PIC 9(02) COMP VALUE ZERO.              
015500 01  WS-LTPSC-PART                PIC X(04) VALUE SPACES.                 
015600 01  WS-LTPSC-PART-LEN            PIC 9(02) COMP VALUE ZERO.              
015700 01  WS-LTPSC-OK                  PIC X VALUE 'Y'.                        
015800 01  WS-ONE-DIGIT                 PIC 9 VALUE ZERO.                       
015900                                                                          
016000 01  WS-TODAY-DATE.                                                       
016100     05  WS-TODAY-YY              PIC 9(02).                              
016200     05  WS-TODAY-MMDD            PIC 9(04).                              
016300 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
016400                                                                          
016500 PROCEDURE DIVISION.                                                      
016600                                                                          
016700 0000-MAINLINE.                                                           
016800     PERFORM 0050-OPEN-FILES                                              
016900     PERFORM 0100-LOAD-COURSES THRU 0100-EXIT                             
017000         UNTIL CRS-EOF                                                    
017100     PERFORM 0180-CLOSE-FILES                                             
017200     DISPLAY 'CURSLOAD-COB  COURSES READ     = ' WS-CRS-READ              
017300     DISPLAY 'CURSLOAD-COB  COURSES LOADED   = ' WS-CRS-LOADED            
017400     DISPLAY 'CURSLOAD-COB  COURSES SKIPPED  = '                          
017500             WS-CRS-SKIPPED                                               
017600     DISPLAY 'CURSLOAD-COB  LTPSC WARNINGS   = '                          
017700             WS-LTPSC-WARNINGS                                            
017800     CHAIN 'CURSBUND.EXE'.                                                
017900                                                                          
018000 0050-OPEN-FILES.                                                         
018100     OPEN INPUT COURSFILE.                                                
018200     IF NOT CRS-OK                                                        
018300         DISPLAY 'CURSLOAD-COB  CANNOT OPEN COURSE FILE'                  
018400         STOP RUN.                                                        
018500     OPEN OUTPUT CURSWORK.                                                
018600     IF NOT CWK-OK                                                        
018700         DISPLAY 'CURSLOAD-COB  CANNOT OPEN CURSWORK FILE'                
018800         CLOSE COURSFILE                                                  
018900         STOP RUN.                                                        
019000     READ COURSFILE INTO WS-INPUT-ROW                                     
019100         AT END SET CRS-EOF TO TRUE.                                      
019200                                                                          
019300 0100-LOAD-COURSES.                                                       
019400     ADD 1 TO WS-CRS-READ.                                                
019500     IF WS-HEADER-DONE = 'N'                                              
019600         MOVE 'Y' TO WS-HEADER-DONE                                       
019700         GO TO 0190-NEXT-ROW.                                             
019800     PERFORM 0120-SPLIT-ROW.                                              
019900     MOVE WS-COL-CODE TO CW-COURSE-CODE.                                  
020000     INSPECT CW-COURSE-CODE CONVERTING                                    
020100         'abcdefghijklmnopqrstuvwxyz' TO                                  
020200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
020300     IF CW-COURSE-CODE = SPACES                                           
020400         ADD 1 TO WS-CRS-SKIPPED                                          
020500         DISPLAY 'CURSLOAD-COB  SKIPPED BLANK COURSE-CODE'                
020600         GO TO 0190-NEXT-ROW.                                             
020700     PERFORM 0150-DERIVE-SEMESTER.                                        
020800     IF WS-SEM-NUM NOT = 1 AND WS-SEM-NUM NOT = 3                         
020900             AND WS-SEM-NUM NOT = 5 AND WS-SEM-NUM NOT = 7                
021000         ADD 1 TO WS-CRS-SKIPPED                                          
021100         DISPLAY 'CURSLOAD-COB  SKIPPED SEMESTER NOT IN '                 
021200                 '1/3/5/7: ' CW-COURSE-CODE                               
021300         GO TO 0190-NEXT-ROW.                                             
021400     MOVE SPACES TO REG-CURSWORK.                                         
021500     MOVE CW-COURSE-CODE TO CW-COURSE-CODE OF REG-CURSWORK.               
021600     MOVE WS-SEM-NUM TO CW-SEMESTER.                                      
021700     PERFORM 0200-DERIVE-NAME.                                            
021800     PERFORM 0210-DERIVE-DEPARTMENT.                                      
021900     PERFORM 0220-DERIVE-CREDITS.                                         
022000     PERFORM 0230-DERIVE-INSTRUCTORS.                                     
022100     PERFORM 0240-DERIVE-REGSTU.                                          
022200     PERFORM 0250-DERIVE-ELECTIVE.                                        
022300     PERFORM 0251-DERIVE-HALFSEM.                                         
022400     PERFORM 0252-DERIVE-COMBINED.                                        
022800     PERFORM 0260-DERIVE-PREPOST.                                         
022900     MOVE WS-COL-BASKET TO CW-BASKET-CODE.                                
023000     INSPECT CW-BASKET-CODE CONVERTING                                    
023100         'abcdefghijklmnopqrstuvwxyz' TO                                  
023200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
023300     PERFORM 0300-PARSE-LTPSC.                                            
023400     MOVE 'N' TO CW-IS-PSEUDO.                                            
023500     MOVE SPACES TO CW-PARENT-PSEUDO-NAME.                                
023600     WRITE REG-CURSWORK.                                                  
023700     ADD 1 TO WS-CRS-LOADED.                                              
023800     GO TO 0190-NEXT-ROW.                                                 
023900                                                                          
024000 0190-NEXT-ROW.                                                           
024100     READ COURSFILE INTO WS-INPUT-ROW                                     
024200         AT END SET CRS-EOF TO TRUE.                                      
024300 0100-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600*    0120-SPLIT-ROW CARVES THE COMMA-DELIMITED CSV TEXT INTO              
024700*    THE THIRTEEN COURSE MASTER COLUMNS.                                  
024800 0120-SPLIT-ROW.                                                          
024900     MOVE SPACES TO WS-COLUMNS.                                           
025000     MOVE ZERO TO WS-COMMA-COUNT WS-FIELD-LEN.                            
025100     MOVE SPACES TO WS-FIELD-BUILD.                                       
025200     PERFORM 0125-SPLIT-ONE-CHAR                                          
025300         VARYING WS-SCAN-IX FROM 1 BY 1                                   
025400         UNTIL WS-SCAN-IX > 250.                                          
025500     PERFORM 0130-STORE-FIELD.                                            
025600                                                                          
025700 0125-SPLIT-ONE-CHAR.                                                     
025800     IF WS-ROW-CHAR (WS-SCAN-IX) = ','                                    
025900         PERFORM 0130-STORE-FIELD                                         
026000         ADD 1 TO WS-COMMA-COUNT                                          
026100         MOVE SPACES TO WS-FIELD-BUILD                                    
026200         MOVE ZERO TO WS-FIELD-LEN                                        
026300     ELSE                                                                 
026400         IF WS-ROW-CHAR (WS-SCAN-IX) NOT = SPACE                          
026500                 OR WS-FIELD-LEN NOT = 0                                  
026600             ADD 1 TO WS-FIELD-LEN                                        
026700             MOVE WS-ROW-CHAR (WS-SCAN-IX) TO                             
026800                 WS-FIELD-BUILD (WS-FIELD-LEN:1).                         
026900                                                                          
027000 0130-STORE-FIELD.                                                        
027100     IF WS-COMMA-COUNT = 0                                                
027200         MOVE WS-FIELD-BUILD TO WS-COL-CODE.                              
027300     IF WS-COMMA-COUNT = 1                                                
027400         MOVE WS-FIELD-BUILD TO WS-COL-NAME.                              
027500     IF WS-COMMA-COUNT = 2                                                
027600         MOVE WS-FIELD-BUILD TO WS-COL-SEM.                               
027700     IF WS-COMMA-COUNT = 3                                                
027800         MOVE WS-FIELD-BUILD TO WS-COL-DEPT.                              
027900     IF WS-COMMA-COUNT = 4                                                
028000         MOVE WS-FIELD-BUILD TO WS-COL-LTPSC.                             
028100     IF WS-COMMA-COUNT = 5                                                
028200         MOVE WS-FIELD-BUILD TO WS-COL-CREDITS.                           
028300     IF WS-COMMA-COUNT = 6                                                
028400         MOVE WS-FIELD-BUILD TO WS-COL-INSTR.                             
028500     IF WS-COMMA-COUNT = 7                                                
028600         MOVE WS-FIELD-BUILD TO WS-COL-REGSTU.                            
028700     IF WS-COMMA-COUNT = 8                                                
028800         MOVE WS-FIELD-BUILD TO WS-COL-ELECTIVE.                          
028900     IF WS-COMMA-COUNT = 9                                                
029000         MOVE WS-FIELD-BUILD TO WS-COL-HALFSEM.                           
029100     IF WS-COMMA-COUNT = 10                                               
029200         MOVE WS-FIELD-BUILD TO WS-COL-COMBINED.                          
029300     IF WS-COMMA-COUNT = 11                                               
029400         MOVE WS-FIELD-BUILD TO WS-COL-PREPOST.                           
029500     IF WS-COMMA-COUNT = 12                                               
029600         MOVE WS-FIELD-BUILD TO WS-COL-BASKET.                            
029700                                                                          
029800 0150-DERIVE-SEMESTER.                                                    
029900     MOVE ZERO TO WS-SEM-NUM.                                             
030000     IF WS-COL-SEM (1:1) NUMERIC                                          
030100         MOVE WS-COL-SEM (1:1) TO WS-SEM-NUM.                             
030200                                                                          
030300 0200-DERIVE-NAME.                                                        
030400     MOVE WS-COL-NAME TO CW-COURSE-NAME.                                  
030500     IF CW-COURSE-NAME = SPACES                                           
030600         MOVE 'Untitled' TO CW-COURSE-NAME.                               
030700                                                                          
030800 0210-DERIVE-DEPARTMENT.                                                  
030900     MOVE WS-COL-DEPT TO CW-DEPARTMENT.                                   
031000     INSPECT CW-DEPARTMENT CONVERTING                                     
031100         'abcdefghijklmnopqrstuvwxyz' TO                                  
031200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
031300     IF CW-DEPARTMENT = SPACES                                            
031400         MOVE 'UNKNOWN' TO CW-DEPARTMENT.                                 
031500                                                                          
031600 0220-DERIVE-CREDITS.                                                     
031700     MOVE ZERO TO WS-CREDITS-NUM.                                         
031800     IF WS-COL-CREDITS NUMERIC                                            
031900         MOVE WS-COL-CREDITS TO WS-CREDITS-NUM.                           
032000     MOVE WS-CREDITS-NUM TO CW-CREDITS.                                   
032100                                                                          
032200 0230-DERIVE-INSTRUCTORS.                                                 
032300     MOVE WS-COL-INSTR TO CW-INSTRUCTORS.                                 
032400     IF CW-INSTRUCTORS = SPACES                                           
032500         MOVE 'TBD' TO CW-INSTRUCTORS.                                    
032600                                                                          
032700 0240-DERIVE-REGSTU.                                                      
032800     MOVE ZERO TO WS-REGSTU-NUM.                                          
032900     IF WS-COL-REGSTU NUMERIC                                             
033000         MOVE WS-COL-REGSTU TO WS-REGSTU-NUM.                             
033100     MOVE WS-REGSTU-NUM TO CW-REG-STUDENTS.                               
033200                                                                          
033300*    0250/0251/0252 TURN A FILE COLUMN THAT MAY READ YES, Y,              
033310*    NO OR N (ANY CASE) INTO A SINGLE Y/N FLAG.                           
033320 0250-DERIVE-ELECTIVE.                                                    
033330     MOVE 'N' TO CW-ELECTIVE-FLAG.                                        
033340     IF WS-COL-ELECTIVE (1:1) = 'Y' OR WS-COL-ELECTIVE (1:1) = 'y'        
033350         MOVE 'Y' TO CW-ELECTIVE-FLAG.                                    
033360 0251-DERIVE-HALFSEM.                                                     
033370     MOVE 'N' TO CW-HALF-SEM-FLAG.                                        
033380     IF WS-COL-HALFSEM (1:1) = 'Y' OR WS-COL-HALFSEM (1:1) = 'y'          
033390         MOVE 'Y' TO CW-HALF-SEM-FLAG.                                    
033410 0252-DERIVE-COMBINED.                                                    
033420     MOVE 'N' TO CW-COMBINED-FLAG.                                        
033430     IF WS-COL-COMBINED (1:1) = 'Y' OR WS-COL-COMBINED (1:1) = 'y'        
033440         MOVE 'Y' TO CW-COMBINED-FLAG.                                    
033900                                                                          
034000 0260-DERIVE-PREPOST.                                                     
034100     MOVE WS-COL-PREPOST TO CW-PRE-POST-PREF.                             
034200     INSPECT CW-PRE-POST-PREF CONVERTING                                  
034300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
034400         'abcdefghijklmnopqrstuvwxyz'.                                    
034500                                                                          
034600*    0300-PARSE-LTPSC SPLITS THE DASH-SEPARATED L-T-P-S-C                 
034700*    STRING AND KEEPS THE FIRST THREE INTEGER COMPONENTS AS               
034800*    L, T AND P; ANY PARSE FAILURE DEFAULTS THE TRIPLE TO                 
034900*    0-0-0 AND IS COUNTED AS A WARNING.                                   
035000                                                                          
035100 0300-PARSE-LTPSC.                                                        
035200     MOVE WS-COL-LTPSC TO CW-LTPSC.                                       
035300     MOVE ZERO TO CW-L CW-T CW-P.                                         
035400     MOVE ZERO TO WS-LTPSC-PART-IX WS-LTPSC-DASH-COUNT.                   
035500     MOVE SPACES TO WS-LTPSC-PART.                                        
035600     MOVE ZERO TO WS-LTPSC-PART-LEN.                                      
035700     MOVE 'Y' TO WS-LTPSC-OK.                                             
035800     PERFORM 0305-SCAN-LTPSC-CHAR                                         
035900         VARYING WS-LTPSC-PART-IX FROM 1 BY 1                             
036000         UNTIL WS-LTPSC-PART-IX > 12.                                     
036100     PERFORM 0310-STORE-LTPSC-PART.                                       
036200     IF WS-LTPSC-OK = 'N'                                                 
036300         MOVE ZERO TO CW-L CW-T CW-P                                      
036400         ADD 1 TO WS-LTPSC-WARNINGS                                       
036500         DISPLAY 'CURSLOAD-COB  BAD LTPSC, DEFAULTED 0-0-0: '             
036600                 CW-COURSE-CODE.                                          
036700                                                                          
036800 0305-SCAN-LTPSC-CHAR.                                                    
036900     IF CW-LTPSC (WS-LTPSC-PART-IX:1) = '-'                               
037000         PERFORM 0310-STORE-LTPSC-PART                                    
037100         ADD 1 TO WS-LTPSC-DASH-COUNT                                     
037200         MOVE SPACES TO WS-LTPSC-PART                                     
037300         MOVE ZERO TO WS-LTPSC-PART-LEN                                   
037400     ELSE                                                                 
037500         IF CW-LTPSC (WS-LTPSC-PART-IX:1) NOT = SPACE                     
037600             ADD 1 TO WS-LTPSC-PART-LEN                                   
037700             IF WS-LTPSC-PART-LEN < 5                                     
037800                 MOVE CW-LTPSC (WS-LTPSC-PART-IX:1) TO                    
037900                     WS-LTPSC-PART (WS-LTPSC-PART-LEN:1).                 
038000                                                                          
038100 0310-STORE-LTPSC-PART.                                                   
038200     IF WS-LTPSC-PART NOT = SPACES                                        
038300             AND WS-LTPSC-PART NUMERIC                                    
038400         IF WS-LTPSC-DASH-COUNT = 0                                       
038500             MOVE WS-LTPSC-PART TO CW-L.                                  
038600         IF WS-LTPSC-DASH-COUNT = 1                                       
038700             MOVE WS-LTPSC-PART TO CW-T.                                  
038800         IF WS-LTPSC-DASH-COUNT = 2                                       
038900             MOVE WS-LTPSC-PART TO CW-P.                                  
039000     ELSE                                                                 
039100         IF WS-LTPSC-PART NOT = SPACES                                    
039200             MOVE 'N' TO WS-LTPSC-OK.                                     
039300                                                                          
039400 0180-CLOSE-FILES.                                                        
039500     CLOSE COURSFILE CURSWORK.                                            
