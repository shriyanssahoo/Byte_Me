000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     EXGEN-COB.                                               
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   02/10/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : K S MURTHY                                          
001200*    PROGRAMMER(S)  : K S MURTHY                                          
001300*    PURPOSE        : OVERNIGHT BATCH ENTRY POINT FOR THE EXAM            
001400*    SIDE OF THE SUITE.  DISPLAYS THE RUN BANNER AND HANDS OFF            
001500*    TO THE FIRST PROGRAM IN THE CHAIN; EACH PROGRAM DOWNSTREAM           
001600*    HANDS OFF TO THE NEXT ONE ITSELF ON NORMAL COMPLETION, SO            
001700*    THIS PROGRAM RUNS ONLY ONCE PER NIGHT.                               
001800*================================================================         
001900*    CHANGE LOG                                                           
002000*----------------------------------------------------------------         
002100*    DATE        BY    REQ NO   DESCRIPTION                               
002200*    02/10/1990  KSM   TT-0099  INITIAL RELEASE.                  CR0001  
002300*    14/06/1994  PI    TT-0164  CHAIN EXTENDED TO COVER           CR0002  
002400*    SEATREL AND STUREL NOW THAT SEATING AND STUDENT                      
002500*    SCHEDULE REPORTS ARE SEPARATE PROGRAMS.                              
002600*    09/01/1999  SK    TT-0208  YEAR-2000 DATE WINDOWING          CR0003  
002700*    ADDED TO THE RUN-DATE DISPLAY FIELDS.                                
002800*    11/10/2001  SK    TT-0230  RUN BANNER REWORDED TO NAME       CR0004  
002900*    THE LOGICAL WORK FILE SET RATHER THAN BARE DEVICE NAMES,             
003000*    TO MATCH THE REST OF THE SUITE'S ASSIGN CLAUSES.                     
003100*    26/03/2004  MR    TT-0262  PIPELINE NAME AND STEP COUNT      CR0005  
003200*    FIELDS ADDED FOR THE OPERATOR'S BENEFIT ON A RERUN.                  
003300*    21/04/2013  NV    TT-0333  COSMETIC: DISPLAY TEXT            CR0006  
003400*    ALIGNED WITH THE TIMETABLE SIDE'S TTGEN PROGRAM.                     
003500*----------------------------------------------------------------         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004000 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004400             OFF STATUS IS WS-NORMAL-SWITCH.                              
004500                                                                          
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
004900 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
005000                                                                          
005100*    WS-BANNER-LINES COUNTS THE CONSOLE LINES WRITTEN BY THIS             
005200*    RUN'S BANNER, DISPLAYED AT THE FOOT OF THE BANNER FOR THE            
005300*    OPERATOR'S BENEFIT ON A RERUN.                                       
005400 77  WS-BANNER-LINES          PIC 9(02) COMP VALUE ZERO.                  
005500                                                                          
005600*    WS-PIPELINE-NAME AND WS-STEP-COUNT ARE FOR THE OPERATOR'S            
005700*    BENEFIT ONLY; THE ACTUAL HAND-OFF SEQUENCE LIVES IN EACH             
005800*    PROGRAM'S OWN TERMINAL CHAIN STATEMENT, NOT HERE.                    
005900 01  WS-PIPELINE-HEADER.                                                  
006000     05  WS-PIPELINE-NAME        PIC X(12) VALUE 'EXAMS'.                 
006100     05  WS-STEP-COUNT           PIC 9(02) COMP VALUE 6.                  
006200     05  FILLER                  PIC X(06).                               
006300 01  WS-PIPELINE-HEADER-R REDEFINES WS-PIPELINE-HEADER.                   
006400     05  WS-PIPELINE-CHAR        PIC X OCCURS 20 TIMES.                   
006500                                                                          
006600 01  WS-TODAY-DATE.                                                       
006700     05  WS-TODAY-CC             PIC 9(02).                               
006800     05  WS-TODAY-YY             PIC 9(02).                               
006900     05  WS-TODAY-MMDD           PIC 9(04).                               
007000 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).                   
007100                                                                          
007200 01  WS-FIRST-PROGRAM            PIC X(12) VALUE 'EXLOAD.EXE'.            
007300 01  WS-FIRST-PROGRAM-R REDEFINES WS-FIRST-PROGRAM.                       
007400     05  WS-FIRST-PROGRAM-CHAR   PIC X OCCURS 12 TIMES.                   
007500                                                                          
007600 PROCEDURE DIVISION.                                                      
007700                                                                          
007800 0000-MAINLINE.                                                           
007900     ACCEPT WS-TODAY-DATE FROM DATE.                                      
008000     DISPLAY 'EXGEN-COB     EXAM BATCH SUITE STARTING'.                   
008100     DISPLAY 'EXGEN-COB     RUN DATE           = ' WS-TODAY-DATE.         
008200     DISPLAY 'EXGEN-COB     PIPELINE           = '                        
008300             WS-PIPELINE-NAME.                                            
008400     DISPLAY 'EXGEN-COB     STEPS IN PIPELINE   = '                       
008500             WS-STEP-COUNT.                                               
008600     DISPLAY 'EXGEN-COB     HANDING OFF TO      = '                       
008700             WS-FIRST-PROGRAM.                                            
008800     ADD 5 TO WS-BANNER-LINES.                                            
008900     DISPLAY 'EXGEN-COB     LINES WRITTEN       = '                       
009000             WS-BANNER-LINES.                                             
009100     CHAIN 'EXLOAD.EXE'.                                                  
                                                                                
