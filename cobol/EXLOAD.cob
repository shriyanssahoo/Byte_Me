000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     EXLOAD-COB.                                              
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   02/10/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : K S MURTHY                                          
001200*    PROGRAMMER(S)  : K S MURTHY                                          
001300*    PURPOSE        : LOADS THE FOUR EXAM-SIDE MASTER FILES -             
001400*    STUDENT, EXAM-ROOM, EXAM-CONFIG AND THE ALREADY-LOADED               
001500*    COURSE WORK FILE - INTO THE WORK FILES CONSUMED BY THE               
001600*    EXAM SCHEDULER, SEAT ALLOCATOR AND EXAM VALIDATOR.                   
001700*================================================================         
001800*    CHANGE LOG                                                           
001900*----------------------------------------------------------------         
002000*    DATE        BY    REQ NO   DESCRIPTION                               
002100*    02/10/1990  KSM   TT-0098  INITIAL RELEASE.                  CR0001  
002200*    19/03/1991  RF    TT-0112  CFG DEFAULTS NOW APPLIED          CR0002  
002300*    FOR ANY OF THE SEVEN PARAMETERS MISSING FROM THE                     
002400*    CONFIG FILE RATHER THAN LEFT BLANK.                                  
002500*    05/11/1992  AD    TT-0140  COURSE EXAM CUT NOW READS         CR0003  
002600*    CURSWORK.DAT DIRECTLY INSTEAD OF RE-PARSING THE RAW                  
002700*    COURSE CSV A SECOND TIME.                                            
002800*    14/06/1994  PI    TT-0163  GROUP-ID DERIVATION ADDED         CR0004  
002900*    FOR COMBINED-SECTION COURSES.                                        
003000*    09/01/1999  SK    TT-0207  YEAR-2000 DATE WINDOWING          CR0005  
003100*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
003200*    11/10/2001  SK    TT-0229  ASSIGN CLAUSES MOVED OFF          CR0006  
003300*    BARE DEVICE NAMES TO LOGICAL FILE NAMES PER SITE                     
003400*    STANDARDS.                                                           
003500*    26/03/2004  MR    TT-0261  WARNING COUNTERS ADDED FOR        CR0007  
003600*    REJECTED STUDENT AND ROOM ROWS.                                      
003700*    21/04/2013  NV    TT-0332  COSMETIC: DISPLAY TEXT            CR0008  
003800*    ALIGNED WITH SALALOAD/CURSLOAD.                                      
003900*----------------------------------------------------------------         
004000                                                                          
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004400 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004800             OFF STATUS IS WS-NORMAL-SWITCH.                              
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT STUDFILE  ASSIGN TO STUDENT                                   
005300             ORGANIZATION LINE SEQUENTIAL                                 
005400             FILE STATUS IS STATUS-STU.                                   
005500                                                                          
005600     SELECT EXRMFILE  ASSIGN TO EXAMROOM                                  
005700             ORGANIZATION LINE SEQUENTIAL                                 
005800             FILE STATUS IS STATUS-ERM.                                   
005900                                                                          
006000     SELECT CFGFILE   ASSIGN TO EXAMCFG                                   
006100             ORGANIZATION LINE SEQUENTIAL                                 
006200             FILE STATUS IS STATUS-CFG.                                   
006300                                                                          
006400     SELECT CURSWORK  ASSIGN TO DISK                                      
006500             VALUE OF FILE-ID 'CURSWORK.DAT'                              
006600             ORGANIZATION LINE SEQUENTIAL                                 
006700             FILE STATUS IS STATUS-CWK.                                   
006800                                                                          
006900     SELECT STUDWORK  ASSIGN TO DISK                                      
007000             VALUE OF FILE-ID 'STUDWORK.DAT'                              
007100             ORGANIZATION LINE SEQUENTIAL                                 
007200             FILE STATUS IS STATUS-SWK.                                   
007300                                                                          
007400     SELECT ROOMWORK  ASSIGN TO DISK                                      
007500             VALUE OF FILE-ID 'ROOMWORK.DAT'                              
007600             ORGANIZATION LINE SEQUENTIAL                                 
007700             FILE STATUS IS STATUS-RWK.                                   
007800                                                                          
007900     SELECT CFGWORK   ASSIGN TO DISK                                      
008000             VALUE OF FILE-ID 'CFGWORK.DAT'                               
008100             ORGANIZATION LINE SEQUENTIAL                                 
008200             FILE STATUS IS STATUS-GWK.                                   
008300                                                                          
008400     SELECT CRSXWORK  ASSIGN TO DISK                                      
008500             VALUE OF FILE-ID 'CRSXWORK.DAT'                              
008600             ORGANIZATION LINE SEQUENTIAL                                 
008700             FILE STATUS IS STATUS-XWK.                                   
008800                                                                          
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100 FD  STUDFILE                                                             
009200     LABEL RECORD STANDARD                                                
009300     RECORD CONTAINS 80 CHARACTERS.                                       
009400 01  REG-STUDFILE                PIC X(80).                               
009500                                                                          
009600 FD  EXRMFILE                                                             
009700     LABEL RECORD STANDARD                                                
009800     RECORD CONTAINS 40 CHARACTERS.                                       
009900 01  REG-EXRMFILE                PIC X(40).                               
010000                                                                          
010100 FD  CFGFILE                                                              
010200     LABEL RECORD STANDARD                                                
010300     RECORD CONTAINS 40 CHARACTERS.                                       
010400 01  REG-CFGFILE                 PIC X(40).                               
010500                                                                          
010600*    REBUILT VERBATIM FROM CURSLOAD'S OWN CURSWORK RECORD.                
010700 FD  CURSWORK                                                             
010800     LABEL RECORD STANDARD                                                
010900     RECORD CONTAINS 200 CHARACTERS.                                      
011000 01  REG-CURSWORK.                                                        
011100     05  CW-COURSE-CODE          PIC X(12).                               
011200     05  CW-COURSE-NAME          PIC X(40).                               
011300     05  CW-SEMESTER             PIC 9(01).                               
011400     05  CW-DEPARTMENT           PIC X(08).                               
011500     05  CW-LTPSC                PIC X(12).                               
011600     05  CW-CREDITS               PIC 9(02).                              
011700     05  CW-INSTRUCTORS          PIC X(60).                               
011800     05  CW-REG-STUDENTS         PIC 9(04).                               
011900     05  CW-ELECTIVE-FLAG        PIC X(01).                               
012000     05  CW-HALF-SEM-FLAG        PIC X(01).                               
012100     05  CW-COMBINED-FLAG        PIC X(01).                               
012200     05  CW-PRE-POST-PREF        PIC X(12).                               
012300     05  CW-BASKET-CODE          PIC X(08).                               
012400     05  CW-L                    PIC 9(02).                               
012500     05  CW-T                    PIC 9(02).                               
012600     05  CW-P                    PIC 9(02).                               
012700     05  CW-IS-PSEUDO            PIC X(01).                               
012800     05  CW-PARENT-PSEUDO-NAME   PIC X(20).                               
012900     05  FILLER                  PIC X(11).                               
013000                                                                          
013100 FD  STUDWORK                                                             
013200     LABEL RECORD STANDARD                                                
013300     RECORD CONTAINS 60 CHARACTERS.                                       
013400 01  REG-STUDWORK.                                                        
013500     05  SU-ROLL-NUMBER          PIC X(10).                               
013600     05  SU-NAME                 PIC X(30).                               
013700     05  SU-BRANCH               PIC X(06).                               
013800     05  SU-SECTION              PIC X(01).                               
013900     05  SU-SEMESTER              PIC 9(01).                              
014000     05  FILLER                  PIC X(12).                               
014100                                                                          
014200 FD  ROOMWORK                                                             
014300     LABEL RECORD STANDARD                                                
014400     RECORD CONTAINS 25 CHARACTERS.                                       
014500 01  REG-ROOMWORK.                                                        
014600     05  RW-ROOM-ID              PIC X(08).                               
014700     05  RW-CAPACITY             PIC 9(04).                               
014800     05  RW-ROWS                 PIC 9(02).                               
014900     05  RW-COLUMNS              PIC 9(02).                               
015000     05  FILLER                  PIC X(09).                               
015100                                                                          
015200 FD  CFGWORK                                                              
015300     LABEL RECORD STANDARD                                                
015400     RECORD CONTAINS 80 CHARACTERS.                                       
015500 01  REG-CFGWORK.                                                         
015600     05  GW-EXAM-START-DATE      PIC X(10).                               
015700     05  GW-MORN-START           PIC X(05).                               
015800     05  GW-MORN-2HR-END         PIC X(05).                               
015900     05  GW-MORN-3HR-END         PIC X(05).                               
016000     05  GW-AFT-START            PIC X(05).                               
016100     05  GW-AFT-2HR-END          PIC X(05).                               
016200     05  GW-AFT-3HR-END          PIC X(05).                               
016300     05  FILLER                  PIC X(40).                               
016400                                                                          
016500 FD  CRSXWORK                                                             
016600     LABEL RECORD STANDARD                                                
016700     RECORD CONTAINS 79 CHARACTERS.                                       
016800 01  REG-CRSXWORK.                                                        
016900     05  XW-COURSE-CODE          PIC X(12).                               
017000     05  XW-COURSE-NAME          PIC X(40).                               
017010     05  XW-DEPARTMENT           PIC X(08).                               
017020     05  XW-SEMESTER             PIC 9(01).                               
017100     05  XW-CREDITS              PIC 9(02).                               
017200     05  XW-GROUP-ID             PIC X(12).                               
017300     05  FILLER                  PIC X(04).                               
017400                                                                          
017500 WORKING-STORAGE SECTION.                                                 
017600 01  STATUS-STU                  PIC X(02) VALUE SPACES.                  
017700     88  STU-OK                  VALUE '00'.                              
017800     88  STU-EOF                 VALUE '10'.                              
017900 01  STATUS-ERM                  PIC X(02) VALUE SPACES.                  
018000     88  ERM-OK                  VALUE '00'.                              
018100     88  ERM-EOF                 VALUE '10'.                              
018200 01  STATUS-CFG                  PIC X(02) VALUE SPACES.                  
018300     88  CFG-OK                  VALUE '00'.                              
018400     88  CFG-EOF                 VALUE '10'.                              
018500 01  STATUS-CWK                  PIC X(02) VALUE SPACES.                  
018600     88  CWK-OK                  VALUE '00'.                              
018700     88  CWK-EOF                 VALUE '10'.                              
018800 01  STATUS-SWK                  PIC X(02) VALUE SPACES.                  
018900     88  SWK-OK                  VALUE '00'.                              
019000 01  STATUS-RWK                  PIC X(02) VALUE SPACES.                  
019100     88  RWK-OK                  VALUE '00'.                              
019200 01  STATUS-GWK                  PIC X(02) VALUE SPACES.                  
019300     88  GWK-OK                  VALUE '00'.                              
019400 01  STATUS-XWK                  PIC X(02) VALUE SPACES.                  
019500     88  XWK-OK                  VALUE '00'.                              
019600                                                                          
019700 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
019800 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
019900                                                                          
020000 01  WS-COUNTERS.                                                         
020100     05  WS-STU-READ             PIC 9(04) COMP VALUE ZERO.               
020200     05  WS-STU-LOADED           PIC 9(04) COMP VALUE ZERO.               
020300     05  WS-STU-SKIPPED          PIC 9(04) COMP VALUE ZERO.               
020400     05  WS-ERM-READ             PIC 9(04) COMP VALUE ZERO.               
020500     05  WS-ERM-LOADED           PIC 9(04) COMP VALUE ZERO.               
020600     05  WS-CFG-READ             PIC 9(04) COMP VALUE ZERO.               
020700     05  WS-XW-LOADED            PIC 9(04) COMP VALUE ZERO.               
020800     05  WS-STU-HEADER-DONE      PIC X     VALUE 'N'.                     
020900     05  WS-ERM-HEADER-DONE      PIC X     VALUE 'N'.                     
021000     05  WS-CFG-HEADER-DONE      PIC X     VALUE 'N'.                     
021100                                                                          
021200*    WS-INPUT-ROW AND ITS REDEFINING CHARACTER TABLE ARE SHARED           
021300*    BY ALL THREE CSV SPLITS BELOW - ONLY ONE FILE IS EVER BEING          
021400*    SPLIT AT A TIME.                                                     
021500 01  WS-INPUT-ROW.                                                        
021600     05  WS-ROW-TEXT             PIC X(80).                               
021700 01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW.                               
021800     05  WS-ROW-CHAR             PIC X OCCURS 80 TIMES.                   
021900                                                                          
022000 01  WS-FIELD-BUILD              PIC X(80).                               
022100 77  WS-FIELD-LEN                PIC 9(02) COMP VALUE ZERO.               
022200 77  WS-SCAN-IX                  PIC 9(02) COMP VALUE ZERO.               
022300 01  WS-COMMA-COUNT              PIC 9(02) COMP VALUE ZERO.               
022400                                                                          
022500*    THE FIVE STUDENT MASTER COLUMNS.                                     
022600 01  WS-STU-COLUMNS.                                                      
022700     05  WS-COL-ROLL             PIC X(10) VALUE SPACES.                  
022800     05  WS-COL-NAME             PIC X(30) VALUE SPACES.                  
022900     05  WS-COL-BRANCH           PIC X(06) VALUE SPACES.                  
023000     05  WS-COL-SECTION          PIC X(01) VALUE SPACES.                  
023100     05  WS-COL-SEM              PIC X(04) VALUE SPACES.                  
023200                                                                          
023300*    THE FOUR EXAM-ROOM MASTER COLUMNS.                                   
023400 01  WS-ERM-COLUMNS.                                                      
023500     05  WS-COL-ROOMID           PIC X(08) VALUE SPACES.                  
023600     05  WS-COL-CAPACITY         PIC X(06) VALUE SPACES.                  
023700     05  WS-COL-ROWS             PIC X(04) VALUE SPACES.                  
023800     05  WS-COL-COLS             PIC X(04) VALUE SPACES.                  
023900                                                                          
024000*    THE TWO EXAM-CONFIG PARAMETER/VALUE COLUMNS.                         
024100 01  WS-CFG-COLUMNS.                                                      
024200     05  WS-COL-PARAM            PIC X(25) VALUE SPACES.                  
024300     05  WS-COL-VALUE            PIC X(10) VALUE SPACES.                  
024400                                                                          
024500 01  WS-SEM-NUM                  PIC 9(01) VALUE ZERO.                    
024600 01  WS-CAPACITY-NUM             PIC 9(04) VALUE ZERO.                    
024700 01  WS-CAPACITY-EDIT REDEFINES WS-CAPACITY-NUM PIC 9999.                 
024800 01  WS-ROWS-NUM                 PIC 9(02) VALUE ZERO.                    
024900 01  WS-COLS-NUM                 PIC 9(02) VALUE ZERO.                    
025000                                                                          
025100*    GROUP-ID DERIVATION WORK AREA - '&' MARKS A COMBINED                 
025200*    A/B COURSE, PER THE ENROLMENT RULE.                                  
025300 01  WS-SEM-DIGIT-ED              PIC 9.                                  
025400                                                                          
025500 01  WS-TODAY-DATE.                                                       
025600     05  WS-TODAY-YY             PIC 9(02).                               
025700     05  WS-TODAY-MMDD           PIC 9(04).                               
025800 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
025900                                                                          
026000 PROCEDURE DIVISION.                                                      
026100 0000-MAINLINE.                                                           
026200     PERFORM 0050-OPEN-FILES                                              
026300     PERFORM 0100-LOAD-STUDENTS THRU 0100-EXIT                            
026400         UNTIL STU-EOF                                                    
026500     PERFORM 0200-LOAD-EXAM-ROOMS THRU 0200-EXIT                          
026600         UNTIL ERM-EOF                                                    
026700     PERFORM 0300-LOAD-CONFIG THRU 0300-EXIT                              
026800     PERFORM 0400-LOAD-COURSE-CUT THRU 0400-EXIT                          
026900         UNTIL CWK-EOF                                                    
027000     PERFORM 0900-CLOSE-FILES                                             
027100     DISPLAY 'EXLOAD-COB    STUDENTS READ     = ' WS-STU-READ             
027200     DISPLAY 'EXLOAD-COB    STUDENTS LOADED   = ' WS-STU-LOADED           
027300     DISPLAY 'EXLOAD-COB    STUDENTS SKIPPED  = '                         
027400             WS-STU-SKIPPED                                               
027500     DISPLAY 'EXLOAD-COB    EXAM ROOMS READ   = ' WS-ERM-READ             
027600     DISPLAY 'EXLOAD-COB    EXAM ROOMS LOADED = ' WS-ERM-LOADED           
027700     DISPLAY 'EXLOAD-COB    CONFIG ROWS READ  = ' WS-CFG-READ             
027800     DISPLAY 'EXLOAD-COB    COURSES CUT       = ' WS-XW-LOADED            
027900     CHAIN 'EXVALID.EXE'.                                                 
028000                                                                          
028100 0050-OPEN-FILES.                                                         
028200     OPEN INPUT STUDFILE.                                                 
028300     IF NOT STU-OK                                                        
028400         DISPLAY 'EXLOAD-COB    CANNOT OPEN STUDENT FILE'                 
028500         STOP RUN.                                                        
028600     OPEN INPUT EXRMFILE.                                                 
028700     IF NOT ERM-OK                                                        
028800         DISPLAY 'EXLOAD-COB    CANNOT OPEN EXAM-ROOM FILE'               
028900         CLOSE STUDFILE                                                   
029000         STOP RUN.                                                        
029100     OPEN INPUT CFGFILE.                                                  
029200     IF NOT CFG-OK                                                        
029300         DISPLAY 'EXLOAD-COB    CANNOT OPEN EXAM-CONFIG FILE'             
029400         CLOSE STUDFILE EXRMFILE                                          
029500         STOP RUN.                                                        
029600     OPEN INPUT CURSWORK.                                                 
029700     IF NOT CWK-OK                                                        
029800         DISPLAY 'EXLOAD-COB    CANNOT OPEN CURSWORK FILE'                
029900         CLOSE STUDFILE EXRMFILE CFGFILE                                  
030000         STOP RUN.                                                        
030100     OPEN OUTPUT STUDWORK ROOMWORK CFGWORK CRSXWORK.                      
030200     IF NOT SWK-OK OR NOT RWK-OK OR NOT GWK-OK OR NOT XWK-OK              
030300         DISPLAY 'EXLOAD-COB    CANNOT OPEN A WORK FILE'                  
030400         CLOSE STUDFILE EXRMFILE CFGFILE CURSWORK                         
030500         STOP RUN.                                                        
030600*    SEVEN-PARAMETER DEFAULTS, APPLIED BEFORE THE CONFIG FILE IS          
030700*    READ SO ANY PARAMETER MISSING FROM IT STAYS AT ITS DEFAULT.          
030800     MOVE '2025-12-01' TO GW-EXAM-START-DATE                              
030900     MOVE '10:00' TO GW-MORN-START                                        
031000     MOVE '12:00' TO GW-MORN-2HR-END                                      
031100     MOVE '13:00' TO GW-MORN-3HR-END                                      
031200     MOVE '14:00' TO GW-AFT-START                                         
031300     MOVE '16:00' TO GW-AFT-2HR-END                                       
031400     MOVE '17:00' TO GW-AFT-3HR-END.                                      
031500                                                                          
031600*    LOADS STUDENT ROWS (ROLL,NAME,BRANCH,SECTION,SEMESTER).              
031700 0100-LOAD-STUDENTS.                                                      
031800     ADD 1 TO WS-STU-READ                                                 
031900     READ STUDFILE INTO WS-INPUT-ROW                                      
032000         AT END SET STU-EOF TO TRUE                                       
032100         GO TO 0100-EXIT.                                                 
032200     IF WS-STU-HEADER-DONE = 'N'                                          
032300         MOVE 'Y' TO WS-STU-HEADER-DONE                                   
032400         SUBTRACT 1 FROM WS-STU-READ                                      
032500         GO TO 0100-EXIT.                                                 
032600     PERFORM 0120-SPLIT-STUDENT-ROW THRU 0120-EXIT                        
032700     IF WS-COL-ROLL = SPACES                                              
032800         ADD 1 TO WS-STU-SKIPPED                                          
032900         GO TO 0100-EXIT.                                                 
033000     MOVE SPACES TO REG-STUDWORK                                          
033100     MOVE WS-COL-ROLL       TO SU-ROLL-NUMBER                             
033200     MOVE WS-COL-NAME       TO SU-NAME                                    
033300     MOVE WS-COL-BRANCH     TO SU-BRANCH                                  
033400     MOVE WS-COL-SECTION    TO SU-SECTION                                 
033500     MOVE ZERO TO WS-SEM-NUM                                              
033600     IF WS-COL-SEM NUMERIC                                                
033700         MOVE WS-COL-SEM TO WS-SEM-NUM.                                   
033800     MOVE WS-SEM-NUM TO SU-SEMESTER                                       
033900     WRITE REG-STUDWORK                                                   
034000     ADD 1 TO WS-STU-LOADED.                                              
034100 0100-EXIT.                                                               
034200     EXIT.                                                                
034300                                                                          
034400 0120-SPLIT-STUDENT-ROW.                                                  
034500     MOVE SPACES TO WS-COL-ROLL WS-COL-NAME WS-COL-BRANCH                 
034600                     WS-COL-SECTION WS-COL-SEM                            
034700     MOVE ZERO TO WS-COMMA-COUNT WS-FIELD-LEN                             
034800     MOVE SPACES TO WS-FIELD-BUILD                                        
034900     PERFORM 0125-SPLIT-ONE-CHAR THRU 0125-EXIT                           
035000         VARYING WS-SCAN-IX FROM 1 BY 1                                   
035100         UNTIL WS-SCAN-IX > 80                                            
035200     PERFORM 0130-STORE-STU-FIELD THRU 0130-EXIT.                         
035300 0120-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600 0125-SPLIT-ONE-CHAR.                                                     
035700     IF WS-ROW-CHAR (WS-SCAN-IX) = ','                                    
035800         PERFORM 0130-STORE-STU-FIELD THRU 0130-EXIT                      
035900         ADD 1 TO WS-COMMA-COUNT                                          
036000         MOVE SPACES TO WS-FIELD-BUILD                                    
036100         MOVE ZERO TO WS-FIELD-LEN                                        
036200     ELSE                                                                 
036300         IF WS-ROW-CHAR (WS-SCAN-IX) NOT = SPACE                          
036400                 OR WS-FIELD-LEN NOT = 0                                  
036500             ADD 1 TO WS-FIELD-LEN                                        
036600             MOVE WS-ROW-CHAR (WS-SCAN-IX) TO                             
036700                 WS-FIELD-BUILD (WS-FIELD-LEN:1).                         
036800 0125-EXIT.                                                               
036900     EXIT.                                                                
037000                                                                          
037100 0130-STORE-STU-FIELD.                                                    
037200     IF WS-COMMA-COUNT = 0                                                
037300         MOVE WS-FIELD-BUILD TO WS-COL-ROLL                               
037400         INSPECT WS-COL-ROLL CONVERTING                                   
037500             'abcdefghijklmnopqrstuvwxyz' TO                              
037600             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
037700     IF WS-COMMA-COUNT = 1                                                
037800         MOVE WS-FIELD-BUILD TO WS-COL-NAME.                              
037900     IF WS-COMMA-COUNT = 2                                                
038000         MOVE WS-FIELD-BUILD TO WS-COL-BRANCH                             
038100         INSPECT WS-COL-BRANCH CONVERTING                                 
038200             'abcdefghijklmnopqrstuvwxyz' TO                              
038300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
038400     IF WS-COMMA-COUNT = 3                                                
038500         MOVE WS-FIELD-BUILD TO WS-COL-SECTION                            
038600         INSPECT WS-COL-SECTION CONVERTING                                
038700             'abcdefghijklmnopqrstuvwxyz' TO                              
038800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                
038900     IF WS-COMMA-COUNT = 4                                                
039000         MOVE WS-FIELD-BUILD TO WS-COL-SEM.                               
039100 0130-EXIT.                                                               
039200     EXIT.                                                                
039300                                                                          
039400*    LOADS EXAM-ROOM ROWS (ROOM-ID,CAPACITY,ROWS,COLUMNS).                
039500 0200-LOAD-EXAM-ROOMS.                                                    
039600     ADD 1 TO WS-ERM-READ                                                 
039700     READ EXRMFILE INTO WS-INPUT-ROW                                      
039800         AT END SET ERM-EOF TO TRUE                                       
039900         GO TO 0200-EXIT.                                                 
040000     IF WS-ERM-HEADER-DONE = 'N'                                          
040100         MOVE 'Y' TO WS-ERM-HEADER-DONE                                   
040200         SUBTRACT 1 FROM WS-ERM-READ                                      
040300         GO TO 0200-EXIT.                                                 
040400     PERFORM 0220-SPLIT-EXRM-ROW THRU 0220-EXIT                           
040500     IF WS-COL-ROOMID = SPACES                                            
040600         GO TO 0200-EXIT.                                                 
040700     MOVE SPACES TO REG-ROOMWORK                                          
040800     MOVE WS-COL-ROOMID TO RW-ROOM-ID                                     
040900     INSPECT RW-ROOM-ID CONVERTING                                        
041000         'abcdefghijklmnopqrstuvwxyz' TO                                  
041100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
041200     MOVE ZERO TO WS-CAPACITY-NUM WS-ROWS-NUM WS-COLS-NUM                 
041300     IF WS-COL-CAPACITY NUMERIC                                           
041400         MOVE WS-COL-CAPACITY TO WS-CAPACITY-NUM.                         
041500     IF WS-COL-ROWS NUMERIC                                               
041600         MOVE WS-COL-ROWS TO WS-ROWS-NUM.                                 
041700     IF WS-COL-COLS NUMERIC                                               
041800         MOVE WS-COL-COLS TO WS-COLS-NUM.                                 
041900     MOVE WS-CAPACITY-NUM TO RW-CAPACITY                                  
042000     MOVE WS-ROWS-NUM TO RW-ROWS                                          
042100     MOVE WS-COLS-NUM TO RW-COLUMNS                                       
042200     WRITE REG-ROOMWORK                                                   
042300     ADD 1 TO WS-ERM-LOADED.                                              
042400 0200-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700 0220-SPLIT-EXRM-ROW.                                                     
042800     MOVE SPACES TO WS-COL-ROOMID WS-COL-CAPACITY                         
042900                     WS-COL-ROWS WS-COL-COLS                              
043000     MOVE ZERO TO WS-COMMA-COUNT WS-FIELD-LEN                             
043100     MOVE SPACES TO WS-FIELD-BUILD                                        
043200     PERFORM 0225-SPLIT-ONE-CHAR THRU 0225-EXIT                           
043300         VARYING WS-SCAN-IX FROM 1 BY 1                                   
043400         UNTIL WS-SCAN-IX > 40                                            
043500     PERFORM 0230-STORE-ERM-FIELD THRU 0230-EXIT.                         
043600 0220-EXIT.                                                               
043700     EXIT.                                                                
043800                                                                          
043900 0225-SPLIT-ONE-CHAR.                                                     
044000     IF WS-ROW-CHAR (WS-SCAN-IX) = ','                                    
044100         PERFORM 0230-STORE-ERM-FIELD THRU 0230-EXIT                      
044200         ADD 1 TO WS-COMMA-COUNT                                          
044300         MOVE SPACES TO WS-FIELD-BUILD                                    
044400         MOVE ZERO TO WS-FIELD-LEN                                        
044500     ELSE                                                                 
044600         IF WS-ROW-CHAR (WS-SCAN-IX) NOT = SPACE                          
044700                 OR WS-FIELD-LEN NOT = 0                                  
044800             ADD 1 TO WS-FIELD-LEN                                        
044900             MOVE WS-ROW-CHAR (WS-SCAN-IX) TO                             
045000                 WS-FIELD-BUILD (WS-FIELD-LEN:1).                         
045100 0225-EXIT.                                                               
045200     EXIT.                                                                
045300                                                                          
045400 0230-STORE-ERM-FIELD.                                                    
045500     IF WS-COMMA-COUNT = 0                                                
045600         MOVE WS-FIELD-BUILD TO WS-COL-ROOMID.                            
045700     IF WS-COMMA-COUNT = 1                                                
045800         MOVE WS-FIELD-BUILD TO WS-COL-CAPACITY.                          
045900     IF WS-COMMA-COUNT = 2                                                
046000         MOVE WS-FIELD-BUILD TO WS-COL-ROWS.                              
046100     IF WS-COMMA-COUNT = 3                                                
046200         MOVE WS-FIELD-BUILD TO WS-COL-COLS.                              
046300 0230-EXIT.                                                               
046400     EXIT.                                                                
046500                                                                          
046600*    LOADS EXAM-CONFIG PARAMETER/VALUE ROWS, OVERLAYING THE               
046700*    DEFAULTS SET IN 0050-OPEN-FILES ONE PARAMETER AT A TIME,             
046800*    THEN WRITES THE SINGLE RESOLVED CFGWORK RECORD.                      
046900 0300-LOAD-CONFIG.                                                        
047000     READ CFGFILE INTO WS-INPUT-ROW                                       
047100         AT END SET CFG-EOF TO TRUE                                       
047200         GO TO 0300-SCAN-DONE.                                            
047300 0305-CFG-LOOP.                                                           
047400     ADD 1 TO WS-CFG-READ                                                 
047500     IF WS-CFG-HEADER-DONE = 'N'                                          
047600         MOVE 'Y' TO WS-CFG-HEADER-DONE                                   
047700         SUBTRACT 1 FROM WS-CFG-READ                                      
047800     ELSE                                                                 
047900         PERFORM 0320-SPLIT-CFG-ROW THRU 0320-EXIT                        
048000         PERFORM 0330-STORE-CFG-PARAM THRU 0330-EXIT.                     
048100     READ CFGFILE INTO WS-INPUT-ROW                                       
048200         AT END SET CFG-EOF TO TRUE                                       
048300         GO TO 0300-SCAN-DONE.                                            
048400     GO TO 0305-CFG-LOOP.                                                 
048500 0300-SCAN-DONE.                                                          
048600     WRITE REG-CFGWORK.                                                   
048700 0300-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                          
049000 0320-SPLIT-CFG-ROW.                                                      
049100     MOVE SPACES TO WS-COL-PARAM WS-COL-VALUE                             
049200     MOVE ZERO TO WS-COMMA-COUNT WS-FIELD-LEN                             
049300     MOVE SPACES TO WS-FIELD-BUILD                                        
049400     PERFORM 0325-SPLIT-ONE-CHAR THRU 0325-EXIT                           
049500         VARYING WS-SCAN-IX FROM 1 BY 1                                   
049600         UNTIL WS-SCAN-IX > 40                                            
049700     PERFORM 0328-STORE-CFG-FIELD THRU 0328-EXIT.                         
049800 0320-EXIT.                                                               
049900     EXIT.                                                                
050000                                                                          
050100 0325-SPLIT-ONE-CHAR.                                                     
050200     IF WS-ROW-CHAR (WS-SCAN-IX) = ','                                    
050300         PERFORM 0328-STORE-CFG-FIELD THRU 0328-EXIT                      
050400         ADD 1 TO WS-COMMA-COUNT                                          
050500         MOVE SPACES TO WS-FIELD-BUILD                                    
050600         MOVE ZERO TO WS-FIELD-LEN                                        
050700     ELSE                                                                 
050800         IF WS-ROW-CHAR (WS-SCAN-IX) NOT = SPACE                          
050900                 OR WS-FIELD-LEN NOT = 0                                  
051000             ADD 1 TO WS-FIELD-LEN                                        
051100             MOVE WS-ROW-CHAR (WS-SCAN-IX) TO                             
051200                 WS-FIELD-BUILD (WS-FIELD-LEN:1).                         
051300 0325-EXIT.                                                               
051400     EXIT.                                                                
051500                                                                          
051600 0328-STORE-CFG-FIELD.                                                    
051700     IF WS-COMMA-COUNT = 0                                                
051800         MOVE WS-FIELD-BUILD TO WS-COL-PARAM                              
051900         INSPECT WS-COL-PARAM CONVERTING                                  
052000             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                              
052100             'abcdefghijklmnopqrstuvwxyz'.                                
052200     IF WS-COMMA-COUNT = 1                                                
052300         MOVE WS-FIELD-BUILD TO WS-COL-VALUE.                             
052400 0328-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700 0330-STORE-CFG-PARAM.                                                    
052800     IF WS-COL-PARAM = 'exam_start_date'                                  
052900         MOVE WS-COL-VALUE TO GW-EXAM-START-DATE.                         
053000     IF WS-COL-PARAM = 'morning_slot_start'                               
053100         MOVE WS-COL-VALUE TO GW-MORN-START.                              
053200     IF WS-COL-PARAM = 'morning_slot_2hr_end'                             
053300         MOVE WS-COL-VALUE TO GW-MORN-2HR-END.                            
053400     IF WS-COL-PARAM = 'morning_slot_3hr_end'                             
053500         MOVE WS-COL-VALUE TO GW-MORN-3HR-END.                            
053600     IF WS-COL-PARAM = 'afternoon_slot_start'                             
053700         MOVE WS-COL-VALUE TO GW-AFT-START.                               
053800     IF WS-COL-PARAM = 'afternoon_slot_2hr_end'                           
053900         MOVE WS-COL-VALUE TO GW-AFT-2HR-END.                             
054000     IF WS-COL-PARAM = 'afternoon_slot_3hr_end'                           
054100         MOVE WS-COL-VALUE TO GW-AFT-3HR-END.                             
054200 0330-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500*    CUTS CRSXWORK FROM THE ALREADY-LOADED CURSWORK COURSE FILE -         
054600*    CODE, NAME, CREDITS AND A DERIVED GROUP-ID.  A COMBINED-             
054700*    FLAG COURSE GETS A GROUP-ID CONTAINING '&' SO EXSKED                 
054800*    ENROLS BOTH SECTIONS; EVERY OTHER COURSE GETS A BLANK                
054900*    GROUP-ID MEANING "ALL STUDENTS OF THE SEMESTER".                     
055000 0400-LOAD-COURSE-CUT.                                                    
055100     READ CURSWORK                                                        
055200         AT END SET CWK-EOF TO TRUE                                       
055300         GO TO 0400-EXIT.                                                 
055400     MOVE SPACES TO REG-CRSXWORK                                          
055500     MOVE CW-COURSE-CODE TO XW-COURSE-CODE                                
055600     MOVE CW-COURSE-NAME TO XW-COURSE-NAME                                
055610     MOVE CW-DEPARTMENT TO XW-DEPARTMENT                                  
055620     MOVE CW-SEMESTER TO XW-SEMESTER                                      
055700     MOVE CW-CREDITS TO XW-CREDITS                                        
055800     MOVE SPACES TO XW-GROUP-ID                                           
055900     IF CW-COMBINED-FLAG = 'Y'                                            
056000         MOVE CW-SEMESTER TO WS-SEM-DIGIT-ED                              
056100         STRING 'SEM' DELIMITED SIZE                                      
056200                 WS-SEM-DIGIT-ED DELIMITED SIZE                           
056300                 '-A&B' DELIMITED SIZE                                    
056400                 INTO XW-GROUP-ID.                                        
056500     WRITE REG-CRSXWORK                                                   
056600     ADD 1 TO WS-XW-LOADED.                                               
056700 0400-EXIT.                                                               
056800     EXIT.                                                                
056900                                                                          
057000 0900-CLOSE-FILES.                                                        
057100     CLOSE STUDFILE EXRMFILE CFGFILE CURSWORK                             
057200     CLOSE STUDWORK ROOMWORK CFGWORK CRSXWORK.                            
