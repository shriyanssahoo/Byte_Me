000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     EXSEAT-COB.                                              
000400 AUTHOR.         P IYER.                                                  
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   06/12/1993.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : P IYER                                              
001200*    PROGRAMMER(S)  : P IYER                                              
001300*    PURPOSE        : POOLS THE STUDENTS WRITING EACH EXAM                
001400*    SESSION, FILLS ROOMS TO CAPACITY IN ROOM-FILE ORDER, AND             
001500*    SEATS THEM COLUMN BY COLUMN SO NEIGHBOURING BENCHES BELONG           
001600*    TO DIFFERENT EXAMS WHEREVER MORE THAN ONE EXAM SHARES A              
001700*    ROOM.                                                                
001800*================================================================         
001900*    CHANGE LOG                                                           
002000*----------------------------------------------------------------         
002100*    DATE        BY    REQ NO   DESCRIPTION                               
002200*    06/12/1993  PI    TT-0157  INITIAL RELEASE.                  CR0001  
002300*    14/02/1999  SK    TT-0214  ROOM TABLE WIDENED, Y2K SWEEP.    CR0002  
002400*    02/12/2001  SK    TT-0235  ASSIGN CLAUSES MOVED OFF BARE     CR0003  
002500*    DEVICE NAMES TO LOGICAL FILE NAMES PER SITE STANDARDS.               
002600*    21/09/2006  MR    TT-0284  EMPTY-SEAT RECORDS NOW WRITTEN    CR0004  
002700*    FOR EVERY UNFILLED BENCH POSITION, NOT JUST SKIPPED, SO              
002800*    SEATREL'S CHART COMES OUT FULL WIDTH.                                
002900*    24/02/2013  NV    TT-0337  COSMETIC: DISPLAY TEXT ALIGNED    CR0005  
003000*    WITH THE REST OF THE EXAM SUITE.                                     
003100*----------------------------------------------------------------         
003200                                                                          
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
003600 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004000             OFF STATUS IS WS-NORMAL-SWITCH.                              
004100                                                                          
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT ENROLL    ASSIGN TO DISK                                      
004500             VALUE OF FILE-ID 'ENROLL.DAT'                                
004600             ORGANIZATION LINE SEQUENTIAL                                 
004700             FILE STATUS IS STATUS-ENR.                                   
004800                                                                          
004900     SELECT ROOMWORK  ASSIGN TO DISK                                      
005000             VALUE OF FILE-ID 'ROOMWORK.DAT'                              
005100             ORGANIZATION LINE SEQUENTIAL                                 
005200             FILE STATUS IS STATUS-RWK.                                   
005300                                                                          
005400     SELECT SEATWORK  ASSIGN TO DISK                                      
005500             VALUE OF FILE-ID 'SEATWORK.DAT'                              
005600             ORGANIZATION LINE SEQUENTIAL                                 
005700             FILE STATUS IS STATUS-SKW.                                   
005800                                                                          
005900     SELECT SRTENR    ASSIGN TO DISK.                                     
006000                                                                          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300 FD  ENROLL                                                               
006400     LABEL RECORD STANDARD                                                
006500     RECORD CONTAINS 40 CHARACTERS.                                       
006600 01  REG-ENROLL.                                                          
006700     05  EN-EXAM-DATE            PIC X(10).                               
006800     05  EN-SESSION              PIC X(02).                               
006900     05  EN-COURSE-CODE          PIC X(12).                               
007000     05  EN-ROLL-NUMBER          PIC X(10).                               
007100     05  FILLER                  PIC X(06).                               
007200                                                                          
007300 FD  ROOMWORK                                                             
007400     LABEL RECORD STANDARD                                                
007500     RECORD CONTAINS 25 CHARACTERS.                                       
007600 01  REG-ROOMWORK.                                                        
007700     05  RW-ROOM-ID              PIC X(08).                               
007800     05  RW-CAPACITY             PIC 9(04).                               
007900     05  RW-ROWS                 PIC 9(02).                               
008000     05  RW-COLUMNS              PIC 9(02).                               
008100     05  FILLER                  PIC X(09).                               
008200                                                                          
008300 FD  SEATWORK                                                             
008400     LABEL RECORD STANDARD                                                
008500     RECORD CONTAINS 30 CHARACTERS.                                       
008600 01  REG-SEATWORK.                                                        
008700     05  SK-ROOM-ID              PIC X(08).                               
008800     05  SK-ROW                  PIC 9(02).                               
008900     05  SK-COL                  PIC 9(02).                               
009000     05  SK-POSITION             PIC 9(01).                               
009100     05  SK-ROLL-NUMBER          PIC X(10).                               
009200     05  FILLER                  PIC X(07).                               
009300                                                                          
009400 SD  SRTENR.                                                              
009500 01  SE-ENR-REC.                                                          
009600     05  SE-EXAM-DATE            PIC X(10).                               
009700     05  SE-SESSION              PIC X(02).                               
009800     05  SE-COURSE-CODE          PIC X(12).                               
009900     05  SE-ROLL-NUMBER          PIC X(10).                               
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200 01  STATUS-ENR                  PIC X(02) VALUE SPACES.                  
010300     88  ENR-OK                  VALUE '00'.                              
010400     88  ENR-EOF                 VALUE '10'.                              
010500 01  STATUS-RWK                  PIC X(02) VALUE SPACES.                  
010600     88  RWK-OK                  VALUE '00'.                              
010700     88  RWK-EOF                 VALUE '10'.                              
010800 01  STATUS-SKW                  PIC X(02) VALUE SPACES.                  
010900     88  SKW-OK                  VALUE '00'.                              
011000                                                                          
011100 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
011200 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
011300                                                                          
011400*    THE WHOLE ROOM LIST IS LOADED ONCE; ROOMS ARE CONSUMED IN            
011500*    THIS FILE ORDER FOR EVERY EXAM SESSION IN TURN.                      
011600 01  WS-ROOM-TAB.                                                         
011700     05  WS-ROOM-ENTRY OCCURS 50 TIMES                                    
011800                     INDEXED BY WS-ROOM-TAB-IX.                           
011900         10  WR-ROOM-ID          PIC X(08) VALUE SPACES.                  
012000         10  WR-CAPACITY         PIC 9(04) COMP VALUE ZERO.               
012100         10  WR-ROWS             PIC 9(02) COMP VALUE ZERO.               
012200         10  WR-COLUMNS          PIC 9(02) COMP VALUE ZERO.               
012300 77  WS-ROOM-COUNT                PIC 9(03) COMP VALUE ZERO.              
012400 77  WS-ROOM-IX                   PIC 9(03) COMP VALUE ZERO.              
012500                                                                          
012600*    ONE EXAM SESSION'S POOLED STUDENTS, IN SORTED                        
012700*    COURSE/ROLL ORDER, AWAITING ROOM ASSIGNMENT.                         
012800 01  WS-SESS-TAB.                                                         
012900     05  WS-SESS-ENTRY OCCURS 1000 TIMES                                  
013000                     INDEXED BY WS-SESS-TAB-IX.                           
013100         10  SS-ROLL             PIC X(10) VALUE SPACES.                  
013200         10  SS-COURSE           PIC X(12) VALUE SPACES.                  
013300 01  WS-SESS-COUNT                PIC 9(04) COMP VALUE ZERO.              
013400 01  WS-POOL-PTR                  PIC 9(04) COMP VALUE ZERO.              
013500 01  WS-ROOM-START                PIC 9(04) COMP VALUE ZERO.              
013600 01  WS-ROOM-END                  PIC 9(04) COMP VALUE ZERO.              
013700 01  WS-ROOM-CAP-LEFT             PIC 9(04) COMP VALUE ZERO.              
013800 01  WS-BUILD-IX                  PIC 9(04) COMP VALUE ZERO.              
013900                                                                          
014000*    THE COURSE RUNS PRESENT IN THE CURRENT ROOM, BUILT FRESH             
014100*    FOR EACH ROOM FROM ITS SLICE OF WS-SESS-TAB.                         
014200 01  WS-GRP-TAB.                                                          
014300     05  WS-GRP-ENTRY OCCURS 10 TIMES                                     
014400                     INDEXED BY WS-GRP-TAB-IX.                            
014500         10  GR-CODE             PIC X(12) VALUE SPACES.                  
014600         10  GR-START            PIC 9(04) COMP VALUE ZERO.               
014700         10  GR-END              PIC 9(04) COMP VALUE ZERO.               
014800         10  GR-NEXT             PIC 9(04) COMP VALUE ZERO.               
014900 01  WS-GRP-COUNT                 PIC 9(02) COMP VALUE ZERO.              
015000 01  WS-LANE-GRP                  PIC 9(02) COMP VALUE ZERO.              
015100 01  WS-CUR-GRP                   PIC 9(02) COMP VALUE ZERO.              
015200 01  WS-PICK-GRP                  PIC 9(02) COMP VALUE ZERO.              
015300 01  WS-SCAN-GRP-IX                PIC 9(02) COMP VALUE ZERO.             
015400 01  WS-COL-IX                    PIC 9(02) COMP VALUE ZERO.              
015500 01  WS-POS-IX                    PIC 9(01) COMP VALUE ZERO.              
015600 01  WS-ROW-IX                    PIC 9(02) COMP VALUE ZERO.              
015700                                                                          
015800 01  WS-FIRST-REC-SW              PIC X VALUE 'Y'.                        
015900 01  WS-PREV-DATE                 PIC X(10) VALUE SPACES.                 
016000 01  WS-PREV-SESSION              PIC X(02) VALUE SPACES.                 
016100                                                                          
016200*    DECORATIVE WORK AREAS KEPT IN THE EXAM SUITE'S USUAL SHAPE.          
016300 01  WS-TODAY-DATE.                                                       
016400     05  WS-TODAY-YYYY            PIC 9(04).                              
016500     05  WS-TODAY-MM              PIC 9(02).                              
016600     05  WS-TODAY-DD              PIC 9(02).                              
016700 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).                   
016800 01  WS-ROOM-CAP-WORK             PIC 9(04) VALUE ZERO.                   
016900 01  WS-ROOM-CAP-EDIT REDEFINES WS-ROOM-CAP-WORK PIC X(04).               
017000 01  WS-SEAT-COUNT                PIC 9(06) COMP VALUE ZERO.              
017100 01  WS-SEAT-COUNT-X               PIC X(06) VALUE SPACES.                
017200 01  WS-SEAT-COUNT-X-R REDEFINES WS-SEAT-COUNT-X PIC 9(06).               
017300                                                                          
017400 01  WS-COUNTERS.                                                         
017500     05  WS-SESSIONS-SEEN         PIC 9(04) COMP VALUE ZERO.              
017600     05  WS-ROOMS-USED            PIC 9(04) COMP VALUE ZERO.              
017700                                                                          
017800 PROCEDURE DIVISION.                                                      
017900 0000-MAINLINE.                                                           
018000     PERFORM 0050-OPEN-FILES                                              
018100     PERFORM 0060-LOAD-ROOMS THRU 0060-EXIT                               
018200         UNTIL RWK-EOF                                                    
018300     SORT SRTENR ASCENDING KEY SE-EXAM-DATE SE-SESSION                    
018400             SE-COURSE-CODE SE-ROLL-NUMBER                                
018500         INPUT PROCEDURE 0110-FEED-SRTENR THRU 0110-EXIT                  
018600         OUTPUT PROCEDURE 0150-SCAN-SESSIONS THRU 0150-EXIT               
018700     PERFORM 0900-CLOSE-FILES                                             
018800     DISPLAY 'EXSEAT-COB    ROOMS LOADED        = ' WS-ROOM-COUNT         
018900     DISPLAY 'EXSEAT-COB    SESSIONS PROCESSED  = '                       
019000             WS-SESSIONS-SEEN                                             
019100     DISPLAY 'EXSEAT-COB    ROOM-FILLS WRITTEN  = ' WS-ROOMS-USED         
019200     DISPLAY 'EXSEAT-COB    SEAT RECORDS WRITTEN = '                      
019300             WS-SEAT-COUNT                                                
019400     CHAIN 'SEATREL.EXE'.                                                 
019500                                                                          
019600 0050-OPEN-FILES.                                                         
019700     OPEN INPUT ROOMWORK.                                                 
019800     IF NOT RWK-OK                                                        
019900         DISPLAY 'EXSEAT-COB    CANNOT OPEN ROOMWORK FILE'                
020000         STOP RUN.                                                        
020100     OPEN OUTPUT SEATWORK.                                                
020200     IF NOT SKW-OK                                                        
020300         DISPLAY 'EXSEAT-COB    CANNOT OPEN SEATWORK FILE'                
020400         CLOSE ROOMWORK                                                   
020500         STOP RUN.                                                        
020600 0050-EXIT.                                                               
020700     EXIT.                                                                
020800                                                                          
020900 0060-LOAD-ROOMS.                                                         
021000     READ ROOMWORK                                                        
021100         AT END SET RWK-EOF TO TRUE                                       
021200         GO TO 0060-EXIT.                                                 
021300     ADD 1 TO WS-ROOM-COUNT                                               
021400     IF WS-ROOM-COUNT > 50                                                
021500         DISPLAY 'EXSEAT-COB    ROOM TABLE FULL'                          
021600         SUBTRACT 1 FROM WS-ROOM-COUNT                                    
021700         GO TO 0060-EXIT.                                                 
021800     MOVE RW-ROOM-ID  TO WR-ROOM-ID (WS-ROOM-COUNT)                       
021900     MOVE RW-CAPACITY TO WR-CAPACITY (WS-ROOM-COUNT)                      
022000     MOVE RW-ROWS     TO WR-ROWS (WS-ROOM-COUNT)                          
022100     MOVE RW-COLUMNS  TO WR-COLUMNS (WS-ROOM-COUNT).                      
022200 0060-EXIT.                                                               
022300     EXIT.                                                                
022400                                                                          
022500*    FEEDS ONE SORT RECORD PER ENROLL.DAT ROW.                            
022600 0110-FEED-SRTENR.                                                        
022700     OPEN INPUT ENROLL.                                                   
022800     IF NOT ENR-OK                                                        
022900         DISPLAY 'EXSEAT-COB    CANNOT OPEN ENROLL FILE'                  
023000         STOP RUN.                                                        
023100     READ ENROLL                                                          
023200         AT END SET ENR-EOF TO TRUE.                                      
023300     PERFORM 0112-RELEASE-ONE THRU 0112-EXIT                              
023400         UNTIL ENR-EOF                                                    
023500     CLOSE ENROLL.                                                        
023600 0110-EXIT.                                                               
023700     EXIT.                                                                
023800                                                                          
023900 0112-RELEASE-ONE.                                                        
024000     MOVE EN-EXAM-DATE   TO SE-EXAM-DATE                                  
024100     MOVE EN-SESSION     TO SE-SESSION                                    
024200     MOVE EN-COURSE-CODE TO SE-COURSE-CODE                                
024300     MOVE EN-ROLL-NUMBER TO SE-ROLL-NUMBER                                
024400     RELEASE SE-ENR-REC                                                   
024500     READ ENROLL                                                          
024600         AT END SET ENR-EOF TO TRUE.                                      
024700 0112-EXIT.                                                               
024800     EXIT.                                                                
024900                                                                          
025000*    ONE RETURN PER SORTED ENROLMENT; A BOUNDARY ON DATE OR               
025100*    SESSION CLOSES OUT THE PRIOR SESSION'S ROOM ALLOCATION.              
025200 0150-SCAN-SESSIONS.                                                      
025300     MOVE 'Y' TO WS-FIRST-REC-SW                                          
025400     MOVE ZERO TO WS-SESS-COUNT                                           
025500     RETURN SRTENR AT END GO TO 0158-FLUSH-ALL.                           
025600 0152-SCAN-LOOP.                                                          
025700     IF WS-FIRST-REC-SW = 'Y'                                             
025800         MOVE SE-EXAM-DATE TO WS-PREV-DATE                                
025900         MOVE SE-SESSION TO WS-PREV-SESSION                               
026000         MOVE 'N' TO WS-FIRST-REC-SW                                      
026100     ELSE                                                                 
026200         IF SE-EXAM-DATE NOT = WS-PREV-DATE OR                            
026300                 SE-SESSION NOT = WS-PREV-SESSION                         
026400             PERFORM 0200-ALLOCATE-SESSION THRU 0200-EXIT                 
026500             MOVE ZERO TO WS-SESS-COUNT                                   
026600             MOVE SE-EXAM-DATE TO WS-PREV-DATE                            
026700             MOVE SE-SESSION TO WS-PREV-SESSION.                          
026800     PERFORM 0158-STORE-ENTRY THRU 0158-EXIT                              
026900     RETURN SRTENR AT END GO TO 0158-FLUSH-ALL.                           
027000     GO TO 0152-SCAN-LOOP.                                                
027100 0158-FLUSH-ALL.                                                          
027200     PERFORM 0200-ALLOCATE-SESSION THRU 0200-EXIT.                        
027300 0150-EXIT.                                                               
027400     EXIT.                                                                
027500                                                                          
027600 0158-STORE-ENTRY.                                                        
027700     ADD 1 TO WS-SESS-COUNT                                               
027800     IF WS-SESS-COUNT > 1000                                              
027900         DISPLAY 'EXSEAT-COB    SESSION POOL TABLE FULL'                  
028000         SUBTRACT 1 FROM WS-SESS-COUNT                                    
028100         GO TO 0158-EXIT.                                                 
028200     MOVE SE-ROLL-NUMBER TO SS-ROLL (WS-SESS-COUNT)                       
028300     MOVE SE-COURSE-CODE TO SS-COURSE (WS-SESS-COUNT).                    
028400 0158-EXIT.                                                               
028500     EXIT.                                                                
028600                                                                          
028700*    POOLS THE JUST-COMPLETED SESSION'S STUDENTS TO ROOMS, IN             
028800*    ROOM-FILE ORDER, FILLING EACH ROOM TO CAPACITY BEFORE                
028900*    MOVING TO THE NEXT.                                                  
029000 0200-ALLOCATE-SESSION.                                                   
029100     IF WS-SESS-COUNT = ZERO                                              
029200         GO TO 0200-EXIT.                                                 
029300     ADD 1 TO WS-SESSIONS-SEEN                                            
029400     MOVE 1 TO WS-POOL-PTR                                                
029500     PERFORM 0210-FILL-ONE-ROOM THRU 0210-EXIT                            
029600         VARYING WS-ROOM-IX FROM 1 BY 1                                   
029700         UNTIL WS-ROOM-IX > WS-ROOM-COUNT                                 
029800             OR WS-POOL-PTR > WS-SESS-COUNT.                              
029900 0200-EXIT.                                                               
030000     EXIT.                                                                
030100                                                                          
030200 0210-FILL-ONE-ROOM.                                                      
030300     MOVE WS-POOL-PTR TO WS-ROOM-START                                    
030400     MOVE WR-CAPACITY (WS-ROOM-IX) TO WS-ROOM-CAP-LEFT                    
030500     COMPUTE WS-ROOM-END = WS-ROOM-START + WS-ROOM-CAP-LEFT - 1           
030600     IF WS-ROOM-END > WS-SESS-COUNT                                       
030700         MOVE WS-SESS-COUNT TO WS-ROOM-END.                               
030800     COMPUTE WS-POOL-PTR = WS-ROOM-END + 1                                
030900     ADD 1 TO WS-ROOMS-USED                                               
031000     PERFORM 0230-BUILD-GROUPS THRU 0230-EXIT                             
031100     PERFORM 0250-FILL-ROOM-SEATS THRU 0250-EXIT.                         
031200 0210-EXIT.                                                               
031300     EXIT.                                                                
031400                                                                          
031500*    BUILDS THE DISTINCT COURSE RUNS PRESENT IN THIS ROOM'S               
031600*    SLICE OF WS-SESS-TAB, IN SORTED-ORDER SEQUENCE.                      
031700 0230-BUILD-GROUPS.                                                       
031800     MOVE ZERO TO WS-GRP-COUNT                                            
031900     PERFORM 0232-SCAN-ONE-ENTRY THRU 0232-EXIT                           
032000         VARYING WS-BUILD-IX FROM WS-ROOM-START BY 1                      
032100         UNTIL WS-BUILD-IX > WS-ROOM-END.                                 
032200 0230-EXIT.                                                               
032300     EXIT.                                                                
032400                                                                          
032500 0232-SCAN-ONE-ENTRY.                                                     
032600     IF WS-GRP-COUNT = ZERO                                               
032700         ADD 1 TO WS-GRP-COUNT                                            
032800         MOVE SS-COURSE (WS-BUILD-IX) TO GR-CODE (WS-GRP-COUNT)           
032900         MOVE WS-BUILD-IX TO GR-START (WS-GRP-COUNT)                      
033000         MOVE WS-BUILD-IX TO GR-NEXT (WS-GRP-COUNT)                       
033100         MOVE WS-BUILD-IX TO GR-END (WS-GRP-COUNT)                        
033200         GO TO 0232-EXIT.                                                 
033300     IF SS-COURSE (WS-BUILD-IX) = GR-CODE (WS-GRP-COUNT)                  
033400         MOVE WS-BUILD-IX TO GR-END (WS-GRP-COUNT)                        
033500         GO TO 0232-EXIT.                                                 
033600     IF WS-GRP-COUNT > 9                                                  
033700         DISPLAY 'EXSEAT-COB    COURSE-GROUP TABLE FULL'                  
033800         GO TO 0232-EXIT.                                                 
033900     ADD 1 TO WS-GRP-COUNT                                                
034000     MOVE SS-COURSE (WS-BUILD-IX) TO GR-CODE (WS-GRP-COUNT)               
034100     MOVE WS-BUILD-IX TO GR-START (WS-GRP-COUNT)                          
034200     MOVE WS-BUILD-IX TO GR-NEXT (WS-GRP-COUNT)                           
034300     MOVE WS-BUILD-IX TO GR-END (WS-GRP-COUNT).                           
034400 0232-EXIT.                                                               
034500     EXIT.                                                                
034600                                                                          
034700*    COLUMN BY COLUMN, LEFT SEAT THEN RIGHT SEAT: EACH LANE               
034800*    TAKES THE NEXT GROUP IN ROTATION AND SEATS IT DOWN THE               
034900*    ROWS IN ROLL ORDER.                                                  
035000 0250-FILL-ROOM-SEATS.                                                    
035100     MOVE 1 TO WS-LANE-GRP                                                
035200     PERFORM 0252-FILL-ONE-LANE THRU 0252-EXIT                            
035300         VARYING WS-COL-IX FROM 1 BY 1                                    
035400         UNTIL WS-COL-IX > WR-COLUMNS (WS-ROOM-IX).                       
035500 0250-EXIT.                                                               
035600     EXIT.                                                                
035700                                                                          
035800 0252-FILL-ONE-LANE.                                                      
035900     PERFORM 0254-FILL-ONE-POSITION THRU 0254-EXIT                        
036000         VARYING WS-POS-IX FROM 0 BY 1                                    
036100         UNTIL WS-POS-IX > 1.                                             
036200 0252-EXIT.                                                               
036300     EXIT.                                                                
036400                                                                          
036500 0254-FILL-ONE-POSITION.                                                  
036600     MOVE WS-LANE-GRP TO WS-CUR-GRP                                       
036700     ADD 1 TO WS-LANE-GRP                                                 
036800     IF WS-LANE-GRP > WS-GRP-COUNT                                        
036900         MOVE 1 TO WS-LANE-GRP.                                           
037000     PERFORM 0256-FILL-ONE-ROW THRU 0256-EXIT                             
037100         VARYING WS-ROW-IX FROM 1 BY 1                                    
037200         UNTIL WS-ROW-IX > WR-ROWS (WS-ROOM-IX).                          
037300 0254-EXIT.                                                               
037400     EXIT.                                                                
037500                                                                          
037600 0256-FILL-ONE-ROW.                                                       
037700     MOVE SPACES TO REG-SEATWORK                                          
037800     MOVE WR-ROOM-ID (WS-ROOM-IX) TO SK-ROOM-ID                           
037900     MOVE WS-ROW-IX TO SK-ROW                                             
038000     MOVE WS-COL-IX TO SK-COL                                             
038100     MOVE WS-POS-IX TO SK-POSITION                                        
038200     MOVE SPACES TO SK-ROLL-NUMBER                                        
038300     MOVE ZERO TO WS-PICK-GRP                                             
038400     IF WS-GRP-COUNT = ZERO                                               
038500         GO TO 0256-WRITE-IT.                                             
038600     IF GR-NEXT (WS-CUR-GRP) NOT > GR-END (WS-CUR-GRP)                    
038700         MOVE WS-CUR-GRP TO WS-PICK-GRP                                   
038800     ELSE                                                                 
038900         PERFORM 0258-FIND-NONEMPTY-GRP THRU 0258-EXIT.                   
039000     IF WS-PICK-GRP NOT = ZERO                                            
039100         MOVE SS-ROLL (GR-NEXT (WS-PICK-GRP)) TO SK-ROLL-NUMBER           
039200         ADD 1 TO GR-NEXT (WS-PICK-GRP).                                  
039300 0256-WRITE-IT.                                                           
039400     WRITE REG-SEATWORK                                                   
039500     ADD 1 TO WS-SEAT-COUNT.                                              
039600 0256-EXIT.                                                               
039700     EXIT.                                                                
039800                                                                          
039900*    A LANE'S OWN GROUP RAN OUT - SEAT THE NEXT NON-EMPTY GROUP           
040000*    IN THE ROOM, TAKEN IN BUILD ORDER.                                   
040100 0258-FIND-NONEMPTY-GRP.                                                  
040200     MOVE ZERO TO WS-PICK-GRP                                             
040300     PERFORM 0259-CHECK-ONE-GRP THRU 0259-EXIT                            
040400         VARYING WS-SCAN-GRP-IX FROM 1 BY 1                               
040500         UNTIL WS-SCAN-GRP-IX > WS-GRP-COUNT                              
040600             OR WS-PICK-GRP NOT = ZERO.                                   
040700 0258-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000 0259-CHECK-ONE-GRP.                                                      
041100     IF GR-NEXT (WS-SCAN-GRP-IX) NOT > GR-END (WS-SCAN-GRP-IX)            
041200         MOVE WS-SCAN-GRP-IX TO WS-PICK-GRP.                              
041300 0259-EXIT.                                                               
041400     EXIT.                                                                
041500                                                                          
041600 0900-CLOSE-FILES.                                                        
041700     CLOSE ROOMWORK SEATWORK.                                             
041800 0900-EXIT.                                                               
041900     EXIT.                                                                
