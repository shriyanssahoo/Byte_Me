000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     EXSKED-COB.                                              
000400 AUTHOR.         A DESOUZA.                                               
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   22/11/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : A DESOUZA                                           
001200*    PROGRAMMER(S)  : A DESOUZA                                           
001300*    PURPOSE        : ASSIGNS EACH COURSE'S EXAM TO A DATE AND            
001400*    SESSION, WORKING FORWARD FROM THE CONFIGURED EXAM START              
001500*    DATE, SKIPPING SUNDAYS, PREFERRING THE FORENOON SESSION;             
001600*    THEN ENROLS THE MATCHING STUDENTS FOR EACH PLACED EXAM.              
001700*================================================================         
001800*    CHANGE LOG                                                           
001900*----------------------------------------------------------------         
002000*    DATE        BY    REQ NO   DESCRIPTION                               
002100*    22/11/1990  AD    TT-0103  INITIAL RELEASE.                  CR0001  
002200*    14/04/1992  RF    TT-0134  14-ATTEMPT BOUND ADDED AFTER      CR0002  
002300*    A TEST RUN WITH AN EMPTY CONFIG LOOPED THE JOB.                      
002400*    03/12/1993  PI    TT-0156  GROUP-ID ENROLMENT RULE           CR0003  
002500*    ('&', '-A', '-B') ADDED.                                             
002600*    11/02/1999  SK    TT-0213  DATE ROUTINE WIDENED TO A         CR0004  
002700*    FOUR-DIGIT YEAR FOR THE Y2K CUTOVER.                                 
002800*    25/10/2001  SK    TT-0234  ASSIGN CLAUSES MOVED OFF          CR0005  
002900*    BARE DEVICE NAMES TO LOGICAL FILE NAMES PER SITE                     
003000*    STANDARDS.                                                           
003100*    06/08/2006  MR    TT-0283  UNPLACED-EXAM COUNT ADDED TO      CR0006  
003200*    THE END-OF-JOB DISPLAY.                                              
003300*    19/02/2013  NV    TT-0336  COSMETIC: DISPLAY TEXT            CR0007  
003400*    ALIGNED WITH EXLOAD/EXVALID.                                         
003500*----------------------------------------------------------------         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004000 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004400             OFF STATUS IS WS-NORMAL-SWITCH.                              
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT STUDWORK  ASSIGN TO DISK                                      
004900             VALUE OF FILE-ID 'STUDWORK.DAT'                              
005000             ORGANIZATION LINE SEQUENTIAL                                 
005100             FILE STATUS IS STATUS-SWK.                                   
005200                                                                          
005300     SELECT CFGWORK   ASSIGN TO DISK                                      
005400             VALUE OF FILE-ID 'CFGWORK.DAT'                               
005500             ORGANIZATION LINE SEQUENTIAL                                 
005600             FILE STATUS IS STATUS-GWK.                                   
005700                                                                          
005800     SELECT CRSXWORK  ASSIGN TO DISK                                      
005900             VALUE OF FILE-ID 'CRSXWORK.DAT'                              
006000             ORGANIZATION LINE SEQUENTIAL                                 
006100             FILE STATUS IS STATUS-XWK.                                   
006200                                                                          
006300     SELECT EXAMSKED  ASSIGN TO DISK                                      
006400             VALUE OF FILE-ID 'EXAMSKED.DAT'                              
006500             ORGANIZATION LINE SEQUENTIAL                                 
006600             FILE STATUS IS STATUS-EKD.                                   
006700                                                                          
006800     SELECT ENROLL    ASSIGN TO DISK                                      
006900             VALUE OF FILE-ID 'ENROLL.DAT'                                
007000             ORGANIZATION LINE SEQUENTIAL                                 
007100             FILE STATUS IS STATUS-ENR.                                   
007200                                                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  STUDWORK                                                             
007600     LABEL RECORD STANDARD                                                
007700     RECORD CONTAINS 60 CHARACTERS.                                       
007800 01  REG-STUDWORK.                                                        
007900     05  SU-ROLL-NUMBER          PIC X(10).                               
008000     05  SU-NAME                 PIC X(30).                               
008100     05  SU-BRANCH               PIC X(06).                               
008200     05  SU-SECTION              PIC X(01).                               
008300     05  SU-SEMESTER             PIC 9(01).                               
008400     05  FILLER                  PIC X(12).                               
008500                                                                          
008600 FD  CFGWORK                                                              
008700     LABEL RECORD STANDARD                                                
008800     RECORD CONTAINS 80 CHARACTERS.                                       
008900 01  REG-CFGWORK.                                                         
009000     05  GW-EXAM-START-DATE      PIC X(10).                               
009100     05  GW-MORN-START           PIC X(05).                               
009200     05  GW-MORN-2HR-END         PIC X(05).                               
009300     05  GW-MORN-3HR-END         PIC X(05).                               
009400     05  GW-AFT-START            PIC X(05).                               
009500     05  GW-AFT-2HR-END          PIC X(05).                               
009600     05  GW-AFT-3HR-END          PIC X(05).                               
009700     05  FILLER                  PIC X(40).                               
009800                                                                          
009900 FD  CRSXWORK                                                             
010000     LABEL RECORD STANDARD                                                
010100     RECORD CONTAINS 79 CHARACTERS.                                       
010200 01  REG-CRSXWORK.                                                        
010300     05  XW-COURSE-CODE          PIC X(12).                               
010400     05  XW-COURSE-NAME          PIC X(40).                               
010500     05  XW-DEPARTMENT           PIC X(08).                               
010600     05  XW-SEMESTER             PIC 9(01).                               
010700     05  XW-CREDITS              PIC 9(02).                               
010800     05  XW-GROUP-ID             PIC X(12).                               
010900     05  FILLER                  PIC X(04).                               
011000                                                                          
011100 FD  EXAMSKED                                                             
011200     LABEL RECORD STANDARD                                                
011300     RECORD CONTAINS 80 CHARACTERS.                                       
011400 01  REG-EXAMSKED.                                                        
011500     05  EK-COURSE-CODE          PIC X(12).                               
011600     05  EK-COURSE-TITLE         PIC X(40).                               
011700     05  EK-DURATION-HRS         PIC 9(01).                               
011800     05  EK-EXAM-DATE            PIC X(10).                               
011900     05  EK-SESSION              PIC X(02).                               
012000     05  EK-START-TIME           PIC X(05).                               
012100     05  EK-END-TIME             PIC X(05).                               
012200     05  FILLER                  PIC X(05).                               
012300                                                                          
012400 FD  ENROLL                                                               
012500     LABEL RECORD STANDARD                                                
012600     RECORD CONTAINS 40 CHARACTERS.                                       
012700 01  REG-ENROLL.                                                          
012800     05  EN-EXAM-DATE            PIC X(10).                               
012900     05  EN-SESSION              PIC X(02).                               
013000     05  EN-COURSE-CODE          PIC X(12).                               
013100     05  EN-ROLL-NUMBER          PIC X(10).                               
013200     05  FILLER                  PIC X(06).                               
013300                                                                          
013400 WORKING-STORAGE SECTION.                                                 
013500 01  STATUS-SWK                  PIC X(02) VALUE SPACES.                  
013600     88  SWK-OK                  VALUE '00'.                              
013700     88  SWK-EOF                 VALUE '10'.                              
013800 01  STATUS-GWK                  PIC X(02) VALUE SPACES.                  
013900     88  GWK-OK                  VALUE '00'.                              
014000 01  STATUS-XWK                  PIC X(02) VALUE SPACES.                  
014100     88  XWK-OK                  VALUE '00'.                              
014200     88  XWK-EOF                 VALUE '10'.                              
014300 01  STATUS-EKD                  PIC X(02) VALUE SPACES.                  
014400     88  EKD-OK                  VALUE '00'.                              
014500 01  STATUS-ENR                  PIC X(02) VALUE SPACES.                  
014600     88  ENR-OK                  VALUE '00'.                              
014700                                                                          
014800 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
014900 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
015000                                                                          
015100*    THE WHOLE STUDENT ROSTER IS LOADED ONCE SO EACH COURSE'S             
015200*    ENROLMENT SCAN NEVER HAS TO REREAD STUDWORK.DAT.                     
015300 01  WS-STU-TAB.                                                          
015400     05  WS-STU-ENTRY OCCURS 500 TIMES                                    
015500                     INDEXED BY WS-STU-IX.                                
015600         10  WS-STU-ROLL         PIC X(10) VALUE SPACES.                  
015700         10  WS-STU-BRANCH       PIC X(06) VALUE SPACES.                  
015800         10  WS-STU-SECTION      PIC X(01) VALUE SPACES.                  
015900         10  WS-STU-SEM          PIC 9(01) VALUE ZERO.                    
016000 77  WS-STU-COUNT                PIC 9(04) COMP VALUE ZERO.               
016100 77  WS-STU-SCAN-IX               PIC 9(04) COMP VALUE ZERO.              
016200                                                                          
016300 01  WS-MONTH-LEN-TAB.                                                    
016400     05  WS-MONTH-LEN OCCURS 12 TIMES PIC 9(02).                          
016500 01  WS-MONTH-LEN-TAB-R REDEFINES WS-MONTH-LEN-TAB PIC X(24).             
016600 01  WS-MONTH-IX                  PIC 9(02) COMP VALUE ZERO.              
016700                                                                          
016800*    RUNNING EXAM-DATE POINTER - MONOTONIC, NEVER MOVES                   
016900*    BACKWARD, SO ONE PAIR OF USED-FLAGS COVERS "THE CURRENT              
017000*    DATE" INSTEAD OF A FULL CALENDAR OF USED SLOTS.                      
017100 01  WS-SKED-DATE.                                                        
017200     05  WS-SKED-YEAR            PIC 9(04).                               
017300     05  WS-SKED-MONTH           PIC 9(02).                               
017400     05  WS-SKED-DAY             PIC 9(02).                               
017500 01  WS-SKED-DATE-R REDEFINES WS-SKED-DATE PIC 9(08).                     
017600 01  WS-SKED-FN-USED             PIC X VALUE 'N'.                         
017700 01  WS-SKED-AN-USED             PIC X VALUE 'N'.                         
017800 01  WS-SKED-ATTEMPTS            PIC 9(02) COMP VALUE ZERO.               
017900 01  WS-SKED-PLACED              PIC X VALUE 'N'.                         
018000 01  WS-SKED-SESSION              PIC X(02) VALUE SPACES.                 
018100 01  WS-SKED-DATE-TEXT           PIC X(10) VALUE SPACES.                  
018200                                                                          
018300*    ZELLER/JULIAN DAY-NUMBER WORK AREA - SEE 0250-COMPUTE-DOW.           
018400 01  WS-Z-A                       PIC 9(01) COMP VALUE ZERO.              
018500 01  WS-Z-Y                       PIC 9(06) COMP VALUE ZERO.              
018600 01  WS-Z-M                       PIC 9(02) COMP VALUE ZERO.              
018700 01  WS-Z-Y-DIV4                  PIC 9(06) COMP VALUE ZERO.              
018800 01  WS-Z-Y-DIV100                PIC 9(06) COMP VALUE ZERO.              
018900 01  WS-Z-Y-DIV400                PIC 9(06) COMP VALUE ZERO.              
019000 01  WS-Z-TERM                    PIC 9(06) COMP VALUE ZERO.              
019100 01  WS-Z-JDN                     PIC 9(08) COMP VALUE ZERO.              
019200 01  WS-Z-JDN-QUOT                PIC 9(08) COMP VALUE ZERO.              
019300 01  WS-DOW-CODE                  PIC 9(01) COMP VALUE ZERO.              
019400 01  WS-LEAP-YEAR                PIC X VALUE 'N'.                         
019500                                                                          
019600 01  WS-DURATION-HRS              PIC 9(01) VALUE ZERO.                   
019700 01  WS-START-TIME                PIC X(05) VALUE SPACES.                 
019800 01  WS-END-TIME                  PIC X(05) VALUE SPACES.                 
019900                                                                          
020000*    GROUP-ID SCAN WORK AREA.                                             
020100 01  XW-GROUP-ID-DUMMY            PIC X(12) VALUE SPACES.                 
020200 01  WS-GROUP-CHAR-R REDEFINES XW-GROUP-ID-DUMMY.                         
020300     05  WS-GROUP-CHAR           PIC X OCCURS 12 TIMES.                   
020400 01  WS-GROUP-LEN                 PIC 9(02) COMP VALUE ZERO.              
020500 01  WS-GROUP-SCAN-IX             PIC 9(02) COMP VALUE ZERO.              
020600 01  WS-GROUP-HAS-AMP             PIC X VALUE 'N'.                        
020700 01  WS-GROUP-SECTION-ONLY        PIC X VALUE SPACE.                      
020800                                                                          
020900 01  WS-COUNTERS.                                                         
021000     05  WS-CRS-READ             PIC 9(04) COMP VALUE ZERO.               
021100     05  WS-CRS-PLACED            PIC 9(04) COMP VALUE ZERO.              
021200     05  WS-CRS-UNPLACED          PIC 9(04) COMP VALUE ZERO.              
021300     05  WS-ENROLL-COUNT          PIC 9(06) COMP VALUE ZERO.              
021400                                                                          
021500 PROCEDURE DIVISION.                                                      
021600 0000-MAINLINE.                                                           
021700     MOVE 31 TO WS-MONTH-LEN (1)                                          
021800     MOVE 28 TO WS-MONTH-LEN (2)                                          
021900     MOVE 31 TO WS-MONTH-LEN (3)                                          
022000     MOVE 30 TO WS-MONTH-LEN (4)                                          
022100     MOVE 31 TO WS-MONTH-LEN (5)                                          
022200     MOVE 30 TO WS-MONTH-LEN (6)                                          
022300     MOVE 31 TO WS-MONTH-LEN (7)                                          
022400     MOVE 31 TO WS-MONTH-LEN (8)                                          
022500     MOVE 30 TO WS-MONTH-LEN (9)                                          
022600     MOVE 31 TO WS-MONTH-LEN (10)                                         
022700     MOVE 30 TO WS-MONTH-LEN (11)                                         
022800     MOVE 31 TO WS-MONTH-LEN (12)                                         
022900     PERFORM 0050-OPEN-FILES                                              
023000     PERFORM 0060-LOAD-STUDENTS THRU 0060-EXIT                            
023100         UNTIL SWK-EOF                                                    
023200     PERFORM 0070-LOAD-CONFIG THRU 0070-EXIT                              
023300     PERFORM 0080-INIT-SKED-DATE THRU 0080-EXIT                           
023400     PERFORM 0100-SCHEDULE-ONE-COURSE THRU 0100-EXIT                      
023500         UNTIL XWK-EOF                                                    
023600     PERFORM 0900-CLOSE-FILES                                             
023700     DISPLAY 'EXSKED-COB    COURSES READ       = ' WS-CRS-READ            
023800     DISPLAY 'EXSKED-COB    EXAMS PLACED       = ' WS-CRS-PLACED          
023900     DISPLAY 'EXSKED-COB    EXAMS UNPLACED     = '                        
024000             WS-CRS-UNPLACED                                              
024100     DISPLAY 'EXSKED-COB    ENROLMENTS WRITTEN = '                        
024200             WS-ENROLL-COUNT                                              
024300     CHAIN 'EXSEAT.EXE'.                                                  
024400                                                                          
024500 0050-OPEN-FILES.                                                         
024600     OPEN INPUT STUDWORK.                                                 
024700     IF NOT SWK-OK                                                        
024800         DISPLAY 'EXSKED-COB    CANNOT OPEN STUDWORK FILE'                
024900         STOP RUN.                                                        
025000     OPEN INPUT CFGWORK.                                                  
025100     IF NOT GWK-OK                                                        
025200         DISPLAY 'EXSKED-COB    CANNOT OPEN CFGWORK FILE'                 
025300         CLOSE STUDWORK                                                   
025400         STOP RUN.                                                        
025500     OPEN INPUT CRSXWORK.                                                 
025600     IF NOT XWK-OK                                                        
025700         DISPLAY 'EXSKED-COB    CANNOT OPEN CRSXWORK FILE'                
025800         CLOSE STUDWORK CFGWORK                                           
025900         STOP RUN.                                                        
026000     OPEN OUTPUT EXAMSKED.                                                
026100     IF NOT EKD-OK                                                        
026200         DISPLAY 'EXSKED-COB    CANNOT OPEN EXAMSKED FILE'                
026300         CLOSE STUDWORK CFGWORK CRSXWORK                                  
026400         STOP RUN.                                                        
026500     OPEN OUTPUT ENROLL.                                                  
026600     IF NOT ENR-OK                                                        
026700         DISPLAY 'EXSKED-COB    CANNOT OPEN ENROLL FILE'                  
026800         CLOSE STUDWORK CFGWORK CRSXWORK EXAMSKED                         
026900         STOP RUN.                                                        
027000 0050-EXIT.                                                               
027100     EXIT.                                                                
027200                                                                          
027300 0060-LOAD-STUDENTS.                                                      
027400     READ STUDWORK                                                        
027500         AT END SET SWK-EOF TO TRUE                                       
027600         GO TO 0060-EXIT.                                                 
027700     ADD 1 TO WS-STU-COUNT                                                
027800     IF WS-STU-COUNT > 500                                                
027900         DISPLAY 'EXSKED-COB    STUDENT TABLE FULL'                       
028000         SUBTRACT 1 FROM WS-STU-COUNT                                     
028100         GO TO 0060-EXIT.                                                 
028200     MOVE SU-ROLL-NUMBER TO WS-STU-ROLL (WS-STU-COUNT)                    
028300     MOVE SU-BRANCH      TO WS-STU-BRANCH (WS-STU-COUNT)                  
028400     MOVE SU-SECTION     TO WS-STU-SECTION (WS-STU-COUNT)                 
028500     MOVE SU-SEMESTER    TO WS-STU-SEM (WS-STU-COUNT).                    
028600 0060-EXIT.                                                               
028700     EXIT.                                                                
028800                                                                          
028900 0070-LOAD-CONFIG.                                                        
029000     READ CFGWORK                                                         
029100         AT END                                                           
029200             DISPLAY 'EXSKED-COB    CFGWORK FILE EMPTY'                   
029300             MOVE '2025-12-01' TO GW-EXAM-START-DATE.                     
029400 0070-EXIT.                                                               
029500     EXIT.                                                                
029600                                                                          
029700*    PARSES THE CONFIGURED START DATE "YYYY-MM-DD" INTO THE               
029800*    SKED DATE POINTER AND ARMS ITS TWO SESSION-USED FLAGS.               
029900 0080-INIT-SKED-DATE.                                                     
030000     MOVE ZERO TO WS-SKED-DATE-R                                          
030100     IF GW-EXAM-START-DATE (1:4) NUMERIC                                  
030200         MOVE GW-EXAM-START-DATE (1:4) TO WS-SKED-YEAR.                   
030300     IF GW-EXAM-START-DATE (6:2) NUMERIC                                  
030400         MOVE GW-EXAM-START-DATE (6:2) TO WS-SKED-MONTH.                  
030500     IF GW-EXAM-START-DATE (9:2) NUMERIC                                  
030600         MOVE GW-EXAM-START-DATE (9:2) TO WS-SKED-DAY.                    
030700     IF WS-SKED-YEAR = ZERO                                               
030800         MOVE 2025 TO WS-SKED-YEAR                                        
030900         MOVE 12   TO WS-SKED-MONTH                                       
031000         MOVE 01   TO WS-SKED-DAY.                                        
031100     MOVE 'N' TO WS-SKED-FN-USED                                          
031200     MOVE 'N' TO WS-SKED-AN-USED.                                         
031300 0080-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600*    ONE COURSE FROM CRSXWORK: DETERMINE DURATION, FIND A                 
031700*    (DATE,SESSION) SLOT, WRITE THE EXAM SCHEDULE RECORD,                 
031800*    THEN ENROL ITS STUDENTS.                                             
031900 0100-SCHEDULE-ONE-COURSE.                                                
032000     READ CRSXWORK                                                        
032100         AT END SET XWK-EOF TO TRUE                                       
032200         GO TO 0100-EXIT.                                                 
032300     ADD 1 TO WS-CRS-READ                                                 
032400     MOVE 2 TO WS-DURATION-HRS                                            
032500     IF XW-CREDITS > 2                                                    
032600         MOVE 3 TO WS-DURATION-HRS.                                       
032700     MOVE ZERO TO WS-SKED-ATTEMPTS                                        
032800     MOVE 'N' TO WS-SKED-PLACED                                           
032900     PERFORM 0210-TRY-ONE-ATTEMPT THRU 0210-EXIT                          
033000         UNTIL WS-SKED-PLACED = 'Y' OR WS-SKED-ATTEMPTS > 14              
033100     IF WS-SKED-PLACED NOT = 'Y'                                          
033200         DISPLAY 'EXSKED-COB    UNABLE TO PLACE ' XW-COURSE-CODE          
033300         ADD 1 TO WS-CRS-UNPLACED                                         
033400         GO TO 0100-EXIT.                                                 
033500     ADD 1 TO WS-CRS-PLACED                                               
033600     PERFORM 0300-PICK-TIMES THRU 0300-EXIT                               
033700     PERFORM 0400-WRITE-EXAM THRU 0400-EXIT                               
033800     PERFORM 0500-ENROL-COURSE THRU 0500-EXIT.                            
033900 0100-EXIT.                                                               
034000     EXIT.                                                                
034100                                                                          
034200*    ONE ATTEMPT AT THE CURRENT DATE: FORENOON FIRST, THEN                
034300*    AFTERNOON, THEN ADVANCE A DAY.  SUNDAYS DO NOT COUNT                 
034400*    AGAINST THE 14-ATTEMPT BOUND.                                        
034500 0210-TRY-ONE-ATTEMPT.                                                    
034600     PERFORM 0250-COMPUTE-DOW THRU 0250-EXIT                              
034700     IF WS-DOW-CODE = 6                                                   
034800         PERFORM 0270-ADD-ONE-DAY THRU 0270-EXIT                          
034900         GO TO 0210-EXIT.                                                 
035000     ADD 1 TO WS-SKED-ATTEMPTS                                            
035100     IF WS-SKED-FN-USED = 'N'                                             
035200         MOVE 'FN' TO WS-SKED-SESSION                                     
035300         MOVE 'Y' TO WS-SKED-FN-USED                                      
035400         MOVE 'Y' TO WS-SKED-PLACED                                       
035500         GO TO 0210-EXIT.                                                 
035600     IF WS-SKED-AN-USED = 'N'                                             
035700         MOVE 'AN' TO WS-SKED-SESSION                                     
035800         MOVE 'Y' TO WS-SKED-AN-USED                                      
035900         MOVE 'Y' TO WS-SKED-PLACED                                       
036000         GO TO 0210-EXIT.                                                 
036100     PERFORM 0270-ADD-ONE-DAY THRU 0270-EXIT.                             
036200 0210-EXIT.                                                               
036300     EXIT.                                                                
036400                                                                          
036500*    JULIAN DAY NUMBER (FLIEGEL/VAN FLANDERN) REDUCED SO EVERY            
036600*    DIVISION IS OF NON-NEGATIVE OPERANDS, THEN MOD 7 GIVES THE           
036700*    DAY OF WEEK: 0=MON,1=TUE,2=WED,3=THU,4=FRI,5=SAT,6=SUN.              
036800 0250-COMPUTE-DOW.                                                        
036900     MOVE 0 TO WS-Z-A                                                     
037000     IF WS-SKED-MONTH < 3                                                 
037100         MOVE 1 TO WS-Z-A.                                                
037200     COMPUTE WS-Z-Y = WS-SKED-YEAR + 4800 - WS-Z-A                        
037300     COMPUTE WS-Z-M = WS-SKED-MONTH + 12 * WS-Z-A - 3                     
037400     DIVIDE WS-Z-Y BY 4 GIVING WS-Z-Y-DIV4                                
037500     DIVIDE WS-Z-Y BY 100 GIVING WS-Z-Y-DIV100                            
037600     DIVIDE WS-Z-Y BY 400 GIVING WS-Z-Y-DIV400                            
037700     COMPUTE WS-Z-TERM = (153 * WS-Z-M + 2) / 5                           
037800     COMPUTE WS-Z-JDN = WS-SKED-DAY + WS-Z-TERM + 365 * WS-Z-Y            
037900             + WS-Z-Y-DIV4 - WS-Z-Y-DIV100 + WS-Z-Y-DIV400                
038000             - 32045                                                      
038100     DIVIDE WS-Z-JDN BY 7 GIVING WS-Z-JDN-QUOT                            
038200             REMAINDER WS-DOW-CODE.                                       
038300 0250-EXIT.                                                               
038400     EXIT.                                                                
038500                                                                          
038600*    ADVANCES THE SKED DATE POINTER ONE CALENDAR DAY, ROLLING             
038700*    MONTH AND YEAR AS NEEDED, AND RE-ARMS BOTH SESSION FLAGS             
038800*    SINCE THEY APPLY ONLY TO THE DATE JUST LEFT.                         
038900 0270-ADD-ONE-DAY.                                                        
039000     MOVE 'N' TO WS-LEAP-YEAR                                             
039100     DIVIDE WS-SKED-YEAR BY 4 GIVING WS-Z-Y-DIV4                          
039200     IF WS-Z-Y-DIV4 * 4 = WS-SKED-YEAR                                    
039300         MOVE 'Y' TO WS-LEAP-YEAR                                         
039400         DIVIDE WS-SKED-YEAR BY 100 GIVING WS-Z-Y-DIV100                  
039500         IF WS-Z-Y-DIV100 * 100 = WS-SKED-YEAR                            
039600             MOVE 'N' TO WS-LEAP-YEAR                                     
039700             DIVIDE WS-SKED-YEAR BY 400 GIVING WS-Z-Y-DIV400              
039800             IF WS-Z-Y-DIV400 * 400 = WS-SKED-YEAR                        
039900                 MOVE 'Y' TO WS-LEAP-YEAR.                                
040000     ADD 1 TO WS-SKED-DAY                                                 
040100     MOVE WS-MONTH-LEN (WS-SKED-MONTH) TO WS-MONTH-IX                     
040200     IF WS-SKED-MONTH = 2 AND WS-LEAP-YEAR = 'Y'                          
040300         MOVE 29 TO WS-MONTH-IX.                                          
040400     IF WS-SKED-DAY > WS-MONTH-IX                                         
040500         MOVE 1 TO WS-SKED-DAY                                            
040600         ADD 1 TO WS-SKED-MONTH                                           
040700         IF WS-SKED-MONTH > 12                                            
040800             MOVE 1 TO WS-SKED-MONTH                                      
040900             ADD 1 TO WS-SKED-YEAR.                                       
041000     MOVE 'N' TO WS-SKED-FN-USED                                          
041100     MOVE 'N' TO WS-SKED-AN-USED.                                         
041200 0270-EXIT.                                                               
041300     EXIT.                                                                
041400                                                                          
041500 0300-PICK-TIMES.                                                         
041600     IF WS-SKED-SESSION = 'FN'                                            
041700         MOVE GW-MORN-START TO WS-START-TIME                              
041800         IF WS-DURATION-HRS = 2                                           
041900             MOVE GW-MORN-2HR-END TO WS-END-TIME                          
042000         ELSE                                                             
042100             MOVE GW-MORN-3HR-END TO WS-END-TIME                          
042200     ELSE                                                                 
042300         MOVE GW-AFT-START TO WS-START-TIME                               
042400         IF WS-DURATION-HRS = 2                                           
042500             MOVE GW-AFT-2HR-END TO WS-END-TIME                           
042600         ELSE                                                             
042700             MOVE GW-AFT-3HR-END TO WS-END-TIME.                          
042800 0300-EXIT.                                                               
042900     EXIT.                                                                
043000                                                                          
043100 0400-WRITE-EXAM.                                                         
043200     MOVE SPACES TO REG-EXAMSKED                                          
043300     MOVE XW-COURSE-CODE TO EK-COURSE-CODE                                
043400     MOVE XW-COURSE-NAME TO EK-COURSE-TITLE                               
043500     MOVE WS-DURATION-HRS TO EK-DURATION-HRS                              
043600     STRING WS-SKED-YEAR DELIMITED SIZE                                   
043700             '-' DELIMITED SIZE                                           
043800             WS-SKED-MONTH DELIMITED SIZE                                 
043900             '-' DELIMITED SIZE                                           
044000             WS-SKED-DAY DELIMITED SIZE                                   
044100             INTO WS-SKED-DATE-TEXT                                       
044200     MOVE WS-SKED-DATE-TEXT TO EK-EXAM-DATE                               
044300     MOVE WS-SKED-SESSION TO EK-SESSION                                   
044400     MOVE WS-START-TIME TO EK-START-TIME                                  
044500     MOVE WS-END-TIME TO EK-END-TIME                                      
044600     WRITE REG-EXAMSKED.                                                  
044700 0400-EXIT.                                                               
044800     EXIT.                                                                
044900                                                                          
045000*    DERIVES THE ENROLMENT SCOPE FROM THE COURSE'S GROUP-ID AND           
045100*    WRITES ONE ENROLL.DAT ROW PER MATCHING STUDENT.                      
045200 0500-ENROL-COURSE.                                                       
045300     MOVE XW-GROUP-ID TO XW-GROUP-ID-DUMMY                                
045400     PERFORM 0530-SCAN-GROUP-ID THRU 0530-EXIT                            
045500     PERFORM 0560-SCAN-ONE-STUDENT THRU 0560-EXIT                         
045600         VARYING WS-STU-SCAN-IX FROM 1 BY 1                               
045700         UNTIL WS-STU-SCAN-IX > WS-STU-COUNT.                             
045800 0500-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100 0530-SCAN-GROUP-ID.                                                      
046200     MOVE ZERO TO WS-GROUP-LEN                                            
046300     MOVE 'N' TO WS-GROUP-HAS-AMP                                         
046400     MOVE SPACE TO WS-GROUP-SECTION-ONLY                                  
046500     PERFORM 0535-SCAN-ONE-CHAR THRU 0535-EXIT                            
046600         VARYING WS-GROUP-SCAN-IX FROM 1 BY 1                             
046700         UNTIL WS-GROUP-SCAN-IX > 12                                      
046800     IF WS-GROUP-LEN > 1                                                  
046900         IF WS-GROUP-CHAR (WS-GROUP-LEN - 1) = '-'                        
047000             IF WS-GROUP-CHAR (WS-GROUP-LEN) = 'A'                        
047100                 MOVE 'A' TO WS-GROUP-SECTION-ONLY.                       
047200     IF WS-GROUP-LEN > 1                                                  
047300         IF WS-GROUP-CHAR (WS-GROUP-LEN - 1) = '-'                        
047400             IF WS-GROUP-CHAR (WS-GROUP-LEN) = 'B'                        
047500                 MOVE 'B' TO WS-GROUP-SECTION-ONLY.                       
047600 0530-EXIT.                                                               
047700     EXIT.                                                                
047800                                                                          
047900 0535-SCAN-ONE-CHAR.                                                      
048000     IF WS-GROUP-CHAR (WS-GROUP-SCAN-IX) NOT = SPACE                      
048100         MOVE WS-GROUP-SCAN-IX TO WS-GROUP-LEN.                           
048200     IF WS-GROUP-CHAR (WS-GROUP-SCAN-IX) = '&'                            
048300         MOVE 'Y' TO WS-GROUP-HAS-AMP.                                    
048400 0535-EXIT.                                                               
048500     EXIT.                                                                
048600                                                                          
048700 0560-SCAN-ONE-STUDENT.                                                   
048800     IF WS-STU-BRANCH (WS-STU-SCAN-IX) NOT = XW-DEPARTMENT                
048900         GO TO 0560-EXIT.                                                 
049000     IF WS-STU-SEM (WS-STU-SCAN-IX) NOT = XW-SEMESTER                     
049100         GO TO 0560-EXIT.                                                 
049200     IF WS-GROUP-SECTION-ONLY = 'A' OR WS-GROUP-SECTION-ONLY = 'B'        
049300         IF WS-STU-SECTION (WS-STU-SCAN-IX) NOT =                         
049400                 WS-GROUP-SECTION-ONLY                                    
049500             GO TO 0560-EXIT.                                             
049600     MOVE SPACES TO REG-ENROLL                                            
049700     MOVE EK-EXAM-DATE TO EN-EXAM-DATE                                    
049800     MOVE WS-SKED-SESSION TO EN-SESSION                                   
049900     MOVE XW-COURSE-CODE TO EN-COURSE-CODE                                
050000     MOVE WS-STU-ROLL (WS-STU-SCAN-IX) TO EN-ROLL-NUMBER                  
050100     WRITE REG-ENROLL                                                     
050200     ADD 1 TO WS-ENROLL-COUNT.                                            
050300 0560-EXIT.                                                               
050400     EXIT.                                                                
050500                                                                          
050600 0900-CLOSE-FILES.                                                        
050700     CLOSE STUDWORK CFGWORK CRSXWORK EXAMSKED ENROLL.                     
050800 0900-EXIT.                                                               
050900     EXIT.                                                                
