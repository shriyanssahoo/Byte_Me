000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     EXVALID-COB.                                             
000400 AUTHOR.         R FERNANDES.                                             
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   14/10/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : R FERNANDES                                         
001200*    PROGRAMMER(S)  : R FERNANDES                                         
001300*    PURPOSE        : FEASIBILITY CHECKS RUN BEFORE THE EXAM              
001400*    SCHEDULER - NON-EMPTY INPUT FILES, ROOM CAPACITY AGAINST             
001500*    ENROLMENT, SLOT SUPPLY AGAINST COURSE COUNT, BRANCH AND              
001600*    SECTION STUDENT TOTALS, AND CONFIG COMPLETENESS.                     
001700*================================================================         
001800*    CHANGE LOG                                                           
001900*----------------------------------------------------------------         
002000*    DATE        BY    REQ NO   DESCRIPTION                               
002100*    14/10/1990  RF    TT-0101  INITIAL RELEASE.                  CR0001  
002200*    02/05/1992  AD    TT-0133  UTILIZATION PERCENT ADDED,        CR0002  
002300*    WARN ABOVE 90 PER CENT.                                              
002400*    17/09/1993  PI    TT-0151  PER-BRANCH AND PER-SECTION        CR0003  
002500*    STUDENT COUNTS ADDED TO THE REPORT.                                  
002600*    08/02/1999  SK    TT-0211  YEAR-2000 START-DATE CHECK        CR0004  
002700*    WIDENED TO ACCEPT FOUR-DIGIT YEARS ONLY.                             
002800*    19/11/2001  SK    TT-0231  ASSIGN CLAUSES MOVED OFF          CR0005  
002900*    BARE DEVICE NAMES TO LOGICAL FILE NAMES PER SITE                     
003000*    STANDARDS.                                                           
003100*    30/07/2005  MR    TT-0271  SLOT SUPPLY CHECK NOW USES        CR0006  
003200*    A FULL 14-DAY WINDOW TO MATCH EXSKED'S RETRY BOUND.                  
003300*    12/05/2013  NV    TT-0335  COSMETIC: REPORT LINES            CR0007  
003400*    ALIGNED WITH TTVALID'S OWN WORDING.                                  
003500*----------------------------------------------------------------         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004000 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004400             OFF STATUS IS WS-NORMAL-SWITCH.                              
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT STUDWORK  ASSIGN TO DISK                                      
004900             VALUE OF FILE-ID 'STUDWORK.DAT'                              
005000             ORGANIZATION LINE SEQUENTIAL                                 
005100             FILE STATUS IS STATUS-SWK.                                   
005200                                                                          
005300     SELECT ROOMWORK  ASSIGN TO DISK                                      
005400             VALUE OF FILE-ID 'ROOMWORK.DAT'                              
005500             ORGANIZATION LINE SEQUENTIAL                                 
005600             FILE STATUS IS STATUS-RWK.                                   
005700                                                                          
005800     SELECT CFGWORK   ASSIGN TO DISK                                      
005900             VALUE OF FILE-ID 'CFGWORK.DAT'                               
006000             ORGANIZATION LINE SEQUENTIAL                                 
006100             FILE STATUS IS STATUS-GWK.                                   
006200                                                                          
006300     SELECT CRSXWORK  ASSIGN TO DISK                                      
006400             VALUE OF FILE-ID 'CRSXWORK.DAT'                              
006500             ORGANIZATION LINE SEQUENTIAL                                 
006600             FILE STATUS IS STATUS-XWK.                                   
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  STUDWORK                                                             
007100     LABEL RECORD STANDARD                                                
007200     RECORD CONTAINS 60 CHARACTERS.                                       
007300 01  REG-STUDWORK.                                                        
007400     05  SU-ROLL-NUMBER          PIC X(10).                               
007500     05  SU-NAME                 PIC X(30).                               
007600     05  SU-BRANCH               PIC X(06).                               
007700     05  SU-SECTION              PIC X(01).                               
007800     05  SU-SEMESTER             PIC 9(01).                               
007900     05  FILLER                  PIC X(12).                               
008000                                                                          
008100 FD  ROOMWORK                                                             
008200     LABEL RECORD STANDARD                                                
008300     RECORD CONTAINS 25 CHARACTERS.                                       
008400 01  REG-ROOMWORK.                                                        
008500     05  RW-ROOM-ID              PIC X(08).                               
008600     05  RW-CAPACITY             PIC 9(04).                               
008700     05  RW-ROWS                 PIC 9(02).                               
008800     05  RW-COLUMNS              PIC 9(02).                               
008900     05  FILLER                  PIC X(09).                               
009000                                                                          
009100 FD  CFGWORK                                                              
009200     LABEL RECORD STANDARD                                                
009300     RECORD CONTAINS 80 CHARACTERS.                                       
009400 01  REG-CFGWORK.                                                         
009500     05  GW-EXAM-START-DATE      PIC X(10).                               
009600     05  GW-MORN-START           PIC X(05).                               
009700     05  GW-MORN-2HR-END         PIC X(05).                               
009800     05  GW-MORN-3HR-END         PIC X(05).                               
009900     05  GW-AFT-START            PIC X(05).                               
010000     05  GW-AFT-2HR-END          PIC X(05).                               
010100     05  GW-AFT-3HR-END          PIC X(05).                               
010200     05  FILLER                  PIC X(40).                               
010300                                                                          
010400 FD  CRSXWORK                                                             
010500     LABEL RECORD STANDARD                                                
010600     RECORD CONTAINS 79 CHARACTERS.                                       
010700 01  REG-CRSXWORK.                                                        
010800     05  XW-COURSE-CODE          PIC X(12).                               
010900     05  XW-COURSE-NAME          PIC X(40).                               
010950     05  XW-DEPARTMENT           PIC X(08).                               
010970     05  XW-SEMESTER             PIC 9(01).                               
011000     05  XW-CREDITS              PIC 9(02).                               
011100     05  XW-GROUP-ID             PIC X(12).                               
011200     05  FILLER                  PIC X(04).                               
011300                                                                          
011400 WORKING-STORAGE SECTION.                                                 
011500 01  STATUS-SWK                  PIC X(02) VALUE SPACES.                  
011600     88  SWK-OK                  VALUE '00'.                              
011700     88  SWK-EOF                 VALUE '10'.                              
011800 01  STATUS-RWK                  PIC X(02) VALUE SPACES.                  
011900     88  RWK-OK                  VALUE '00'.                              
012000     88  RWK-EOF                 VALUE '10'.                              
012100 01  STATUS-GWK                  PIC X(02) VALUE SPACES.                  
012200     88  GWK-OK                  VALUE '00'.                              
012300     88  GWK-EOF                 VALUE '10'.                              
012400 01  STATUS-XWK                  PIC X(02) VALUE SPACES.                  
012500     88  XWK-OK                  VALUE '00'.                              
012600     88  XWK-EOF                 VALUE '10'.                              
012700                                                                          
012800 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
012900 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
013000                                                                          
013100 01  WS-COUNTS.                                                           
013200     05  WS-CNT-STUDENTS         PIC 9(06) COMP VALUE ZERO.               
013300     05  WS-CNT-ROOMS            PIC 9(06) COMP VALUE ZERO.               
013400     05  WS-CNT-COURSES          PIC 9(06) COMP VALUE ZERO.               
013500     05  WS-SUM-CAPACITY         PIC 9(08) COMP VALUE ZERO.               
013600                                                                          
013700*    PER-BRANCH AND PER-SECTION TOTALS - A SMALL FIXED TABLE IS           
013800*    ENOUGH SINCE THE INSTITUTE RUNS ONLY THREE BRANCHES.                 
013900 01  WS-BRANCH-TAB.                                                       
014000     05  WS-BR-ENTRY OCCURS 10 TIMES                                      
014100                     INDEXED BY WS-BR-IX.                                 
014200         10  WS-BR-NAME          PIC X(06) VALUE SPACES.                  
014300         10  WS-BR-COUNT         PIC 9(04) COMP VALUE ZERO.               
014400 77  WS-BRANCH-COUNT             PIC 9(02) COMP VALUE ZERO.               
014500 77  WS-BR-FOUND-IX              PIC 9(02) COMP VALUE ZERO.               
014600 01  WS-BR-SCAN-IX               PIC 9(02) COMP VALUE ZERO.               
014700                                                                          
014800 01  WS-SECTION-TAB.                                                      
014900     05  WS-SC-ENTRY OCCURS 10 TIMES                                      
015000                     INDEXED BY WS-SC-IX.                                 
015100         10  WS-SC-NAME          PIC X(07) VALUE SPACES.                  
015200         10  WS-SC-COUNT         PIC 9(04) COMP VALUE ZERO.               
015300 01  WS-SECTION-COUNT            PIC 9(02) COMP VALUE ZERO.               
015400 01  WS-SC-FOUND-IX              PIC 9(02) COMP VALUE ZERO.               
015500 01  WS-SC-SCAN-IX               PIC 9(02) COMP VALUE ZERO.               
015600 01  WS-SC-KEY                   PIC X(07) VALUE SPACES.                  
015700                                                                          
015800*    CONFIG COMPLETENESS - ONE SWITCH PER PARAMETER, PLUS A               
015900*    REDEFINES SO ALL SEVEN CAN BE TESTED WITH A SINGLE TALLY.            
016000 01  WS-CFG-SWITCHES.                                                     
016100     05  WS-CFG-HAS-START        PIC X VALUE 'N'.                         
016200     05  WS-CFG-HAS-MORN-START   PIC X VALUE 'N'.                         
016300     05  WS-CFG-HAS-MORN-2       PIC X VALUE 'N'.                         
016400     05  WS-CFG-HAS-MORN-3       PIC X VALUE 'N'.                         
016500     05  WS-CFG-HAS-AFT-START    PIC X VALUE 'N'.                         
016600     05  WS-CFG-HAS-AFT-2        PIC X VALUE 'N'.                         
016700     05  WS-CFG-HAS-AFT-3        PIC X VALUE 'N'.                         
016800 01  WS-CFG-SWITCHES-R REDEFINES WS-CFG-SWITCHES.                         
016900     05  WS-CFG-SWITCH-CHAR      PIC X OCCURS 7 TIMES.                    
017000 01  WS-CFG-MISSING-COUNT        PIC 9(02) COMP VALUE ZERO.               
017100 01  WS-CFG-SCAN-IX               PIC 9(02) COMP VALUE ZERO.              
017200                                                                          
017300 01  WS-START-DATE-OK            PIC X VALUE 'N'.                         
017400                                                                          
017600 01  WS-UTIL-PERCENT             PIC 9(03)V9(01) VALUE ZERO.              
017700 01  WS-UTIL-WORK                PIC 9(10)V9(02) VALUE ZERO.              
017800 01  WS-CAPACITY-SHORTFALL       PIC S9(08) COMP VALUE ZERO.              
017900                                                                          
018000 01  WS-SLOT-SUPPLY              PIC 9(04) COMP VALUE ZERO.               
018100 01  WS-DAYS-SCANNED              PIC 9(02) COMP VALUE ZERO.              
018200 01  WS-DOW-TAB.                                                          
018300     05  WS-DOW-ENTRY OCCURS 7 TIMES PIC X(03).                           
018400 01  WS-DOW-TAB-R REDEFINES WS-DOW-TAB PIC X(21).                         
018500                                                                          
018600 01  WS-DAY-OFFSET                PIC 9(02) COMP VALUE ZERO.              
018700 01  WS-DOW-IX                    PIC 9(02) COMP VALUE ZERO.              
018800 01  WS-DOW-QUOTIENT              PIC 9(02) COMP VALUE ZERO.              
018900 01  WS-DOW-REMAINDER             PIC 9(02) COMP VALUE ZERO.              
019000                                                                          
019100 01  WS-PASS-FLAG                PIC X VALUE 'Y'.                         
019200                                                                          
019300 PROCEDURE DIVISION.                                                      
019400 0000-MAINLINE.                                                           
019500     MOVE 'MON' TO WS-DOW-ENTRY (1)                                       
019600     MOVE 'TUE' TO WS-DOW-ENTRY (2)                                       
019700     MOVE 'WED' TO WS-DOW-ENTRY (3)                                       
019800     MOVE 'THU' TO WS-DOW-ENTRY (4)                                       
019900     MOVE 'FRI' TO WS-DOW-ENTRY (5)                                       
020000     MOVE 'SAT' TO WS-DOW-ENTRY (6)                                       
020100     MOVE 'SUN' TO WS-DOW-ENTRY (7)                                       
020200     PERFORM 0050-OPEN-FILES                                              
020300     PERFORM 0100-SCAN-STUDENTS THRU 0100-EXIT                            
020400         UNTIL SWK-EOF                                                    
020500     PERFORM 0200-SCAN-ROOMS THRU 0200-EXIT                               
020600         UNTIL RWK-EOF                                                    
020700     PERFORM 0300-SCAN-COURSES THRU 0300-EXIT                             
020800         UNTIL XWK-EOF                                                    
020900     PERFORM 0400-SCAN-CONFIG THRU 0400-EXIT                              
021000         UNTIL GWK-EOF                                                    
021100     PERFORM 0500-CHECK-CAPACITY THRU 0500-EXIT                           
021200     PERFORM 0600-CHECK-SLOT-SUPPLY THRU 0600-EXIT                        
021300     PERFORM 0700-CHECK-CONFIG THRU 0700-EXIT                             
021400     PERFORM 0900-CLOSE-FILES                                             
021500     PERFORM 0950-PRINT-REPORT THRU 0950-EXIT                             
021600     CHAIN 'EXSKED.EXE'.                                                  
021700                                                                          
021800 0050-OPEN-FILES.                                                         
021900     OPEN INPUT STUDWORK.                                                 
022000     IF NOT SWK-OK                                                        
022100         DISPLAY 'EXVALID-COB   CANNOT OPEN STUDWORK FILE'                
022200         STOP RUN.                                                        
022300     OPEN INPUT ROOMWORK.                                                 
022400     IF NOT RWK-OK                                                        
022500         DISPLAY 'EXVALID-COB   CANNOT OPEN ROOMWORK FILE'                
022600         CLOSE STUDWORK                                                   
022700         STOP RUN.                                                        
022800     OPEN INPUT CRSXWORK.                                                 
022900     IF NOT XWK-OK                                                        
023000         DISPLAY 'EXVALID-COB   CANNOT OPEN CRSXWORK FILE'                
023100         CLOSE STUDWORK ROOMWORK                                          
023200         STOP RUN.                                                        
023300     OPEN INPUT CFGWORK.                                                  
023400     IF NOT GWK-OK                                                        
023500         DISPLAY 'EXVALID-COB   CANNOT OPEN CFGWORK FILE'                 
023600         CLOSE STUDWORK ROOMWORK CRSXWORK                                 
023700         STOP RUN.                                                        
023800 0050-EXIT.                                                               
023900     EXIT.                                                                
024000                                                                          
024100*    COUNTS STUDENTS AND ACCUMULATES PER-BRANCH / PER-SECTION             
024200*    TOTALS (SECTION KEYED BY BRANCH+SECTION SO A AND B SECTIONS          
024300*    OF DIFFERENT BRANCHES NEVER COLLIDE).                                
024400 0100-SCAN-STUDENTS.                                                      
024500     READ STUDWORK                                                        
024600         AT END SET SWK-EOF TO TRUE                                       
024700         GO TO 0100-EXIT.                                                 
024800     ADD 1 TO WS-CNT-STUDENTS                                             
024900     PERFORM 0110-TALLY-BRANCH THRU 0110-EXIT                             
025000     PERFORM 0120-TALLY-SECTION THRU 0120-EXIT.                           
025100 0100-EXIT.                                                               
025200     EXIT.                                                                
025300                                                                          
025400 0110-TALLY-BRANCH.                                                       
025500     MOVE ZERO TO WS-BR-FOUND-IX                                          
025600     PERFORM 0112-SCAN-ONE-BRANCH THRU 0112-EXIT                          
025700         VARYING WS-BR-SCAN-IX FROM 1 BY 1                                
025800         UNTIL WS-BR-SCAN-IX > WS-BRANCH-COUNT                            
025900         OR WS-BR-FOUND-IX NOT = ZERO                                     
026000     IF WS-BR-FOUND-IX = ZERO                                             
026100         ADD 1 TO WS-BRANCH-COUNT                                         
026200         MOVE SU-BRANCH TO WS-BR-NAME (WS-BRANCH-COUNT)                   
026300         MOVE 1 TO WS-BR-COUNT (WS-BRANCH-COUNT)                          
026400     ELSE                                                                 
026500         ADD 1 TO WS-BR-COUNT (WS-BR-FOUND-IX).                           
026600 0110-EXIT.                                                               
026700     EXIT.                                                                
026800                                                                          
026900 0112-SCAN-ONE-BRANCH.                                                    
027000     IF WS-BR-NAME (WS-BR-SCAN-IX) = SU-BRANCH                            
027100         MOVE WS-BR-SCAN-IX TO WS-BR-FOUND-IX.                            
027200 0112-EXIT.                                                               
027300     EXIT.                                                                
027400                                                                          
027500 0120-TALLY-SECTION.                                                      
027600     MOVE SPACES TO WS-SC-KEY                                             
027700     STRING SU-BRANCH DELIMITED SIZE                                      
027800             SU-SECTION DELIMITED SIZE                                    
027900             INTO WS-SC-KEY                                               
028000     MOVE ZERO TO WS-SC-FOUND-IX                                          
028100     PERFORM 0122-SCAN-ONE-SECTION THRU 0122-EXIT                         
028200         VARYING WS-SC-SCAN-IX FROM 1 BY 1                                
028300         UNTIL WS-SC-SCAN-IX > WS-SECTION-COUNT                           
028400         OR WS-SC-FOUND-IX NOT = ZERO                                     
028500     IF WS-SC-FOUND-IX = ZERO                                             
028600         ADD 1 TO WS-SECTION-COUNT                                        
028700         MOVE WS-SC-KEY TO WS-SC-NAME (WS-SECTION-COUNT)                  
028800         MOVE 1 TO WS-SC-COUNT (WS-SECTION-COUNT)                         
028900     ELSE                                                                 
029000         ADD 1 TO WS-SC-COUNT (WS-SC-FOUND-IX).                           
029100 0120-EXIT.                                                               
029200     EXIT.                                                                
029300                                                                          
029400 0122-SCAN-ONE-SECTION.                                                   
029500     IF WS-SC-NAME (WS-SC-SCAN-IX) = WS-SC-KEY                            
029600         MOVE WS-SC-SCAN-IX TO WS-SC-FOUND-IX.                            
029700 0122-EXIT.                                                               
029800     EXIT.                                                                
029900                                                                          
030000 0200-SCAN-ROOMS.                                                         
030100     READ ROOMWORK                                                        
030200         AT END SET RWK-EOF TO TRUE                                       
030300         GO TO 0200-EXIT.                                                 
030400     ADD 1 TO WS-CNT-ROOMS                                                
030500     ADD RW-CAPACITY TO WS-SUM-CAPACITY.                                  
030600 0200-EXIT.                                                               
030700     EXIT.                                                                
030800                                                                          
030900 0300-SCAN-COURSES.                                                       
031000     READ CRSXWORK                                                        
031100         AT END SET XWK-EOF TO TRUE                                       
031200         GO TO 0300-EXIT.                                                 
031300     ADD 1 TO WS-CNT-COURSES.                                             
031400 0300-EXIT.                                                               
031500     EXIT.                                                                
031600                                                                          
031700 0400-SCAN-CONFIG.                                                        
031800     READ CFGWORK                                                         
031900         AT END SET GWK-EOF TO TRUE                                       
032000         GO TO 0400-EXIT.                                                 
032100     IF GW-EXAM-START-DATE NOT = SPACES                                   
032200         MOVE 'Y' TO WS-CFG-HAS-START.                                    
032300     IF GW-MORN-START NOT = SPACES                                        
032400         MOVE 'Y' TO WS-CFG-HAS-MORN-START.                               
032500     IF GW-MORN-2HR-END NOT = SPACES                                      
032600         MOVE 'Y' TO WS-CFG-HAS-MORN-2.                                   
032700     IF GW-MORN-3HR-END NOT = SPACES                                      
032800         MOVE 'Y' TO WS-CFG-HAS-MORN-3.                                   
032900     IF GW-AFT-START NOT = SPACES                                         
033000         MOVE 'Y' TO WS-CFG-HAS-AFT-START.                                
033100     IF GW-AFT-2HR-END NOT = SPACES                                       
033200         MOVE 'Y' TO WS-CFG-HAS-AFT-2.                                    
033300     IF GW-AFT-3HR-END NOT = SPACES                                       
033400         MOVE 'Y' TO WS-CFG-HAS-AFT-3.                                    
033500     IF GW-EXAM-START-DATE (1:4) NUMERIC AND                              
033600             GW-EXAM-START-DATE (5:1) = '-' AND                           
033700             GW-EXAM-START-DATE (8:1) = '-'                               
033800         MOVE 'Y' TO WS-START-DATE-OK.                                    
033900 0400-EXIT.                                                               
034000     EXIT.                                                                
034100                                                                          
034200*    CAPACITY VS. ENROLMENT, WITH UTILIZATION ROUNDED TO ONE              
034300*    DECIMAL PLACE (ROUND HALF UP).                                       
034400 0500-CHECK-CAPACITY.                                                     
034500     IF WS-SUM-CAPACITY = ZERO                                            
034600         GO TO 0500-EXIT.                                                 
034700     MOVE ZERO TO WS-UTIL-WORK                                            
034800     COMPUTE WS-UTIL-WORK ROUNDED =                                       
034900             (WS-CNT-STUDENTS * 1000) / WS-SUM-CAPACITY                   
035000     COMPUTE WS-UTIL-PERCENT ROUNDED = WS-UTIL-WORK / 10                  
035100     COMPUTE WS-CAPACITY-SHORTFALL =                                      
035200             WS-CNT-STUDENTS - WS-SUM-CAPACITY                            
035300     IF WS-CAPACITY-SHORTFALL < ZERO                                      
035400         MOVE ZERO TO WS-CAPACITY-SHORTFALL.                              
035500 0500-EXIT.                                                               
035600     EXIT.                                                                
035700                                                                          
035800*    SLOT SUPPLY: TWO SESSIONS PER NON-SUNDAY DAY ACROSS A                
035900*    14-DAY WINDOW, MATCHING EXSKED'S OWN RETRY BOUND.                    
036000 0600-CHECK-SLOT-SUPPLY.                                                  
036100     MOVE ZERO TO WS-SLOT-SUPPLY                                          
036200     PERFORM 0610-SCAN-ONE-DAY THRU 0610-EXIT                             
036300         VARYING WS-DAY-OFFSET FROM 0 BY 1                                
036400         UNTIL WS-DAY-OFFSET > 13.                                        
036500 0600-EXIT.                                                               
036600     EXIT.                                                                
036700                                                                          
036800 0610-SCAN-ONE-DAY.                                                       
036900     DIVIDE WS-DAY-OFFSET BY 7 GIVING WS-DOW-QUOTIENT                     
037000             REMAINDER WS-DOW-REMAINDER                                   
037100     ADD 1 TO WS-DOW-REMAINDER GIVING WS-DOW-IX                           
037200     IF WS-DOW-ENTRY (WS-DOW-IX) NOT = 'SUN'                              
037300         ADD 2 TO WS-SLOT-SUPPLY.                                         
037400 0610-EXIT.                                                               
037500     EXIT.                                                                
037600                                                                          
037700 0700-CHECK-CONFIG.                                                       
037800     MOVE ZERO TO WS-CFG-MISSING-COUNT                                    
037900     PERFORM 0710-SCAN-ONE-SWITCH THRU 0710-EXIT                          
038000         VARYING WS-CFG-SCAN-IX FROM 1 BY 1                               
038100         UNTIL WS-CFG-SCAN-IX > 7.                                        
038200 0700-EXIT.                                                               
038300     EXIT.                                                                
038400                                                                          
038500 0710-SCAN-ONE-SWITCH.                                                    
038600     IF WS-CFG-SWITCH-CHAR (WS-CFG-SCAN-IX) NOT = 'Y'                     
038700         ADD 1 TO WS-CFG-MISSING-COUNT.                                   
038800 0710-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100 0900-CLOSE-FILES.                                                        
039200     CLOSE STUDWORK ROOMWORK CRSXWORK CFGWORK.                            
039300 0900-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600 0950-PRINT-REPORT.                                                       
039700     MOVE 'Y' TO WS-PASS-FLAG                                             
039800     DISPLAY 'EXVALID-COB   ------------------------------'               
039900     DISPLAY 'EXVALID-COB   EXAM FEASIBILITY REPORT'                      
040000     DISPLAY 'EXVALID-COB   STUDENTS LOADED         = '                   
040100             WS-CNT-STUDENTS                                              
040200     DISPLAY 'EXVALID-COB   ROOMS LOADED            = '                   
040300             WS-CNT-ROOMS                                                 
040400     DISPLAY 'EXVALID-COB   COURSES LOADED          = '                   
040500             WS-CNT-COURSES                                               
040600     IF WS-CNT-STUDENTS = ZERO OR WS-CNT-ROOMS = ZERO                     
040700             OR WS-CNT-COURSES = ZERO                                     
040800         DISPLAY                                                          
040900             'EXVALID-COB   ONE OR MORE INPUT FILES EMPTY'                
041000         MOVE 'N' TO WS-PASS-FLAG.                                        
041100     DISPLAY 'EXVALID-COB   TOTAL ROOM CAPACITY     = '                   
041200             WS-SUM-CAPACITY                                              
041300     DISPLAY 'EXVALID-COB   UTILIZATION PERCENT     = '                   
041400             WS-UTIL-PERCENT                                              
041500     IF WS-CAPACITY-SHORTFALL > ZERO                                      
041600         DISPLAY 'EXVALID-COB   CAPACITY SHORTFALL      = '               
041700                 WS-CAPACITY-SHORTFALL                                    
041800         MOVE 'N' TO WS-PASS-FLAG.                                        
041900     IF WS-UTIL-PERCENT > 90.0                                            
042000         DISPLAY                                                          
042100             'EXVALID-COB   WARNING - UTILIZATION ABOVE 90%'.             
042200     DISPLAY 'EXVALID-COB   SLOT SUPPLY (14 DAYS)   = '                   
042300             WS-SLOT-SUPPLY                                               
042400     IF WS-SLOT-SUPPLY < WS-CNT-COURSES                                   
042500         DISPLAY                                                          
042600             'EXVALID-COB   WARNING - SLOT SUPPLY BELOW COURSES'          
042700         MOVE 'N' TO WS-PASS-FLAG.                                        
042800     PERFORM 0960-PRINT-BRANCHES THRU 0960-EXIT                           
042900     PERFORM 0970-PRINT-SECTIONS THRU 0970-EXIT                           
043000     DISPLAY 'EXVALID-COB   CONFIG PARAMETERS MISSING = '                 
043100             WS-CFG-MISSING-COUNT                                         
043200     IF WS-CFG-MISSING-COUNT NOT = ZERO                                   
043300         MOVE 'N' TO WS-PASS-FLAG.                                        
043400     IF WS-START-DATE-OK NOT = 'Y'                                        
043500         DISPLAY                                                          
043600             'EXVALID-COB   EXAM START DATE INVALID OR MISSING'           
043700         MOVE 'N' TO WS-PASS-FLAG.                                        
043800     IF WS-PASS-FLAG = 'Y'                                                
043900         DISPLAY 'EXVALID-COB   VALIDATION PASSED'                        
044000     ELSE                                                                 
044100         DISPLAY 'EXVALID-COB   VALIDATION FAILED'.                       
044200 0950-EXIT.                                                               
044300     EXIT.                                                                
044400                                                                          
044500 0960-PRINT-BRANCHES.                                                     
044600     PERFORM 0962-PRINT-ONE-BRANCH THRU 0962-EXIT                         
044700         VARYING WS-BR-SCAN-IX FROM 1 BY 1                                
044800         UNTIL WS-BR-SCAN-IX > WS-BRANCH-COUNT.                           
044900 0960-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200 0962-PRINT-ONE-BRANCH.                                                   
045300     DISPLAY 'EXVALID-COB   BRANCH ' WS-BR-NAME (WS-BR-SCAN-IX)           
045400             ' STUDENTS = ' WS-BR-COUNT (WS-BR-SCAN-IX).                  
045500 0962-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800 0970-PRINT-SECTIONS.                                                     
045900     PERFORM 0972-PRINT-ONE-SECTION THRU 0972-EXIT                        
046000         VARYING WS-SC-SCAN-IX FROM 1 BY 1                                
046100         UNTIL WS-SC-SCAN-IX > WS-SECTION-COUNT.                          
046200 0970-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500 0972-PRINT-ONE-SECTION.                                                  
046600     DISPLAY 'EXVALID-COB   SECTION ' WS-SC-NAME (WS-SC-SCAN-IX)          
046700             ' STUDENTS = ' WS-SC-COUNT (WS-SC-SCAN-IX).                  
046800 0972-EXIT.                                                               
046900     EXIT.                                                                
