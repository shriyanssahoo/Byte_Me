000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     FACREL-COB.                                              
000400 AUTHOR.         R FERNANDES.                                             
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   21/03/1990.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : K S MURTHY                                          
001200*    PROGRAMMER(S)  : R FERNANDES                                         
001300*    PURPOSE        : RE-SORTS THE GRID WORK FILE WRITTEN BY              
001400*    TTSKED BY FIRST-INSTRUCTOR/DAY/SLOT, MERGES CONTIGUOUS               
001500*    CELLS OF THE SAME COURSE AND SESSION TYPE INTO ONE PRINTED           
001600*    ENTRY, AND PRINTS ONE TIMETABLE BLOCK PER FACULTY MEMBER             
001700*    WITH A WEEKLY LOAD FOOTER.  SPLIT OFF SECTREL SO THE                 
001800*    SECTION VIEW STAYS SINGLE-KEYED - SEE SECTREL'S OWN CR0003.          
001900*================================================================         
002000*    CHANGE LOG                                                           
002100*----------------------------------------------------------------         
002200*    DATE        BY    REQ NO   DESCRIPTION                               
002300*    21/03/1990  RF    TT-0092  INITIAL RELEASE, SPLIT            CR0001  
002400*    OFF SECTREL PER TT-0092.                                             
002500*    02/06/1990  RF    TT-0097  PSEUDO COURSES NOW                CR0002  
002600*    SHOW (ELECTIVE)/(BASKET) WITH ROOM FORCED TO TBD,                    
002700*    MATCHING SECTREL'S OWN CR0002 AND PREPOST'S RULE.                    
002800*    14/02/1992  AD    TT-0132  TIME-RANGE COLUMN                 CR0003  
002900*    ADDED - PRINTS CLOCK TIMES INSTEAD OF SLOT NUMBERS.                  
003000*    09/09/1994  PI    TT-0171  OWNER COLUMN NOW                  CR0004  
003100*    SHOWS SECTION ID INSTEAD OF BLANK WHEN A FACULTY                     
003200*    MEMBER TEACHES TWO SECTIONS IN THE SAME SLOT.                        
003300*    12/01/1999  SK    TT-0212  YEAR-2000 DATE                    CR0005  
003400*    WINDOWING ADDED TO DATE-HANDLING WORK FIELDS.                        
003500*    06/06/2001  SK    TT-0235  ASSIGN CLAUSES MOVED              CR0006  
003600*    BARE DEVICE NAMES TO LOGICAL WORK FILE NAMES PER                     
003700*    SITE STANDARDS.                                                      
003800*    19/08/2008  MR    TT-0290  DAILY LOAD FOOTER NOW             CR0007  
003900*    SHOWS HOURS AND MINUTES INSTEAD OF A RAW SLOT COUNT.                 
004000*    16/11/2013  NV    TT-0338  COSMETIC: DISPLAY TEXT            CR0008  
004100*    ALIGNED WITH EXAM SIDE'S VALIDATOR PROGRAMS.                         
004200*----------------------------------------------------------------         
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004700 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
005100             OFF STATUS IS WS-NORMAL-SWITCH.                              
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT GRDWORK   ASSIGN TO DISK                                      
005600             VALUE OF FILE-ID 'GRDWORK.DAT'                               
005700             ORGANIZATION LINE SEQUENTIAL                                 
005800             FILE STATUS IS STATUS-GRD.                                   
005900                                                                          
006000     SELECT CRSEPRE   ASSIGN TO DISK                                      
006100             VALUE OF FILE-ID 'CRSEPRE.DAT'                               
006200             ORGANIZATION LINE SEQUENTIAL                                 
006300             FILE STATUS IS STATUS-PRE.                                   
006400                                                                          
006500     SELECT CRSEPOST  ASSIGN TO DISK                                      
006600             VALUE OF FILE-ID 'CRSEPOST.DAT'                              
006700             ORGANIZATION LINE SEQUENTIAL                                 
006800             FILE STATUS IS STATUS-PST.                                   
006900                                                                          
007000     SELECT FACREP    ASSIGN TO PRINTER                                   
007100             VALUE OF FILE-ID 'FACREP.LST'                                
007200             ORGANIZATION LINE SEQUENTIAL                                 
007300             FILE STATUS IS STATUS-REP.                                   
007400                                                                          
007500     SELECT SRTGRID   ASSIGN TO DISK                                      
007600             VALUE OF FILE-ID 'SRTGRID.DAT'.                              
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*    REBUILT VERBATIM FROM TTSKED'S GRDWORK LAYOUT - NO COPYBOOK          
008100*    CONVENTION EXISTS ON THIS PROJECT.                                   
008200 FD  GRDWORK                                                              
008300     LABEL RECORD STANDARD                                                
008400     RECORD CONTAINS 180 CHARACTERS.                                      
008500 01  REG-GRDWORK.                                                         
008600     05  GW-SECTION-ID           PIC X(20).                               
008700     05  GW-DAY                  PIC 9(01).                               
008800     05  GW-SLOT                 PIC 9(02).                               
008900     05  GW-COURSE-CODE          PIC X(12).                               
009000     05  GW-COURSE-NAME          PIC X(40).                               
009100     05  GW-SESSION-TYPE         PIC X(09).                               
009200     05  GW-INSTRUCTORS          PIC X(60).                               
009300     05  GW-ROOM-IDS             PIC X(20).                               
009400     05  FILLER                  PIC X(16).                               
009500                                                                          
009600*    REBUILT VERBATIM FROM PREPOST'S OWN CRSEPRE RECORD - THE             
009700*    FIELD ORDER HERE MUST MATCH PREPOST.COB EXACTLY, THIS BEING          
009800*    A LINE SEQUENTIAL FILE READ BY COLUMN POSITION.                      
009900 FD  CRSEPRE                                                              
010000     LABEL RECORD STANDARD                                                
010100     RECORD CONTAINS 200 CHARACTERS.                                      
010200 01  REG-CRSEPRE.                                                         
010300     05  PX-COURSE-CODE          PIC X(12).                               
010400     05  PX-COURSE-NAME          PIC X(40).                               
010500     05  PX-SEMESTER             PIC 9(01).                               
010600     05  PX-DEPARTMENT           PIC X(08).                               
010700     05  PX-LTPSC                PIC X(12).                               
010800     05  PX-CREDITS              PIC 9(02).                               
010900     05  PX-INSTRUCTORS          PIC X(60).                               
011000     05  PX-REG-STUDENTS         PIC 9(04).                               
011100     05  PX-ELECTIVE-FLAG        PIC X(01).                               
011200     05  PX-HALF-SEM-FLAG        PIC X(01).                               
011300     05  PX-COMBINED-FLAG        PIC X(01).                               
011400     05  PX-PRE-POST-PREF        PIC X(12).                               
011500     05  PX-BASKET-CODE          PIC X(08).                               
011600     05  PX-L                    PIC 9(02).                               
011700     05  PX-T                    PIC 9(02).                               
011800     05  PX-P                    PIC 9(02).                               
011900     05  PX-IS-PSEUDO            PIC X(01).                               
012000     05  PX-PARENT-PSEUDO-NAME   PIC X(20).                               
012100     05  FILLER                  PIC X(11).                               
012200                                                                          
012300*    REBUILT VERBATIM FROM PREPOST'S OWN CRSEPOST RECORD.                 
012400 FD  CRSEPOST                                                             
012500     LABEL RECORD STANDARD                                                
012600     RECORD CONTAINS 200 CHARACTERS.                                      
012700 01  REG-CRSEPOST.                                                        
012800     05  PY-COURSE-CODE          PIC X(12).                               
012900     05  PY-COURSE-NAME          PIC X(40).                               
013000     05  PY-SEMESTER             PIC 9(01).                               
013100     05  PY-DEPARTMENT           PIC X(08).                               
013200     05  PY-LTPSC                PIC X(12).                               
013300     05  PY-CREDITS              PIC 9(02).                               
013400     05  PY-INSTRUCTORS          PIC X(60).                               
013500     05  PY-REG-STUDENTS         PIC 9(04).                               
013600     05  PY-ELECTIVE-FLAG        PIC X(01).                               
013700     05  PY-HALF-SEM-FLAG        PIC X(01).                               
013800     05  PY-COMBINED-FLAG        PIC X(01).                               
013900     05  PY-PRE-POST-PREF        PIC X(12).                               
014000     05  PY-BASKET-CODE          PIC X(08).                               
014100     05  PY-L                    PIC 9(02).                               
014200     05  PY-T                    PIC 9(02).                               
014300     05  PY-P                    PIC 9(02).                               
014400     05  PY-IS-PSEUDO            PIC X(01).                               
014500     05  PY-PARENT-PSEUDO-NAME   PIC X(20).                               
014600     05  FILLER                  PIC X(11).                               
014700                                                                          
014800*    PRINT FILE - FOLLOWS RELCURSO'S CAB/DET HEADER-DETAIL STYLE,         
014900*    132 COLUMNS TO CARRY THE TIME-RANGE AND ROOM-LIST COLUMNS.           
015000 FD  FACREP                                                               
015100     LABEL RECORD STANDARD                                                
015200     RECORD CONTAINS 132 CHARACTERS.                                      
015300 01  REG-FACREP                  PIC X(132).                              
015400                                                                          
015500*    SORT WORK FILE - CARRIES EACH GRDWORK CELL PLUS ITS DERIVED          
015600*    FIRST-INSTRUCTOR NAME, THE SAME SIMPLIFICATION TTVALID'S             
015700*    FACULTY PASS AND TTSKED'S OWN GRID-ENGINE BOTH MAKE.                 
015800 SD  SRTGRID.                                                             
015900 01  SG-CELL.                                                             
016000     05  SG-INSTR1               PIC X(20).                               
016100     05  SG-SECTION-ID           PIC X(20).                               
016200     05  SG-DAY                  PIC 9(01).                               
016300     05  SG-SLOT                 PIC 9(02).                               
016400     05  SG-COURSE-CODE          PIC X(12).                               
016500     05  SG-COURSE-NAME          PIC X(40).                               
016600     05  SG-SESSION-TYPE         PIC X(09).                               
016700     05  SG-ROOM-ID              PIC X(20).                               
016800                                                                          
016900 WORKING-STORAGE SECTION.                                                 
017000 01  STATUS-GRD                  PIC X(02) VALUE SPACES.                  
017100     88  GRD-OK                  VALUE '00'.                              
017200     88  GRD-EOF                 VALUE '10'.                              
017300 01  STATUS-PRE                  PIC X(02) VALUE SPACES.                  
017400     88  PRE-OK                  VALUE '00'.                              
017500     88  PRE-EOF                 VALUE '10'.                              
017600 01  STATUS-PST                  PIC X(02) VALUE SPACES.                  
017700     88  PST-OK                  VALUE '00'.                              
017800     88  PST-EOF                 VALUE '10'.                              
017900 01  STATUS-REP                  PIC X(02) VALUE SPACES.                  
018000     88  REP-OK                  VALUE '00'.                              
018100                                                                          
018200 01  WS-RERUN-SWITCH             PIC X(01) VALUE SPACE.                   
018300 01  WS-NORMAL-SWITCH            PIC X(01) VALUE SPACE.                   
018400                                                                          
018500 77  WS-PRE-COUNT                PIC 9(03) COMP VALUE ZERO.               
018600 77  WS-POST-COUNT               PIC 9(03) COMP VALUE ZERO.               
018700                                                                          
018800*    IN-MEMORY COPIES OF THE PRE/POST COURSE TABLES, USED ONLY TO         
018900*    LABEL A PRINTED SESSION AS A PSEUDO COURSE AND TO TELL AN            
019000*    ELECTIVE BUNDLE FROM A BASKET BUNDLE.                                
019100 01  WS-PRE-TAB.                                                          
019200     05  WS-PR-ENTRY OCCURS 300 TIMES.                                    
019300         10  WS-PR-CODE          PIC X(12).                               
019400         10  WS-PR-IS-PSEUDO     PIC X(01).                               
019500         10  WS-PR-ELECTIVE-FLAG PIC X(01).                               
019600         10  WS-PR-BASKET-CODE   PIC X(08).                               
019700 01  WS-POST-TAB.                                                         
019800     05  WS-PO-ENTRY OCCURS 300 TIMES.                                    
019900         10  WS-PO-CODE          PIC X(12).                               
020000         10  WS-PO-IS-PSEUDO     PIC X(01).                               
020100         10  WS-PO-ELECTIVE-FLAG PIC X(01).                               
020200         10  WS-PO-BASKET-CODE   PIC X(08).                               
020300                                                                          
020400*    ONE 54-SLOT COPY OF THE FACULTY/DAY CURRENTLY BEING                  
020500*    PRINTED, REBUILT FROM THE SORTED GRDWORK CELLS.  THE OWNER           
020600*    COLUMN ON THIS VIEW CARRIES THE SECTION ID, NOT THE                  
020700*    INSTRUCTOR NAME, PER CR0004.                                         
020800 01  WS-DAY-TAB.                                                          
020900     05  WS-DT-SLOT OCCURS 54 TIMES.                                      
021000         10  WS-DT-CODE          PIC X(12).                               
021100         10  WS-DT-NAME          PIC X(40).                               
021200         10  WS-DT-TYPE          PIC X(09).                               
021300         10  WS-DT-SECTION       PIC X(20).                               
021400         10  WS-DT-ROOM          PIC X(20).                               
021500 01  WS-DAY-TAB-R REDEFINES WS-DAY-TAB.                                   
021600     05  WS-DT-BYTE              PIC X OCCURS 5454 TIMES.                 
021700                                                                          
021800*    MONDAY..FRIDAY HELD AS ONE 15-CHARACTER LITERAL SLICED BY A          
021900*    REDEFINING TABLE - A DECORATIVE BUT HANDY LOOKUP.                    
022000 01  WS-DAYNAMES                 PIC X(15)                                
022100         VALUE 'MONTUEWEDTHUFRI'.                                         
022200 01  WS-DAYNAMES-R REDEFINES WS-DAYNAMES.                                 
022300     05  WS-DN-ENTRY OCCURS 5 TIMES PIC X(03).                            
022400                                                                          
022500 01  WS-PREV-INSTR1              PIC X(20) VALUE SPACES.                  
022600 01  WS-PREV-DAY                 PIC 9(01) VALUE ZERO.                    
022700 01  WS-FIRST-CELL-SW            PIC X(01) VALUE 'Y'.                     
022800                                                                          
022900 01  WS-SCAN-IX                  PIC 9(02) COMP VALUE ZERO.               
023000 01  WS-RUN-IX                   PIC 9(02) COMP VALUE ZERO.               
023100 01  WS-RUN-LEN                  PIC 9(02) COMP VALUE ZERO.               
023200 01  WS-PRE-IX                   PIC 9(03) COMP VALUE ZERO.               
023300 01  WS-POST-IX                  PIC 9(03) COMP VALUE ZERO.               
023400 01  WS-PSEUDO-FOUND-SW          PIC X(01) VALUE 'N'.                     
023500 01  WS-PSEUDO-ELECTIVE          PIC X(01) VALUE 'N'.                     
023600 01  WS-PSEUDO-BASKET            PIC X(08) VALUE SPACES.                  
023700                                                                          
023800 01  WS-INSTR-SCAN-IX            PIC 9(02) COMP VALUE ZERO.               
023900 01  WS-CHAR-IX                  PIC 9(02) COMP VALUE ZERO.               
024000                                                                          
024100 01  WS-MINUTES-FROM-0900        PIC 9(04) COMP VALUE ZERO.               
024200 01  WS-START-HOUR                PIC 9(02) COMP VALUE ZERO.              
024300 01  WS-START-MIN                PIC 9(02) COMP VALUE ZERO.               
024400 01  WS-END-SLOT                 PIC 9(02) COMP VALUE ZERO.               
024500 01  WS-END-MINUTES              PIC 9(04) COMP VALUE ZERO.               
024600 01  WS-END-HOUR                 PIC 9(02) COMP VALUE ZERO.               
024700 01  WS-END-MIN                  PIC 9(02) COMP VALUE ZERO.               
024800 01  WS-TIME-RANGE               PIC X(11) VALUE SPACES.                  
024900 01  WS-START-HOUR-ED            PIC 99 VALUE ZERO.                       
025000 01  WS-START-MIN-ED             PIC 99 VALUE ZERO.                       
025100 01  WS-END-HOUR-ED              PIC 99 VALUE ZERO.                       
025200 01  WS-END-MIN-ED               PIC 99 VALUE ZERO.                       
025300                                                                          
025400 01  WS-DAY-LOAD-SLOTS           PIC 9(03) COMP VALUE ZERO.               
025500 01  WS-DAY-LOAD-MINS            PIC 9(05) COMP VALUE ZERO.               
025600 01  WS-WEEK-LOAD-MINS           PIC 9(05) COMP VALUE ZERO.               
025700 01  WS-LOAD-HOURS               PIC 9(03) COMP VALUE ZERO.               
025800 01  WS-LOAD-MIN-REM             PIC 9(02) COMP VALUE ZERO.               
025900                                                                          
026000 01  WS-TYPE-TEXT                PIC X(09) VALUE SPACES.                  
026100 01  WS-LABEL-TEXT               PIC X(30) VALUE SPACES.                  
026200                                                                          
026300 01  WS-TODAY-DATE                PIC 9(08) VALUE ZERO.                   
026400 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
026500                                                                          
026600*    REPORT HEADER/DETAIL/FOOTER LINES, AFTER RELCURSO'S OWN              
026700*    CAB1/CAB2/CAB3/DET1 STYLE.                                           
026800 01  CONTLIN                      PIC 99 VALUE 99.                        
026900 01  CONTPAG                      PIC 9(05) VALUE ZEROS.                  
027000                                                                          
027100 01  CAB1.                                                                
027200     05  FILLER                   PIC X(30) VALUE SPACES.                 
027300     05  FILLER                   PIC X(30)                               
027400             VALUE 'FACULTY TIMETABLE REPORT'.                            
027500     05  FILLER                   PIC X(10) VALUE SPACES.                 
027600     05  FILLER                   PIC X(04) VALUE 'PAG '.                 
027700     05  PAG-CAB1                 PIC ZZ.ZZ9.                             
027800     05  FILLER                   PIC X(54) VALUE SPACES.                 
027900 01  CAB2.                                                                
028000     05  FILLER                   PIC X(11) VALUE 'INSTRUCTOR '.          
028100     05  INSTR-CAB2               PIC X(20).                              
028200     05  FILLER                   PIC X(101) VALUE SPACES.                
028300 01  CAB3.                                                                
028400     05  FILLER                   PIC X(04) VALUE 'DAY '.                 
028500     05  FILLER                   PIC X(13) VALUE 'TIME         '.        
028600     05  FILLER                   PIC X(30) VALUE 'COURSE'.               
028700     05  FILLER                   PIC X(10) VALUE 'TYPE      '.           
028800     05  FILLER                   PIC X(30) VALUE 'SECTION'.              
028900     05  FILLER                   PIC X(20) VALUE 'ROOM(S)'.              
029000     05  FILLER                   PIC X(25) VALUE SPACES.                 
029100 01  DET1.                                                                
029200     05  DAY-DET1                 PIC X(04).                              
029300     05  TIME-DET1                PIC X(13).                              
029400     05  COURSE-DET1              PIC X(30).                              
029500     05  TYPE-DET1                PIC X(10).                              
029600     05  OWNER-DET1               PIC X(30).                              
029700     05  ROOM-DET1                PIC X(20).                              
029800     05  FILLER                   PIC X(25) VALUE SPACES.                 
029900 01  FOOT1.                                                               
030000     05  FILLER                   PIC X(04) VALUE SPACES.                 
030100     05  FILLER                   PIC X(20) VALUE 'WEEKLY LOAD -'.        
030200     05  HOURS-FOOT1              PIC ZZ9.                                
030300     05  FILLER                   PIC X(02) VALUE 'H '.                   
030400     05  MIN-FOOT1                PIC Z9.                                 
030500     05  FILLER                   PIC X(03) VALUE 'M  '.                  
030600     05  FILLER                   PIC X(80) VALUE SPACES.                 
030700                                                                          
030800 PROCEDURE DIVISION.                                                      
030900*    DRIVES THE SORT/PRINT PASS OVER GRDWORK AND SHUTS EVERYTHING         
031000*    DOWN AFTERWARDS.                                                     
031100 0000-MAINLINE.                                                           
031200     PERFORM 0050-OPEN-FILES THRU 0050-EXIT                               
031300     PERFORM 0060-LOAD-PRE-COURSES THRU 0060-EXIT                         
031400     PERFORM 0063-LOAD-POST-COURSES THRU 0063-EXIT                        
031500     PERFORM 0100-FACULTY-PASS THRU 0100-EXIT                             
031600     CLOSE CRSEPRE CRSEPOST FACREP                                        
031700     STOP RUN.                                                            
031800                                                                          
031900 0050-OPEN-FILES.                                                         
032000     OPEN INPUT CRSEPRE.                                                  
032100     IF NOT PRE-OK                                                        
032200         DISPLAY 'FACREL-COB    CANNOT OPEN CRSEPRE FILE'                 
032300         STOP RUN.                                                        
032400     OPEN INPUT CRSEPOST.                                                 
032500     IF NOT PST-OK                                                        
032600         DISPLAY 'FACREL-COB    CANNOT OPEN CRSEPOST FILE'                
032700         CLOSE CRSEPRE                                                    
032800         STOP RUN.                                                        
032900     OPEN OUTPUT FACREP.                                                  
033000     IF NOT REP-OK                                                        
033100         DISPLAY 'FACREL-COB    CANNOT OPEN FACREP FILE'                  
033200         CLOSE CRSEPRE CRSEPOST                                           
033300         STOP RUN.                                                        
033400 0050-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700*    LOADS A WORKING COPY OF CRSEPRE SO EACH PRINTED SESSION CAN          
033800*    BE LABELLED PSEUDO/ELECTIVE/BASKET WITHOUT REREADING THE             
033900*    FILE FOR EVERY FACULTY MEMBER.                                       
034000 0060-LOAD-PRE-COURSES.                                                   
034100     PERFORM 0061-READ-ONE-PRE THRU 0061-EXIT                             
034200         UNTIL PRE-EOF.                                                   
034300 0060-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600 0061-READ-ONE-PRE.                                                       
034700     READ CRSEPRE                                                         
034800         AT END SET PRE-EOF TO TRUE                                       
034900         NOT AT END PERFORM 0062-STORE-PRE THRU 0062-EXIT.                
035000 0061-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300 0062-STORE-PRE.                                                          
035400     ADD 1 TO WS-PRE-COUNT                                                
035500     IF WS-PRE-COUNT > 300                                                
035600         DISPLAY 'FACREL-COB    PRE COURSE TABLE FULL'                    
035700         SUBTRACT 1 FROM WS-PRE-COUNT                                     
035800         GO TO 0062-EXIT.                                                 
035900     MOVE PX-COURSE-CODE   TO WS-PR-CODE (WS-PRE-COUNT)                   
036000     MOVE PX-IS-PSEUDO     TO WS-PR-IS-PSEUDO (WS-PRE-COUNT)              
036100     MOVE PX-ELECTIVE-FLAG TO WS-PR-ELECTIVE-FLAG (WS-PRE-COUNT)          
036200     MOVE PX-BASKET-CODE   TO WS-PR-BASKET-CODE (WS-PRE-COUNT).           
036300 0062-EXIT.                                                               
036400     EXIT.                                                                
036500                                                                          
036600 0063-LOAD-POST-COURSES.                                                  
036700     PERFORM 0064-READ-ONE-POST THRU 0064-EXIT                            
036800         UNTIL PST-EOF.                                                   
036900 0063-EXIT.                                                               
037000     EXIT.                                                                
037100                                                                          
037200 0064-READ-ONE-POST.                                                      
037300     READ CRSEPOST                                                        
037400         AT END SET PST-EOF TO TRUE                                       
037500         NOT AT END PERFORM 0065-STORE-POST THRU 0065-EXIT.               
037600 0064-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900 0065-STORE-POST.                                                         
038000     ADD 1 TO WS-POST-COUNT                                               
038100     IF WS-POST-COUNT > 300                                               
038200         DISPLAY 'FACREL-COB    POST COURSE TABLE FULL'                   
038300         SUBTRACT 1 FROM WS-POST-COUNT                                    
038400         GO TO 0065-EXIT.                                                 
038500     MOVE PY-COURSE-CODE   TO WS-PO-CODE (WS-POST-COUNT)                  
038600     MOVE PY-IS-PSEUDO     TO WS-PO-IS-PSEUDO (WS-POST-COUNT)             
038700     MOVE PY-ELECTIVE-FLAG TO WS-PO-ELECTIVE-FLAG (WS-POST-COUNT)         
038800     MOVE PY-BASKET-CODE   TO WS-PO-BASKET-CODE (WS-POST-COUNT).          
038900 0065-EXIT.                                                               
039000     EXIT.                                                                
039100                                                                          
039200*    SORTS GRDWORK BY FIRST-INSTRUCTOR/DAY/SLOT, PRINTS ONE               
039300*    HEADED BLOCK PER FACULTY MEMBER AND A WEEKLY LOAD FOOTER AT          
039400*    EACH INSTRUCTOR BREAK.                                               
039500 0100-FACULTY-PASS.                                                       
039600     SORT SRTGRID ASCENDING KEY SG-INSTR1 SG-DAY SG-SLOT                  
039700         INPUT PROCEDURE 0110-FEED-GRDWORK THRU 0110-EXIT                 
039800         OUTPUT PROCEDURE 0150-SCAN-AND-PRINT THRU 0150-EXIT.             
039900 0100-EXIT.                                                               
040000     EXIT.                                                                
040100                                                                          
040200*    FEEDS ONE SORT RECORD PER GRDWORK CELL, ADDING THE DERIVED           
040300*    FIRST-INSTRUCTOR NAME - SESSIONS WITH NO NAMED INSTRUCTOR            
040400*    (LUNCH, BREAK) SORT TO THE FRONT AND ARE SKIPPED ON PRINT.           
040500 0110-FEED-GRDWORK.                                                       
040600     OPEN INPUT GRDWORK.                                                  
040700     IF NOT GRD-OK                                                        
040800         DISPLAY 'FACREL-COB    CANNOT OPEN GRDWORK FILE'                 
040900         STOP RUN.                                                        
041000     READ GRDWORK                                                         
041100         AT END SET GRD-EOF TO TRUE.                                      
041200     PERFORM 0112-RELEASE-ONE THRU 0112-EXIT                              
041300         UNTIL GRD-EOF.                                                   
041400     CLOSE GRDWORK.                                                       
041500 0110-EXIT.                                                               
041600     EXIT.                                                                
041700                                                                          
041800 0112-RELEASE-ONE.                                                        
041900     MOVE GW-SECTION-ID  TO SG-SECTION-ID                                 
042000     MOVE GW-DAY         TO SG-DAY                                        
042100     MOVE GW-SLOT        TO SG-SLOT                                       
042200     MOVE GW-COURSE-CODE TO SG-COURSE-CODE                                
042300     MOVE GW-COURSE-NAME TO SG-COURSE-NAME                                
042400     MOVE GW-SESSION-TYPE TO SG-SESSION-TYPE                              
042500     MOVE GW-ROOM-IDS    TO SG-ROOM-ID                                    
042600     PERFORM 0114-DERIVE-INSTR1 THRU 0114-EXIT                            
042700     RELEASE SG-CELL                                                      
042800     READ GRDWORK                                                         
042900         AT END SET GRD-EOF TO TRUE.                                      
043000 0112-EXIT.                                                               
043100     EXIT.                                                                
043200                                                                          
043300*    TAKES THE FIRST COMMA-DELIMITED NAME OUT OF                          
043400*    GW-INSTRUCTORS - THE SAME SIMPLIFICATION TTVALID'S FACULTY           
043500*    PASS MAKES WHEN IT GRID-CHECKS ONLY THE FIRST-NAMED                  
043600*    INSTRUCTOR.                                                          
043700 0114-DERIVE-INSTR1.                                                      
043800     MOVE SPACES TO SG-INSTR1                                             
043900     MOVE ZERO TO WS-INSTR-SCAN-IX                                        
044000     PERFORM 0116-SCAN-INSTR-CHAR THRU 0116-EXIT                          
044100         VARYING WS-CHAR-IX FROM 1 BY 1                                   
044200         UNTIL WS-CHAR-IX > 60                                            
044300         OR GW-INSTRUCTORS (WS-CHAR-IX:1) = ','.                          
044400 0114-EXIT.                                                               
044500     EXIT.                                                                
044600                                                                          
044700 0116-SCAN-INSTR-CHAR.                                                    
044800     IF GW-INSTRUCTORS (WS-CHAR-IX:1) = ','                               
044900         GO TO 0116-EXIT.                                                 
045000     IF WS-INSTR-SCAN-IX < 20                                             
045100         ADD 1 TO WS-INSTR-SCAN-IX                                        
045200         MOVE GW-INSTRUCTORS (WS-CHAR-IX:1) TO                            
045300             SG-INSTR1 (WS-INSTR-SCAN-IX:1).                              
045400 0116-EXIT.                                                               
045500     EXIT.                                                                
045600                                                                          
045700*    ONE RETURN PER SORTED CELL; A BOUNDARY ON INSTR1 STARTS A            
045800*    NEW BLOCK AND CLOSES THE PRIOR ONE'S WEEKLY FOOTER, A                
045900*    BOUNDARY ON DAY ALONE FLUSHES THE PRIOR DAY'S MERGED CELLS.          
046000 0150-SCAN-AND-PRINT.                                                     
046100     MOVE 'Y' TO WS-FIRST-CELL-SW                                         
046200     MOVE ZERO TO CONTPAG                                                 
046300     MOVE 99 TO CONTLIN                                                   
046400     MOVE ZERO TO WS-WEEK-LOAD-MINS                                       
046500     RETURN SRTGRID AT END GO TO 0158-FLUSH-ALL.                          
046600 0152-SCAN-LOOP.                                                          
046700     IF SG-INSTR1 = SPACES                                                
046800         RETURN SRTGRID AT END GO TO 0158-FLUSH-ALL                       
046900         GO TO 0152-SCAN-LOOP.                                            
047000     IF WS-FIRST-CELL-SW = 'Y'                                            
047100         PERFORM 0154-NEW-FACULTY THRU 0154-EXIT                          
047200         MOVE 'N' TO WS-FIRST-CELL-SW                                     
047300     ELSE                                                                 
047400         IF SG-INSTR1 NOT = WS-PREV-INSTR1                                
047500             PERFORM 0160-FLUSH-DAY THRU 0160-EXIT                        
047600             PERFORM 0190-FACULTY-FOOTER THRU 0190-EXIT                   
047700             PERFORM 0154-NEW-FACULTY THRU 0154-EXIT                      
047800         ELSE                                                             
047900             IF SG-DAY NOT = WS-PREV-DAY                                  
048000                 PERFORM 0160-FLUSH-DAY THRU 0160-EXIT                    
048100                 PERFORM 0155-START-DAY THRU 0155-EXIT                    
048200                 MOVE SG-DAY TO WS-PREV-DAY.                              
048300     PERFORM 0158-STORE-CELL THRU 0158-EXIT                               
048400     RETURN SRTGRID AT END GO TO 0158-FLUSH-ALL.                          
048500     GO TO 0152-SCAN-LOOP.                                                
048600 0158-FLUSH-ALL.                                                          
048700     PERFORM 0160-FLUSH-DAY THRU 0160-EXIT                                
048800     PERFORM 0190-FACULTY-FOOTER THRU 0190-EXIT.                          
048900 0150-EXIT.                                                               
049000     EXIT.                                                                
049100                                                                          
049200*    PRINTS THE PAGE/FACULTY HEADER AND STARTS THE FIRST DAY.             
049300 0154-NEW-FACULTY.                                                        
049400     MOVE SG-INSTR1 TO WS-PREV-INSTR1                                     
049500     MOVE SG-DAY TO WS-PREV-DAY                                           
049600     ADD 1 TO CONTPAG                                                     
049700     MOVE CONTPAG TO PAG-CAB1                                             
049800     MOVE SG-INSTR1 TO INSTR-CAB2                                         
049900     WRITE REG-FACREP FROM CAB1 AFTER PAGE                                
050000     WRITE REG-FACREP FROM CAB2 AFTER 2                                   
050100     WRITE REG-FACREP FROM CAB3 AFTER 2                                   
050200     MOVE 8 TO CONTLIN                                                    
050300     PERFORM 0155-START-DAY THRU 0155-EXIT.                               
050400 0154-EXIT.                                                               
050500     EXIT.                                                                
050600                                                                          
050700*    CLEARS THE 54-SLOT WORKING COPY OF THE DAY ABOUT TO BE               
050800*    SCANNED.                                                             
050900 0155-START-DAY.                                                          
051000     PERFORM 0156-CLEAR-BYTE THRU 0156-EXIT                               
051100         VARYING WS-SCAN-IX FROM 1 BY 1                                   
051200         UNTIL WS-SCAN-IX > 5454.                                         
051300 0155-EXIT.                                                               
051400     EXIT.                                                                
051500                                                                          
051600 0156-CLEAR-BYTE.                                                         
051700     MOVE SPACE TO WS-DT-BYTE (WS-SCAN-IX).                               
051800 0156-EXIT.                                                               
051900     EXIT.                                                                
052000                                                                          
052100*    DROPS THE CURRENT SORTED CELL INTO THE DAY TABLE.                    
052200 0158-STORE-CELL.                                                         
052300     MOVE SG-COURSE-CODE  TO WS-DT-CODE (SG-SLOT)                         
052400     MOVE SG-COURSE-NAME  TO WS-DT-NAME (SG-SLOT)                         
052500     MOVE SG-SESSION-TYPE TO WS-DT-TYPE (SG-SLOT)                         
052600     MOVE SG-SECTION-ID   TO WS-DT-SECTION (SG-SLOT)                      
052700     MOVE SG-ROOM-ID      TO WS-DT-ROOM (SG-SLOT).                        
052800 0158-EXIT.                                                               
052900     EXIT.                                                                
053000                                                                          
053100*    WALKS THE 54-SLOT DAY TABLE ONCE, PRINTING ONE MERGED DET1           
053200*    LINE AT EACH SESSION START AND ROLLING ITS DURATION INTO             
053300*    THE DAY/WEEK LOAD TOTALS.                                            
053400 0160-FLUSH-DAY.                                                          
053500     MOVE ZERO TO WS-DAY-LOAD-SLOTS                                       
053600     PERFORM 0162-CHECK-ONE-SLOT THRU 0162-EXIT                           
053700         VARYING WS-SCAN-IX FROM 1 BY 1                                   
053800         UNTIL WS-SCAN-IX > 54.                                           
053900     COMPUTE WS-DAY-LOAD-MINS = WS-DAY-LOAD-SLOTS * 10                    
054000     ADD WS-DAY-LOAD-MINS TO WS-WEEK-LOAD-MINS.                           
054100 0160-EXIT.                                                               
054200     EXIT.                                                                
054300                                                                          
054400 0162-CHECK-ONE-SLOT.                                                     
054500     IF WS-DT-CODE (WS-SCAN-IX) = SPACES                                  
054600             AND WS-DT-TYPE (WS-SCAN-IX) = SPACES                         
054700         GO TO 0162-EXIT.                                                 
054800     IF WS-SCAN-IX > 1                                                    
054900         IF WS-DT-CODE (WS-SCAN-IX - 1) = WS-DT-CODE (WS-SCAN-IX)         
055000                 AND WS-DT-TYPE (WS-SCAN-IX - 1) =                        
055100                     WS-DT-TYPE (WS-SCAN-IX)                              
055200             GO TO 0162-EXIT.                                             
055300*    A SESSION START - FIND ITS RUN LENGTH, PRINT IT, AND ROLL            
055400*    THE RUN LENGTH INTO THE DAY TOTAL.                                   
055500     PERFORM 0164-CHECK-RUN THRU 0164-EXIT                                
055600     ADD WS-RUN-LEN TO WS-DAY-LOAD-SLOTS                                  
055700     PERFORM 0170-FORMAT-TIME THRU 0170-EXIT                              
055800     PERFORM 0180-PRINT-ONE-LINE THRU 0180-EXIT.                          
055900 0162-EXIT.                                                               
056000     EXIT.                                                                
056100                                                                          
056200*    COUNTS HOW MANY CONTIGUOUS SLOTS CARRY THE SAME COURSE AND           
056300*    SESSION TYPE AS THE SESSION START IN WS-SCAN-IX.                     
056400 0164-CHECK-RUN.                                                          
056500     MOVE 1 TO WS-RUN-LEN                                                 
056600     PERFORM 0165-EXTEND-RUN THRU 0165-EXIT                               
056700         VARYING WS-RUN-IX FROM WS-SCAN-IX + 1 BY 1                       
056800         UNTIL WS-RUN-IX > 54                                             
056900         OR WS-DT-CODE (WS-RUN-IX) NOT = WS-DT-CODE (WS-SCAN-IX)          
057000         OR WS-DT-TYPE (WS-RUN-IX) NOT = WS-DT-TYPE (WS-SCAN-IX).         
057100 0164-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400 0165-EXTEND-RUN.                                                         
057500     ADD 1 TO WS-RUN-LEN.                                                 
057600 0165-EXIT.                                                               
057700     EXIT.                                                                
057800                                                                          
057900*    TURNS THE SESSION START SLOT AND ITS RUN LENGTH INTO A               
058000*    PRINTABLE "HH:MM-HH:MM" RANGE.  SLOT 1 IS 09:00-09:10 PER            
058100*    THE SCHEDULER'S OWN SLOT/TIME RULE.                                  
058200 0170-FORMAT-TIME.                                                        
058300     COMPUTE WS-MINUTES-FROM-0900 = (WS-SCAN-IX - 1) * 10                 
058400     DIVIDE WS-MINUTES-FROM-0900 BY 60                                    
058500         GIVING WS-START-HOUR REMAINDER WS-START-MIN                      
058600     ADD 9 TO WS-START-HOUR                                               
058700     COMPUTE WS-END-SLOT = WS-SCAN-IX + WS-RUN-LEN - 1                    
058800     COMPUTE WS-END-MINUTES = WS-END-SLOT * 10                            
058900     DIVIDE WS-END-MINUTES BY 60                                          
059000         GIVING WS-END-HOUR REMAINDER WS-END-MIN                          
059100     ADD 9 TO WS-END-HOUR                                                 
059200     MOVE WS-START-HOUR TO WS-START-HOUR-ED                               
059300     MOVE WS-START-MIN TO WS-START-MIN-ED                                 
059400     MOVE WS-END-HOUR TO WS-END-HOUR-ED                                   
059500     MOVE WS-END-MIN TO WS-END-MIN-ED                                     
059600     STRING WS-START-HOUR-ED DELIMITED SIZE                               
059700             ':' DELIMITED SIZE                                           
059800             WS-START-MIN-ED DELIMITED SIZE                               
059900             '-' DELIMITED SIZE                                           
060000             WS-END-HOUR-ED DELIMITED SIZE                                
060100             ':' DELIMITED SIZE                                           
060200             WS-END-MIN-ED DELIMITED SIZE                                 
060300             INTO WS-TIME-RANGE.                                          
060400 0170-EXIT.                                                               
060500     EXIT.                                                                
060600                                                                          
060700*    BUILDS AND WRITES ONE DET1 LINE FOR THE SESSION START IN             
060800*    WS-SCAN-IX, LABELLING LUNCH/BREAK CELLS AND SHOWING THE              
060900*    SECTION ID IN PLACE OF THE (ALREADY-KNOWN) INSTRUCTOR NAME;          
061000*    PSEUDO COURSES GET THE SAME ROOM-FORCED-TO-TBD TREATMENT             
061100*    SECTREL GIVES THEM.                                                  
061200 0180-PRINT-ONE-LINE.                                                     
061300     IF CONTLIN > 20                                                      
061400         ADD 1 TO CONTPAG                                                 
061500         MOVE CONTPAG TO PAG-CAB1                                         
061600         MOVE WS-PREV-INSTR1 TO INSTR-CAB2                                
061700         WRITE REG-FACREP FROM CAB1 AFTER PAGE                            
061800         WRITE REG-FACREP FROM CAB2 AFTER 2                               
061900         WRITE REG-FACREP FROM CAB3 AFTER 2                               
062000         MOVE 8 TO CONTLIN.                                               
062100     MOVE WS-DN-ENTRY (WS-PREV-DAY) TO DAY-DET1                           
062200     MOVE WS-TIME-RANGE TO TIME-DET1                                      
062300     MOVE SPACES TO WS-LABEL-TEXT                                         
062400     IF WS-DT-TYPE (WS-SCAN-IX) = 'lunch    '                             
062500         MOVE 'LUNCH BREAK' TO WS-LABEL-TEXT                              
062600         MOVE SPACES TO OWNER-DET1                                        
062700         MOVE SPACES TO ROOM-DET1                                         
062800     ELSE                                                                 
062900         IF WS-DT-TYPE (WS-SCAN-IX) = 'break    '                         
063000             MOVE 'BREAK' TO WS-LABEL-TEXT                                
063100             MOVE SPACES TO OWNER-DET1                                    
063200             MOVE SPACES TO ROOM-DET1                                     
063300         ELSE                                                             
063400             PERFORM 0174-LOOKUP-PSEUDO THRU 0174-EXIT                    
063500             MOVE WS-DT-NAME (WS-SCAN-IX) TO WS-LABEL-TEXT                
063600             IF WS-PSEUDO-FOUND-SW = 'Y'                                  
063700                 IF WS-PSEUDO-BASKET NOT = SPACES                         
063800                     STRING WS-DT-NAME (WS-SCAN-IX)                       
063900                             DELIMITED SIZE                               
064000                             ' (BASKET)' DELIMITED SIZE                   
064100                             INTO WS-LABEL-TEXT                           
064200                 ELSE                                                     
064300                     IF WS-PSEUDO-ELECTIVE = 'Y'                          
064400                         STRING WS-DT-NAME (WS-SCAN-IX)                   
064500                                 DELIMITED SIZE                           
064600                                 ' (ELECTIVE)' DELIMITED SIZE             
064700                                 INTO WS-LABEL-TEXT.                      
064800             MOVE WS-DT-SECTION (WS-SCAN-IX) TO OWNER-DET1                
064900             IF WS-PSEUDO-FOUND-SW = 'Y'                                  
065000                 MOVE 'TBD' TO ROOM-DET1                                  
065100             ELSE                                                         
065200                 MOVE WS-DT-ROOM (WS-SCAN-IX) TO ROOM-DET1.               
065300     MOVE WS-LABEL-TEXT TO COURSE-DET1                                    
065400     MOVE SPACES TO WS-TYPE-TEXT                                          
065500     IF WS-DT-TYPE (WS-SCAN-IX) = 'lecture  '                             
065600         MOVE 'LECTURE' TO WS-TYPE-TEXT.                                  
065700     IF WS-DT-TYPE (WS-SCAN-IX) = 'tutorial '                             
065800         MOVE 'TUTORIAL' TO WS-TYPE-TEXT.                                 
065900     IF WS-DT-TYPE (WS-SCAN-IX) = 'practical'                             
066000         MOVE 'PRACTICAL' TO WS-TYPE-TEXT.                                
066100     IF WS-DT-TYPE (WS-SCAN-IX) = 'lunch    '                             
066200         MOVE 'LUNCH' TO WS-TYPE-TEXT.                                    
066300     IF WS-DT-TYPE (WS-SCAN-IX) = 'break    '                             
066400         MOVE 'BREAK' TO WS-TYPE-TEXT.                                    
066500     MOVE WS-TYPE-TEXT TO TYPE-DET1                                       
066600     WRITE REG-FACREP FROM DET1 AFTER 1                                   
066700     ADD 1 TO CONTLIN.                                                    
066800 0180-EXIT.                                                               
066900     EXIT.                                                                
067000                                                                          
067100*    LOOKS THE COURSE CODE IN WS-SCAN-IX'S SLOT UP IN THE PRE OR          
067200*    POST COURSE TABLE (CHOSEN BY THIS CELL'S OWN SECTION-ID              
067300*    PRE/POST MARKER, NOT THE INSTRUCTOR'S - A FACULTY MEMBER             
067400*    CAN TEACH BOTH SIDES OF THE SPLIT) TO DECIDE WHETHER IT IS           
067500*    A PSEUDO COURSE AND WHICH BUNDLE KIND IT IS.                         
067600 0174-LOOKUP-PSEUDO.                                                      
067700     MOVE 'N' TO WS-PSEUDO-FOUND-SW                                       
067800     MOVE 'N' TO WS-PSEUDO-ELECTIVE                                       
067900     MOVE SPACES TO WS-PSEUDO-BASKET                                      
068000     IF WS-DT-SECTION (WS-SCAN-IX) (6:4) = 'POST'                         
068100             OR WS-DT-SECTION (WS-SCAN-IX) (9:4) = 'POST'                 
068200         PERFORM 0177-SCAN-POST THRU 0177-EXIT                            
068300             VARYING WS-POST-IX FROM 1 BY 1                               
068400             UNTIL WS-POST-IX > WS-POST-COUNT                             
068500     ELSE                                                                 
068600         PERFORM 0179-SCAN-PRE THRU 0179-EXIT                             
068700             VARYING WS-PRE-IX FROM 1 BY 1                                
068800             UNTIL WS-PRE-IX > WS-PRE-COUNT.                              
068900 0174-EXIT.                                                               
069000     EXIT.                                                                
069100                                                                          
069200 0177-SCAN-POST.                                                          
069300     IF WS-PO-CODE (WS-POST-IX) = WS-DT-CODE (WS-SCAN-IX)                 
069400         IF WS-PO-IS-PSEUDO (WS-POST-IX) = 'Y'                            
069500             MOVE 'Y' TO WS-PSEUDO-FOUND-SW                               
069600             MOVE WS-PO-ELECTIVE-FLAG (WS-POST-IX) TO                     
069700                 WS-PSEUDO-ELECTIVE                                       
069800             MOVE WS-PO-BASKET-CODE (WS-POST-IX) TO                       
069900                 WS-PSEUDO-BASKET.                                        
070000 0177-EXIT.                                                               
070100     EXIT.                                                                
070200                                                                          
070300 0179-SCAN-PRE.                                                           
070400     IF WS-PR-CODE (WS-PRE-IX) = WS-DT-CODE (WS-SCAN-IX)                  
070500         IF WS-PR-IS-PSEUDO (WS-PRE-IX) = 'Y'                             
070600             MOVE 'Y' TO WS-PSEUDO-FOUND-SW                               
070700             MOVE WS-PR-ELECTIVE-FLAG (WS-PRE-IX) TO                      
070800                 WS-PSEUDO-ELECTIVE                                       
070900             MOVE WS-PR-BASKET-CODE (WS-PRE-IX) TO                        
071000                 WS-PSEUDO-BASKET.                                        
071100 0179-EXIT.                                                               
071200     EXIT.                                                                
071300                                                                          
071400*    PRINTS THE WEEKLY LOAD FOOTER FOR THE FACULTY MEMBER JUST            
071500*    FINISHED.                                                            
071600 0190-FACULTY-FOOTER.                                                     
071700     DIVIDE WS-WEEK-LOAD-MINS BY 60                                       
071800         GIVING WS-LOAD-HOURS REMAINDER WS-LOAD-MIN-REM                   
071900     MOVE WS-LOAD-HOURS TO HOURS-FOOT1                                    
072000     MOVE WS-LOAD-MIN-REM TO MIN-FOOT1                                    
072100     WRITE REG-FACREP FROM FOOT1 AFTER 2                                  
072200     ADD 2 TO CONTLIN.                                                    
072300 0190-EXIT.                                                               
072400     EXIT.                                                                
