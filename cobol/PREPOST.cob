000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     PREPOST-COB.                                             
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   02/04/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : K S MURTHY                                          
001400*    PURPOSE        : SPLITS THE BUNDLED COURSE WORK FILE INTO            
001500*    A PRE-MIDSEMESTER LIST AND A POST-MIDSEMESTER LIST ACCORDING         
001600*    TO EACH COURSE'S SEMESTER AND PREFERENCE, FOR THE TIMETABLE          
001700*    GENERATOR.                                                           
001800*    REV      DATE          DESCRIPTION                                   
001900*    1.0      02/04/1988    INITIAL RELEASE                               
002000*================================================================         
002100*    CHANGE LOG                                                           
002200*----------------------------------------------------------------         
002300*    DATE        BY    REQ NO   DESCRIPTION                               
002400*    02/04/1988  KSM   TT-0015  INITIAL RELEASE.                          
002500*    25/10/1988  KSM   TT-0034  SEMESTER 7 RULES MOVED AHEAD              
002600*    OF THE 1/3/5 RULES SO A SEMESTER-7 POST COURSE IS                    
002700*    REJECTED BEFORE THE GENERAL TABLE IS EVEN CONSULTED.                 
002800*    14/04/1989  RF    TT-0061  PRE/POST PREFERENCE ON                    
002900*    SEMESTERS 1, 3 AND 5 NOW REWRITTEN TO SPLIT RATHER THAN              
003000*    LEFT AS PRE/POST ON THE OUTPUT RECORD.                               
003100*    03/10/1990  RF    TT-0097  BLANK PREFERENCE ON A NON-                
003200*    PSEUDO HALF-SEMESTER COURSE NOW HANDLED EXPLICITLY                   
003300*    INSTEAD OF FALLING INTO THE WARNING PATH.                            
003400*    27/03/1991  AD    TT-0113  SEMESTER-7 ELECTIVE                       
003500*    PREFERENCE REWRITTEN TO OVERFLOW BEFORE GOING TO THE                 
003600*    PRE LIST.                                                            
003700*    01/08/1992  AD    TT-0136  UNRECOGNISED PREFERENCE                   
003800*    VALUES NOW COUNTED AND DISPLAYED RATHER THAN SILENTLY                
003900*    DROPPED.                                                             
004000*    17/01/1994  AD    TT-0154  BASKET-FULL PREFERENCE                    
004100*    ROUTED TO BOTH LISTS ON SEMESTERS 1, 3 AND 5.                        
004200*    09/11/1995  PI    TT-0173  WORK FILE NAMES SHORTENED TO              
004300*    FIT THE SITE'S EIGHT-CHARACTER FILE-ID CONVENTION.                   
004400*    20/01/1999  PI    TT-0208  YEAR-2000 DATE WINDOWING                  
004500*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
004600*    12/07/2001  SK    TT-0231  ASSIGN CLAUSE MOVED OFF A                 
004700*    BARE DEVICE NAME TO THE LOGICAL WORK FILE NAMES PER                  
004800*    SITE STANDARDS.                                                      
004900*    03/01/2005  MR    TT-0263  PRE-LIST AND POST-LIST                    
005000*    COUNTS ADDED TO THE END-OF-JOB DISPLAY.                              
005100*    22/06/2008  MR    TT-0291  REJECTED-COURSE COUNT ADDED               
005200*    ALONGSIDE THE PRE/POST COUNTS.                                       
005300*    28/02/2013  NV    TT-0334  COSMETIC: DISPLAY TEXT                    
005400*    ALIGNED WITH THE EXAM SIDE'S VALIDATOR PROGRAM.                      
005500*----------------------------------------------------------------         
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
006000 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
006400             OFF STATUS IS WS-NORMAL-SWITCH.                              
006500                                                                          
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT CURSBND   ASSIGN TO DISK                                      
006900             VALUE OF FILE-ID 'CURSBND.DAT'                               
007000             ORGANIZATION LINE SEQUENTIAL                                 
007100             FILE STATUS IS STATUS-CBD.                                   
007200                                                                          
007300     SELECT CRSEPRE   ASSIGN TO DISK                                      
007400             VALUE OF FILE-ID 'CRSEPRE.DAT'                               
007500             ORGANIZATION LINE SEQUENTIAL                                 
007600             FILE STATUS IS STATUS-PRE.                                   
007700                                                                          
007800     SELECT CRSEPOST  ASSIGN TO DISK                                      
007900             VALUE OF FILE-ID 'CRSEPOST.DAT'                              
008000             ORGANIZATION LINE SEQUENTIAL                                 
008100             FILE STATUS IS STATUS-PST.                                   
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500 FD  CURSBND                                                              
008600     LABEL RECORD STANDARD                                                
008700     RECORD CONTAINS 200 CHARACTERS.                                      
008800 01  REG-CURSBND.                                                         
008900     05  CB-COURSE-CODE          PIC X(12).                               
009000     05  CB-COURSE-NAME          PIC X(40).                               
009100     05  CB-SEMESTER             PIC 9(01).                               
009200     05  CB-DEPARTMENT           PIC X(08).                               
009300     05  CB-LTPSC                PIC X(12).                               
009400     05  CB-CREDITS              PIC 9(02).                               
009500     05  CB-INSTRUCTORS          PIC X(60).                               
009600     05  CB-REG-STUDENTS         PIC 9(04).                               
009700     05  CB-ELECTIVE-FLAG        PIC X(01).                               
009800     05  CB-HALF-SEM-FLAG        PIC X(01).                               
009900     05  CB-COMBINED-FLAG        PIC X(01).                               
010000     05  CB-PRE-POST-PREF        PIC X(12).                               
010100     05  CB-BASKET-CODE          PIC X(08).                               
010200     05  CB-L                    PIC 9(02).                               
010300     05  CB-T                    PIC 9(02).                               
010400     05  CB-P                    PIC 9(02).                               
010500     05  CB-IS-PSEUDO            PIC X(01).                               
010600     05  CB-PARENT-PSEUDO-NAME   PIC X(20).                               
010700     05  FILLER                  PIC X(11).                               
010800                                                                          
010900 FD  CRSEPRE                                                              
011000     LABEL RECORD STANDARD                                                
011100     RECORD CONTAINS 200 CHARACTERS.                                      
011200 01  REG-CRSEPRE.                                                         
011300     05  PX-COURSE-CODE          PIC X(12).                               
011400     05  PX-COURSE-NAME          PIC X(40).                               
011500     05  PX-SEMESTER             PIC 9(01).                               
011600     05  PX-DEPARTMENT           PIC X(08).                               
011700     05  PX-LTPSC                PIC X(12).                               
011800     05  PX-CREDITS              PIC 9(02).                               
011900     05  PX-INSTRUCTORS          PIC X(60).                               
012000     05  PX-REG-STUDENTS         PIC 9(04).                               
012100     05  PX-ELECTIVE-FLAG        PIC X(01).                               
012200     05  PX-HALF-SEM-FLAG        PIC X(01).                               
012300     05  PX-COMBINED-FLAG        PIC X(01).                               
012400     05  PX-PRE-POST-PREF        PIC X(12).                               
012500     05  PX-BASKET-CODE          PIC X(08).                               
012600     05  PX-L                    PIC 9(02).                               
012700     05  PX-T                    PIC 9(02).                               
012800     05  PX-P                    PIC 9(02).                               
012900     05  PX-IS-PSEUDO            PIC X(01).                               
013000     05  PX-PARENT-PSEUDO-NAME   PIC X(20).                               
013100     05  FILLER                  PIC X(11).                               
013200                                                                          
013300 FD  CRSEPOST                                                             
013400     LABEL RECORD STANDARD                                                
013500     RECORD CONTAINS 200 CHARACTERS.                                      
013600 01  REG-CRSEPOST.                                                        
013700     05  PY-COURSE-CODE          PIC X(12).                               
013800     05  PY-COURSE-NAME          PIC X(40).                               
013900     05  PY-SEMESTER             PIC 9(01).                               
014000     05  PY-DEPARTMENT           PIC X(08).                               
014100     05  PY-LTPSC                PIC X(12).                               
014200     05  PY-CREDITS              PIC 9(02).                               
014300     05  PY-INSTRUCTORS          PIC X(60).                               
014400     05  PY-REG-STUDENTS         PIC 9(04).                               
014500     05  PY-ELECTIVE-FLAG        PIC X(01).                               
014600     05  PY-HALF-SEM-FLAG        PIC X(01).                               
014700     05  PY-COMBINED-FLAG        PIC X(01).                               
014800     05  PY-PRE-POST-PREF        PIC X(12).                               
014900     05  PY-BASKET-CODE          PIC X(08).                               
015000     05  PY-L                    PIC 9(02).                               
015100     05  PY-T                    PIC 9(02).                               
015200     05  PY-P                    PIC 9(02).                               
015300     05  PY-IS-PSEUDO            PIC X(01).                               
015400     05  PY-PARENT-PSEUDO-NAME   PIC X(20).                               
015500     05  FILLER                  PIC X(11).                               
015600                                                                          
015700 WORKING-STORAGE SECTION.                                                 
015800 01  STATUS-CBD                  PIC X(02) VALUE SPACES.                  
015900     88  CBD-OK                  VALUE '00'.                              
016000     88  CBD-EOF                 VALUE '10'.                              
016100 01  STATUS-PRE                  PIC X(02) VALUE SPACES.                  
016200     88  PRE-OK                  VALUE '00'.                              
016300 01  STATUS-PST                  PIC X(02) VALUE SPACES.                  
016400     88  PST-OK                  VALUE '00'.                              
016500                                                                          
016600 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
016700 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
016800                                                                          
016900 01  WS-COUNTERS.                                                         
017000     05  WS-CRS-READ             PIC 9(04) COMP VALUE ZERO.               
017100     05  WS-PRE-WRITTEN          PIC 9(04) COMP VALUE ZERO.               
017200     05  WS-POST-WRITTEN         PIC 9(04) COMP VALUE ZERO.               
017300     05  WS-REJECTED             PIC 9(04) COMP VALUE ZERO.               
017400 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.                                 
017500     05  WS-COUNTERS-BYTE        PIC X(08).                               
017600                                                                          
017700*    WS-WORK-PREF IS THE PREFERENCE AS IT WILL BE WRITTEN TO              
017800*    THE OUTPUT RECORD(S); IT MAY DIFFER FROM CB-PRE-POST-PREF            
017900*    WHEN THE SPLIT RULE REWRITES IT (SPLIT, OVERFLOW).                   
018000 01  WS-WORK-PREF                PIC X(12) VALUE SPACES.                  
018100 01  WS-WORK-PREF-R REDEFINES WS-WORK-PREF.                               
018200     05  WS-WORK-PREF-CHAR       PIC X OCCURS 12 TIMES.                   
018300 77  WS-SEND-PRE                 PIC X VALUE 'N'.                         
018400 77  WS-SEND-POST                PIC X VALUE 'N'.                         
018500 01  WS-REJECT-ROW               PIC X VALUE 'N'.                         
018600                                                                          
018700 01  WS-TODAY-DATE.                                                       
018800     05  WS-TODAY-YY              PIC 9(02).                              
018900     05  WS-TODAY-MMDD            PIC 9(04).                              
019000 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
019100                                                                          
019200 PROCEDURE DIVISION.                                                      
019300                                                                          
019400 0000-MAINLINE.                                                           
019500     PERFORM 0050-OPEN-FILES                                              
019600     PERFORM 0090-SPLIT-COURSES THRU 0090-EXIT                            
019700         UNTIL CBD-EOF                                                    
019800     PERFORM 0180-CLOSE-FILES                                             
019900     DISPLAY 'PREPOST-COB  COURSES READ      = ' WS-CRS-READ              
020000     DISPLAY 'PREPOST-COB  PRE LIST WRITTEN  = ' WS-PRE-WRITTEN           
020100     DISPLAY 'PREPOST-COB  POST LIST WRITTEN = '                          
020200             WS-POST-WRITTEN                                              
020300     DISPLAY 'PREPOST-COB  COURSES REJECTED  = ' WS-REJECTED              
020400     CHAIN 'TTSKED.EXE'.                                                  
020500                                                                          
020600 0050-OPEN-FILES.                                                         
020700     OPEN INPUT CURSBND.                                                  
020800     IF NOT CBD-OK                                                        
020900         DISPLAY 'PREPOST-COB  CANNOT OPEN CURSBND FILE'                  
021000         STOP RUN.                                                        
021100     OPEN OUTPUT CRSEPRE.                                                 
021200     IF NOT PRE-OK                                                        
021300         DISPLAY 'PREPOST-COB  CANNOT OPEN CRSEPRE FILE'                  
021400         CLOSE CURSBND                                                    
021500         STOP RUN.                                                        
021600     OPEN OUTPUT CRSEPOST.                                                
021700     IF NOT PST-OK                                                        
021800         DISPLAY 'PREPOST-COB  CANNOT OPEN CRSEPOST FILE'                 
021900         CLOSE CURSBND CRSEPRE                                            
022000         STOP RUN.                                                        
022100     READ CURSBND                                                         
022200         AT END SET CBD-EOF TO TRUE.                                      
022300                                                                          
022400 0090-SPLIT-COURSES.                                                      
022500     ADD 1 TO WS-CRS-READ.                                                
022600     MOVE CB-PRE-POST-PREF TO WS-WORK-PREF.                               
022700     MOVE 'N' TO WS-SEND-PRE WS-SEND-POST WS-REJECT-ROW.                  
022800     IF CB-SEMESTER = 7                                                   
022900         PERFORM 0100-SPLIT-SEM7                                          
023000     ELSE                                                                 
023100         PERFORM 0200-SPLIT-SEM135.                                       
023200     IF WS-REJECT-ROW = 'Y'                                               
023300         ADD 1 TO WS-REJECTED                                             
023400         DISPLAY 'PREPOST-COB  COURSE REJECTED: ' CB-COURSE-CODE          
023500                 ' PREF ' CB-PRE-POST-PREF                                
023600         GO TO 0190-NEXT-ROW.                                             
023700     IF WS-SEND-PRE = 'Y'                                                 
023800         PERFORM 0280-WRITE-PRE.                                          
023900     IF WS-SEND-POST = 'Y'                                                
024000         PERFORM 0285-WRITE-POST.                                         
024100     GO TO 0190-NEXT-ROW.                                                 
024200                                                                          
024300 0190-NEXT-ROW.                                                           
024400     READ CURSBND                                                         
024500         AT END SET CBD-EOF TO TRUE.                                      
024600 0090-EXIT.                                                               
024700     EXIT.                                                                
024800                                                                          
024900*    0100-SPLIT-SEM7 APPLIES THE EXCLUSIVE SEMESTER-7 RULE SET:           
025000*    MOST PREFERENCES GO TO THE PRE LIST ONLY, POST IS REJECTED           
025100*    AND ELECTIVE IS REWRITTEN TO OVERFLOW.                               
025200 0100-SPLIT-SEM7.                                                         
025300     IF CB-PRE-POST-PREF = 'full'                                         
025400             OR CB-PRE-POST-PREF = 'pre/post'                             
025500             OR CB-PRE-POST-PREF = 'basket_full'                          
025600             OR CB-PRE-POST-PREF = 'pre'                                  
025700             OR CB-PRE-POST-PREF = 'basket'                               
025800         MOVE 'Y' TO WS-SEND-PRE                                          
025900     ELSE                                                                 
026000         IF CB-PRE-POST-PREF = 'post'                                     
026100             MOVE 'Y' TO WS-REJECT-ROW                                    
026200         ELSE                                                             
026300             IF CB-PRE-POST-PREF = 'elective'                             
026400                 MOVE 'overflow' TO WS-WORK-PREF                          
026500                 MOVE 'Y' TO WS-SEND-PRE                                  
026600             ELSE                                                         
026700                 MOVE 'Y' TO WS-REJECT-ROW.                               
026800                                                                          
026900*    0200-SPLIT-SEM135 APPLIES THE GENERAL RULE SET FOR                   
027000*    SEMESTERS 1, 3 AND 5.                                                
027100 0200-SPLIT-SEM135.                                                       
027200     IF CB-PRE-POST-PREF = 'pre'                                          
027300         MOVE 'Y' TO WS-SEND-PRE                                          
027400     ELSE                                                                 
027500         IF CB-PRE-POST-PREF = 'post'                                     
027600             MOVE 'Y' TO WS-SEND-POST                                     
027700         ELSE                                                             
027800             IF CB-PRE-POST-PREF = 'full'                                 
027900                 MOVE 'Y' TO WS-SEND-PRE                                  
028000                 MOVE 'Y' TO WS-SEND-POST                                 
028100             ELSE                                                         
028200                 IF CB-PRE-POST-PREF = 'pre/post'                         
028300                     MOVE 'split' TO WS-WORK-PREF                         
028400                     MOVE 'Y' TO WS-SEND-PRE                              
028500                     MOVE 'Y' TO WS-SEND-POST                             
028600                 ELSE                                                     
028700                     IF CB-PRE-POST-PREF = 'overflow'                     
028800                         MOVE 'Y' TO WS-SEND-PRE                          
028900                     ELSE                                                 
029000                         IF CB-PRE-POST-PREF = 'basket_full'              
029100                             MOVE 'Y' TO WS-SEND-PRE                      
029200                             MOVE 'Y' TO WS-SEND-POST                     
029300                         ELSE                                             
029400                             PERFORM 0210-SPLIT-SEM135-BLANK              
029500                                 THRU 0210-EXIT.                          
029600                                                                          
029700 0210-SPLIT-SEM135-BLANK.                                                 
029800     IF CB-PRE-POST-PREF NOT = SPACES                                     
029900         MOVE 'Y' TO WS-REJECT-ROW                                        
030000         GO TO 0210-EXIT.                                                 
030100     IF CB-IS-PSEUDO = 'Y'                                                
030200         MOVE 'Y' TO WS-REJECT-ROW                                        
030300         GO TO 0210-EXIT.                                                 
030400     IF CB-HALF-SEM-FLAG = 'Y'                                            
030500         IF CB-ELECTIVE-FLAG NOT = 'Y'                                    
030600             MOVE 'split' TO WS-WORK-PREF                                 
030700             MOVE 'Y' TO WS-SEND-PRE                                      
030800             MOVE 'Y' TO WS-SEND-POST                                     
030900         ELSE                                                             
031000             MOVE 'overflow' TO WS-WORK-PREF                              
031100             MOVE 'Y' TO WS-SEND-PRE                                      
031200     ELSE                                                                 
031300         MOVE 'full' TO WS-WORK-PREF                                      
031400         MOVE 'Y' TO WS-SEND-PRE                                          
031500         MOVE 'Y' TO WS-SEND-POST.                                        
031600 0210-EXIT.                                                               
031700     EXIT.                                                                
031800                                                                          
031900 0280-WRITE-PRE.                                                          
032000     MOVE SPACES TO REG-CRSEPRE.                                          
032100     MOVE CB-COURSE-CODE TO PX-COURSE-CODE.                               
032200     MOVE CB-COURSE-NAME TO PX-COURSE-NAME.                               
032300     MOVE CB-SEMESTER TO PX-SEMESTER.                                     
032400     MOVE CB-DEPARTMENT TO PX-DEPARTMENT.                                 
032500     MOVE CB-LTPSC TO PX-LTPSC.                                           
032600     MOVE CB-CREDITS TO PX-CREDITS.                                       
032700     MOVE CB-INSTRUCTORS TO PX-INSTRUCTORS.                               
032800     MOVE CB-REG-STUDENTS TO PX-REG-STUDENTS.                             
032900     MOVE CB-ELECTIVE-FLAG TO PX-ELECTIVE-FLAG.                           
033000     MOVE CB-HALF-SEM-FLAG TO PX-HALF-SEM-FLAG.                           
033100     MOVE CB-COMBINED-FLAG TO PX-COMBINED-FLAG.                           
033200     MOVE WS-WORK-PREF TO PX-PRE-POST-PREF.                               
033300     MOVE CB-BASKET-CODE TO PX-BASKET-CODE.                               
033400     MOVE CB-L TO PX-L.                                                   
033500     MOVE CB-T TO PX-T.                                                   
033600     MOVE CB-P TO PX-P.                                                   
033700     MOVE CB-IS-PSEUDO TO PX-IS-PSEUDO.                                   
033800     MOVE CB-PARENT-PSEUDO-NAME TO PX-PARENT-PSEUDO-NAME.                 
033900     WRITE REG-CRSEPRE.                                                   
034000     ADD 1 TO WS-PRE-WRITTEN.                                             
034100                                                                          
034200 0285-WRITE-POST.                                                         
034300     MOVE SPACES TO REG-CRSEPOST.                                         
034400     MOVE CB-COURSE-CODE TO PY-COURSE-CODE.                               
034500     MOVE CB-COURSE-NAME TO PY-COURSE-NAME.                               
034600     MOVE CB-SEMESTER TO PY-SEMESTER.                                     
034700     MOVE CB-DEPARTMENT TO PY-DEPARTMENT.                                 
034800     MOVE CB-LTPSC TO PY-LTPSC.                                           
034900     MOVE CB-CREDITS TO PY-CREDITS.                                       
035000     MOVE CB-INSTRUCTORS TO PY-INSTRUCTORS.                               
035100     MOVE CB-REG-STUDENTS TO PY-REG-STUDENTS.                             
035200     MOVE CB-ELECTIVE-FLAG TO PY-ELECTIVE-FLAG.                           
035300     MOVE CB-HALF-SEM-FLAG TO PY-HALF-SEM-FLAG.                           
035400     MOVE CB-COMBINED-FLAG TO PY-COMBINED-FLAG.                           
035500     MOVE WS-WORK-PREF TO PY-PRE-POST-PREF.                               
035600     MOVE CB-BASKET-CODE TO PY-BASKET-CODE.                               
035700     MOVE CB-L TO PY-L.                                                   
035800     MOVE CB-T TO PY-T.                                                   
035900     MOVE CB-P TO PY-P.                                                   
036000     MOVE CB-IS-PSEUDO TO PY-IS-PSEUDO.                                   
036100     MOVE CB-PARENT-PSEUDO-NAME TO PY-PARENT-PSEUDO-NAME.                 
036200     WRITE REG-CRSEPOST.                                                  
036300     ADD 1 TO WS-POST-WRITTEN.                                            
036400                                                                          
036500 0180-CLOSE-FILES.                                                        
036600     CLOSE CURSBND CRSEPRE CRSEPOST.                                      
