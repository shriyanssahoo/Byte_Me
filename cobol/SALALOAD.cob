000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     SALALOAD-COB.                                            
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   11/06/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : K S MURTHY                                          
001400*    PURPOSE        : LOADS THE CLASSROOM MASTER FILE,                    
001500*    VALIDATES EACH ROOM ROW AND DERIVES ITS ROOM TYPE AND                
001600*    FLOOR NUMBER, WRITING THE ROOM WORK FILE CONSUMED BY                 
001700*    THE SCHEDULING ENGINE (TTSKED).                                      
001800*    REV      DATE          DESCRIPTION                                   
001900*    1.0      11/06/1988    INITIAL RELEASE                               
002000*================================================================         
002100*    CHANGE LOG                                                           
002200*----------------------------------------------------------------         
002300*    DATE        BY    REQ NO   DESCRIPTION                               
002400*    11/06/1988  KSM   TT-0012  INITIAL RELEASE.                  CR0001  
002500*    02/09/1988  KSM   TT-0031  ROOM-TYPE OVERRIDE RULE           CR0002  
002600*    ADDED FOR IDS STARTING WITH L (LAB).                                 
002700*    14/02/1989  RF    TT-0058  FLOOR DERIVATION NOW SCANS        CR0003  
002800*    THE FULL ROOM-ID FOR THE FIRST DIGIT.                                
002900*    19/07/1990  RF    TT-0094  BLANK ROOM-ID ROWS NOW            CR0004  
003000*    SKIPPED WITH A WARNING RATHER THAN ABENDING.                         
003100*    23/01/1991  AD    TT-0110  NON-NUMERIC CAPACITY              CR0005  
003200*    DEFAULTS TO ZERO INSTEAD OF REJECTING THE ROW.                       
003300*    08/05/1992  AD    TT-0133  HEADER ROW OF THE CSV             CR0006  
003400*    SKIPPED.                                                             
003500*    30/11/1993  AD    TT-0151  ROOM COUNT TOTAL ADDED TO         CR0007  
003600*    THE END-OF-JOB DISPLAY.                                              
003700*    17/08/1995  PI    TT-0170  FACILITIES LIST CARRIED           CR0008  
003800*    THROUGH UNCHANGED FOR INFORMATIONAL USE ONLY.                        
003900*    04/01/1999  PI    TT-0205  YEAR-2000 DATE WINDOWING          CR0009  
004000*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
004100*    11/10/2001  SK    TT-0228  ASSIGN CLAUSE MOVED OFF A         CR0010  
004200*    BARE DEVICE NAME TO THE LOGICAL CLASSROOM FILE NAME                  
004300*    PER SITE STANDARDS.                                                  
004400*    26/03/2004  MR    TT-0260  WARNING COUNTER ADDED FOR         CR0011  
004500*    REJECTED RECORDS.                                                    
004600*    09/09/2007  MR    TT-0288  ROOM WORK FILE RECORD             CR0012  
004700*    WIDENED TO CARRY THE FACILITIES FIELD.                               
004800*    21/04/2013  NV    TT-0331  COSMETIC: DISPLAY TEXT            CR0013  
004900*    ALIGNED WITH THE EXAM SIDE'S EXLOAD PROGRAM.                         
005000*----------------------------------------------------------------         
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005500 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM                                                   
005800     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
005900             OFF STATUS IS WS-NORMAL-SWITCH.                              
006000                                                                          
006100 INPUT-OUTPUT SECTION.                                                    
006200 FILE-CONTROL.                                                            
006300     SELECT CLASSFILE ASSIGN TO CLASSROOM                                 
006400             ORGANIZATION LINE SEQUENTIAL                                 
006500             FILE STATUS IS STATUS-CLS.                                   
006600                                                                          
006700     SELECT SALAWORK  ASSIGN TO DISK                                      
006800             VALUE OF FILE-ID 'SALAWORK.DAT'                              
006900             ORGANIZATION LINE SEQUENTIAL                                 
007000             FILE STATUS IS STATUS-SLW.                                   
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400 FD  CLASSFILE                                                            
007500     LABEL RECORD STANDARD                                                
007600     RECORD CONTAINS 80 CHARACTERS.                                       
007700 01  REG-CLASSFILE               PIC X(80).                               
007800                                                                          
007900 FD  SALAWORK                                                             
008000     LABEL RECORD STANDARD                                                
008100     RECORD CONTAINS 61 CHARACTERS.                                       
008200 01  REG-SALAWORK.                                                        
008300     05  SW-ROOM-ID              PIC X(08).                               
008400     05  SW-CAPACITY             PIC 9(04).                               
008500     05  SW-ROOM-TYPE            PIC X(10).                               
008600     05  SW-FLOOR                PIC S9(01).                              
008700     05  SW-FACILITIES           PIC X(30).                               
008800     05  FILLER                  PIC X(07).                               
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100 01  STATUS-CLS                  PIC X(02) VALUE SPACES.                  
009200     88  CLS-OK                  VALUE '00'.                              
009300     88  CLS-EOF                 VALUE '10'.                              
009400 01  STATUS-SLW                  PIC X(02) VALUE SPACES.                  
009500     88  SLW-OK                  VALUE '00'.                              
009600                                                                          
009700 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
009800 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
009900                                                                          
010000 01  WS-COUNTERS.                                                         
010100     05  WS-ROOMS-READ           PIC 9(04) COMP VALUE ZERO.               
010200     05  WS-ROOMS-LOADED         PIC 9(04) COMP VALUE ZERO.               
010300     05  WS-ROOMS-SKIPPED        PIC 9(04) COMP VALUE ZERO.               
010400     05  WS-HEADER-DONE          PIC X     VALUE 'N'.                     
010500                                                                          
010600*    WS-INPUT-ROW REDEFINES THE RAW CSV LINE SO THE LOADER CAN            
010700*    PICK THE COMMA-DELIMITED COLUMNS APART CHARACTER BY                  
010800*    CHARACTER, THE SAME WAY THE OTHER LOADERS IN THIS SUITE              
010900*    SCAN THEIR OWN INPUT ROWS.                                           
011000 01  WS-INPUT-ROW.                                                        
011100     05  WS-ROW-TEXT             PIC X(80).                               
011200 01  WS-INPUT-ROW-R REDEFINES WS-INPUT-ROW.                               
011300     05  WS-ROW-CHAR             PIC X OCCURS 80 TIMES.                   
011400                                                                          
011500 01  WS-FIELD-BUILD               PIC X(80).                              
011600 77  WS-FIELD-LEN                 PIC 9(02) COMP VALUE ZERO.              
011700 77  WS-SCAN-IX                   PIC 9(02) COMP VALUE ZERO.              
011800 01  WS-COMMA-COUNT                PIC 9(02) COMP VALUE ZERO.             
011900                                                                          
012000 01  WS-COL-ROOM-ID               PIC X(08) VALUE SPACES.                 
012100 01  WS-COL-CAPACITY              PIC X(06) VALUE SPACES.                 
012200 01  WS-COL-ROOM-TYPE             PIC X(10) VALUE SPACES.                 
012300 01  WS-COL-FACILITIES            PIC X(30) VALUE SPACES.                 
012400                                                                          
012500 01  WS-CAPACITY-NUM              PIC 9(04) VALUE ZERO.                   
012600 01  WS-CAPACITY-EDIT REDEFINES WS-CAPACITY-NUM PIC 9999.                 
012700                                                                          
012800 01  WS-ONE-DIGIT                 PIC 9 VALUE ZERO.                       
012900 01  WS-FIRST-CHAR                PIC X VALUE SPACE.                      
013000 01  WS-FLOOR-DIGIT               PIC S9(01) VALUE -1.                    
013100 01  WS-TODAY-DATE.                                                       
013200     05  WS-TODAY-YY              PIC 9(02).                              
013300     05  WS-TODAY-MMDD            PIC 9(04).                              
013400 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
013500                                                                          
013600 PROCEDURE DIVISION.                                                      
013700                                                                          
013800 0000-MAINLINE.                                                           
013900     PERFORM 0050-OPEN-FILES                                              
014000     PERFORM 0100-LOAD-ROOMS THRU 0100-EXIT                               
014100         UNTIL CLS-EOF                                                    
014200     PERFORM 0180-CLOSE-FILES                                             
014300     DISPLAY 'SALALOAD-COB  ROOMS READ    = ' WS-ROOMS-READ               
014400     DISPLAY 'SALALOAD-COB  ROOMS LOADED  = ' WS-ROOMS-LOADED             
014500     DISPLAY 'SALALOAD-COB  ROOMS SKIPPED = '                             
014600             WS-ROOMS-SKIPPED                                             
014700     CHAIN 'CURSLOAD.EXE'.                                                
014800                                                                          
014900 0050-OPEN-FILES.                                                         
015000     OPEN INPUT CLASSFILE.                                                
015100     IF NOT CLS-OK                                                        
015200         DISPLAY 'SALALOAD-COB  CANNOT OPEN CLASSROOM FILE'               
015300         STOP RUN.                                                        
015400     OPEN OUTPUT SALAWORK.                                                
015500     IF NOT SLW-OK                                                        
015600         DISPLAY 'SALALOAD-COB  CANNOT OPEN SALAWORK FILE'                
015700         CLOSE CLASSFILE                                                  
015800         STOP RUN.                                                        
015900     READ CLASSFILE INTO WS-INPUT-ROW                                     
016000         AT END SET CLS-EOF TO TRUE.                                      
016100                                                                          
016200 0100-LOAD-ROOMS.                                                         
016300     ADD 1 TO WS-ROOMS-READ.                                              
016400     IF WS-HEADER-DONE = 'N'                                              
016500         MOVE 'Y' TO WS-HEADER-DONE                                       
016600         GO TO 0190-NEXT-ROW.                                             
016700     PERFORM 0120-SPLIT-ROW.                                              
016800     IF WS-COL-ROOM-ID = SPACES                                           
016900         ADD 1 TO WS-ROOMS-SKIPPED                                        
017000         DISPLAY 'SALALOAD-COB  SKIPPED BLANK ROOM-ID ROW'                
017100         GO TO 0190-NEXT-ROW.                                             
017200     MOVE SPACES TO REG-SALAWORK.                                         
017300     MOVE WS-COL-ROOM-ID    TO SW-ROOM-ID.                                
017400     INSPECT SW-ROOM-ID CONVERTING                                        
017500         'abcdefghijklmnopqrstuvwxyz' TO                                  
017600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
017700     PERFORM 0140-DERIVE-CAPACITY.                                        
017800     PERFORM 0150-DERIVE-TYPE.                                            
017900     PERFORM 0160-DERIVE-FLOOR.                                           
018000     MOVE WS-COL-FACILITIES TO SW-FACILITIES.                             
018100     WRITE REG-SALAWORK.                                                  
018200     ADD 1 TO WS-ROOMS-LOADED.                                            
018300     GO TO 0190-NEXT-ROW.                                                 
018400                                                                          
018500 0190-NEXT-ROW.                                                           
018600     READ CLASSFILE INTO WS-INPUT-ROW                                     
018700         AT END SET CLS-EOF TO TRUE.                                      
018800 0100-EXIT.                                                               
018900     EXIT.                                                                
019000                                                                          
019100*    0120-SPLIT-ROW CARVES THE COMMA-DELIMITED CSV TEXT INTO THE          
019200*    FIVE CLASSROOM MASTER COLUMNS: ROOM-ID, CAPACITY, ROOM-TYPE,         
019300*    FLOOR (IGNORED HERE - FLOOR IS RE-DERIVED BELOW), FACILITIES.        
019400 0120-SPLIT-ROW.                                                          
019500     MOVE SPACES TO WS-COL-ROOM-ID WS-COL-CAPACITY                        
019600                     WS-COL-ROOM-TYPE WS-COL-FACILITIES.                  
019700     MOVE ZERO TO WS-COMMA-COUNT WS-FIELD-LEN.                            
019800     MOVE SPACES TO WS-FIELD-BUILD.                                       
019900     MOVE 1 TO WS-SCAN-IX.                                                
020000     PERFORM 0125-SPLIT-ONE-CHAR                                          
020100         VARYING WS-SCAN-IX FROM 1 BY 1                                   
020200         UNTIL WS-SCAN-IX > 80.                                           
020300     PERFORM 0130-STORE-FIELD.                                            
020400                                                                          
020500 0125-SPLIT-ONE-CHAR.                                                     
020600     IF WS-ROW-CHAR (WS-SCAN-IX) = ','                                    
020700         PERFORM 0130-STORE-FIELD                                         
020800         ADD 1 TO WS-COMMA-COUNT                                          
020900         MOVE SPACES TO WS-FIELD-BUILD                                    
021000         MOVE ZERO TO WS-FIELD-LEN                                        
021100     ELSE                                                                 
021200         IF WS-ROW-CHAR (WS-SCAN-IX) NOT = SPACE                          
021300                 OR WS-FIELD-LEN NOT = 0                                  
021400             ADD 1 TO WS-FIELD-LEN                                        
021500             MOVE WS-ROW-CHAR (WS-SCAN-IX) TO                             
021600                 WS-FIELD-BUILD (WS-FIELD-LEN:1).                         
021700                                                                          
021800 0130-STORE-FIELD.                                                        
021900     IF WS-COMMA-COUNT = 0                                                
022000         MOVE WS-FIELD-BUILD TO WS-COL-ROOM-ID.                           
022100     IF WS-COMMA-COUNT = 1                                                
022200         MOVE WS-FIELD-BUILD TO WS-COL-CAPACITY.                          
022300     IF WS-COMMA-COUNT = 2                                                
022400         MOVE WS-FIELD-BUILD TO WS-COL-ROOM-TYPE.                         
022500     IF WS-COMMA-COUNT = 4                                                
022600         MOVE WS-FIELD-BUILD TO WS-COL-FACILITIES.                        
022700                                                                          
022800 0140-DERIVE-CAPACITY.                                                    
022900     MOVE ZERO TO WS-CAPACITY-NUM.                                        
023000     IF WS-COL-CAPACITY NUMERIC                                           
023100         MOVE WS-COL-CAPACITY TO WS-CAPACITY-NUM.                         
023200     MOVE WS-CAPACITY-NUM TO SW-CAPACITY.                                 
023300                                                                          
023400*    ROOM TYPE IS UPPERCASED FROM THE FILE, THEN OVERRIDDEN BY            
023500*    THE FIRST CHARACTER OF THE ROOM ID (C-ROOMS ARE CLASSROOM,           
023600*    L-ROOMS ARE LAB) PER THE CLASSROOM MASTER'S OWN NAMING RULE.         
023700 0150-DERIVE-TYPE.                                                        
023800     MOVE WS-COL-ROOM-TYPE TO SW-ROOM-TYPE.                               
023900     INSPECT SW-ROOM-TYPE CONVERTING                                      
024000         'abcdefghijklmnopqrstuvwxyz' TO                                  
024100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
024200     MOVE SW-ROOM-ID (1:1) TO WS-FIRST-CHAR.                              
024300     IF WS-FIRST-CHAR = 'C'                                               
024400         MOVE 'CLASSROOM' TO SW-ROOM-TYPE.                                
024500     IF WS-FIRST-CHAR = 'L'                                               
024600         MOVE 'LAB' TO SW-ROOM-TYPE.                                      
024700                                                                          
024800*    FLOOR IS THE FIRST DIGIT FOUND ANYWHERE IN THE ROOM ID;              
024900*    -1 IF NONE IS PRESENT.                                               
025000 0160-DERIVE-FLOOR.                                                       
025100     MOVE -1 TO WS-FLOOR-DIGIT.                                           
025200     MOVE 1 TO WS-SCAN-IX.                                                
025300     PERFORM 0165-SCAN-ONE-DIGIT                                          
025400         VARYING WS-SCAN-IX FROM 1 BY 1                                   
025500         UNTIL WS-SCAN-IX > 8                                             
025600            OR WS-FLOOR-DIGIT NOT = -1.                                   
025700     MOVE WS-FLOOR-DIGIT TO SW-FLOOR.                                     
025800                                                                          
025900 0165-SCAN-ONE-DIGIT.                                                     
026000     IF SW-ROOM-ID (WS-SCAN-IX:1) >= '0'                                  
026100        AND SW-ROOM-ID (WS-SCAN-IX:1) <= '9'                              
026200         MOVE SW-ROOM-ID (WS-SCAN-IX:1) TO WS-ONE-DIGIT                   
026300         MOVE WS-ONE-DIGIT TO WS-FLOOR-DIGIT.                             
026400                                                                          
026500 0180-CLOSE-FILES.                                                        
026600     CLOSE CLASSFILE SALAWORK.                                            
