000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     SEATREL-COB.                                             
000400 AUTHOR.         S KHANNA.                                                
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   18/01/1994.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : S KHANNA                                            
001200*    PROGRAMMER(S)  : S KHANNA                                            
001300*    PURPOSE        : PRINTS THE SEATING CHART FOR EVERY EXAM -           
001400*    ONE DATE/ROOM/SESSION BLOCK PER ROOM USED, WINDOW-TO-DOOR,           
001500*    WITH LEFT AND RIGHT BENCH OCCUPANTS SIDE BY SIDE.  SINCE             
001600*    SEATWORK.DAT CARRIES ONLY ROOM/ROW/COL/POSITION/ROLL, THIS           
001700*    PROGRAM REPLAYS EXSEAT'S OWN ROOM-FILL ARITHMETIC (SAME              
001800*    ROOM TABLE, SAME FILL-TO-CAPACITY RULE, SAME PER-ROOM                
001900*    RECORD COUNT) TO WORK OUT WHICH STRETCH OF SEATWORK.DAT              
002000*    BELONGS TO WHICH EXAM AND ROOM.                                      
002100*================================================================         
002200*    CHANGE LOG                                                           
002300*----------------------------------------------------------------         
002400*    DATE        BY    REQ NO   DESCRIPTION                               
002500*    18/01/1994  SK    TT-0162  INITIAL RELEASE.                  CR0001  
002600*    09/03/1999  SK    TT-0215  Y2K SWEEP - DATE-LINE WIDENED     CR0002  
002700*    TO A FOUR-DIGIT YEAR.                                                
002800*    14/12/2001  SK    TT-0236  ASSIGN CLAUSES MOVED OFF BARE     CR0003  
002900*    DEVICE NAMES TO LOGICAL FILE NAMES PER SITE STANDARDS.               
003000*    02/11/2006  MR    TT-0285  COLUMN/ROW CHART WIDTH CAPPED     CR0004  
003100*    AT 9 COLUMNS BY 15 ROWS, WITH A WARNING WHEN CLIPPED.                
003200*    27/02/2013  NV    TT-0338  COSMETIC: BANNER WORDING          CR0005  
003300*    ALIGNED WITH THE REST OF THE EXAM SUITE.                             
003400*----------------------------------------------------------------         
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
003900 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004300             OFF STATUS IS WS-NORMAL-SWITCH.                              
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT EXAMSKED  ASSIGN TO DISK                                      
004800             VALUE OF FILE-ID 'EXAMSKED.DAT'                              
004900             ORGANIZATION LINE SEQUENTIAL                                 
005000             FILE STATUS IS STATUS-EKD.                                   
005100                                                                          
005200     SELECT ENROLL    ASSIGN TO DISK                                      
005300             VALUE OF FILE-ID 'ENROLL.DAT'                                
005400             ORGANIZATION LINE SEQUENTIAL                                 
005500             FILE STATUS IS STATUS-ENR.                                   
005600                                                                          
005700     SELECT ROOMWORK  ASSIGN TO DISK                                      
005800             VALUE OF FILE-ID 'ROOMWORK.DAT'                              
005900             ORGANIZATION LINE SEQUENTIAL                                 
006000             FILE STATUS IS STATUS-RWK.                                   
006100                                                                          
006200     SELECT SEATWORK  ASSIGN TO DISK                                      
006300             VALUE OF FILE-ID 'SEATWORK.DAT'                              
006400             ORGANIZATION LINE SEQUENTIAL                                 
006500             FILE STATUS IS STATUS-SKW.                                   
006600                                                                          
006700     SELECT SEATREP   ASSIGN TO DISK                                      
006800             VALUE OF FILE-ID 'SEATREP.PRT'                               
006900             ORGANIZATION LINE SEQUENTIAL                                 
007000             FILE STATUS IS STATUS-REP.                                   
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400 FD  EXAMSKED                                                             
007500     LABEL RECORD STANDARD                                                
007600     RECORD CONTAINS 80 CHARACTERS.                                       
007700 01  REG-EXAMSKED.                                                        
007800     05  EK-COURSE-CODE          PIC X(12).                               
007900     05  EK-COURSE-TITLE         PIC X(40).                               
008000     05  EK-DURATION-HRS         PIC 9(01).                               
008100     05  EK-EXAM-DATE            PIC X(10).                               
008200     05  EK-SESSION              PIC X(02).                               
008300     05  EK-START-TIME           PIC X(05).                               
008400     05  EK-END-TIME             PIC X(05).                               
008500     05  FILLER                  PIC X(05).                               
008600                                                                          
008700 FD  ENROLL                                                               
008800     LABEL RECORD STANDARD                                                
008900     RECORD CONTAINS 40 CHARACTERS.                                       
009000 01  REG-ENROLL.                                                          
009100     05  EN-EXAM-DATE            PIC X(10).                               
009200     05  EN-SESSION              PIC X(02).                               
009300     05  EN-COURSE-CODE          PIC X(12).                               
009400     05  EN-ROLL-NUMBER          PIC X(10).                               
009500     05  FILLER                  PIC X(06).                               
009600                                                                          
009700 FD  ROOMWORK                                                             
009800     LABEL RECORD STANDARD                                                
009900     RECORD CONTAINS 25 CHARACTERS.                                       
010000 01  REG-ROOMWORK.                                                        
010100     05  RW-ROOM-ID              PIC X(08).                               
010200     05  RW-CAPACITY             PIC 9(04).                               
010300     05  RW-ROWS                 PIC 9(02).                               
010400     05  RW-COLUMNS              PIC 9(02).                               
010500     05  FILLER                  PIC X(09).                               
010600                                                                          
010700 FD  SEATWORK                                                             
010800     LABEL RECORD STANDARD                                                
010900     RECORD CONTAINS 30 CHARACTERS.                                       
011000 01  REG-SEATWORK.                                                        
011100     05  SK-ROOM-ID              PIC X(08).                               
011200     05  SK-ROW                  PIC 9(02).                               
011300     05  SK-COL                  PIC 9(02).                               
011400     05  SK-POSITION             PIC 9(01).                               
011500     05  SK-ROLL-NUMBER          PIC X(10).                               
011600     05  FILLER                  PIC X(07).                               
011700                                                                          
011800*    THE SEATING CHART IS WIDE ENOUGH FOR NINE COLUMNS OF                 
011900*    LEFT/RIGHT BENCH PAIRS ACROSS THE PAGE.                              
012000 FD  SEATREP                                                              
012100     LABEL RECORD STANDARD                                                
012200     RECORD CONTAINS 200 CHARACTERS.                                      
012300 01  REG-SEATREP                 PIC X(200).                              
012400                                                                          
012500 WORKING-STORAGE SECTION.                                                 
012600 01  STATUS-EKD                  PIC X(02) VALUE SPACES.                  
012700     88  EKD-OK                  VALUE '00'.                              
012800     88  EKD-EOF                 VALUE '10'.                              
012900 01  STATUS-ENR                  PIC X(02) VALUE SPACES.                  
013000     88  ENR-OK                  VALUE '00'.                              
013100     88  ENR-EOF                 VALUE '10'.                              
013200 01  STATUS-RWK                  PIC X(02) VALUE SPACES.                  
013300     88  RWK-OK                  VALUE '00'.                              
013400     88  RWK-EOF                 VALUE '10'.                              
013500 01  STATUS-SKW                  PIC X(02) VALUE SPACES.                  
013600     88  SKW-OK                  VALUE '00'.                              
013700     88  SKW-EOF                 VALUE '10'.                              
013800 01  STATUS-REP                  PIC X(02) VALUE SPACES.                  
013900     88  REP-OK                  VALUE '00'.                              
014000                                                                          
014100 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
014200 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
014300                                                                          
014400*    ROOM TABLE - IDENTICAL SHAPE AND LOAD ORDER TO EXSEAT'S OWN          
014500*    WS-ROOM-TAB, SO THE CAPACITY-FILL REPLAY BELOW LINES UP.             
014600 01  WS-ROOM-TAB.                                                         
014700     05  WS-ROOM-ENTRY OCCURS 50 TIMES                                    
014800                     INDEXED BY WS-ROOM-TAB-IX.                           
014900         10  WR-ROOM-ID          PIC X(08) VALUE SPACES.                  
015000         10  WR-CAPACITY         PIC 9(04) COMP VALUE ZERO.               
015100         10  WR-ROWS             PIC 9(02) COMP VALUE ZERO.               
015200         10  WR-COLUMNS          PIC 9(02) COMP VALUE ZERO.               
015300 77  WS-ROOM-COUNT                PIC 9(03) COMP VALUE ZERO.              
015400 77  WS-ROOM-IX                   PIC 9(03) COMP VALUE ZERO.              
015500                                                                          
015600*    ROOMS USED BY THE EXAM CURRENTLY BEING PRINTED, IN THE               
015700*    SAME ROOM-FILE ORDER EXSEAT CONSUMED THEM.                           
015800 01  WS-USED-TAB.                                                         
015900     05  WS-USED-ROOM-IX OCCURS 50 TIMES PIC 9(03) COMP.                  
016000 01  WS-USED-COUNT                PIC 9(03) COMP VALUE ZERO.              
016100 01  WS-USED-IX                   PIC 9(03) COMP VALUE ZERO.              
016200 01  WS-PLAN-REMAIN                PIC 9(06) COMP VALUE ZERO.             
016300                                                                          
016400 01  WS-POOL-COUNT-DISPLAY        PIC 9(04) VALUE ZERO.                   
016500 01  WS-POOL-COUNT-EDIT REDEFINES WS-POOL-COUNT-DISPLAY                   
016600                                  PIC X(04).                              
016700                                                                          
016800*    ONE ROOM'S SEATS, RESHAPED FROM EXSEAT'S COLUMN-MAJOR                
016900*    SEATWORK.DAT ORDER INTO ROW-MAJOR FOR PRINTING.  CAPPED AT           
017000*    15 ROWS BY 9 COLUMNS FOR A 200-COLUMN PRINT LINE.                    
017100 01  WS-SEAT-GRID.                                                        
017200     05  WS-SG-ROW OCCURS 15 TIMES INDEXED BY WS-SG-ROW-IX.               
017300         10  WS-SG-COL OCCURS 9 TIMES INDEXED BY WS-SG-COL-IX.            
017400             15  WS-SG-LEFT      PIC X(10) VALUE SPACES.                  
017500             15  WS-SG-RIGHT     PIC X(10) VALUE SPACES.                  
017600 01  WS-SEAT-GRID-R REDEFINES WS-SEAT-GRID.                               
017700     05  WS-SG-BYTE              PIC X OCCURS 2700 TIMES.                 
017800                                                                          
017900 01  WS-PRINT-ROWS                PIC 9(02) COMP VALUE ZERO.              
018000 01  WS-PRINT-COLS                PIC 9(02) COMP VALUE ZERO.              
018100 01  WS-COL-IX                    PIC 9(02) COMP VALUE ZERO.              
018200 01  WS-POS-IX                    PIC 9(01) COMP VALUE ZERO.              
018300 01  WS-ROW-IX                    PIC 9(02) COMP VALUE ZERO.              
018400 01  WS-COL-IX-ED                 PIC 99.                                 
018500 01  WS-STR-PTR                   PIC 9(04) COMP VALUE ZERO.              
018600                                                                          
018700 01  WS-DATE-TEXT                 PIC X(10) VALUE SPACES.                 
018800 01  WS-HDR-LINE                  PIC X(200) VALUE SPACES.                
018900 01  WS-DET-LINE                  PIC X(200) VALUE SPACES.                
019000                                                                          
019100*    DECORATIVE WORK AREA KEPT IN THE EXAM SUITE'S USUAL SHAPE.           
019200 01  WS-TODAY-DATE.                                                       
019300     05  WS-TODAY-YYYY            PIC 9(04).                              
019400     05  WS-TODAY-MM              PIC 9(02).                              
019500     05  WS-TODAY-DD              PIC 9(02).                              
019600 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).                   
019700                                                                          
019800 01  WS-COUNTERS.                                                         
019900     05  WS-EXAMS-SEEN            PIC 9(04) COMP VALUE ZERO.              
020000     05  WS-ROOMS-PRINTED         PIC 9(04) COMP VALUE ZERO.              
020100                                                                          
020200 PROCEDURE DIVISION.                                                      
020300 0000-MAINLINE.                                                           
020400     PERFORM 0050-OPEN-FILES                                              
020500     PERFORM 0060-LOAD-ROOMS THRU 0060-EXIT                               
020600         UNTIL RWK-EOF                                                    
020700     READ ENROLL                                                          
020800         AT END SET ENR-EOF TO TRUE.                                      
020900     PERFORM 0100-PROCESS-ONE-EXAM THRU 0100-EXIT                         
021000         UNTIL EKD-EOF                                                    
021100     PERFORM 0900-CLOSE-FILES                                             
021200     DISPLAY 'SEATREL-COB   EXAMS PROCESSED     = ' WS-EXAMS-SEEN         
021300     DISPLAY 'SEATREL-COB   ROOM CHARTS PRINTED = '                       
021400             WS-ROOMS-PRINTED                                             
021500     CHAIN 'STUREL.EXE'.                                                  
021600                                                                          
021700 0050-OPEN-FILES.                                                         
021800     OPEN INPUT EXAMSKED.                                                 
021900     IF NOT EKD-OK                                                        
022000         DISPLAY 'SEATREL-COB   CANNOT OPEN EXAMSKED FILE'                
022100         STOP RUN.                                                        
022200     OPEN INPUT ENROLL.                                                   
022300     IF NOT ENR-OK                                                        
022400         DISPLAY 'SEATREL-COB   CANNOT OPEN ENROLL FILE'                  
022500         CLOSE EXAMSKED                                                   
022600         STOP RUN.                                                        
022700     OPEN INPUT ROOMWORK.                                                 
022800     IF NOT RWK-OK                                                        
022900         DISPLAY 'SEATREL-COB   CANNOT OPEN ROOMWORK FILE'                
023000         CLOSE EXAMSKED ENROLL                                            
023100         STOP RUN.                                                        
023200     OPEN INPUT SEATWORK.                                                 
023300     IF NOT SKW-OK                                                        
023400         DISPLAY 'SEATREL-COB   CANNOT OPEN SEATWORK FILE'                
023500         CLOSE EXAMSKED ENROLL ROOMWORK                                   
023600         STOP RUN.                                                        
023700     OPEN OUTPUT SEATREP.                                                 
023800     IF NOT REP-OK                                                        
023900         DISPLAY 'SEATREL-COB   CANNOT OPEN SEATREP FILE'                 
024000         CLOSE EXAMSKED ENROLL ROOMWORK SEATWORK                          
024100         STOP RUN.                                                        
024200 0050-EXIT.                                                               
024300     EXIT.                                                                
024400                                                                          
024500 0060-LOAD-ROOMS.                                                         
024600     READ ROOMWORK                                                        
024700         AT END SET RWK-EOF TO TRUE                                       
024800         GO TO 0060-EXIT.                                                 
024900     ADD 1 TO WS-ROOM-COUNT                                               
025000     IF WS-ROOM-COUNT > 50                                                
025100         DISPLAY 'SEATREL-COB   ROOM TABLE FULL'                          
025200         SUBTRACT 1 FROM WS-ROOM-COUNT                                    
025300         GO TO 0060-EXIT.                                                 
025400     MOVE RW-ROOM-ID  TO WR-ROOM-ID (WS-ROOM-COUNT)                       
025500     MOVE RW-CAPACITY TO WR-CAPACITY (WS-ROOM-COUNT)                      
025600     MOVE RW-ROWS     TO WR-ROWS (WS-ROOM-COUNT)                          
025700     MOVE RW-COLUMNS  TO WR-COLUMNS (WS-ROOM-COUNT).                      
025800 0060-EXIT.                                                               
025900     EXIT.                                                                
026000                                                                          
026100*    ONE EXAMSKED RECORD: COUNT ITS ENROLMENT, WORK OUT WHICH             
026200*    ROOMS EXSEAT MUST HAVE USED, THEN PRINT EACH ROOM'S CHART.           
026300 0100-PROCESS-ONE-EXAM.                                                   
026400     READ EXAMSKED                                                        
026500         AT END SET EKD-EOF TO TRUE                                       
026600         GO TO 0100-EXIT.                                                 
026700     ADD 1 TO WS-EXAMS-SEEN                                               
026800     MOVE ZERO TO WS-POOL-COUNT-DISPLAY                                   
026900     PERFORM 0150-COUNT-ENROLLED THRU 0150-EXIT                           
027000         UNTIL ENR-EOF                                                    
027100             OR EN-COURSE-CODE NOT = EK-COURSE-CODE                       
027200     PERFORM 0200-PLAN-ROOMS THRU 0200-EXIT                               
027300     PERFORM 0300-PRINT-EXAM-ROOMS THRU 0300-EXIT.                        
027400 0100-EXIT.                                                               
027500     EXIT.                                                                
027600                                                                          
027700 0150-COUNT-ENROLLED.                                                     
027800     ADD 1 TO WS-POOL-COUNT-DISPLAY                                       
027900     READ ENROLL                                                          
028000         AT END SET ENR-EOF TO TRUE.                                      
028100 0150-EXIT.                                                               
028200     EXIT.                                                                
028300                                                                          
028400*    REPLAYS EXSEAT'S 0210-FILL-ONE-ROOM: ROOMS ARE CONSUMED IN           
028500*    FILE ORDER, EACH TO CAPACITY, UNTIL THE POOL IS EXHAUSTED.           
028600 0200-PLAN-ROOMS.                                                         
028700     MOVE ZERO TO WS-USED-COUNT                                           
028800     MOVE WS-POOL-COUNT-DISPLAY TO WS-PLAN-REMAIN                         
028900     PERFORM 0210-PLAN-ONE-ROOM THRU 0210-EXIT                            
029000         VARYING WS-ROOM-IX FROM 1 BY 1                                   
029100         UNTIL WS-ROOM-IX > WS-ROOM-COUNT                                 
029200             OR WS-PLAN-REMAIN = ZERO.                                    
029300 0200-EXIT.                                                               
029400     EXIT.                                                                
029500                                                                          
029600 0210-PLAN-ONE-ROOM.                                                      
029700     ADD 1 TO WS-USED-COUNT                                               
029800     MOVE WS-ROOM-IX TO WS-USED-ROOM-IX (WS-USED-COUNT)                   
029900     IF WR-CAPACITY (WS-ROOM-IX) >= WS-PLAN-REMAIN                        
030000         MOVE ZERO TO WS-PLAN-REMAIN                                      
030100     ELSE                                                                 
030200         SUBTRACT WR-CAPACITY (WS-ROOM-IX) FROM WS-PLAN-REMAIN.           
030300 0210-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600 0300-PRINT-EXAM-ROOMS.                                                   
030700     PERFORM 0310-PRINT-ONE-ROOM THRU 0310-EXIT                           
030800         VARYING WS-USED-IX FROM 1 BY 1                                   
030900         UNTIL WS-USED-IX > WS-USED-COUNT.                                
031000 0300-EXIT.                                                               
031100     EXIT.                                                                
031200                                                                          
031300 0310-PRINT-ONE-ROOM.                                                     
031400     MOVE WS-USED-ROOM-IX (WS-USED-IX) TO WS-ROOM-IX                      
031500     MOVE WR-ROWS (WS-ROOM-IX) TO WS-PRINT-ROWS                           
031600     IF WS-PRINT-ROWS > 15                                                
031700         DISPLAY 'SEATREL-COB   ROOM ' WR-ROOM-ID (WS-ROOM-IX)            
031800                 ' ROWS CLIPPED TO 15 FOR PRINTING'                       
031900         MOVE 15 TO WS-PRINT-ROWS.                                        
032000     MOVE WR-COLUMNS (WS-ROOM-IX) TO WS-PRINT-COLS                        
032100     IF WS-PRINT-COLS > 9                                                 
032200         DISPLAY 'SEATREL-COB   ROOM ' WR-ROOM-ID (WS-ROOM-IX)            
032300                 ' COLUMNS CLIPPED TO 9 FOR PRINTING'                     
032400         MOVE 9 TO WS-PRINT-COLS.                                         
032500     ADD 1 TO WS-ROOMS-PRINTED                                            
032600     PERFORM 0320-LOAD-GRID THRU 0320-EXIT                                
032700     PERFORM 0350-PRINT-CHART THRU 0350-EXIT.                             
032800 0310-EXIT.                                                               
032900     EXIT.                                                                
033000                                                                          
033100*    READS THE FULL ROWS*COLUMNS*2 STRETCH OF SEATWORK.DAT THAT           
033200*    EXSEAT WROTE FOR THIS ROOM (COLUMN OUTER, POSITION MIDDLE,           
033300*    ROW INNER) AND RESHAPES IT INTO WS-SEAT-GRID.                        
033400 0320-LOAD-GRID.                                                          
033500     MOVE SPACES TO WS-SEAT-GRID-R                                        
033600     PERFORM 0322-LOAD-ONE-COL THRU 0322-EXIT                             
033700         VARYING WS-COL-IX FROM 1 BY 1                                    
033800         UNTIL WS-COL-IX > WR-COLUMNS (WS-ROOM-IX).                       
033900 0320-EXIT.                                                               
034000     EXIT.                                                                
034100                                                                          
034200 0322-LOAD-ONE-COL.                                                       
034300     PERFORM 0324-LOAD-ONE-POS THRU 0324-EXIT                             
034400         VARYING WS-POS-IX FROM 0 BY 1                                    
034500         UNTIL WS-POS-IX > 1.                                             
034600 0322-EXIT.                                                               
034700     EXIT.                                                                
034800                                                                          
034900 0324-LOAD-ONE-POS.                                                       
035000     PERFORM 0326-LOAD-ONE-ROW THRU 0326-EXIT                             
035100         VARYING WS-ROW-IX FROM 1 BY 1                                    
035200         UNTIL WS-ROW-IX > WR-ROWS (WS-ROOM-IX).                          
035300 0324-EXIT.                                                               
035400     EXIT.                                                                
035500                                                                          
035600 0326-LOAD-ONE-ROW.                                                       
035700     READ SEATWORK                                                        
035800         AT END                                                           
035900             DISPLAY 'SEATREL-COB   SEATWORK RAN OUT EARLY'               
036000             SET SKW-EOF TO TRUE                                          
036100             GO TO 0326-EXIT.                                             
036200     IF WS-ROW-IX > 15 OR WS-COL-IX > 9                                   
036300         GO TO 0326-EXIT.                                                 
036400     IF WS-POS-IX = 0                                                     
036500         MOVE SK-ROLL-NUMBER TO                                           
036600                 WS-SG-LEFT (WS-ROW-IX, WS-COL-IX)                        
036700     ELSE                                                                 
036800         MOVE SK-ROLL-NUMBER TO                                           
036900                 WS-SG-RIGHT (WS-ROW-IX, WS-COL-IX).                      
037000 0326-EXIT.                                                               
037100     EXIT.                                                                
037200                                                                          
037300 0350-PRINT-CHART.                                                        
037400     PERFORM 0352-PRINT-DATE-ROOM THRU 0352-EXIT                          
037500     PERFORM 0354-PRINT-WINDOW THRU 0354-EXIT                             
037600     PERFORM 0356-PRINT-COL-HEADERS THRU 0356-EXIT                        
037700     PERFORM 0358-PRINT-ONE-ROW THRU 0358-EXIT                            
037800         VARYING WS-ROW-IX FROM 1 BY 1                                    
037900         UNTIL WS-ROW-IX > WS-PRINT-ROWS                                  
038000     PERFORM 0360-PRINT-DOOR THRU 0360-EXIT.                              
038100 0350-EXIT.                                                               
038200     EXIT.                                                                
038300                                                                          
038400 0352-PRINT-DATE-ROOM.                                                    
038500     MOVE SPACES TO WS-DATE-TEXT                                          
038600     STRING EK-EXAM-DATE (9:2) DELIMITED SIZE                             
038700             '/' DELIMITED SIZE                                           
038800             EK-EXAM-DATE (6:2) DELIMITED SIZE                            
038900             '/' DELIMITED SIZE                                           
039000             EK-EXAM-DATE (1:4) DELIMITED SIZE                            
039100         INTO WS-DATE-TEXT                                                
039200     MOVE SPACES TO REG-SEATREP                                           
039300     STRING 'Date ' DELIMITED SIZE                                        
039400             WS-DATE-TEXT DELIMITED SIZE                                  
039500         INTO REG-SEATREP                                                 
039600     WRITE REG-SEATREP AFTER PAGE                                         
039700     MOVE SPACES TO REG-SEATREP                                           
039800     STRING 'Room ' DELIMITED SIZE                                        
039900             WR-ROOM-ID (WS-ROOM-IX) DELIMITED BY SPACE                   
040000             ' session ' DELIMITED SIZE                                   
040100             EK-SESSION DELIMITED SIZE                                    
040200         INTO REG-SEATREP                                                 
040300     WRITE REG-SEATREP AFTER 1.                                           
040400 0352-EXIT.                                                               
040500     EXIT.                                                                
040600                                                                          
040700 0354-PRINT-WINDOW.                                                       
040800     MOVE SPACES TO REG-SEATREP                                           
040900     MOVE '------------------------- WINDOW SIDE' TO REG-SEATREP          
041000     WRITE REG-SEATREP AFTER 2.                                           
041100 0354-EXIT.                                                               
041200     EXIT.                                                                
041300                                                                          
041400 0356-PRINT-COL-HEADERS.                                                  
041500     MOVE SPACES TO WS-HDR-LINE                                           
041600     MOVE 1 TO WS-STR-PTR                                                 
041700     PERFORM 0357-APPEND-ONE-HDR THRU 0357-EXIT                           
041800         VARYING WS-COL-IX FROM 1 BY 1                                    
041900         UNTIL WS-COL-IX > WS-PRINT-COLS                                  
042000     MOVE WS-HDR-LINE TO REG-SEATREP                                      
042100     WRITE REG-SEATREP AFTER 1.                                           
042200 0356-EXIT.                                                               
042300     EXIT.                                                                
042400                                                                          
042500 0357-APPEND-ONE-HDR.                                                     
042600     MOVE WS-COL-IX TO WS-COL-IX-ED                                       
042700     STRING 'COL' DELIMITED SIZE                                          
042800             WS-COL-IX-ED DELIMITED SIZE                                  
042900             '                 ' DELIMITED SIZE                           
043000         INTO WS-HDR-LINE                                                 
043100         WITH POINTER WS-STR-PTR.                                         
043200 0357-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 0358-PRINT-ONE-ROW.                                                      
043600     MOVE SPACES TO WS-DET-LINE                                           
043700     MOVE 1 TO WS-STR-PTR                                                 
043800     PERFORM 0359-APPEND-ONE-CELL THRU 0359-EXIT                          
043900         VARYING WS-COL-IX FROM 1 BY 1                                    
044000         UNTIL WS-COL-IX > WS-PRINT-COLS                                  
044100     MOVE WS-DET-LINE TO REG-SEATREP                                      
044200     WRITE REG-SEATREP AFTER 1.                                           
044300 0358-EXIT.                                                               
044400     EXIT.                                                                
044500                                                                          
044600 0359-APPEND-ONE-CELL.                                                    
044700     STRING WS-SG-LEFT (WS-ROW-IX, WS-COL-IX) DELIMITED SIZE              
044800             '|' DELIMITED SIZE                                           
044900             WS-SG-RIGHT (WS-ROW-IX, WS-COL-IX) DELIMITED SIZE            
045000             '  ' DELIMITED SIZE                                          
045100         INTO WS-DET-LINE                                                 
045200         WITH POINTER WS-STR-PTR.                                         
045300 0359-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 0360-PRINT-DOOR.                                                         
045700     MOVE SPACES TO REG-SEATREP                                           
045800     MOVE '------------------------- DOOR SIDE' TO REG-SEATREP            
045900     WRITE REG-SEATREP AFTER 2.                                           
046000 0360-EXIT.                                                               
046100     EXIT.                                                                
046200                                                                          
046300 0900-CLOSE-FILES.                                                        
046400     CLOSE EXAMSKED ENROLL ROOMWORK SEATWORK SEATREP.                     
046500 0900-EXIT.                                                               
046600     EXIT.                                                                
