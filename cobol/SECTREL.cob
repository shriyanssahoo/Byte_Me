000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     SECTREL-COB.                                             
000400 AUTHOR.         R FERNANDES.                                             
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   11/09/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : R FERNANDES                                         
001400*    PURPOSE        : RE-SORTS THE GRID WORK FILE WRITTEN BY              
001500*    TTSKED BY SECTION/DAY/SLOT, MERGES CONTIGUOUS CELLS OF THE           
001600*    SAME COURSE AND SESSION TYPE INTO ONE PRINTED ENTRY, AND             
001700*    PRINTS ONE TIMETABLE BLOCK PER SECTION WITH A WEEKLY LOAD            
001800*    FOOTER.                                                              
001900*    REV      DATE          DESCRIPTION                                   
002000*    1.0      11/09/1988    INITIAL RELEASE                               
002100*================================================================         
002200*    CHANGE LOG                                                           
002300*----------------------------------------------------------------         
002400*    DATE        BY    REQ NO   DESCRIPTION                               
002500*    11/09/1988  RF    TT-0048  INITIAL RELEASE.                  CR0001  
002600*    02/06/1989  RF    TT-0076  PSEUDO COURSES NOW SHOW           CR0002  
002700*    (ELECTIVE)/(BASKET) WITH INSTRUCTOR BLANKED AND                      
002800*    ROOM FORCED TO TBD, MATCHING PREPOST'S BUNDLING RULE.                
002900*    21/03/1990  RF    TT-0092  FACULTY VIEW SPLIT OFF            CR0003  
003000*    INTO ITS OWN PROGRAM, FACREL, TO KEEP THIS SINGLE-KEYED.             
003100*    14/02/1992  AD    TT-0131  TIME-RANGE COLUMN ADDED           CR0004  
003200*    - PRINTS CLOCK TIMES INSTEAD OF BARE SLOT NUMBERS.                   
003300*    12/01/1999  SK    TT-0211  YEAR-2000 DATE WINDOWING          CR0005  
003400*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
003500*    06/06/2001  SK    TT-0234  ASSIGN CLAUSES MOVED OFF          CR0006  
003600*    BARE DEVICE NAMES TO LOGICAL WORK FILE NAMES PER                     
003700*    SITE STANDARDS.                                                      
003800*    19/08/2008  MR    TT-0289  DAILY LOAD FOOTER NOW             CR0007  
003900*    SHOWS HOURS AND MINUTES INSTEAD OF A RAW SLOT COUNT.                 
004000*    16/11/2013  NV    TT-0337  COSMETIC: DISPLAY TEXT            CR0008  
004100*    ALIGNED WITH EXAM SIDE'S VALIDATOR PROGRAMS.                         
004200*----------------------------------------------------------------         
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004700 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
005100             OFF STATUS IS WS-NORMAL-SWITCH.                              
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT GRDWORK   ASSIGN TO DISK                                      
005600             VALUE OF FILE-ID 'GRDWORK.DAT'                               
005700             ORGANIZATION LINE SEQUENTIAL                                 
005800             FILE STATUS IS STATUS-GRD.                                   
005900                                                                          
006000     SELECT CRSEPRE   ASSIGN TO DISK                                      
006100             VALUE OF FILE-ID 'CRSEPRE.DAT'                               
006200             ORGANIZATION LINE SEQUENTIAL                                 
006300             FILE STATUS IS STATUS-PRE.                                   
006400                                                                          
006500     SELECT CRSEPOST  ASSIGN TO DISK                                      
006600             VALUE OF FILE-ID 'CRSEPOST.DAT'                              
006700             ORGANIZATION LINE SEQUENTIAL                                 
006800             FILE STATUS IS STATUS-PST.                                   
006900                                                                          
007000     SELECT SECTREP   ASSIGN TO PRINTER                                   
007100             VALUE OF FILE-ID 'SECTREP.LST'                               
007200             ORGANIZATION LINE SEQUENTIAL                                 
007300             FILE STATUS IS STATUS-REP.                                   
007400                                                                          
007500     SELECT SRTGRID   ASSIGN TO DISK                                      
007600             VALUE OF FILE-ID 'SRTGRID.DAT'.                              
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*    REBUILT VERBATIM FROM TTSKED'S GRDWORK LAYOUT - NO COPYBOOK          
008100*    CONVENTION EXISTS ON THIS PROJECT.                                   
008200 FD  GRDWORK                                                              
008300     LABEL RECORD STANDARD                                                
008400     RECORD CONTAINS 180 CHARACTERS.                                      
008500 01  REG-GRDWORK.                                                         
008600     05  GW-SECTION-ID           PIC X(20).                               
008700     05  GW-DAY                  PIC 9(01).                               
008800     05  GW-SLOT                 PIC 9(02).                               
008900     05  GW-COURSE-CODE          PIC X(12).                               
009000     05  GW-COURSE-NAME          PIC X(40).                               
009100     05  GW-SESSION-TYPE         PIC X(09).                               
009200     05  GW-INSTRUCTORS          PIC X(60).                               
009300     05  GW-ROOM-IDS             PIC X(20).                               
009400     05  FILLER                  PIC X(16).                               
009500                                                                          
009600*    REBUILT VERBATIM FROM PREPOST'S OWN CRSEPRE RECORD - THE             
009700*    FIELD ORDER HERE MUST MATCH PREPOST.COB EXACTLY, THIS BEING          
009800*    A LINE SEQUENTIAL FILE READ BY COLUMN POSITION.                      
009900 FD  CRSEPRE                                                              
010000     LABEL RECORD STANDARD                                                
010100     RECORD CONTAINS 200 CHARACTERS.                                      
010200 01  REG-CRSEPRE.                                                         
010300     05  PX-COURSE-CODE          PIC X(12).                               
010400     05  PX-COURSE-NAME          PIC X(40).                               
010500     05  PX-SEMESTER             PIC 9(01).                               
010600     05  PX-DEPARTMENT           PIC X(08).                               
010700     05  PX-LTPSC                PIC X(12).                               
010800     05  PX-CREDITS              PIC 9(02).                               
010900     05  PX-INSTRUCTORS          PIC X(60).                               
011000     05  PX-REG-STUDENTS         PIC 9(04).                               
011100     05  PX-ELECTIVE-FLAG        PIC X(01).                               
011200     05  PX-HALF-SEM-FLAG        PIC X(01).                               
011300     05  PX-COMBINED-FLAG        PIC X(01).                               
011400     05  PX-PRE-POST-PREF        PIC X(12).                               
011500     05  PX-BASKET-CODE          PIC X(08).                               
011600     05  PX-L                    PIC 9(02).                               
011700     05  PX-T                    PIC 9(02).                               
011800     05  PX-P                    PIC 9(02).                               
011900     05  PX-IS-PSEUDO            PIC X(01).                               
012000     05  PX-PARENT-PSEUDO-NAME   PIC X(20).                               
012100     05  FILLER                  PIC X(11).                               
012200                                                                          
012300*    REBUILT VERBATIM FROM PREPOST'S OWN CRSEPOST RECORD.                 
012400 FD  CRSEPOST                                                             
012500     LABEL RECORD STANDARD                                                
012600     RECORD CONTAINS 200 CHARACTERS.                                      
012700 01  REG-CRSEPOST.                                                        
012800     05  PY-COURSE-CODE          PIC X(12).                               
012900     05  PY-COURSE-NAME          PIC X(40).                               
013000     05  PY-SEMESTER             PIC 9(01).                               
013100     05  PY-DEPARTMENT           PIC X(08).                               
013200     05  PY-LTPSC                PIC X(12).                               
013300     05  PY-CREDITS              PIC 9(02).                               
013400     05  PY-INSTRUCTORS          PIC X(60).                               
013500     05  PY-REG-STUDENTS         PIC 9(04).                               
013600     05  PY-ELECTIVE-FLAG        PIC X(01).                               
013700     05  PY-HALF-SEM-FLAG        PIC X(01).                               
013800     05  PY-COMBINED-FLAG        PIC X(01).                               
013900     05  PY-PRE-POST-PREF        PIC X(12).                               
014000     05  PY-BASKET-CODE          PIC X(08).                               
014100     05  PY-L                    PIC 9(02).                               
014200     05  PY-T                    PIC 9(02).                               
014300     05  PY-P                    PIC 9(02).                               
014400     05  PY-IS-PSEUDO            PIC X(01).                               
014500     05  PY-PARENT-PSEUDO-NAME   PIC X(20).                               
014600     05  FILLER                  PIC X(11).                               
014700                                                                          
014800*    PRINT FILE - FOLLOWS RELCURSO'S CAB/DET HEADER-DETAIL STYLE,         
014900*    132 COLUMNS TO CARRY THE TIME-RANGE AND ROOM-LIST COLUMNS.           
015000 FD  SECTREP                                                              
015100     LABEL RECORD STANDARD                                                
015200     RECORD CONTAINS 132 CHARACTERS.                                      
015300 01  REG-SECTREP                 PIC X(132).                              
015400                                                                          
015500*    SORT WORK FILE - CARRIES EACH GRDWORK CELL AS-IS; THE                
015600*    SECTION VIEW NEEDS NO DERIVED FIELDS OF ITS OWN.                     
015700 SD  SRTGRID.                                                             
015800 01  SG-CELL.                                                             
015900     05  SG-SECTION-ID           PIC X(20).                               
016000     05  SG-DAY                  PIC 9(01).                               
016100     05  SG-SLOT                 PIC 9(02).                               
016200     05  SG-COURSE-CODE          PIC X(12).                               
016300     05  SG-COURSE-NAME          PIC X(40).                               
016400     05  SG-SESSION-TYPE         PIC X(09).                               
016500     05  SG-INSTRUCTORS          PIC X(60).                               
016600     05  SG-ROOM-IDS             PIC X(20).                               
016700                                                                          
016800 WORKING-STORAGE SECTION.                                                 
016900 01  STATUS-GRD                  PIC X(02) VALUE SPACES.                  
017000     88  GRD-OK                  VALUE '00'.                              
017100     88  GRD-EOF                 VALUE '10'.                              
017200 01  STATUS-PRE                  PIC X(02) VALUE SPACES.                  
017300     88  PRE-OK                  VALUE '00'.                              
017400     88  PRE-EOF                 VALUE '10'.                              
017500 01  STATUS-PST                  PIC X(02) VALUE SPACES.                  
017600     88  PST-OK                  VALUE '00'.                              
017700     88  PST-EOF                 VALUE '10'.                              
017800 01  STATUS-REP                  PIC X(02) VALUE SPACES.                  
017900     88  REP-OK                  VALUE '00'.                              
018000                                                                          
018100 01  WS-RERUN-SWITCH             PIC X(01) VALUE SPACE.                   
018200 01  WS-NORMAL-SWITCH            PIC X(01) VALUE SPACE.                   
018300                                                                          
018400 77  WS-PRE-COUNT                PIC 9(03) COMP VALUE ZERO.               
018500 77  WS-POST-COUNT               PIC 9(03) COMP VALUE ZERO.               
018600 01  WS-SECTION-COUNT            PIC 9(04) COMP VALUE ZERO.               
018700                                                                          
018800*    IN-MEMORY COPIES OF THE PRE/POST COURSE TABLES, USED ONLY TO         
018900*    LABEL A PRINTED SESSION AS A PSEUDO COURSE AND TO TELL AN            
019000*    ELECTIVE BUNDLE FROM A BASKET BUNDLE.                                
019100 01  WS-PRE-TAB.                                                          
019200     05  WS-PR-ENTRY OCCURS 300 TIMES.                                    
019300         10  WS-PR-CODE          PIC X(12).                               
019400         10  WS-PR-IS-PSEUDO     PIC X(01).                               
019500         10  WS-PR-ELECTIVE-FLAG PIC X(01).                               
019600         10  WS-PR-BASKET-CODE   PIC X(08).                               
019700 01  WS-POST-TAB.                                                         
019800     05  WS-PO-ENTRY OCCURS 300 TIMES.                                    
019900         10  WS-PO-CODE          PIC X(12).                               
020000         10  WS-PO-IS-PSEUDO     PIC X(01).                               
020100         10  WS-PO-ELECTIVE-FLAG PIC X(01).                               
020200         10  WS-PO-BASKET-CODE   PIC X(08).                               
020300                                                                          
020400*    ONE 54-SLOT COPY OF THE SECTION/DAY CURRENTLY BEING PRINTED,         
020500*    REBUILT FROM THE SORTED GRDWORK CELLS.                               
020600 01  WS-DAY-TAB.                                                          
020700     05  WS-DT-SLOT OCCURS 54 TIMES.                                      
020800         10  WS-DT-CODE          PIC X(12).                               
020900         10  WS-DT-NAME          PIC X(40).                               
021000         10  WS-DT-TYPE          PIC X(09).                               
021100         10  WS-DT-INSTR         PIC X(60).                               
021200         10  WS-DT-ROOM          PIC X(20).                               
021300 01  WS-DAY-TAB-R REDEFINES WS-DAY-TAB.                                   
021400     05  WS-DT-BYTE              PIC X OCCURS 7614 TIMES.                 
021500                                                                          
021600*    MONDAY..FRIDAY HELD AS ONE 15-CHARACTER LITERAL SLICED BY A          
021700*    REDEFINING TABLE - A DECORATIVE BUT HANDY LOOKUP.                    
021800 01  WS-DAYNAMES                 PIC X(15)                                
021900         VALUE 'MONTUEWEDTHUFRI'.                                         
022000 01  WS-DAYNAMES-R REDEFINES WS-DAYNAMES.                                 
022100     05  WS-DN-ENTRY OCCURS 5 TIMES PIC X(03).                            
022200                                                                          
022300 01  WS-PREV-SECTION-ID          PIC X(20) VALUE SPACES.                  
022400 01  WS-PREV-DAY                 PIC 9(01) VALUE ZERO.                    
022500 01  WS-FIRST-CELL-SW            PIC X(01) VALUE 'Y'.                     
022600                                                                          
022700 01  WS-SCAN-IX                  PIC 9(02) COMP VALUE ZERO.               
022800 01  WS-RUN-IX                   PIC 9(02) COMP VALUE ZERO.               
022900 01  WS-RUN-LEN                  PIC 9(02) COMP VALUE ZERO.               
023000 01  WS-PRE-IX                   PIC 9(03) COMP VALUE ZERO.               
023100 01  WS-POST-IX                  PIC 9(03) COMP VALUE ZERO.               
023200 01  WS-PSEUDO-FOUND-SW          PIC X(01) VALUE 'N'.                     
023300 01  WS-PSEUDO-ELECTIVE          PIC X(01) VALUE 'N'.                     
023400 01  WS-PSEUDO-BASKET            PIC X(08) VALUE SPACES.                  
023500                                                                          
023600 01  WS-MINUTES-FROM-0900        PIC 9(04) COMP VALUE ZERO.               
023700 01  WS-START-HOUR               PIC 9(02) COMP VALUE ZERO.               
023800 01  WS-START-MIN                PIC 9(02) COMP VALUE ZERO.               
023900 01  WS-END-SLOT                 PIC 9(02) COMP VALUE ZERO.               
024000 01  WS-END-MINUTES              PIC 9(04) COMP VALUE ZERO.               
024100 01  WS-END-HOUR                 PIC 9(02) COMP VALUE ZERO.               
024200 01  WS-END-MIN                  PIC 9(02) COMP VALUE ZERO.               
024300 01  WS-TIME-RANGE               PIC X(11) VALUE SPACES.                  
024400 01  WS-START-HOUR-ED             PIC 99 VALUE ZERO.                      
024500 01  WS-START-MIN-ED              PIC 99 VALUE ZERO.                      
024600 01  WS-END-HOUR-ED                PIC 99 VALUE ZERO.                     
024700 01  WS-END-MIN-ED                 PIC 99 VALUE ZERO.                     
024800                                                                          
024900 01  WS-DAY-LOAD-SLOTS           PIC 9(03) COMP VALUE ZERO.               
025000 01  WS-DAY-LOAD-MINS            PIC 9(05) COMP VALUE ZERO.               
025100 01  WS-WEEK-LOAD-MINS           PIC 9(05) COMP VALUE ZERO.               
025200 01  WS-LOAD-HOURS               PIC 9(03) COMP VALUE ZERO.               
025300 01  WS-LOAD-MIN-REM             PIC 9(02) COMP VALUE ZERO.               
025400                                                                          
025500 01  WS-TYPE-TEXT                PIC X(09) VALUE SPACES.                  
025600 01  WS-LABEL-TEXT                PIC X(30) VALUE SPACES.                 
025700                                                                          
025800 01  WS-TODAY-DATE                PIC 9(08) VALUE ZERO.                   
025900 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
026000                                                                          
026100*    REPORT HEADER/DETAIL/FOOTER LINES, AFTER RELCURSO'S OWN              
026200*    CAB1/CAB2/CAB3/DET1 STYLE.                                           
026300 01  CONTLIN                      PIC 99 VALUE 99.                        
026400 01  CONTPAG                      PIC 9(05) VALUE ZEROS.                  
026500                                                                          
026600 01  CAB1.                                                                
026700     05  FILLER                   PIC X(30) VALUE SPACES.                 
026800     05  FILLER                   PIC X(30)                               
026900             VALUE 'SECTION TIMETABLE REPORT'.                            
027000     05  FILLER                   PIC X(10) VALUE SPACES.                 
027100     05  FILLER                   PIC X(04) VALUE 'PAG '.                 
027200     05  PAG-CAB1                 PIC ZZ.ZZ9.                             
027300     05  FILLER                   PIC X(54) VALUE SPACES.                 
027400 01  CAB2.                                                                
027500     05  FILLER                   PIC X(08) VALUE 'SECTION '.             
027600     05  SEC-CAB2                 PIC X(20).                              
027700     05  FILLER                   PIC X(104) VALUE SPACES.                
027800 01  CAB3.                                                                
027900     05  FILLER                   PIC X(04) VALUE 'DAY '.                 
028000     05  FILLER                   PIC X(13) VALUE 'TIME         '.        
028100     05  FILLER                   PIC X(30) VALUE 'COURSE'.               
028200     05  FILLER                   PIC X(10) VALUE 'TYPE      '.           
028300     05  FILLER                   PIC X(30) VALUE 'INSTRUCTOR(S)'.        
028400     05  FILLER                   PIC X(20) VALUE 'ROOM(S)'.              
028500     05  FILLER                   PIC X(25) VALUE SPACES.                 
028600 01  DET1.                                                                
028700     05  DAY-DET1                 PIC X(04).                              
028800     05  TIME-DET1                PIC X(13).                              
028900     05  COURSE-DET1               PIC X(30).                             
029000     05  TYPE-DET1                PIC X(10).                              
029100     05  INSTR-DET1                PIC X(30).                             
029200     05  ROOM-DET1                 PIC X(20).                             
029300     05  FILLER                    PIC X(25) VALUE SPACES.                
029400 01  FOOT1.                                                               
029500     05  FILLER                   PIC X(04) VALUE SPACES.                 
029600     05  FILLER                   PIC X(20) VALUE 'WEEKLY LOAD -'.        
029700     05  HOURS-FOOT1              PIC ZZ9.                                
029800     05  FILLER                   PIC X(02) VALUE 'H '.                   
029900     05  MIN-FOOT1                PIC Z9.                                 
030000     05  FILLER                   PIC X(03) VALUE 'M  '.                  
030100     05  FILLER                   PIC X(80) VALUE SPACES.                 
030200                                                                          
030300 PROCEDURE DIVISION.                                                      
030400*    DRIVES THE SORT/PRINT PASS OVER GRDWORK AND SHUTS EVERYTHING         
030500*    DOWN AFTERWARDS.                                                     
030600 0000-MAINLINE.                                                           
030700     PERFORM 0050-OPEN-FILES THRU 0050-EXIT                               
030800     PERFORM 0060-LOAD-PRE-COURSES THRU 0060-EXIT                         
030900     PERFORM 0063-LOAD-POST-COURSES THRU 0063-EXIT                        
031000     PERFORM 0100-SECTION-PASS THRU 0100-EXIT                             
031100     CLOSE CRSEPRE CRSEPOST SECTREP                                       
031200     CHAIN 'FACREL.EXE'.                                                  
031300                                                                          
031400 0050-OPEN-FILES.                                                         
031500     OPEN INPUT CRSEPRE.                                                  
031600     IF NOT PRE-OK                                                        
031700         DISPLAY 'SECTREL-COB   CANNOT OPEN CRSEPRE FILE'                 
031800         STOP RUN.                                                        
031900     OPEN INPUT CRSEPOST.                                                 
032000     IF NOT PST-OK                                                        
032100         DISPLAY 'SECTREL-COB   CANNOT OPEN CRSEPOST FILE'                
032200         CLOSE CRSEPRE                                                    
032300         STOP RUN.                                                        
032400     OPEN OUTPUT SECTREP.                                                 
032500     IF NOT REP-OK                                                        
032600         DISPLAY 'SECTREL-COB   CANNOT OPEN SECTREP FILE'                 
032700         CLOSE CRSEPRE CRSEPOST                                           
032800         STOP RUN.                                                        
032900 0050-EXIT.                                                               
033000     EXIT.                                                                
033100                                                                          
033200*    LOADS A WORKING COPY OF CRSEPRE SO EACH PRINTED SESSION CAN          
033300*    BE LABELLED PSEUDO/ELECTIVE/BASKET WITHOUT REREADING THE             
033400*    FILE FOR EVERY SECTION.                                              
033500 0060-LOAD-PRE-COURSES.                                                   
033600     PERFORM 0061-READ-ONE-PRE THRU 0061-EXIT                             
033700         UNTIL PRE-EOF.                                                   
033800 0060-EXIT.                                                               
033900     EXIT.                                                                
034000                                                                          
034100 0061-READ-ONE-PRE.                                                       
034200     READ CRSEPRE                                                         
034300         AT END SET PRE-EOF TO TRUE                                       
034400         NOT AT END PERFORM 0062-STORE-PRE THRU 0062-EXIT.                
034500 0061-EXIT.                                                               
034600     EXIT.                                                                
034700                                                                          
034800 0062-STORE-PRE.                                                          
034900     ADD 1 TO WS-PRE-COUNT                                                
035000     IF WS-PRE-COUNT > 300                                                
035100         DISPLAY 'SECTREL-COB   PRE COURSE TABLE FULL'                    
035200         SUBTRACT 1 FROM WS-PRE-COUNT                                     
035300         GO TO 0062-EXIT.                                                 
035400     MOVE PX-COURSE-CODE   TO WS-PR-CODE (WS-PRE-COUNT)                   
035500     MOVE PX-IS-PSEUDO     TO WS-PR-IS-PSEUDO (WS-PRE-COUNT)              
035600     MOVE PX-ELECTIVE-FLAG TO WS-PR-ELECTIVE-FLAG (WS-PRE-COUNT)          
035700     MOVE PX-BASKET-CODE   TO WS-PR-BASKET-CODE (WS-PRE-COUNT).           
035800 0062-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100 0063-LOAD-POST-COURSES.                                                  
036200     PERFORM 0064-READ-ONE-POST THRU 0064-EXIT                            
036300         UNTIL PST-EOF.                                                   
036400 0063-EXIT.                                                               
036500     EXIT.                                                                
036600                                                                          
036700 0064-READ-ONE-POST.                                                      
036800     READ CRSEPOST                                                        
036900         AT END SET PST-EOF TO TRUE                                       
037000         NOT AT END PERFORM 0065-STORE-POST THRU 0065-EXIT.               
037100 0064-EXIT.                                                               
037200     EXIT.                                                                
037300                                                                          
037400 0065-STORE-POST.                                                         
037500     ADD 1 TO WS-POST-COUNT                                               
037600     IF WS-POST-COUNT > 300                                               
037700         DISPLAY 'SECTREL-COB   POST COURSE TABLE FULL'                   
037800         SUBTRACT 1 FROM WS-POST-COUNT                                    
037900         GO TO 0065-EXIT.                                                 
038000     MOVE PY-COURSE-CODE   TO WS-PO-CODE (WS-POST-COUNT)                  
038100     MOVE PY-IS-PSEUDO     TO WS-PO-IS-PSEUDO (WS-POST-COUNT)             
038200     MOVE PY-ELECTIVE-FLAG TO WS-PO-ELECTIVE-FLAG (WS-POST-COUNT)         
038300     MOVE PY-BASKET-CODE   TO WS-PO-BASKET-CODE (WS-POST-COUNT).          
038400 0065-EXIT.                                                               
038500     EXIT.                                                                
038600                                                                          
038700*    SORTS GRDWORK BY SECTION/DAY/SLOT, PRINTS ONE HEADED BLOCK           
038800*    PER SECTION AND A WEEKLY LOAD FOOTER AT EACH SECTION BREAK.          
038900 0100-SECTION-PASS.                                                       
039000     SORT SRTGRID ASCENDING KEY SG-SECTION-ID SG-DAY SG-SLOT              
039100         INPUT PROCEDURE 0110-FEED-GRDWORK THRU 0110-EXIT                 
039200         OUTPUT PROCEDURE 0150-SCAN-AND-PRINT THRU 0150-EXIT.             
039300 0100-EXIT.                                                               
039400     EXIT.                                                                
039500                                                                          
039600*    FEEDS ONE SORT RECORD PER GRDWORK CELL.                              
039700 0110-FEED-GRDWORK.                                                       
039800     OPEN INPUT GRDWORK.                                                  
039900     IF NOT GRD-OK                                                        
040000         DISPLAY 'SECTREL-COB   CANNOT OPEN GRDWORK FILE'                 
040100         STOP RUN.                                                        
040200     READ GRDWORK                                                         
040300         AT END SET GRD-EOF TO TRUE.                                      
040400     PERFORM 0112-RELEASE-ONE THRU 0112-EXIT                              
040500         UNTIL GRD-EOF.                                                   
040600     CLOSE GRDWORK.                                                       
040700 0110-EXIT.                                                               
040800     EXIT.                                                                
040900                                                                          
041000 0112-RELEASE-ONE.                                                        
041100     MOVE GW-SECTION-ID   TO SG-SECTION-ID                                
041200     MOVE GW-DAY          TO SG-DAY                                       
041300     MOVE GW-SLOT         TO SG-SLOT                                      
041400     MOVE GW-COURSE-CODE  TO SG-COURSE-CODE                               
041500     MOVE GW-COURSE-NAME  TO SG-COURSE-NAME                               
041600     MOVE GW-SESSION-TYPE TO SG-SESSION-TYPE                              
041700     MOVE GW-INSTRUCTORS  TO SG-INSTRUCTORS                               
041800     MOVE GW-ROOM-IDS     TO SG-ROOM-IDS                                  
041900     RELEASE SG-CELL                                                      
042000     READ GRDWORK                                                         
042100         AT END SET GRD-EOF TO TRUE.                                      
042200 0112-EXIT.                                                               
042300     EXIT.                                                                
042400                                                                          
042500*    ONE RETURN PER SORTED CELL; A BOUNDARY ON SECTION-ID STARTS          
042600*    A NEW BLOCK AND CLOSES THE PRIOR ONE'S WEEKLY FOOTER, A              
042700*    BOUNDARY ON DAY ALONE FLUSHES THE PRIOR DAY'S MERGED CELLS.          
042800 0150-SCAN-AND-PRINT.                                                     
042900     MOVE 'Y' TO WS-FIRST-CELL-SW                                         
043000     MOVE ZERO TO CONTPAG                                                 
043100     MOVE 99 TO CONTLIN                                                   
043200     MOVE ZERO TO WS-WEEK-LOAD-MINS                                       
043300     RETURN SRTGRID AT END GO TO 0158-FLUSH-ALL.                          
043400 0152-SCAN-LOOP.                                                          
043500     IF WS-FIRST-CELL-SW = 'Y'                                            
043600         PERFORM 0154-NEW-SECTION THRU 0154-EXIT                          
043700         MOVE 'N' TO WS-FIRST-CELL-SW                                     
043800     ELSE                                                                 
043900         IF SG-SECTION-ID NOT = WS-PREV-SECTION-ID                        
044000             PERFORM 0160-FLUSH-DAY THRU 0160-EXIT                        
044100             PERFORM 0190-SECTION-FOOTER THRU 0190-EXIT                   
044200             PERFORM 0154-NEW-SECTION THRU 0154-EXIT                      
044300         ELSE                                                             
044400             IF SG-DAY NOT = WS-PREV-DAY                                  
044500                 PERFORM 0160-FLUSH-DAY THRU 0160-EXIT                    
044600                 PERFORM 0155-START-DAY THRU 0155-EXIT                    
044700                 MOVE SG-DAY TO WS-PREV-DAY.                              
044800     PERFORM 0158-STORE-CELL THRU 0158-EXIT                               
044900     RETURN SRTGRID AT END GO TO 0158-FLUSH-ALL.                          
045000     GO TO 0152-SCAN-LOOP.                                                
045100 0158-FLUSH-ALL.                                                          
045200     PERFORM 0160-FLUSH-DAY THRU 0160-EXIT                                
045300     PERFORM 0190-SECTION-FOOTER THRU 0190-EXIT.                          
045400 0150-EXIT.                                                               
045500     EXIT.                                                                
045600                                                                          
045700*    PRINTS THE PAGE/SECTION HEADER AND STARTS THE FIRST DAY.             
045800 0154-NEW-SECTION.                                                        
045900     MOVE SG-SECTION-ID TO WS-PREV-SECTION-ID                             
046000     MOVE SG-DAY TO WS-PREV-DAY                                           
046100     ADD 1 TO CONTPAG                                                     
046200     MOVE CONTPAG TO PAG-CAB1                                             
046300     MOVE SG-SECTION-ID TO SEC-CAB2                                       
046400     WRITE REG-SECTREP FROM CAB1 AFTER PAGE                               
046500     WRITE REG-SECTREP FROM CAB2 AFTER 2                                  
046600     WRITE REG-SECTREP FROM CAB3 AFTER 2                                  
046700     MOVE 8 TO CONTLIN                                                    
046800     PERFORM 0155-START-DAY THRU 0155-EXIT.                               
046900 0154-EXIT.                                                               
047000     EXIT.                                                                
047100                                                                          
047200*    CLEARS THE 54-SLOT WORKING COPY OF THE DAY ABOUT TO BE               
047300*    SCANNED.                                                             
047400 0155-START-DAY.                                                          
047500     PERFORM 0156-CLEAR-BYTE THRU 0156-EXIT                               
047600         VARYING WS-SCAN-IX FROM 1 BY 1                                   
047700         UNTIL WS-SCAN-IX > 7614.                                         
047800 0155-EXIT.                                                               
047900     EXIT.                                                                
048000                                                                          
048100 0156-CLEAR-BYTE.                                                         
048200     MOVE SPACE TO WS-DT-BYTE (WS-SCAN-IX).                               
048300 0156-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600*    DROPS THE CURRENT SORTED CELL INTO THE DAY TABLE.                    
048700 0158-STORE-CELL.                                                         
048800     MOVE SG-COURSE-CODE  TO WS-DT-CODE (SG-SLOT)                         
048900     MOVE SG-COURSE-NAME  TO WS-DT-NAME (SG-SLOT)                         
049000     MOVE SG-SESSION-TYPE TO WS-DT-TYPE (SG-SLOT)                         
049100     MOVE SG-INSTRUCTORS  TO WS-DT-INSTR (SG-SLOT)                        
049200     MOVE SG-ROOM-IDS     TO WS-DT-ROOM (SG-SLOT).                        
049300 0158-EXIT.                                                               
049400     EXIT.                                                                
049500                                                                          
049600*    WALKS THE 54-SLOT DAY TABLE ONCE, PRINTING ONE MERGED DET1           
049700*    LINE AT EACH SESSION START AND ROLLING ITS DURATION INTO             
049800*    THE DAY/WEEK LOAD TOTALS.                                            
049900 0160-FLUSH-DAY.                                                          
050000     MOVE ZERO TO WS-DAY-LOAD-SLOTS                                       
050100     PERFORM 0162-CHECK-ONE-SLOT THRU 0162-EXIT                           
050200         VARYING WS-SCAN-IX FROM 1 BY 1                                   
050300         UNTIL WS-SCAN-IX > 54.                                           
050400     COMPUTE WS-DAY-LOAD-MINS = WS-DAY-LOAD-SLOTS * 10                    
050500     ADD WS-DAY-LOAD-MINS TO WS-WEEK-LOAD-MINS.                           
050600 0160-EXIT.                                                               
050700     EXIT.                                                                
050800                                                                          
050900 0162-CHECK-ONE-SLOT.                                                     
051000     IF WS-DT-CODE (WS-SCAN-IX) = SPACES                                  
051100             AND WS-DT-TYPE (WS-SCAN-IX) = SPACES                         
051200         GO TO 0162-EXIT.                                                 
051300     IF WS-SCAN-IX > 1                                                    
051400         IF WS-DT-CODE (WS-SCAN-IX - 1) = WS-DT-CODE (WS-SCAN-IX)         
051500                 AND WS-DT-TYPE (WS-SCAN-IX - 1) =                        
051600                     WS-DT-TYPE (WS-SCAN-IX)                              
051700             GO TO 0162-EXIT.                                             
051800*    A SESSION START - FIND ITS RUN LENGTH, PRINT IT, AND ROLL            
051900*    THE RUN LENGTH INTO THE DAY TOTAL.                                   
052000     PERFORM 0164-CHECK-RUN THRU 0164-EXIT                                
052100     ADD WS-RUN-LEN TO WS-DAY-LOAD-SLOTS                                  
052200     PERFORM 0170-FORMAT-TIME THRU 0170-EXIT                              
052300     PERFORM 0180-PRINT-ONE-LINE THRU 0180-EXIT.                          
052400 0162-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700*    COUNTS HOW MANY CONTIGUOUS SLOTS CARRY THE SAME COURSE AND           
052800*    SESSION TYPE AS THE SESSION START IN WS-SCAN-IX.                     
052900 0164-CHECK-RUN.                                                          
053000     MOVE 1 TO WS-RUN-LEN                                                 
053100     PERFORM 0165-EXTEND-RUN THRU 0165-EXIT                               
053200         VARYING WS-RUN-IX FROM WS-SCAN-IX + 1 BY 1                       
053300         UNTIL WS-RUN-IX > 54                                             
053400         OR WS-DT-CODE (WS-RUN-IX) NOT = WS-DT-CODE (WS-SCAN-IX)          
053500         OR WS-DT-TYPE (WS-RUN-IX) NOT = WS-DT-TYPE (WS-SCAN-IX).         
053600 0164-EXIT.                                                               
053700     EXIT.                                                                
053800                                                                          
053900 0165-EXTEND-RUN.                                                         
054000     ADD 1 TO WS-RUN-LEN.                                                 
054100 0165-EXIT.                                                               
054200     EXIT.                                                                
054300                                                                          
054400*    TURNS THE SESSION START SLOT AND ITS RUN LENGTH INTO A               
054500*    PRINTABLE "HH:MM-HH:MM" RANGE.  SLOT 1 IS 09:00-09:10 PER            
054600*    THE SCHEDULER'S OWN SLOT/TIME RULE.                                  
054700 0170-FORMAT-TIME.                                                        
054800     COMPUTE WS-MINUTES-FROM-0900 = (WS-SCAN-IX - 1) * 10                 
054900     DIVIDE WS-MINUTES-FROM-0900 BY 60                                    
055000         GIVING WS-START-HOUR REMAINDER WS-START-MIN                      
055100     ADD 9 TO WS-START-HOUR                                               
055200     COMPUTE WS-END-SLOT = WS-SCAN-IX + WS-RUN-LEN - 1                    
055300     COMPUTE WS-END-MINUTES = WS-END-SLOT * 10                            
055400     DIVIDE WS-END-MINUTES BY 60                                          
055500         GIVING WS-END-HOUR REMAINDER WS-END-MIN                          
055600     ADD 9 TO WS-END-HOUR                                                 
055700     MOVE WS-START-HOUR TO WS-START-HOUR-ED                               
055800     MOVE WS-START-MIN TO WS-START-MIN-ED                                 
055900     MOVE WS-END-HOUR TO WS-END-HOUR-ED                                   
056000     MOVE WS-END-MIN TO WS-END-MIN-ED                                     
056100     STRING WS-START-HOUR-ED DELIMITED SIZE                               
056200             ':' DELIMITED SIZE                                           
056300             WS-START-MIN-ED DELIMITED SIZE                               
056400             '-' DELIMITED SIZE                                           
056500             WS-END-HOUR-ED DELIMITED SIZE                                
056600             ':' DELIMITED SIZE                                           
056700             WS-END-MIN-ED DELIMITED SIZE                                 
056800             INTO WS-TIME-RANGE.                                          
056900 0170-EXIT.                                                               
057000     EXIT.                                                                
057100                                                                          
057200*    BUILDS AND WRITES ONE DET1 LINE FOR THE SESSION START IN             
057300*    WS-SCAN-IX, LABELLING LUNCH/BREAK CELLS AND BLANKING THE             
057400*    INSTRUCTOR/ROOM COLUMNS FOR PSEUDO COURSES.                          
057500 0180-PRINT-ONE-LINE.                                                     
057600     IF CONTLIN > 20                                                      
057700         ADD 1 TO CONTPAG                                                 
057800         MOVE CONTPAG TO PAG-CAB1                                         
057900         MOVE WS-PREV-SECTION-ID TO SEC-CAB2                              
058000         WRITE REG-SECTREP FROM CAB1 AFTER PAGE                           
058100         WRITE REG-SECTREP FROM CAB2 AFTER 2                              
058200         WRITE REG-SECTREP FROM CAB3 AFTER 2                              
058300         MOVE 8 TO CONTLIN.                                               
058400     MOVE WS-DN-ENTRY (WS-PREV-DAY) TO DAY-DET1                           
058500     MOVE WS-TIME-RANGE TO TIME-DET1                                      
058600     MOVE SPACES TO WS-LABEL-TEXT                                         
058700     IF WS-DT-TYPE (WS-SCAN-IX) = 'lunch    '                             
058800         MOVE 'LUNCH BREAK' TO WS-LABEL-TEXT                              
058900         MOVE SPACES TO INSTR-DET1                                        
059000         MOVE SPACES TO ROOM-DET1                                         
059100     ELSE                                                                 
059200         IF WS-DT-TYPE (WS-SCAN-IX) = 'break    '                         
059300             MOVE 'BREAK' TO WS-LABEL-TEXT                                
059400             MOVE SPACES TO INSTR-DET1                                    
059500             MOVE SPACES TO ROOM-DET1                                     
059600         ELSE                                                             
059700             PERFORM 0174-LOOKUP-PSEUDO THRU 0174-EXIT                    
059800             MOVE WS-DT-NAME (WS-SCAN-IX) TO WS-LABEL-TEXT                
059900             IF WS-PSEUDO-FOUND-SW = 'Y'                                  
060000                 IF WS-PSEUDO-BASKET NOT = SPACES                         
060100                     STRING WS-DT-NAME (WS-SCAN-IX)                       
060200                             DELIMITED SIZE                               
060300                             ' (BASKET)' DELIMITED SIZE                   
060400                             INTO WS-LABEL-TEXT                           
060500                 ELSE                                                     
060600                     IF WS-PSEUDO-ELECTIVE = 'Y'                          
060700                         STRING WS-DT-NAME (WS-SCAN-IX)                   
060800                                 DELIMITED SIZE                           
060900                                 ' (ELECTIVE)' DELIMITED SIZE             
061000                                 INTO WS-LABEL-TEXT.                      
061100             IF WS-PSEUDO-FOUND-SW = 'Y'                                  
061200                 MOVE SPACES TO INSTR-DET1                                
061300                 MOVE 'TBD' TO ROOM-DET1                                  
061400             ELSE                                                         
061500                 MOVE WS-DT-INSTR (WS-SCAN-IX) TO INSTR-DET1              
061600                 MOVE WS-DT-ROOM (WS-SCAN-IX) TO ROOM-DET1.               
061700     MOVE WS-LABEL-TEXT TO COURSE-DET1                                    
061800     MOVE SPACES TO WS-TYPE-TEXT                                          
061900     IF WS-DT-TYPE (WS-SCAN-IX) = 'lecture  '                             
062000         MOVE 'LECTURE' TO WS-TYPE-TEXT.                                  
062100     IF WS-DT-TYPE (WS-SCAN-IX) = 'tutorial '                             
062200         MOVE 'TUTORIAL' TO WS-TYPE-TEXT.                                 
062300     IF WS-DT-TYPE (WS-SCAN-IX) = 'practical'                             
062400         MOVE 'PRACTICAL' TO WS-TYPE-TEXT.                                
062500     IF WS-DT-TYPE (WS-SCAN-IX) = 'lunch    '                             
062600         MOVE 'LUNCH' TO WS-TYPE-TEXT.                                    
062700     IF WS-DT-TYPE (WS-SCAN-IX) = 'break    '                             
062800         MOVE 'BREAK' TO WS-TYPE-TEXT.                                    
062900     MOVE WS-TYPE-TEXT TO TYPE-DET1                                       
063000     WRITE REG-SECTREP FROM DET1 AFTER 1                                  
063100     ADD 1 TO CONTLIN.                                                    
063200 0180-EXIT.                                                               
063300     EXIT.                                                                
063400                                                                          
063500*    LOOKS THE COURSE CODE IN WS-SCAN-IX'S SLOT UP IN THE PRE OR          
063600*    POST COURSE TABLE (CHOSEN BY THE SECTION-ID'S OWN PRE/POST           
063700*    MARKER) TO DECIDE WHETHER IT IS A PSEUDO COURSE AND WHICH            
063800*    BUNDLE KIND IT IS.                                                   
063900 0174-LOOKUP-PSEUDO.                                                      
064000     MOVE 'N' TO WS-PSEUDO-FOUND-SW                                       
064100     MOVE 'N' TO WS-PSEUDO-ELECTIVE                                       
064200     MOVE SPACES TO WS-PSEUDO-BASKET                                      
064300     IF WS-PREV-SECTION-ID (6:4) = 'POST'                                 
064400             OR WS-PREV-SECTION-ID (9:4) = 'POST'                         
064500         PERFORM 0177-SCAN-POST THRU 0177-EXIT                            
064600             VARYING WS-POST-IX FROM 1 BY 1                               
064700             UNTIL WS-POST-IX > WS-POST-COUNT                             
064800     ELSE                                                                 
064900         PERFORM 0179-SCAN-PRE THRU 0179-EXIT                             
065000             VARYING WS-PRE-IX FROM 1 BY 1                                
065100             UNTIL WS-PRE-IX > WS-PRE-COUNT.                              
065200 0174-EXIT.                                                               
065300     EXIT.                                                                
065400                                                                          
065500 0177-SCAN-POST.                                                          
065600     IF WS-PO-CODE (WS-POST-IX) = WS-DT-CODE (WS-SCAN-IX)                 
065700         IF WS-PO-IS-PSEUDO (WS-POST-IX) = 'Y'                            
065800             MOVE 'Y' TO WS-PSEUDO-FOUND-SW                               
065900             MOVE WS-PO-ELECTIVE-FLAG (WS-POST-IX) TO                     
066000                 WS-PSEUDO-ELECTIVE                                       
066100             MOVE WS-PO-BASKET-CODE (WS-POST-IX) TO                       
066200                 WS-PSEUDO-BASKET.                                        
066300 0177-EXIT.                                                               
066400     EXIT.                                                                
066500                                                                          
066600 0179-SCAN-PRE.                                                           
066700     IF WS-PR-CODE (WS-PRE-IX) = WS-DT-CODE (WS-SCAN-IX)                  
066800         IF WS-PR-IS-PSEUDO (WS-PRE-IX) = 'Y'                             
066900             MOVE 'Y' TO WS-PSEUDO-FOUND-SW                               
067000             MOVE WS-PR-ELECTIVE-FLAG (WS-PRE-IX) TO                      
067100                 WS-PSEUDO-ELECTIVE                                       
067200             MOVE WS-PR-BASKET-CODE (WS-PRE-IX) TO                        
067300                 WS-PSEUDO-BASKET.                                        
067400 0179-EXIT.                                                               
067500     EXIT.                                                                
067600                                                                          
067700*    PRINTS THE WEEKLY LOAD FOOTER FOR THE SECTION JUST FINISHED.         
067800 0190-SECTION-FOOTER.                                                     
067900     DIVIDE WS-WEEK-LOAD-MINS BY 60                                       
068000         GIVING WS-LOAD-HOURS REMAINDER WS-LOAD-MIN-REM                   
068100     MOVE WS-LOAD-HOURS TO HOURS-FOOT1                                    
068200     MOVE WS-LOAD-MIN-REM TO MIN-FOOT1                                    
068300     WRITE REG-SECTREP FROM FOOT1 AFTER 2                                 
068400     ADD 2 TO CONTLIN.                                                    
068500 0190-EXIT.                                                               
068600     EXIT.                                                                
