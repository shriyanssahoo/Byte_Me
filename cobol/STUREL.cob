000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     STUREL-COB.                                              
000400 AUTHOR.         S KHANNA.                                                
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   25/01/1994.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900*================================================================         
001000*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001100*    ANALYST        : S KHANNA                                            
001200*    PROGRAMMER(S)  : S KHANNA                                            
001300*    PURPOSE        : PRINTS EACH STUDENT'S EXAM SCHEDULE, ONE            
001400*    BLOCK PER SECTION AND, WITHIN IT, ONE HEADING PER EXAM THAT          
001500*    SECTION SITS, FOLLOWED BY A COLUMNAR ROLL/NAME/ROOM/SEAT             
001600*    LISTING.  PASS 1 REPLAYS EXSEAT'S OWN ROOM-FILL ARITHMETIC           
001700*    (SAME AS SEATREL) TO RECOVER EACH STUDENT'S SEAT FROM                
001800*    SEATWORK.DAT AND WRITES A FLAT WORK ROW PER STUDENT/EXAM TO          
001900*    STUSEAT.DAT; PASS 2 SORTS THAT WORK FILE BY SECTION/EXAM/            
002000*    ROLL AND PRINTS IT WITH GROUP BREAKS.                                
002100*================================================================         
002200*    CHANGE LOG                                                           
002300*----------------------------------------------------------------         
002400*    DATE        BY    REQ NO   DESCRIPTION                               
002500*    25/01/1994  SK    TT-0163  INITIAL RELEASE.                  CR0001  
002600*    09/03/1999  SK    TT-0215  Y2K SWEEP - DATE-LINE WIDENED     CR0002  
002700*    TO A FOUR-DIGIT YEAR.                                                
002800*    14/12/2001  SK    TT-0236  ASSIGN CLAUSES MOVED OFF BARE     CR0003  
002900*    DEVICE NAMES TO LOGICAL FILE NAMES PER SITE STANDARDS.               
003000*    02/11/2006  MR    TT-0286  ROOM LIST LINE ADDED BELOW THE    CR0004  
003100*    DATE/SESSION/TIME LINE PER THE REVISED REPORT LAYOUT.                
003200*    27/02/2013  NV    TT-0339  PAGE-OVERFLOW HANDLING BROUGHT    CR0005  
003300*    IN LINE WITH SECTREL/FACREL'S CONTLIN/CONTPAG CONVENTION.            
003400*----------------------------------------------------------------         
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
003900 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
004300             OFF STATUS IS WS-NORMAL-SWITCH.                              
004400                                                                          
004500 INPUT-OUTPUT SECTION.                                                    
004600 FILE-CONTROL.                                                            
004700     SELECT STUDWORK  ASSIGN TO DISK                                      
004800             VALUE OF FILE-ID 'STUDWORK.DAT'                              
004900             ORGANIZATION LINE SEQUENTIAL                                 
005000             FILE STATUS IS STATUS-STU.                                   
005100                                                                          
005200     SELECT ROOMWORK  ASSIGN TO DISK                                      
005300             VALUE OF FILE-ID 'ROOMWORK.DAT'                              
005400             ORGANIZATION LINE SEQUENTIAL                                 
005500             FILE STATUS IS STATUS-RWK.                                   
005600                                                                          
005700     SELECT EXAMSKED  ASSIGN TO DISK                                      
005800             VALUE OF FILE-ID 'EXAMSKED.DAT'                              
005900             ORGANIZATION LINE SEQUENTIAL                                 
006000             FILE STATUS IS STATUS-EKD.                                   
006100                                                                          
006200     SELECT ENROLL    ASSIGN TO DISK                                      
006300             VALUE OF FILE-ID 'ENROLL.DAT'                                
006400             ORGANIZATION LINE SEQUENTIAL                                 
006500             FILE STATUS IS STATUS-ENR.                                   
006600                                                                          
006700     SELECT SEATWORK  ASSIGN TO DISK                                      
006800             VALUE OF FILE-ID 'SEATWORK.DAT'                              
006900             ORGANIZATION LINE SEQUENTIAL                                 
007000             FILE STATUS IS STATUS-SKW.                                   
007100                                                                          
007200     SELECT STUSEAT   ASSIGN TO DISK                                      
007300             VALUE OF FILE-ID 'STUSEAT.DAT'                               
007400             ORGANIZATION LINE SEQUENTIAL                                 
007500             FILE STATUS IS STATUS-SXW.                                   
007600                                                                          
007700     SELECT SRTSTU    ASSIGN TO DISK.                                     
007800                                                                          
007900     SELECT STUREP    ASSIGN TO DISK                                      
008000             VALUE OF FILE-ID 'STUREP.PRT'                                
008100             ORGANIZATION LINE SEQUENTIAL                                 
008200             FILE STATUS IS STATUS-REP.                                   
008300                                                                          
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600 FD  STUDWORK                                                             
008700     LABEL RECORD STANDARD                                                
008800     RECORD CONTAINS 60 CHARACTERS.                                       
008900 01  REG-STUDWORK.                                                        
009000     05  SU-ROLL-NUMBER          PIC X(10).                               
009100     05  SU-NAME                 PIC X(30).                               
009200     05  SU-BRANCH               PIC X(06).                               
009300     05  SU-SECTION              PIC X(01).                               
009400     05  SU-SEMESTER             PIC 9(01).                               
009500     05  FILLER                  PIC X(12).                               
009600                                                                          
009700 FD  ROOMWORK                                                             
009800     LABEL RECORD STANDARD                                                
009900     RECORD CONTAINS 25 CHARACTERS.                                       
010000 01  REG-ROOMWORK.                                                        
010100     05  RW-ROOM-ID              PIC X(08).                               
010200     05  RW-CAPACITY             PIC 9(04).                               
010300     05  RW-ROWS                 PIC 9(02).                               
010400     05  RW-COLUMNS              PIC 9(02).                               
010500     05  FILLER                  PIC X(09).                               
010600                                                                          
010700 FD  EXAMSKED                                                             
010800     LABEL RECORD STANDARD                                                
010900     RECORD CONTAINS 80 CHARACTERS.                                       
011000 01  REG-EXAMSKED.                                                        
011100     05  EK-COURSE-CODE          PIC X(12).                               
011200     05  EK-COURSE-TITLE         PIC X(40).                               
011300     05  EK-DURATION-HRS         PIC 9(01).                               
011400     05  EK-EXAM-DATE            PIC X(10).                               
011500     05  EK-SESSION              PIC X(02).                               
011600     05  EK-START-TIME           PIC X(05).                               
011700     05  EK-END-TIME             PIC X(05).                               
011800     05  FILLER                  PIC X(05).                               
011900                                                                          
012000 FD  ENROLL                                                               
012100     LABEL RECORD STANDARD                                                
012200     RECORD CONTAINS 40 CHARACTERS.                                       
012300 01  REG-ENROLL.                                                          
012400     05  EN-EXAM-DATE            PIC X(10).                               
012500     05  EN-SESSION              PIC X(02).                               
012600     05  EN-COURSE-CODE          PIC X(12).                               
012700     05  EN-ROLL-NUMBER          PIC X(10).                               
012800     05  FILLER                  PIC X(06).                               
012900                                                                          
013000 FD  SEATWORK                                                             
013100     LABEL RECORD STANDARD                                                
013200     RECORD CONTAINS 30 CHARACTERS.                                       
013300 01  REG-SEATWORK.                                                        
013400     05  SK-ROOM-ID              PIC X(08).                               
013500     05  SK-ROW                  PIC 9(02).                               
013600     05  SK-COL                  PIC 9(02).                               
013700     05  SK-POSITION             PIC 9(01).                               
013800     05  SK-ROLL-NUMBER          PIC X(10).                               
013900     05  FILLER                  PIC X(07).                               
014000                                                                          
014100*    INTERNAL WORK FILE - ONE ROW PER STUDENT PER EXAM, CARRYING          
014200*    EVERYTHING THE PRINT PASS NEEDS SO IT NEVER HAS TO GO BACK           
014300*    TO SEATWORK.DAT OR STUDWORK.DAT.                                     
014400 FD  STUSEAT                                                              
014500     LABEL RECORD STANDARD                                                
014600     RECORD CONTAINS 200 CHARACTERS.                                      
014700 01  REG-STUSEAT.                                                         
014800     05  SX-BRANCH               PIC X(06).                               
014900     05  SX-SECTION              PIC X(01).                               
015000     05  SX-COURSE-CODE          PIC X(12).                               
015100     05  SX-COURSE-TITLE         PIC X(40).                               
015200     05  SX-EXAM-DATE            PIC X(10).                               
015300     05  SX-SESSION              PIC X(02).                               
015400     05  SX-START-TIME           PIC X(05).                               
015500     05  SX-END-TIME             PIC X(05).                               
015600     05  SX-ROOM-LIST            PIC X(60).                               
015700     05  SX-ROLL-NUMBER          PIC X(10).                               
015800     05  SX-STU-NAME             PIC X(30).                               
015900     05  SX-SEAT-ROOM-ID         PIC X(08).                               
016000     05  SX-SEAT-ROW             PIC 9(02).                               
016100     05  SX-SEAT-COL             PIC 9(02).                               
016200     05  SX-SEAT-POSITION        PIC 9(01).                               
016300     05  FILLER                  PIC X(06).                               
016400                                                                          
016500 SD  SRTSTU.                                                              
016600 01  SS-SORT-REC.                                                         
016700     05  SS-BRANCH               PIC X(06).                               
016800     05  SS-SECTION              PIC X(01).                               
016900     05  SS-EXAM-DATE            PIC X(10).                               
017000     05  SS-SESSION              PIC X(02).                               
017100     05  SS-COURSE-CODE          PIC X(12).                               
017200     05  SS-ROLL-NUMBER          PIC X(10).                               
017300     05  SS-BODY                 PIC X(159).                              
017400                                                                          
017500 FD  STUREP                                                               
017600     LABEL RECORD STANDARD                                                
017700     RECORD CONTAINS 132 CHARACTERS.                                      
017800 01  REG-STUREP                  PIC X(132).                              
017900                                                                          
018000 WORKING-STORAGE SECTION.                                                 
018100 01  STATUS-STU                  PIC X(02) VALUE SPACES.                  
018200     88  STU-OK                  VALUE '00'.                              
018300     88  STU-EOF                 VALUE '10'.                              
018400 01  STATUS-RWK                  PIC X(02) VALUE SPACES.                  
018500     88  RWK-OK                  VALUE '00'.                              
018600     88  RWK-EOF                 VALUE '10'.                              
018700 01  STATUS-EKD                  PIC X(02) VALUE SPACES.                  
018800     88  EKD-OK                  VALUE '00'.                              
018900     88  EKD-EOF                 VALUE '10'.                              
019000 01  STATUS-ENR                  PIC X(02) VALUE SPACES.                  
019100     88  ENR-OK                  VALUE '00'.                              
019200     88  ENR-EOF                 VALUE '10'.                              
019300 01  STATUS-SKW                  PIC X(02) VALUE SPACES.                  
019400     88  SKW-OK                  VALUE '00'.                              
019500     88  SKW-EOF                 VALUE '10'.                              
019600 01  STATUS-SXW                  PIC X(02) VALUE SPACES.                  
019700     88  SXW-OK                  VALUE '00'.                              
019800     88  SXW-EOF                 VALUE '10'.                              
019900 01  STATUS-REP                  PIC X(02) VALUE SPACES.                  
020000     88  REP-OK                  VALUE '00'.                              
020100                                                                          
020200 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
020300 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
020400                                                                          
020500 01  WS-STU-TAB.                                                          
020600     05  WS-STU-ENTRY OCCURS 500 TIMES INDEXED BY WS-STU-IX.              
020700         10  ST-ROLL             PIC X(10) VALUE SPACES.                  
020800         10  ST-NAME             PIC X(30) VALUE SPACES.                  
020900         10  ST-BRANCH           PIC X(06) VALUE SPACES.                  
021000         10  ST-SECTION          PIC X(01) VALUE SPACES.                  
021100 77  WS-STU-COUNT                 PIC 9(04) COMP VALUE ZERO.              
021200 01  WS-FOUND-IX                  PIC 9(04) COMP VALUE ZERO.              
021300                                                                          
021400 01  WS-ROOM-TAB.                                                         
021500     05  WS-ROOM-ENTRY OCCURS 50 TIMES                                    
021600                     INDEXED BY WS-ROOM-TAB-IX.                           
021700         10  WR-ROOM-ID          PIC X(08) VALUE SPACES.                  
021800         10  WR-CAPACITY         PIC 9(04) COMP VALUE ZERO.               
021900         10  WR-ROWS             PIC 9(02) COMP VALUE ZERO.               
022000         10  WR-COLUMNS          PIC 9(02) COMP VALUE ZERO.               
022100 77  WS-ROOM-COUNT                PIC 9(03) COMP VALUE ZERO.              
022200 01  WS-ROOM-IX                   PIC 9(03) COMP VALUE ZERO.              
022300                                                                          
022400 01  WS-USED-TAB.                                                         
022500     05  WS-USED-ROOM-IX OCCURS 50 TIMES PIC 9(03) COMP.                  
022600 01  WS-USED-COUNT                PIC 9(03) COMP VALUE ZERO.              
022700 01  WS-USED-IX                   PIC 9(03) COMP VALUE ZERO.              
022800 01  WS-PLAN-REMAIN                PIC 9(06) COMP VALUE ZERO.             
022900                                                                          
023000 01  WS-POOL-TAB.                                                         
023100     05  WS-POOL-ROLL OCCURS 1000 TIMES PIC X(10).                        
023200 01  WS-POOL-COUNT                PIC 9(04) COMP VALUE ZERO.              
023300 01  WS-POOL-IX                   PIC 9(04) COMP VALUE ZERO.              
023400                                                                          
023500 01  WS-SEAT-TAB.                                                         
023600     05  WS-SEAT-ENTRY OCCURS 1000 TIMES                                  
023700                     INDEXED BY WS-SEAT-TAB-IX.                           
023800         10  SL-ROLL             PIC X(10) VALUE SPACES.                  
023900         10  SL-ROOM-ID          PIC X(08) VALUE SPACES.                  
024000         10  SL-ROW              PIC 9(02) COMP VALUE ZERO.               
024100         10  SL-COL              PIC 9(02) COMP VALUE ZERO.               
024200         10  SL-POSITION         PIC 9(01) COMP VALUE ZERO.               
024300 01  WS-SEAT-COUNT                PIC 9(04) COMP VALUE ZERO.              
024400                                                                          
024500 01  WS-ROOM-LIST-HOLD            PIC X(60) VALUE SPACES.                 
024600 01  WS-ROOM-LIST-HOLD-R REDEFINES WS-ROOM-LIST-HOLD.                     
024700     05  WS-ROOM-LIST-BYTE        PIC X OCCURS 60 TIMES.                  
024800 01  WS-STR-PTR                   PIC 9(04) COMP VALUE ZERO.              
024900                                                                          
025000 01  WS-COL-IX                    PIC 9(02) COMP VALUE ZERO.              
025100 01  WS-POS-IX                    PIC 9(01) COMP VALUE ZERO.              
025200 01  WS-ROW-IX                    PIC 9(02) COMP VALUE ZERO.              
025300                                                                          
025400 01  WS-TODAY-DATE.                                                       
025500     05  WS-TODAY-YYYY            PIC 9(04).                              
025600     05  WS-TODAY-MM              PIC 9(02).                              
025700     05  WS-TODAY-DD              PIC 9(02).                              
025800 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).                   
025900                                                                          
026000 01  WS-POOL-COUNT-DISPLAY        PIC 9(04) VALUE ZERO.                   
026100 01  WS-POOL-COUNT-EDIT REDEFINES WS-POOL-COUNT-DISPLAY                   
026200                                  PIC X(04).                              
026300                                                                          
026400 01  WS-DATE-TEXT                 PIC X(10) VALUE SPACES.                 
026500 01  WS-SEAT-TEXT                 PIC X(30) VALUE SPACES.                 
026600 01  WS-ROW-ED                    PIC 99.                                 
026700 01  WS-COL-ED                    PIC 99.                                 
026800 01  WS-SIDE-TEXT                 PIC X(05) VALUE SPACES.                 
026900                                                                          
027000 01  WS-FIRST-REC-SW              PIC X VALUE 'Y'.                        
027100 01  WS-PREV-BRANCH               PIC X(06) VALUE SPACES.                 
027200 01  WS-PREV-SECTION              PIC X(01) VALUE SPACES.                 
027300 01  WS-PREV-COURSE               PIC X(12) VALUE SPACES.                 
027400 01  WS-PREV-EXAM-DATE            PIC X(10) VALUE SPACES.                 
027500 01  WS-PREV-SESSION              PIC X(02) VALUE SPACES.                 
027600                                                                          
027700 01  CONTLIN                      PIC 99 VALUE 99.                        
027800 01  CONTPAG                      PIC 9(05) VALUE ZEROS.                  
027900                                                                          
028000*    CAB/DET PRINT TEMPLATES, SAME LAYOUT CONVENTION AS SECTREL.          
028100 01  CAB1.                                                                
028200     05  FILLER                   PIC X(30) VALUE SPACES.                 
028300     05  FILLER                   PIC X(30)                               
028400             VALUE 'STUDENT EXAM SCHEDULE REPORT'.                        
028500     05  FILLER                   PIC X(10) VALUE SPACES.                 
028600     05  FILLER                   PIC X(04) VALUE 'PAG '.                 
028700     05  PAG-CAB1                 PIC ZZ.ZZ9.                             
028800     05  FILLER                   PIC X(54) VALUE SPACES.                 
028900 01  CAB2.                                                                
029000     05  FILLER                   PIC X(08) VALUE 'SECTION '.             
029100     05  SEC-CAB2                 PIC X(07).                              
029200     05  FILLER                   PIC X(117) VALUE SPACES.                
029300 01  CAB3.                                                                
029400     05  FILLER                   PIC X(04) VALUE SPACES.                 
029500     05  CODE-CAB3                PIC X(12).                              
029600     05  FILLER                   PIC X(03) VALUE ' - '.                  
029700     05  TITLE-CAB3               PIC X(40).                              
029800     05  FILLER                   PIC X(73) VALUE SPACES.                 
029900 01  CAB4.                                                                
030000     05  FILLER                   PIC X(04) VALUE SPACES.                 
030100     05  FILLER                   PIC X(05) VALUE 'Date '.                
030200     05  DATE-CAB4                PIC X(10).                              
030300     05  FILLER                   PIC X(03) VALUE ' | '.                  
030400     05  FILLER                   PIC X(08) VALUE 'Session '.             
030500     05  SESS-CAB4                PIC X(02).                              
030600     05  FILLER                   PIC X(03) VALUE ' | '.                  
030700     05  FILLER                   PIC X(05) VALUE 'Time '.                
030800     05  START-CAB4               PIC X(05).                              
030900     05  FILLER                   PIC X(01) VALUE '-'.                    
031000     05  END-CAB4                 PIC X(05).                              
031100     05  FILLER                   PIC X(76) VALUE SPACES.                 
031200 01  CAB5.                                                                
031300     05  FILLER                   PIC X(04) VALUE SPACES.                 
031400     05  FILLER                   PIC X(06) VALUE 'Rooms '.               
031500     05  ROOMS-CAB5               PIC X(60).                              
031600     05  FILLER                   PIC X(62) VALUE SPACES.                 
031700 01  CAB6.                                                                
031800     05  FILLER                   PIC X(04) VALUE SPACES.                 
031900     05  FILLER                   PIC X(12) VALUE 'ROLL NUMBER '.         
032000     05  FILLER                   PIC X(32) VALUE 'STUDENT NAME'.         
032100     05  FILLER                   PIC X(10) VALUE 'ROOM'.                 
032200     05  FILLER                   PIC X(30) VALUE 'SEAT INFO'.            
032300     05  FILLER                   PIC X(44) VALUE SPACES.                 
032400 01  DET1.                                                                
032500     05  FILLER                   PIC X(04) VALUE SPACES.                 
032600     05  ROLL-DET1                PIC X(12).                              
032700     05  NAME-DET1                PIC X(32).                              
032800     05  ROOM-DET1                PIC X(10).                              
032900     05  SEAT-DET1                PIC X(30).                              
033000     05  FILLER                   PIC X(44) VALUE SPACES.                 
033100                                                                          
033200 01  WS-COUNTERS.                                                         
033300     05  WS-EXAMS-SEEN            PIC 9(04) COMP VALUE ZERO.              
033400     05  WS-ROWS-WRITTEN          PIC 9(05) COMP VALUE ZERO.              
033500     05  WS-SECTIONS-PRINTED      PIC 9(04) COMP VALUE ZERO.              
033600                                                                          
033700 PROCEDURE DIVISION.                                                      
033800 0000-MAINLINE.                                                           
033900     PERFORM 0050-OPEN-FILES                                              
034000     PERFORM 0060-LOAD-STUDENTS THRU 0060-EXIT                            
034100         UNTIL STU-EOF                                                    
034200     PERFORM 0070-LOAD-ROOMS THRU 0070-EXIT                               
034300         UNTIL RWK-EOF                                                    
034400     READ ENROLL                                                          
034500         AT END SET ENR-EOF TO TRUE.                                      
034600     PERFORM 0100-PROCESS-ONE-EXAM THRU 0100-EXIT                         
034700         UNTIL EKD-EOF                                                    
034800     PERFORM 0800-CLOSE-PHASE1-FILES THRU 0800-EXIT                       
034900     PERFORM 0950-SORT-AND-PRINT THRU 0950-EXIT                           
035000     DISPLAY 'STUREL-COB    EXAMS PROCESSED     = ' WS-EXAMS-SEEN         
035100     DISPLAY 'STUREL-COB    STUDENT ROWS WRITTEN = '                      
035200             WS-ROWS-WRITTEN                                              
035300     DISPLAY 'STUREL-COB    SECTIONS PRINTED    = '                       
035400             WS-SECTIONS-PRINTED                                          
035500     STOP RUN.                                                            
035600                                                                          
035700 0050-OPEN-FILES.                                                         
035800     OPEN INPUT STUDWORK.                                                 
035900     IF NOT STU-OK                                                        
036000         DISPLAY 'STUREL-COB    CANNOT OPEN STUDWORK FILE'                
036100         STOP RUN.                                                        
036200     OPEN INPUT ROOMWORK.                                                 
036300     IF NOT RWK-OK                                                        
036400         DISPLAY 'STUREL-COB    CANNOT OPEN ROOMWORK FILE'                
036500         CLOSE STUDWORK                                                   
036600         STOP RUN.                                                        
036700     OPEN INPUT EXAMSKED.                                                 
036800     IF NOT EKD-OK                                                        
036900         DISPLAY 'STUREL-COB    CANNOT OPEN EXAMSKED FILE'                
037000         CLOSE STUDWORK ROOMWORK                                          
037100         STOP RUN.                                                        
037200     OPEN INPUT ENROLL.                                                   
037300     IF NOT ENR-OK                                                        
037400         DISPLAY 'STUREL-COB    CANNOT OPEN ENROLL FILE'                  
037500         CLOSE STUDWORK ROOMWORK EXAMSKED                                 
037600         STOP RUN.                                                        
037700     OPEN INPUT SEATWORK.                                                 
037800     IF NOT SKW-OK                                                        
037900         DISPLAY 'STUREL-COB    CANNOT OPEN SEATWORK FILE'                
038000         CLOSE STUDWORK ROOMWORK EXAMSKED ENROLL                          
038100         STOP RUN.                                                        
038200     OPEN OUTPUT STUSEAT.                                                 
038300     IF NOT SXW-OK                                                        
038400         DISPLAY 'STUREL-COB    CANNOT OPEN STUSEAT FILE'                 
038500         CLOSE STUDWORK ROOMWORK EXAMSKED ENROLL SEATWORK                 
038600         STOP RUN.                                                        
038700 0050-EXIT.                                                               
038800     EXIT.                                                                
038900                                                                          
039000 0060-LOAD-STUDENTS.                                                      
039100     READ STUDWORK                                                        
039200         AT END SET STU-EOF TO TRUE                                       
039300         GO TO 0060-EXIT.                                                 
039400     ADD 1 TO WS-STU-COUNT                                                
039500     IF WS-STU-COUNT > 500                                                
039600         DISPLAY 'STUREL-COB    STUDENT TABLE FULL'                       
039700         SUBTRACT 1 FROM WS-STU-COUNT                                     
039800         GO TO 0060-EXIT.                                                 
039900     MOVE SU-ROLL-NUMBER TO ST-ROLL (WS-STU-COUNT)                        
040000     MOVE SU-NAME        TO ST-NAME (WS-STU-COUNT)                        
040100     MOVE SU-BRANCH      TO ST-BRANCH (WS-STU-COUNT)                      
040200     MOVE SU-SECTION     TO ST-SECTION (WS-STU-COUNT).                    
040300 0060-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600 0070-LOAD-ROOMS.                                                         
040700     READ ROOMWORK                                                        
040800         AT END SET RWK-EOF TO TRUE                                       
040900         GO TO 0070-EXIT.                                                 
041000     ADD 1 TO WS-ROOM-COUNT                                               
041100     IF WS-ROOM-COUNT > 50                                                
041200         DISPLAY 'STUREL-COB    ROOM TABLE FULL'                          
041300         SUBTRACT 1 FROM WS-ROOM-COUNT                                    
041400         GO TO 0070-EXIT.                                                 
041500     MOVE RW-ROOM-ID  TO WR-ROOM-ID (WS-ROOM-COUNT)                       
041600     MOVE RW-CAPACITY TO WR-CAPACITY (WS-ROOM-COUNT)                      
041700     MOVE RW-ROWS     TO WR-ROWS (WS-ROOM-COUNT)                          
041800     MOVE RW-COLUMNS  TO WR-COLUMNS (WS-ROOM-COUNT).                      
041900 0070-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200*    ONE EXAMSKED RECORD: COUNT AND COLLECT ITS ENROLMENT, WORK           
042300*    OUT WHICH ROOMS EXSEAT MUST HAVE USED, RELOAD EACH ROOM'S            
042400*    SEATS, THEN WRITE ONE STUSEAT.DAT ROW PER ENROLLED STUDENT.          
042500 0100-PROCESS-ONE-EXAM.                                                   
042600     READ EXAMSKED                                                        
042700         AT END SET EKD-EOF TO TRUE                                       
042800         GO TO 0100-EXIT.                                                 
042900     ADD 1 TO WS-EXAMS-SEEN                                               
043000     MOVE ZERO TO WS-POOL-COUNT                                           
043100     PERFORM 0150-COUNT-ENROLLED THRU 0150-EXIT                           
043200         UNTIL ENR-EOF                                                    
043300             OR EN-COURSE-CODE NOT = EK-COURSE-CODE                       
043400     PERFORM 0200-PLAN-ROOMS THRU 0200-EXIT                               
043500     PERFORM 0230-BUILD-ROOM-LIST THRU 0230-EXIT                          
043600     MOVE ZERO TO WS-SEAT-COUNT                                           
043700     PERFORM 0300-LOAD-ALL-SEATS THRU 0300-EXIT                           
043800         VARYING WS-USED-IX FROM 1 BY 1                                   
043900         UNTIL WS-USED-IX > WS-USED-COUNT                                 
044000     PERFORM 0500-WRITE-STU-ROWS THRU 0500-EXIT                           
044100         VARYING WS-POOL-IX FROM 1 BY 1                                   
044200         UNTIL WS-POOL-IX > WS-POOL-COUNT.                                
044300 0100-EXIT.                                                               
044400     EXIT.                                                                
044500                                                                          
044600 0150-COUNT-ENROLLED.                                                     
044700     ADD 1 TO WS-POOL-COUNT                                               
044800     IF WS-POOL-COUNT > 1000                                              
044900         DISPLAY 'STUREL-COB    POOL TABLE FULL'                          
045000         SUBTRACT 1 FROM WS-POOL-COUNT                                    
045100     ELSE                                                                 
045200         MOVE EN-ROLL-NUMBER TO WS-POOL-ROLL (WS-POOL-COUNT).             
045300     READ ENROLL                                                          
045400         AT END SET ENR-EOF TO TRUE.                                      
045500 0150-EXIT.                                                               
045600     EXIT.                                                                
045700                                                                          
045800*    REPLAYS EXSEAT'S 0210-FILL-ONE-ROOM: ROOMS ARE CONSUMED IN           
045900*    FILE ORDER, EACH TO CAPACITY, UNTIL THE POOL IS EXHAUSTED.           
046000 0200-PLAN-ROOMS.                                                         
046100     MOVE ZERO TO WS-USED-COUNT                                           
046200     MOVE WS-POOL-COUNT TO WS-PLAN-REMAIN                                 
046300     PERFORM 0210-PLAN-ONE-ROOM THRU 0210-EXIT                            
046400         VARYING WS-ROOM-IX FROM 1 BY 1                                   
046500         UNTIL WS-ROOM-IX > WS-ROOM-COUNT                                 
046600             OR WS-PLAN-REMAIN = ZERO.                                    
046700 0200-EXIT.                                                               
046800     EXIT.                                                                
046900                                                                          
047000 0210-PLAN-ONE-ROOM.                                                      
047100     ADD 1 TO WS-USED-COUNT                                               
047200     MOVE WS-ROOM-IX TO WS-USED-ROOM-IX (WS-USED-COUNT)                   
047300     IF WR-CAPACITY (WS-ROOM-IX) >= WS-PLAN-REMAIN                        
047400         MOVE ZERO TO WS-PLAN-REMAIN                                      
047500     ELSE                                                                 
047600         SUBTRACT WR-CAPACITY (WS-ROOM-IX) FROM WS-PLAN-REMAIN.           
047700 0210-EXIT.                                                               
047800     EXIT.                                                                
047900                                                                          
048000 0230-BUILD-ROOM-LIST.                                                    
048100     MOVE SPACES TO WS-ROOM-LIST-HOLD                                     
048200     MOVE 1 TO WS-STR-PTR                                                 
048300     PERFORM 0232-APPEND-ONE-ROOM THRU 0232-EXIT                          
048400         VARYING WS-USED-IX FROM 1 BY 1                                   
048500         UNTIL WS-USED-IX > WS-USED-COUNT                                 
048600             OR WS-STR-PTR > 53.                                          
048700 0230-EXIT.                                                               
048800     EXIT.                                                                
048900                                                                          
049000 0232-APPEND-ONE-ROOM.                                                    
049100     STRING WR-ROOM-ID (WS-USED-ROOM-IX (WS-USED-IX))                     
049200                 DELIMITED BY SPACE                                       
049300             ' ' DELIMITED SIZE                                           
049400         INTO WS-ROOM-LIST-HOLD                                           
049500         WITH POINTER WS-STR-PTR.                                         
049600 0232-EXIT.                                                               
049700     EXIT.                                                                
049800                                                                          
049900*    READS ONE USED ROOM'S EXACT ROWS*COLUMNS*2 STRETCH OF                
050000*    SEATWORK.DAT (SAME COLUMN/POSITION/ROW WRITE ORDER EXSEAT            
050100*    USED) AND KEEPS EVERY OCCUPIED SEAT IN WS-SEAT-TAB.                  
050200 0300-LOAD-ALL-SEATS.                                                     
050300     MOVE WS-USED-ROOM-IX (WS-USED-IX) TO WS-ROOM-IX                      
050400     PERFORM 0320-LOAD-ONE-COL THRU 0320-EXIT                             
050500         VARYING WS-COL-IX FROM 1 BY 1                                    
050600         UNTIL WS-COL-IX > WR-COLUMNS (WS-ROOM-IX).                       
050700 0300-EXIT.                                                               
050800     EXIT.                                                                
050900                                                                          
051000 0320-LOAD-ONE-COL.                                                       
051100     PERFORM 0322-LOAD-ONE-POS THRU 0322-EXIT                             
051200         VARYING WS-POS-IX FROM 0 BY 1                                    
051300         UNTIL WS-POS-IX > 1.                                             
051400 0320-EXIT.                                                               
051500     EXIT.                                                                
051600                                                                          
051700 0322-LOAD-ONE-POS.                                                       
051800     PERFORM 0324-LOAD-ONE-ROW THRU 0324-EXIT                             
051900         VARYING WS-ROW-IX FROM 1 BY 1                                    
052000         UNTIL WS-ROW-IX > WR-ROWS (WS-ROOM-IX).                          
052100 0322-EXIT.                                                               
052200     EXIT.                                                                
052300                                                                          
052400 0324-LOAD-ONE-ROW.                                                       
052500     READ SEATWORK                                                        
052600         AT END                                                           
052700             DISPLAY 'STUREL-COB    SEATWORK RAN OUT EARLY'               
052800             SET SKW-EOF TO TRUE                                          
052900             GO TO 0324-EXIT.                                             
053000     IF SK-ROLL-NUMBER = SPACES                                           
053100         GO TO 0324-EXIT.                                                 
053200     ADD 1 TO WS-SEAT-COUNT                                               
053300     IF WS-SEAT-COUNT > 1000                                              
053400         DISPLAY 'STUREL-COB    SEAT TABLE FULL'                          
053500         SUBTRACT 1 FROM WS-SEAT-COUNT                                    
053600         GO TO 0324-EXIT.                                                 
053700     MOVE SK-ROLL-NUMBER TO SL-ROLL (WS-SEAT-COUNT)                       
053800     MOVE SK-ROOM-ID     TO SL-ROOM-ID (WS-SEAT-COUNT)                    
053900     MOVE SK-ROW         TO SL-ROW (WS-SEAT-COUNT)                        
054000     MOVE SK-COL         TO SL-COL (WS-SEAT-COUNT)                        
054100     MOVE SK-POSITION    TO SL-POSITION (WS-SEAT-COUNT).                  
054200 0324-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500 0500-WRITE-STU-ROWS.                                                     
054600     MOVE SPACES TO REG-STUSEAT                                           
054700     MOVE EK-COURSE-CODE  TO SX-COURSE-CODE                               
054800     MOVE EK-COURSE-TITLE TO SX-COURSE-TITLE                              
054900     MOVE EK-EXAM-DATE    TO SX-EXAM-DATE                                 
055000     MOVE EK-SESSION      TO SX-SESSION                                   
055100     MOVE EK-START-TIME   TO SX-START-TIME                                
055200     MOVE EK-END-TIME     TO SX-END-TIME                                  
055300     MOVE WS-ROOM-LIST-HOLD TO SX-ROOM-LIST                               
055400     MOVE WS-POOL-ROLL (WS-POOL-IX) TO SX-ROLL-NUMBER                     
055500     PERFORM 0520-FIND-STUDENT THRU 0520-EXIT                             
055600     PERFORM 0530-FIND-SEAT THRU 0530-EXIT                                
055700     WRITE REG-STUSEAT                                                    
055800     ADD 1 TO WS-ROWS-WRITTEN.                                            
055900 0500-EXIT.                                                               
056000     EXIT.                                                                
056100                                                                          
056200 0520-FIND-STUDENT.                                                       
056300     MOVE SPACES TO SX-BRANCH                                             
056400     MOVE SPACES TO SX-SECTION                                            
056500     MOVE SPACES TO SX-STU-NAME                                           
056600     SET WS-STU-IX TO 1                                                   
056700     PERFORM 0522-CHECK-ONE-STUDENT THRU 0522-EXIT                        
056800         VARYING WS-STU-IX FROM 1 BY 1                                    
056900         UNTIL WS-STU-IX > WS-STU-COUNT.                                  
057000 0520-EXIT.                                                               
057100     EXIT.                                                                
057200                                                                          
057300 0522-CHECK-ONE-STUDENT.                                                  
057400     IF ST-ROLL (WS-STU-IX) = WS-POOL-ROLL (WS-POOL-IX)                   
057500         MOVE ST-BRANCH (WS-STU-IX)  TO SX-BRANCH                         
057600         MOVE ST-SECTION (WS-STU-IX) TO SX-SECTION                        
057700         MOVE ST-NAME (WS-STU-IX)    TO SX-STU-NAME                       
057800         SET WS-STU-IX TO WS-STU-COUNT.                                   
057900 0522-EXIT.                                                               
058000     EXIT.                                                                
058100                                                                          
058200 0530-FIND-SEAT.                                                          
058300     MOVE SPACES TO SX-SEAT-ROOM-ID                                       
058400     MOVE ZERO   TO SX-SEAT-ROW SX-SEAT-COL SX-SEAT-POSITION              
058500     SET WS-SEAT-TAB-IX TO 1                                              
058600     PERFORM 0532-CHECK-ONE-SEAT THRU 0532-EXIT                           
058700         VARYING WS-SEAT-TAB-IX FROM 1 BY 1                               
058800         UNTIL WS-SEAT-TAB-IX > WS-SEAT-COUNT.                            
058900 0530-EXIT.                                                               
059000     EXIT.                                                                
059100                                                                          
059200 0532-CHECK-ONE-SEAT.                                                     
059300     IF SL-ROLL (WS-SEAT-TAB-IX) = WS-POOL-ROLL (WS-POOL-IX)              
059400         MOVE SL-ROOM-ID (WS-SEAT-TAB-IX)  TO SX-SEAT-ROOM-ID             
059500         MOVE SL-ROW (WS-SEAT-TAB-IX)      TO SX-SEAT-ROW                 
059600         MOVE SL-COL (WS-SEAT-TAB-IX)      TO SX-SEAT-COL                 
059700         MOVE SL-POSITION (WS-SEAT-TAB-IX) TO SX-SEAT-POSITION            
059800         SET WS-SEAT-TAB-IX TO WS-SEAT-COUNT.                             
059900 0532-EXIT.                                                               
060000     EXIT.                                                                
060100                                                                          
060200 0800-CLOSE-PHASE1-FILES.                                                 
060300     CLOSE STUDWORK ROOMWORK EXAMSKED ENROLL SEATWORK STUSEAT.            
060400 0800-EXIT.                                                               
060500     EXIT.                                                                
060600                                                                          
060700*    PASS 2 - SORTS STUSEAT.DAT BY SECTION THEN EXAM THEN ROLL            
060800*    AND PRINTS IT WITH GROUP BREAKS, SECTREL-STYLE.                      
060900 0950-SORT-AND-PRINT.                                                     
061000     SORT SRTSTU ASCENDING KEY SS-BRANCH SS-SECTION                       
061100             SS-EXAM-DATE SS-SESSION SS-COURSE-CODE                       
061200             SS-ROLL-NUMBER                                               
061300         INPUT PROCEDURE 1000-FEED-SRTSTU THRU 1000-EXIT                  
061400         OUTPUT PROCEDURE 1100-SCAN-AND-PRINT THRU 1100-EXIT.             
061500 0950-EXIT.                                                               
061600     EXIT.                                                                
061700                                                                          
061800 1000-FEED-SRTSTU.                                                        
061900     OPEN INPUT STUSEAT.                                                  
062000     PERFORM 1010-FEED-ONE THRU 1010-EXIT                                 
062100         UNTIL SXW-EOF                                                    
062200     CLOSE STUSEAT.                                                       
062300 1000-EXIT.                                                               
062400     EXIT.                                                                
062500                                                                          
062600 1010-FEED-ONE.                                                           
062700     READ STUSEAT                                                         
062800         AT END SET SXW-EOF TO TRUE                                       
062900         GO TO 1010-EXIT.                                                 
063000     MOVE SX-BRANCH       TO SS-BRANCH                                    
063100     MOVE SX-SECTION      TO SS-SECTION                                   
063200     MOVE SX-EXAM-DATE    TO SS-EXAM-DATE                                 
063300     MOVE SX-SESSION      TO SS-SESSION                                   
063400     MOVE SX-COURSE-CODE  TO SS-COURSE-CODE                               
063500     MOVE SX-ROLL-NUMBER  TO SS-ROLL-NUMBER                               
063600     MOVE SX-COURSE-TITLE TO SS-BODY (1:40)                               
063700     MOVE SX-START-TIME   TO SS-BODY (41:5)                               
063800     MOVE SX-END-TIME     TO SS-BODY (46:5)                               
063900     MOVE SX-ROOM-LIST    TO SS-BODY (51:60)                              
064000     MOVE SX-STU-NAME     TO SS-BODY (111:30)                             
064100     MOVE SX-SEAT-ROOM-ID TO SS-BODY (141:8)                              
064200     MOVE SX-SEAT-ROW     TO SS-BODY (149:2)                              
064300     MOVE SX-SEAT-COL     TO SS-BODY (151:2)                              
064400     MOVE SX-SEAT-POSITION TO SS-BODY (153:1)                             
064500     RELEASE SS-SORT-REC.                                                 
064600 1010-EXIT.                                                               
064700     EXIT.                                                                
064800                                                                          
064900 1100-SCAN-AND-PRINT.                                                     
065000     OPEN OUTPUT STUREP.                                                  
065100     MOVE 'Y' TO WS-FIRST-REC-SW                                          
065200     MOVE ZERO TO CONTPAG                                                 
065300     MOVE 99 TO CONTLIN                                                   
065400 1102-SCAN-LOOP.                                                          
065500     RETURN SRTSTU                                                        
065600         AT END GO TO 1190-FLUSH-ALL.                                     
065700     IF WS-FIRST-REC-SW = 'Y'                                             
065800         PERFORM 1110-NEW-SECTION THRU 1110-EXIT                          
065900         PERFORM 1120-NEW-EXAM THRU 1120-EXIT                             
066000         MOVE 'N' TO WS-FIRST-REC-SW                                      
066100     ELSE                                                                 
066200         IF SS-BRANCH NOT = WS-PREV-BRANCH                                
066300                 OR SS-SECTION NOT = WS-PREV-SECTION                      
066400             PERFORM 1110-NEW-SECTION THRU 1110-EXIT                      
066500             PERFORM 1120-NEW-EXAM THRU 1120-EXIT                         
066600         ELSE                                                             
066700             IF SS-EXAM-DATE NOT = WS-PREV-EXAM-DATE                      
066800                     OR SS-SESSION NOT = WS-PREV-SESSION                  
066900                     OR SS-COURSE-CODE NOT = WS-PREV-COURSE               
067000                 PERFORM 1120-NEW-EXAM THRU 1120-EXIT.                    
067100     PERFORM 1130-PRINT-STUDENT THRU 1130-EXIT                            
067200     MOVE SS-BRANCH TO WS-PREV-BRANCH                                     
067300     MOVE SS-SECTION TO WS-PREV-SECTION                                   
067400     MOVE SS-EXAM-DATE TO WS-PREV-EXAM-DATE                               
067500     MOVE SS-SESSION TO WS-PREV-SESSION                                   
067600     MOVE SS-COURSE-CODE TO WS-PREV-COURSE                                
067700     GO TO 1102-SCAN-LOOP.                                                
067800 1190-FLUSH-ALL.                                                          
067900     IF WS-FIRST-REC-SW = 'N'                                             
068000         CLOSE STUREP.                                                    
068100 1100-EXIT.                                                               
068200     EXIT.                                                                
068300                                                                          
068400 1110-NEW-SECTION.                                                        
068500     ADD 1 TO WS-SECTIONS-PRINTED                                         
068600     ADD 1 TO CONTPAG                                                     
068700     MOVE CONTPAG TO PAG-CAB1                                             
068800     MOVE SS-BRANCH TO SEC-CAB2 (1:6)                                     
068900     MOVE SS-SECTION TO SEC-CAB2 (7:1)                                    
069000     WRITE REG-STUREP FROM CAB1 AFTER PAGE                                
069100     WRITE REG-STUREP FROM CAB2 AFTER 2                                   
069200     MOVE 4 TO CONTLIN.                                                   
069300 1110-EXIT.                                                               
069400     EXIT.                                                                
069500                                                                          
069600 1120-NEW-EXAM.                                                           
069700     IF CONTLIN > 18                                                      
069800         ADD 1 TO CONTPAG                                                 
069900         MOVE CONTPAG TO PAG-CAB1                                         
070000         WRITE REG-STUREP FROM CAB1 AFTER PAGE                            
070100         WRITE REG-STUREP FROM CAB2 AFTER 2                               
070200         MOVE 4 TO CONTLIN.                                               
070300     MOVE SS-COURSE-CODE TO CODE-CAB3                                     
070400     MOVE SS-BODY (1:40) TO TITLE-CAB3                                    
070500     WRITE REG-STUREP FROM CAB3 AFTER 2                                   
070600     MOVE SPACES TO WS-DATE-TEXT                                          
070700     STRING SS-EXAM-DATE (9:2) DELIMITED SIZE                             
070800             '/' DELIMITED SIZE                                           
070900             SS-EXAM-DATE (6:2) DELIMITED SIZE                            
071000             '/' DELIMITED SIZE                                           
071100             SS-EXAM-DATE (1:4) DELIMITED SIZE                            
071200         INTO WS-DATE-TEXT                                                
071300     MOVE WS-DATE-TEXT TO DATE-CAB4                                       
071400     MOVE SS-SESSION TO SESS-CAB4                                         
071500     MOVE SS-BODY (41:5) TO START-CAB4                                    
071600     MOVE SS-BODY (46:5) TO END-CAB4                                      
071700     WRITE REG-STUREP FROM CAB4 AFTER 1                                   
071800     MOVE SS-BODY (51:60) TO ROOMS-CAB5                                   
071900     WRITE REG-STUREP FROM CAB5 AFTER 1                                   
072000     WRITE REG-STUREP FROM CAB6 AFTER 2                                   
072100     ADD 6 TO CONTLIN.                                                    
072200 1120-EXIT.                                                               
072300     EXIT.                                                                
072400                                                                          
072500 1130-PRINT-STUDENT.                                                      
072600     IF CONTLIN > 18                                                      
072700         ADD 1 TO CONTPAG                                                 
072800         MOVE CONTPAG TO PAG-CAB1                                         
072900         WRITE REG-STUREP FROM CAB1 AFTER PAGE                            
073000         WRITE REG-STUREP FROM CAB2 AFTER 2                               
073100         WRITE REG-STUREP FROM CAB6 AFTER 2                               
073200         MOVE 6 TO CONTLIN.                                               
073300     MOVE SS-ROLL-NUMBER TO ROLL-DET1                                     
073400     MOVE SS-BODY (111:30) TO NAME-DET1                                   
073500     MOVE SS-BODY (141:8) TO ROOM-DET1                                    
073600     MOVE SPACES TO WS-SEAT-TEXT                                          
073700     IF SS-BODY (141:8) = SPACES                                          
073800         MOVE 'NOT SEATED' TO WS-SEAT-TEXT                                
073900     ELSE                                                                 
074000         MOVE SS-BODY (149:2) TO WS-ROW-ED                                
074100         MOVE SS-BODY (151:2) TO WS-COL-ED                                
074200         IF SS-BODY (153:1) = '0'                                         
074300             MOVE 'Left'  TO WS-SIDE-TEXT                                 
074400         ELSE                                                             
074500             MOVE 'Right' TO WS-SIDE-TEXT                                 
074600         STRING 'Row ' DELIMITED SIZE                                     
074700                 WS-ROW-ED DELIMITED SIZE                                 
074800                 ', Col ' DELIMITED SIZE                                  
074900                 WS-COL-ED DELIMITED SIZE                                 
075000                 ' (' DELIMITED SIZE                                      
075100                 WS-SIDE-TEXT DELIMITED BY SPACE                          
075200                 ')' DELIMITED SIZE                                       
075300             INTO WS-SEAT-TEXT.                                           
075400     MOVE WS-SEAT-TEXT TO SEAT-DET1                                       
075500     WRITE REG-STUREP FROM DET1 AFTER 1                                   
075600     ADD 1 TO CONTLIN.                                                    
075700 1130-EXIT.                                                               
075800     EXIT.                                                                
