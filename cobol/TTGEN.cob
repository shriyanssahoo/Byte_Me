000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     TTGEN-COB.                                               
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   01/06/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : K S MURTHY                                          
001400*    PURPOSE        : OVERNIGHT BATCH ENTRY POINT FOR THE                 
001500*    TIMETABLE SIDE OF THE SUITE.  DISPLAYS THE RUN BANNER AND            
001600*    HANDS OFF TO THE FIRST PROGRAM IN THE CHAIN; EACH PROGRAM            
001700*    DOWNSTREAM HANDS OFF TO THE NEXT ONE ITSELF ON NORMAL                
001800*    COMPLETION, SO THIS PROGRAM RUNS ONLY ONCE PER NIGHT.                
001900*    REV      DATE          DESCRIPTION                                   
002000*    1.0      01/06/1988    INITIAL RELEASE                               
002100*================================================================         
002200*    CHANGE LOG                                                           
002300*----------------------------------------------------------------         
002400*    DATE        BY    REQ NO   DESCRIPTION                               
002500*    01/06/1988  KSM   TT-0011  INITIAL RELEASE.                  CR0001  
002600*    11/06/1988  KSM   TT-0012  CHAIN TARGET CHANGED FROM         CR0002  
002700*    SALAMAST TO SALALOAD ONCE THE ROOM LOADER WAS SPLIT                  
002800*    OUT OF THE SCHEDULING ENGINE.                                        
002900*    21/03/1990  RF    TT-0092  CHAIN EXTENDED TO CALL            CR0003  
003000*    FACREL AFTER SECTREL NOW THAT THE FACULTY VIEW HAS ITS               
003100*    OWN PROGRAM.                                                         
003200*    04/01/1999  PI    TT-0206  YEAR-2000 DATE WINDOWING          CR0004  
003300*    ADDED TO THE RUN-DATE DISPLAY FIELDS.                                
003400*    11/10/2001  SK    TT-0229  RUN BANNER REWORDED TO NAME       CR0005  
003500*    THE LOGICAL WORK FILE SET RATHER THAN BARE DEVICE NAMES,             
003600*    TO MATCH THE REST OF THE SUITE'S ASSIGN CLAUSES.                     
003700*    26/03/2004  MR    TT-0261  PIPELINE NAME AND STEP COUNT      CR0006  
003800*    FIELDS ADDED FOR THE OPERATOR'S BENEFIT ON A RERUN.                  
003900*    21/04/2013  NV    TT-0332  COSMETIC: DISPLAY TEXT            CR0007  
004000*    ALIGNED WITH THE EXAM SIDE'S EXGEN PROGRAM.                          
004100*----------------------------------------------------------------         
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004600 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
005000             OFF STATUS IS WS-NORMAL-SWITCH.                              
005100                                                                          
005200 DATA DIVISION.                                                           
005300 WORKING-STORAGE SECTION.                                                 
005400 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
005500 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
005600                                                                          
005700*    WS-BANNER-LINES COUNTS THE CONSOLE LINES WRITTEN BY THIS             
005800*    RUN'S BANNER, DISPLAYED AT THE FOOT OF THE BANNER FOR THE            
005900*    OPERATOR'S BENEFIT ON A RERUN.                                       
006000 77  WS-BANNER-LINES          PIC 9(02) COMP VALUE ZERO.                  
006100                                                                          
006200*    WS-PIPELINE-NAME AND WS-STEP-COUNT ARE FOR THE OPERATOR'S            
006300*    BENEFIT ONLY; THE ACTUAL HAND-OFF SEQUENCE LIVES IN EACH             
006400*    PROGRAM'S OWN TERMINAL CHAIN STATEMENT, NOT HERE.                    
006500 01  WS-PIPELINE-HEADER.                                                  
006600     05  WS-PIPELINE-NAME        PIC X(12) VALUE 'TIMETABLE'.             
006700     05  WS-STEP-COUNT           PIC 9(02) COMP VALUE 8.                  
006800     05  FILLER                  PIC X(06).                               
006900 01  WS-PIPELINE-HEADER-R REDEFINES WS-PIPELINE-HEADER.                   
007000     05  WS-PIPELINE-CHAR        PIC X OCCURS 20 TIMES.                   
007100                                                                          
007200 01  WS-TODAY-DATE.                                                       
007300     05  WS-TODAY-CC             PIC 9(02).                               
007400     05  WS-TODAY-YY             PIC 9(02).                               
007500     05  WS-TODAY-MMDD           PIC 9(04).                               
007600 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(08).                   
007700                                                                          
007800 01  WS-FIRST-PROGRAM            PIC X(12) VALUE 'SALALOAD.EXE'.          
007900 01  WS-FIRST-PROGRAM-R REDEFINES WS-FIRST-PROGRAM.                       
008000     05  WS-FIRST-PROGRAM-CHAR   PIC X OCCURS 12 TIMES.                   
008100                                                                          
008200 PROCEDURE DIVISION.                                                      
008300                                                                          
008400 0000-MAINLINE.                                                           
008500     ACCEPT WS-TODAY-DATE FROM DATE.                                      
008600     DISPLAY 'TTGEN-COB     TIMETABLE BATCH SUITE STARTING'.              
008700     DISPLAY 'TTGEN-COB     RUN DATE           = ' WS-TODAY-DATE.         
008800     DISPLAY 'TTGEN-COB     PIPELINE           = '                        
008900             WS-PIPELINE-NAME.                                            
009000     DISPLAY 'TTGEN-COB     STEPS IN PIPELINE   = '                       
009100             WS-STEP-COUNT.                                               
009200     DISPLAY 'TTGEN-COB     HANDING OFF TO      = '                       
009300             WS-FIRST-PROGRAM.                                            
009400     ADD 5 TO WS-BANNER-LINES.                                            
009500     DISPLAY 'TTGEN-COB     LINES WRITTEN       = '                       
009600             WS-BANNER-LINES.                                             
009700     CHAIN 'SALALOAD.EXE'.                                                
                                                                                
