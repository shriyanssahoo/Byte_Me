000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     TTSKED-COB.                                              
000400 AUTHOR.         K S MURTHY.                                              
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   15/04/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : K S MURTHY                                          
001400*    PURPOSE        : BUILDS THE WEEKLY SECTION GRIDS FOR EACH            
001500*    SEMESTER/PERIOD, DERIVES THE LECTURE/TUTORIAL/PRACTICAL              
001600*    SESSION COUNTS FOR EVERY COURSE AND PLACES EACH SESSION              
001700*    INTO A FREE DAY/SLOT AGAINST THE SECTION, FACULTY AND ROOM           
001800*    GRIDS, WRITING THE RESULTING CELLS TO THE GRID WORK FILE             
001900*    FOR THE REPORT PROGRAMS THAT FOLLOW.                                 
002000*    REV      DATE          DESCRIPTION                                   
002100*    1.0      15/04/1988    INITIAL RELEASE                               
002200*================================================================         
002300*    CHANGE LOG                                                           
002400*----------------------------------------------------------------         
002500*    DATE        BY    REQ NO   DESCRIPTION                               
002600*    15/04/1988  KSM   TT-0040  INITIAL RELEASE.                  CR0001  
002700*    02/11/1988  KSM   TT-0059  ODD PRACTICAL HOUR COUNT NOW      CR0002  
002800*    ROUNDED UP WITH A WARNING RATHER THAN TRUNCATED.                     
002900*    19/05/1989  RF    TT-0071  LUNCH SLOT NOW KEYED OFF THE      CR0003  
003000*    SEMESTER PER THE TIMETABLE COMMITTEE'S STAGGERED LUNCH               
003100*    SCHEME INSTEAD OF A SINGLE FIXED SLOT FOR ALL SEMESTERS.             
003200*    14/02/1990  RF    TT-0088  FACULTY GRIDS SPLIT INTO A        CR0004  
003300*    PRE-MIDSEM SET AND A POST-MIDSEM SET SO THE SAME                     
003400*    INSTRUCTOR CAN CARRY DIFFERENT LOADS EACH HALF.                      
003500*    21/08/1991  AD    TT-0117  BREAK SLOT INSERTED AFTER A       CR0005  
003600*    SESSION THAT DOES NOT END AT THE LUNCH BOUNDARY OR THE               
003700*    LAST SLOT OF THE DAY.                                                
003800*    09/03/1993  AD    TT-0141  SAME-DAY REPEAT OF A COURSE'S     CR0006  
003900*    SESSION KEY WITHIN ONE SECTION IS NOW REJECTED SO A                  
004000*    COURSE CANNOT LAND TWICE ON ONE DAY.                                 
004100*    17/09/1994  PI    TT-0161  THREE-SLOT GAP NOW ENFORCED       CR0007  
004200*    BEFORE A FACULTY MEMBER'S NEXT SESSION ON THE SAME DAY.              
004300*    08/01/1996  PI    TT-0180  ELECTIVE PSEUDO-COURSES THAT      CR0008  
004400*    CANNOT BE PLACED IN THE PRE-MIDSEM PASS ARE NOW CARRIED              
004500*    FORWARD TO THE POST-MIDSEM PASS OF THE SAME SEMESTER.                
004600*    11/01/1999  SK    TT-0208  YEAR-2000 DATE WINDOWING          CR0009  
004700*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
004800*    04/06/2001  SK    TT-0231  ASSIGN CLAUSES MOVED OFF BARE     CR0010  
004900*    DEVICE NAMES TO THE LOGICAL WORK FILE NAMES PER SITE                 
005000*    STANDARDS.                                                           
005100*    23/11/2004  MR    TT-0263  SEMESTER 7 POST-MIDSEM GRID IS    CR0011  
005200*    NOW CLONED FROM ITS PRE-MIDSEM GRID RATHER THAN LEFT                 
005300*    EMPTY, PER THE REVISED SEVENTH-SEMESTER CALENDAR.                    
005400*    12/05/2008  MR    TT-0291  SECTION, FACULTY AND ROOM         CR0012  
005500*    TABLE CAPACITIES RAISED AFTER THE DSAI PROGRAMME INTAKE              
005600*    EXPANSION.                                                           
005700*    14/11/2013  NV    TT-0334  COSMETIC: DISPLAY TEXT ALIGNED    CR0013  
005800*    WITH THE EXAM SIDE'S LOADER PROGRAMS.                                
005900*----------------------------------------------------------------         
006000                                                                          
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
006400 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
006800             OFF STATUS IS WS-NORMAL-SWITCH.                              
006900                                                                          
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT CRSEPRE   ASSIGN TO DISK                                      
007300             VALUE OF FILE-ID 'CRSEPRE.DAT'                               
007400             ORGANIZATION LINE SEQUENTIAL                                 
007500             FILE STATUS IS STATUS-PRE.                                   
007600                                                                          
007700     SELECT CRSEPOST  ASSIGN TO DISK                                      
007800             VALUE OF FILE-ID 'CRSEPOST.DAT'                              
007900             ORGANIZATION LINE SEQUENTIAL                                 
008000             FILE STATUS IS STATUS-PST.                                   
008100                                                                          
008200     SELECT SALAWORK  ASSIGN TO DISK                                      
008300             VALUE OF FILE-ID 'SALAWORK.DAT'                              
008400             ORGANIZATION LINE SEQUENTIAL                                 
008500             FILE STATUS IS STATUS-SAL.                                   
008600                                                                          
008700     SELECT GRDWORK   ASSIGN TO DISK                                      
008800             VALUE OF FILE-ID 'GRDWORK.DAT'                               
008900             ORGANIZATION LINE SEQUENTIAL                                 
009000             FILE STATUS IS STATUS-GRD.                                   
009100                                                                          
009200 DATA DIVISION.                                                           
009300 FILE SECTION.                                                            
009400 FD  CRSEPRE                                                              
009500     LABEL RECORD STANDARD                                                
009600     RECORD CONTAINS 200 CHARACTERS.                                      
009700 01  REG-CRSEPRE.                                                         
009800     05  PX-COURSE-CODE          PIC X(12).                               
009900     05  PX-COURSE-NAME          PIC X(40).                               
010000     05  PX-SEMESTER             PIC 9(01).                               
010100     05  PX-DEPARTMENT           PIC X(08).                               
010200     05  PX-LTPSC                PIC X(12).                               
010300     05  PX-CREDITS              PIC 9(02).                               
010400     05  PX-INSTRUCTORS          PIC X(60).                               
010500     05  PX-REG-STUDENTS         PIC 9(04).                               
010600     05  PX-ELECTIVE-FLAG        PIC X(01).                               
010700     05  PX-HALF-SEM-FLAG        PIC X(01).                               
010800     05  PX-COMBINED-FLAG        PIC X(01).                               
010900     05  PX-PRE-POST-PREF        PIC X(12).                               
011000     05  PX-BASKET-CODE          PIC X(08).                               
011100     05  PX-L                    PIC 9(02).                               
011200     05  PX-T                    PIC 9(02).                               
011300     05  PX-P                    PIC 9(02).                               
011400     05  PX-IS-PSEUDO            PIC X(01).                               
011500     05  PX-PARENT-PSEUDO-NAME   PIC X(20).                               
011600     05  FILLER                  PIC X(11).                               
011700                                                                          
011800 FD  CRSEPOST                                                             
011900     LABEL RECORD STANDARD                                                
012000     RECORD CONTAINS 200 CHARACTERS.                                      
012100 01  REG-CRSEPOST.                                                        
012200     05  PY-COURSE-CODE          PIC X(12).                               
012300     05  PY-COURSE-NAME          PIC X(40).                               
012400     05  PY-SEMESTER             PIC 9(01).                               
012500     05  PY-DEPARTMENT           PIC X(08).                               
012600     05  PY-LTPSC                PIC X(12).                               
012700     05  PY-CREDITS              PIC 9(02).                               
012800     05  PY-INSTRUCTORS          PIC X(60).                               
012900     05  PY-REG-STUDENTS         PIC 9(04).                               
013000     05  PY-ELECTIVE-FLAG        PIC X(01).                               
013100     05  PY-HALF-SEM-FLAG        PIC X(01).                               
013200     05  PY-COMBINED-FLAG        PIC X(01).                               
013300     05  PY-PRE-POST-PREF        PIC X(12).                               
013400     05  PY-BASKET-CODE          PIC X(08).                               
013500     05  PY-L                    PIC 9(02).                               
013600     05  PY-T                    PIC 9(02).                               
013700     05  PY-P                    PIC 9(02).                               
013800     05  PY-IS-PSEUDO            PIC X(01).                               
013900     05  PY-PARENT-PSEUDO-NAME   PIC X(20).                               
014000     05  FILLER                  PIC X(11).                               
014100                                                                          
014200 FD  SALAWORK                                                             
014300     LABEL RECORD STANDARD                                                
014400     RECORD CONTAINS 61 CHARACTERS.                                       
014500 01  REG-SALAWORK.                                                        
014600     05  SW-ROOM-ID              PIC X(08).                               
014700     05  SW-CAPACITY             PIC 9(04).                               
014800     05  SW-ROOM-TYPE             PIC X(10).                              
014900     05  SW-FLOOR                PIC S9(01).                              
015000     05  SW-FACILITIES           PIC X(30).                               
015100     05  FILLER                  PIC X(07).                               
015200                                                                          
015300 FD  GRDWORK                                                              
015400     LABEL RECORD STANDARD                                                
015500     RECORD CONTAINS 180 CHARACTERS.                                      
015600 01  REG-GRDWORK.                                                         
015700     05  GW-SECTION-ID           PIC X(20).                               
015800     05  GW-DAY                  PIC 9(01).                               
015900     05  GW-SLOT                 PIC 9(02).                               
016000     05  GW-COURSE-CODE          PIC X(12).                               
016100     05  GW-COURSE-NAME          PIC X(40).                               
016200     05  GW-SESSION-TYPE         PIC X(09).                               
016300     05  GW-INSTRUCTORS          PIC X(60).                               
016400     05  GW-ROOM-IDS             PIC X(20).                               
016500     05  FILLER                  PIC X(16).                               
016600                                                                          
016700 WORKING-STORAGE SECTION.                                                 
016800 01  STATUS-PRE                  PIC X(02) VALUE SPACES.                  
016900     88  PRE-OK                  VALUE '00'.                              
017000     88  PRE-EOF                 VALUE '10'.                              
017100 01  STATUS-PST                  PIC X(02) VALUE SPACES.                  
017200     88  PST-OK                  VALUE '00'.                              
017300     88  PST-EOF                 VALUE '10'.                              
017400 01  STATUS-SAL                  PIC X(02) VALUE SPACES.                  
017500     88  SAL-OK                  VALUE '00'.                              
017600     88  SAL-EOF                 VALUE '10'.                              
017700 01  STATUS-GRD                  PIC X(02) VALUE SPACES.                  
017800     88  GRD-OK                  VALUE '00'.                              
017900                                                                          
018000 01  WS-RERUN-SWITCH             PIC X VALUE 'N'.                         
018100 01  WS-NORMAL-SWITCH            PIC X VALUE 'Y'.                         
018200                                                                          
018300 01  WS-COUNTERS.                                                         
018400     05  WS-SESS-PLACED          PIC 9(05) COMP VALUE ZERO.               
018500     05  WS-SESS-OVERFLOW        PIC 9(05) COMP VALUE ZERO.               
018600     05  WS-SESS-FAILED          PIC 9(05) COMP VALUE ZERO.               
018700     05  WS-CELLS-WRITTEN        PIC 9(06) COMP VALUE ZERO.               
018800     05  WS-ROOM-COUNT           PIC 9(02) COMP VALUE ZERO.               
018900     05  WS-SECTION-COUNT        PIC 9(02) COMP VALUE ZERO.               
019000     05  WS-PRE-COUNT            PIC 9(03) COMP VALUE ZERO.               
019100     05  WS-POST-COUNT           PIC 9(03) COMP VALUE ZERO.               
019200     05  WS-OVERFLOW-COUNT       PIC 9(03) COMP VALUE ZERO.               
019300     05  WS-GRID-COUNT           PIC 9(03) COMP VALUE ZERO.               
019400                                                                          
019500*    ROOM TABLE LOADED ONCE FROM SALAWORK.DAT.  GRID-IX-PRE AND           
019600*    GRID-IX-POST ARE THE ROOM'S TWO ENTRIES IN WS-GRID-TAB.              
019700 01  WS-ROOM-TAB.                                                         
019800     05  WS-RM-ENTRY OCCURS 40 TIMES.                                     
019900         10  WS-RM-ID            PIC X(08).                               
020000         10  WS-RM-CAPACITY      PIC 9(04) COMP.                          
020100         10  WS-RM-TYPE          PIC X(10).                               
020200         10  WS-RM-GRIDIX-PRE    PIC 9(03) COMP.                          
020300         10  WS-RM-GRIDIX-PST    PIC 9(03) COMP.                          
020400                                                                          
020500*    SECTION TABLE - ONE ENTRY PER SEMESTER/PERIOD/SECTION                
020600*    TIMETABLE.  SEMESTER 7 POST ENTRIES ARE APPENDED BY THE              
020700*    CLONE PARAGRAPH AFTER THE SEMESTER 7 PRE PASS.                       
020800 01  WS-SECTION-TAB.                                                      
020900     05  WS-SC-ENTRY OCCURS 40 TIMES.                                     
021000         10  WS-SC-ID            PIC X(20).                               
021100         10  WS-SC-DEPT          PIC X(08).                               
021200         10  WS-SC-SEM           PIC 9(01).                               
021300         10  WS-SC-PERIOD        PIC X(04).                               
021400         10  WS-SC-GRIDIX        PIC 9(03) COMP.                          
021500                                                                          
021600*    FACULTY TABLE - BUILT ON FIRST SIGHT OF AN INSTRUCTOR                
021700*    DURING A PRE OR POST PASS (LOOKUP-OR-INSERT, SAME IDIOM              
021800*    AS THE BUNDLER'S BASKET TABLE).  AN INSTRUCTOR SEEN IN               
021900*    BOTH PASSES OWNS TWO GRIDS, ONE PER PERIOD.                          
022000 01  WS-FACULTY-TAB.                                                      
022100     05  WS-FACULTY-COUNT        PIC 9(02) COMP VALUE ZERO.               
022200     05  WS-FC-ENTRY OCCURS 40 TIMES.                                     
022300         10  WS-FC-NAME          PIC X(20).                               
022400         10  WS-FC-GRIDIX-PRE    PIC 9(03) COMP.                          
022500         10  WS-FC-GRIDIX-PST    PIC 9(03) COMP.                          
022600                                                                          
022700*    UNIFIED GRID TABLE.  EVERY SECTION, FACULTY-PRE,                     
022800*    FACULTY-POST, ROOM-PRE AND ROOM-POST TIMETABLE IS ONE                
022900*    ENTRY HERE SO THE BOOKING PARAGRAPHS BELOW CAN WORK                  
023000*    AGAINST ANY OF THEM THROUGH A SINGLE SUBSCRIPT.                      
023100 01  WS-GRID-TAB.                                                         
023200     05  WS-GR-ENTRY OCCURS 200 TIMES.                                    
023300         10  WS-GR-OWNER-TYPE    PIC X(01).                               
023400         10  WS-GR-OWNER-KEY     PIC X(20).                               
023500         10  WS-GR-CELL OCCURS 5 TIMES.                                   
023600             15  WS-GR-SLOT OCCURS 54 TIMES                               
023700                                  PIC X(08).                              
023800         10  WS-GR-DAYKEY-COUNT OCCURS 5 TIMES                            
023900                                  PIC 9(02) COMP.                         
024000         10  WS-GR-DAYKEY OCCURS 5 TIMES.                                 
024100             15  WS-GR-DAYKEY-ENTRY OCCURS 10 TIMES                       
024200                                  PIC X(12).                              
024300                                                                          
024400*    OVERFLOW TABLE - ELECTIVE PSEUDO-COURSES THAT COULD NOT              
024500*    BE FULLY PLACED IN A SEMESTER'S PRE PASS, CARRIED INTO               
024600*    THAT SEMESTER'S POST PASS.                                           
024700 01  WS-OVERFLOW-TAB.                                                     
024800     05  WS-OV-ENTRY OCCURS 50 TIMES.                                     
024900         10  WS-OV-CODE          PIC X(12).                               
025000         10  WS-OV-NAME          PIC X(40).                               
025100         10  WS-OV-SEM           PIC 9(01).                               
025200         10  WS-OV-DEPT          PIC X(08).                               
025300         10  WS-OV-LTPSC         PIC X(12).                               
025400         10  WS-OV-INSTRUCTORS   PIC X(60).                               
025500         10  WS-OV-L             PIC 9(02).                               
025600         10  WS-OV-T             PIC 9(02).                               
025700         10  WS-OV-P             PIC 9(02).                               
025800         10  WS-OV-IS-PSEUDO     PIC X(01).                               
025900                                                                          
026000*    WORK AREA FOR THE COURSE ROW CURRENTLY BEING SCHEDULED.              
026100 01  WS-CRS-ROW.                                                          
026200     05  WS-CRS-CODE             PIC X(12).                               
026300     05  WS-CRS-NAME             PIC X(40).                               
026400     05  WS-CRS-SEM              PIC 9(01).                               
026500     05  WS-CRS-DEPT             PIC X(08).                               
026600     05  WS-CRS-INSTRUCTORS      PIC X(60).                               
026700     05  WS-CRS-L                PIC 9(02).                               
026800     05  WS-CRS-T                PIC 9(02).                               
026900     05  WS-CRS-P                PIC 9(02).                               
027000     05  WS-CRS-IS-PSEUDO        PIC X(01).                               
027100     05  WS-CRS-LECT-SESS        PIC 9(02) COMP.                          
027200     05  WS-CRS-TUT-SESS         PIC 9(02) COMP.                          
027300     05  WS-CRS-PRAC-SESS        PIC 9(02) COMP.                          
027400 01  WS-CRS-INSTR1               PIC X(20) VALUE SPACES.                  
027500                                                                          
027600*    CURRENT PASS CONTROL.                                                
027700 01  WS-CUR-SEM                  PIC 9(01) VALUE ZERO.                    
027800 01  WS-CUR-SEM-EDIT REDEFINES WS-CUR-SEM PIC 9.                          
027900 01  WS-CUR-PERIOD               PIC X(04) VALUE SPACES.                  
028000                                                                          
028100*    PLACEMENT REQUEST/RESULT WORK AREA.                                  
028200 01  WS-PLC-AREA.                                                         
028300     05  WS-PLC-SESSION-TYPE     PIC X(09).                               
028400     05  WS-PLC-SESSION-KEY      PIC X(12).                               
028500     05  WS-PLC-DURATION         PIC 9(02) COMP.                          
028600     05  WS-PLC-ROOM-KIND        PIC X(10).                               
028700     05  WS-PLC-PLACED           PIC X(01).                               
028800 77  WS-SECT-SCAN-IX             PIC 9(02) COMP VALUE ZERO.               
028900 77  WS-TRY-DAY                  PIC 9(01) COMP VALUE ZERO.               
029000 01  WS-TRY-SLOT                 PIC 9(02) COMP VALUE ZERO.               
029100 01  WS-SESS-IX                  PIC 9(02) COMP VALUE ZERO.               
029200 01  WS-SESS-LIMIT               PIC 9(02) COMP VALUE ZERO.               
029300                                                                          
029400*    SCRATCH SUBSCRIPTS AND FLAGS USED BY THE GRID-ENGINE                 
029500*    PARAGRAPHS (0500 SERIES).                                            
029600 01  WS-CHECK-GRIDIX              PIC 9(03) COMP VALUE ZERO.              
029700 01  WS-SCAN-IX-F                 PIC 9(02) COMP VALUE ZERO.              
029800 01  WS-INIT-DAY-IX               PIC 9(01) COMP VALUE ZERO.              
029900 01  WS-INIT-SLOT-IX              PIC 9(02) COMP VALUE ZERO.              
030000 01  WS-SECT-GRIDIX              PIC 9(03) COMP VALUE ZERO.               
030100 01  WS-FAC-GRIDIX                PIC 9(03) COMP VALUE ZERO.              
030200 01  WS-ROOM-GRIDIX               PIC 9(03) COMP VALUE ZERO.              
030300 01  WS-CHOSEN-ROOM-IX            PIC 9(02) COMP VALUE ZERO.              
030400 01  WS-FREE-FLAG                PIC X(01) VALUE 'N'.                     
030500 01  WS-GE-DAY                   PIC 9(01) COMP VALUE ZERO.               
030600 01  WS-GE-SLOT                  PIC 9(02) COMP VALUE ZERO.               
030700 01  WS-GE-DUR                   PIC 9(02) COMP VALUE ZERO.               
030800 01  WS-GE-CLASS                 PIC X(08) VALUE SPACES.                  
030900 01  WS-GE-SCAN-SLOT             PIC 9(02) COMP VALUE ZERO.               
031000 01  WS-GE-LAST-SLOT             PIC 9(02) COMP VALUE ZERO.               
031100 01  WS-GE-KEY-FOUND             PIC X(01) VALUE 'N'.                     
031200 01  WS-GE-DAYKEY-IX             PIC 9(02) COMP VALUE ZERO.               
031300 01  WS-LUNCH-START               PIC 9(02) COMP VALUE ZERO.              
031400 01  WS-BUILD-ID                 PIC X(20) VALUE SPACES.                  
031500 01  WS-SEM-DISPLAY1             PIC 9(01) VALUE ZERO.                    
031600 01  WS-GE-CLASS-R REDEFINES WS-GE-CLASS.                                 
031700     05  WS-GE-CLASS-CHAR        PIC X OCCURS 8 TIMES.                    
031800 01  WS-CLONE-IX                 PIC 9(02) COMP VALUE ZERO.               
031900 01  WS-CLONE-BASE                PIC 9(02) COMP VALUE ZERO.              
032000 01  WS-INSTR-SCAN-IX             PIC 9(02) COMP VALUE ZERO.              
032100                                                                          
032200 01  WS-TODAY-DATE.                                                       
032300     05  WS-TODAY-YY             PIC 9(02).                               
032400     05  WS-TODAY-MMDD           PIC 9(04).                               
032500 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
032600                                                                          
032700 PROCEDURE DIVISION.                                                      
032800                                                                          
032900 0000-MAINLINE.                                                           
033000     PERFORM 0050-OPEN-FILES                                              
033100     PERFORM 0060-LOAD-ROOMS THRU 0060-EXIT                               
033200         UNTIL SAL-EOF                                                    
033300     PERFORM 0070-BUILD-SECTIONS THRU 0070-EXIT                           
033400     PERFORM 0061-LOAD-PRE-COURSES THRU 0061-EXIT                         
033500         UNTIL PRE-EOF                                                    
033600     PERFORM 0062-LOAD-POST-COURSES THRU 0062-EXIT                        
033700         UNTIL PST-EOF                                                    
033800     MOVE 1 TO WS-CUR-SEM                                                 
033900     PERFORM 0100-SCHEDULE-SEMESTER THRU 0100-EXIT                        
034000     MOVE 3 TO WS-CUR-SEM                                                 
034100     PERFORM 0100-SCHEDULE-SEMESTER THRU 0100-EXIT                        
034200     MOVE 5 TO WS-CUR-SEM                                                 
034300     PERFORM 0100-SCHEDULE-SEMESTER THRU 0100-EXIT                        
034400     PERFORM 0130-SCHEDULE-SEM7 THRU 0130-EXIT                            
034500     PERFORM 0180-CLOSE-FILES                                             
034600     DISPLAY 'TTSKED-COB    SESSIONS PLACED      = '                      
034700             WS-SESS-PLACED                                               
034800     DISPLAY 'TTSKED-COB    SESSIONS OVERFLOWED  = '                      
034900             WS-SESS-OVERFLOW                                             
035000     DISPLAY 'TTSKED-COB    SESSIONS FAILED      = '                      
035100             WS-SESS-FAILED                                               
035200     DISPLAY 'TTSKED-COB    GRID CELLS WRITTEN   = '                      
035300             WS-CELLS-WRITTEN                                             
035400     CHAIN 'TTVALID.EXE'.                                                 
035500                                                                          
035600 0050-OPEN-FILES.                                                         
035700     OPEN INPUT CRSEPRE.                                                  
035800     IF NOT PRE-OK                                                        
035900         DISPLAY 'TTSKED-COB    CANNOT OPEN CRSEPRE FILE'                 
036000         STOP RUN.                                                        
036100     OPEN INPUT CRSEPOST.                                                 
036200     IF NOT PST-OK                                                        
036300         DISPLAY 'TTSKED-COB    CANNOT OPEN CRSEPOST FILE'                
036400         CLOSE CRSEPRE                                                    
036500         STOP RUN.                                                        
036600     OPEN INPUT SALAWORK.                                                 
036700     IF NOT SAL-OK                                                        
036800         DISPLAY 'TTSKED-COB    CANNOT OPEN SALAWORK FILE'                
036900         CLOSE CRSEPRE CRSEPOST                                           
037000         STOP RUN.                                                        
037100     OPEN OUTPUT GRDWORK.                                                 
037200     IF NOT GRD-OK                                                        
037300         DISPLAY 'TTSKED-COB    CANNOT OPEN GRDWORK FILE'                 
037400         CLOSE CRSEPRE CRSEPOST SALAWORK                                  
037500         STOP RUN.                                                        
037600     READ SALAWORK                                                        
037700         AT END SET SAL-EOF TO TRUE.                                      
037800     READ CRSEPRE                                                         
037900         AT END SET PRE-EOF TO TRUE.                                      
038000     READ CRSEPOST                                                        
038100         AT END SET PST-EOF TO TRUE.                                      
038200                                                                          
038300*    LOAD THE ROOM MASTER AND OPEN ITS TWO GRID                           
038400*    ENTRIES (PRE-MIDSEM AND POST-MIDSEM) IN WS-GRID-TAB.                 
038500 0060-LOAD-ROOMS.                                                         
038600     ADD 1 TO WS-ROOM-COUNT                                               
038700     IF WS-ROOM-COUNT > 40                                                
038800         DISPLAY 'TTSKED-COB    ROOM TABLE FULL - ROW SKIPPED'            
038900         SUBTRACT 1 FROM WS-ROOM-COUNT                                    
039000         GO TO 0060-NEXT-ROOM.                                            
039100     MOVE SW-ROOM-ID  TO WS-RM-ID (WS-ROOM-COUNT)                         
039200     MOVE SW-CAPACITY TO WS-RM-CAPACITY (WS-ROOM-COUNT)                   
039300     MOVE SW-ROOM-TYPE TO WS-RM-TYPE (WS-ROOM-COUNT)                      
039400     MOVE SW-ROOM-ID TO WS-BUILD-ID                                       
039500     ADD 1 TO WS-GRID-COUNT                                               
039600     MOVE WS-GRID-COUNT TO WS-RM-GRIDIX-PRE (WS-ROOM-COUNT)               
039700     PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT                          
039800     ADD 1 TO WS-GRID-COUNT                                               
039900     MOVE WS-GRID-COUNT TO WS-RM-GRIDIX-PST (WS-ROOM-COUNT)               
040000     PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT.                         
040100 0060-NEXT-ROOM.                                                          
040200     READ SALAWORK                                                        
040300         AT END SET SAL-EOF TO TRUE.                                      
040400 0060-EXIT.                                                               
040500     EXIT.                                                                
040600                                                                          
040700*    INITIALISES THE GRID ENTRY AT WS-GRID-COUNT FROM                     
040800*    WS-BUILD-ID AND THE OWNER-TYPE LEFT IN WS-GR-OWNER-TYPE              
040900*    BY THE CALLER, CLEARING ALL 270 CELLS TO SPACES.                     
041000 0065-INIT-GRID-ENTRY.                                                    
041100     IF WS-GRID-COUNT > 200                                               
041200         DISPLAY 'TTSKED-COB    GRID TABLE FULL'                          
041300         STOP RUN.                                                        
041400     MOVE WS-BUILD-ID TO WS-GR-OWNER-KEY (WS-GRID-COUNT)                  
041500     PERFORM 0066-CLEAR-GRID-DAY THRU 0066-EXIT                           
041600         VARYING WS-INIT-DAY-IX FROM 1 BY 1                               
041700         UNTIL WS-INIT-DAY-IX > 5.                                        
041800 0065-EXIT.                                                               
041900     EXIT.                                                                
042000                                                                          
042100 0066-CLEAR-GRID-DAY.                                                     
042200     MOVE ZERO TO WS-GR-DAYKEY-COUNT (WS-GRID-COUNT                       
042300             WS-INIT-DAY-IX)                                              
042400     PERFORM 0067-CLEAR-GRID-SLOT THRU 0067-EXIT                          
042500         VARYING WS-INIT-SLOT-IX FROM 1 BY 1                              
042600         UNTIL WS-INIT-SLOT-IX > 54.                                      
042700 0066-EXIT.                                                               
042800     EXIT.                                                                
042900                                                                          
043000 0067-CLEAR-GRID-SLOT.                                                    
043100     MOVE SPACES TO WS-GR-SLOT (WS-GRID-COUNT WS-INIT-DAY-IX              
043200             WS-INIT-SLOT-IX).                                            
043300 0067-EXIT.                                                               
043400     EXIT.                                                                
043500                                                                          
043600*    BUILDS THE 24 SEMESTER 1/3/5 PRE AND POST SECTION                    
043700*    TIMETABLES (CSE-A, CSE-B, DSAI, ECE EACH), PLUS THE 4                
043800*    SEMESTER 7 PRE TIMETABLES.  THE 4 SEMESTER 7 POST                    
043900*    TIMETABLES ARE APPENDED LATER BY 0140-CLONE-SEM7-TO-POST.            
044000 0070-BUILD-SECTIONS.                                                     
044100     MOVE 1 TO WS-CUR-SEM                                                 
044200     PERFORM 0072-BUILD-ONE-SEM-BOTH THRU 0072-EXIT                       
044300     MOVE 3 TO WS-CUR-SEM                                                 
044400     PERFORM 0072-BUILD-ONE-SEM-BOTH THRU 0072-EXIT                       
044500     MOVE 5 TO WS-CUR-SEM                                                 
044600     PERFORM 0072-BUILD-ONE-SEM-BOTH THRU 0072-EXIT                       
044700     MOVE 7 TO WS-CUR-SEM                                                 
044800     MOVE 'PRE ' TO WS-CUR-PERIOD                                         
044900     PERFORM 0074-BUILD-ONE-PERIOD THRU 0074-EXIT.                        
045000 0070-EXIT.                                                               
045100     EXIT.                                                                
045200                                                                          
045300 0072-BUILD-ONE-SEM-BOTH.                                                 
045400     MOVE 'PRE ' TO WS-CUR-PERIOD                                         
045500     PERFORM 0074-BUILD-ONE-PERIOD THRU 0074-EXIT                         
045600     MOVE 'POST' TO WS-CUR-PERIOD                                         
045700     PERFORM 0074-BUILD-ONE-PERIOD THRU 0074-EXIT.                        
045800 0072-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100 0074-BUILD-ONE-PERIOD.                                                   
046200     MOVE WS-CUR-SEM TO WS-SEM-DISPLAY1                                   
046300     STRING 'CSE-Sem' DELIMITED SIZE                                      
046400             WS-SEM-DISPLAY1 DELIMITED SIZE                               
046500             '-' DELIMITED SIZE                                           
046600             WS-CUR-PERIOD DELIMITED SPACE                                
046700             '-A' DELIMITED SIZE                                          
046800             INTO WS-BUILD-ID                                             
046900     MOVE 'CSE     ' TO WS-CRS-DEPT                                       
047000     PERFORM 0076-ADD-SECTION THRU 0076-EXIT                              
047100     STRING 'CSE-Sem' DELIMITED SIZE                                      
047200             WS-SEM-DISPLAY1 DELIMITED SIZE                               
047300             '-' DELIMITED SIZE                                           
047400             WS-CUR-PERIOD DELIMITED SPACE                                
047500             '-B' DELIMITED SIZE                                          
047600             INTO WS-BUILD-ID                                             
047700     PERFORM 0076-ADD-SECTION THRU 0076-EXIT                              
047800     STRING 'DSAI-Sem' DELIMITED SIZE                                     
047900             WS-SEM-DISPLAY1 DELIMITED SIZE                               
048000             '-' DELIMITED SIZE                                           
048100             WS-CUR-PERIOD DELIMITED SPACE                                
048200             INTO WS-BUILD-ID                                             
048300     MOVE 'DSAI    ' TO WS-CRS-DEPT                                       
048400     PERFORM 0076-ADD-SECTION THRU 0076-EXIT                              
048500     STRING 'ECE-Sem' DELIMITED SIZE                                      
048600             WS-SEM-DISPLAY1 DELIMITED SIZE                               
048700             '-' DELIMITED SIZE                                           
048800             WS-CUR-PERIOD DELIMITED SPACE                                
048900             INTO WS-BUILD-ID                                             
049000     MOVE 'ECE     ' TO WS-CRS-DEPT                                       
049100     PERFORM 0076-ADD-SECTION THRU 0076-EXIT.                             
049200 0074-EXIT.                                                               
049300     EXIT.                                                                
049400                                                                          
049500*    ADDS ONE SECTION ENTRY (ID IN WS-BUILD-ID, DEPARTMENT IN             
049600*    WS-CRS-DEPT, SEMESTER/PERIOD IN WS-CUR-SEM/WS-CUR-PERIOD),           
049700*    OPENS ITS GRID AND PRE-MARKS THE SEMESTER'S LUNCH SLOTS.             
049800 0076-ADD-SECTION.                                                        
049900     ADD 1 TO WS-SECTION-COUNT                                            
050000     IF WS-SECTION-COUNT > 40                                             
050100         DISPLAY 'TTSKED-COB    SECTION TABLE FULL'                       
050200         STOP RUN.                                                        
050300     MOVE WS-BUILD-ID  TO WS-SC-ID (WS-SECTION-COUNT)                     
050400     MOVE WS-CRS-DEPT  TO WS-SC-DEPT (WS-SECTION-COUNT)                   
050500     MOVE WS-CUR-SEM   TO WS-SC-SEM (WS-SECTION-COUNT)                    
050600     MOVE WS-CUR-PERIOD TO WS-SC-PERIOD (WS-SECTION-COUNT)                
050700     MOVE 'S' TO WS-GR-OWNER-TYPE (WS-GRID-COUNT + 1)                     
050800     ADD 1 TO WS-GRID-COUNT                                               
050900     MOVE WS-GRID-COUNT TO WS-SC-GRIDIX (WS-SECTION-COUNT)                
051000     PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT                          
051100     MOVE WS-GRID-COUNT TO WS-SECT-GRIDIX                                 
051200     PERFORM 0500-MARK-LUNCH THRU 0500-EXIT.                              
051300 0076-EXIT.                                                               
051400     EXIT.                                                                
051500                                                                          
051600*    PRE-MARKS THE THREE LUNCH SLOTS OF EVERY DAY ON THE                  
051700*    SECTION GRID AT WS-SECT-GRIDIX.  SLOT KEYED BY SEMESTER:             
051800*    SEM 1 AND 7 AT 12:30, SEM 3 AT 13:00, SEM 5 AT 13:30, ANY            
051900*    OTHER SEMESTER DEFAULTS TO 13:00.                                    
052000 0500-MARK-LUNCH.                                                         
052100     IF WS-CUR-SEM = 1                                                    
052200         MOVE 21 TO WS-LUNCH-START                                        
052300     ELSE                                                                 
052400         IF WS-CUR-SEM = 7                                                
052500             MOVE 21 TO WS-LUNCH-START                                    
052600         ELSE                                                             
052700             IF WS-CUR-SEM = 3                                            
052800                 MOVE 24 TO WS-LUNCH-START                                
052900             ELSE                                                         
053000                 IF WS-CUR-SEM = 5                                        
053100                     MOVE 27 TO WS-LUNCH-START                            
053200                 ELSE                                                     
053300                     MOVE 24 TO WS-LUNCH-START.                           
053400     PERFORM 0505-MARK-LUNCH-DAY THRU 0505-EXIT                           
053500         VARYING WS-GE-DAY FROM 1 BY 1 UNTIL WS-GE-DAY > 5.               
053600 0500-EXIT.                                                               
053700     EXIT.                                                                
053800                                                                          
053900 0505-MARK-LUNCH-DAY.                                                     
054000     MOVE WS-LUNCH-START TO WS-GE-SLOT                                    
054100     PERFORM 0506-MARK-LUNCH-SLOT THRU 0506-EXIT                          
054200     ADD 1 TO WS-GE-SLOT                                                  
054300     PERFORM 0506-MARK-LUNCH-SLOT THRU 0506-EXIT                          
054400     ADD 1 TO WS-GE-SLOT                                                  
054500     PERFORM 0506-MARK-LUNCH-SLOT THRU 0506-EXIT.                         
054600 0505-EXIT.                                                               
054700     EXIT.                                                                
054800                                                                          
054900 0506-MARK-LUNCH-SLOT.                                                    
055000     MOVE 'LUNCH   ' TO WS-GR-SLOT (WS-SECT-GRIDIX WS-GE-DAY              
055100             WS-GE-SLOT)                                                  
055200     MOVE WS-SC-ID (WS-SECTION-COUNT) TO GW-SECTION-ID                    
055300     MOVE WS-GE-DAY TO GW-DAY                                             
055400     MOVE WS-GE-SLOT TO GW-SLOT                                           
055500     MOVE SPACES TO GW-COURSE-CODE                                        
055600     MOVE 'LUNCH BREAK' TO GW-COURSE-NAME                                 
055700     MOVE 'lunch    ' TO GW-SESSION-TYPE                                  
055800     MOVE SPACES TO GW-INSTRUCTORS                                        
055900     MOVE SPACES TO GW-ROOM-IDS                                           
056000     WRITE REG-GRDWORK                                                    
056100     ADD 1 TO WS-CELLS-WRITTEN.                                           
056200 0506-EXIT.                                                               
056300     EXIT.                                                                
056400                                                                          
056500*    WORK ROWS - LOAD THE FULL PRE-MIDSEM AND POST-MIDSEM                 
056600*    COURSE LISTS INTO MEMORY SO EACH SEMESTER'S PASS CAN                 
056700*    SCAN THEM WITHOUT REOPENING THE SOURCE FILES.                        
056800 01  WS-PRE-TAB.                                                          
056900     05  WS-PR-ENTRY OCCURS 300 TIMES.                                    
057000         10  WS-PR-CODE          PIC X(12).                               
057100         10  WS-PR-NAME          PIC X(40).                               
057200         10  WS-PR-SEM           PIC 9(01).                               
057300         10  WS-PR-DEPT          PIC X(08).                               
057400         10  WS-PR-INSTRUCTORS   PIC X(60).                               
057500         10  WS-PR-L             PIC 9(02).                               
057600         10  WS-PR-T             PIC 9(02).                               
057700         10  WS-PR-P             PIC 9(02).                               
057800         10  WS-PR-IS-PSEUDO     PIC X(01).                               
057900 01  WS-POST-TAB.                                                         
058000     05  WS-PO-ENTRY OCCURS 300 TIMES.                                    
058100         10  WS-PO-CODE          PIC X(12).                               
058200         10  WS-PO-NAME          PIC X(40).                               
058300         10  WS-PO-SEM           PIC 9(01).                               
058400         10  WS-PO-DEPT          PIC X(08).                               
058500         10  WS-PO-INSTRUCTORS   PIC X(60).                               
058600         10  WS-PO-L             PIC 9(02).                               
058700         10  WS-PO-T             PIC 9(02).                               
058800         10  WS-PO-P             PIC 9(02).                               
058900         10  WS-PO-IS-PSEUDO     PIC X(01).                               
059000                                                                          
059100 0061-LOAD-PRE-COURSES.                                                   
059200     ADD 1 TO WS-PRE-COUNT                                                
059300     IF WS-PRE-COUNT > 300                                                
059400         DISPLAY 'TTSKED-COB    PRE-COURSE TABLE FULL'                    
059500         SUBTRACT 1 FROM WS-PRE-COUNT                                     
059600         GO TO 0061-NEXT-PRE.                                             
059700     MOVE PX-COURSE-CODE  TO WS-PR-CODE (WS-PRE-COUNT)                    
059800     MOVE PX-COURSE-NAME  TO WS-PR-NAME (WS-PRE-COUNT)                    
059900     MOVE PX-SEMESTER     TO WS-PR-SEM (WS-PRE-COUNT)                     
060000     MOVE PX-DEPARTMENT   TO WS-PR-DEPT (WS-PRE-COUNT)                    
060100     MOVE PX-INSTRUCTORS  TO WS-PR-INSTRUCTORS (WS-PRE-COUNT)             
060200     MOVE PX-L            TO WS-PR-L (WS-PRE-COUNT)                       
060300     MOVE PX-T            TO WS-PR-T (WS-PRE-COUNT)                       
060400     MOVE PX-P            TO WS-PR-P (WS-PRE-COUNT)                       
060500     MOVE PX-IS-PSEUDO    TO WS-PR-IS-PSEUDO (WS-PRE-COUNT).              
060600 0061-NEXT-PRE.                                                           
060700     READ CRSEPRE                                                         
060800         AT END SET PRE-EOF TO TRUE.                                      
060900 0061-EXIT.                                                               
061000     EXIT.                                                                
061100                                                                          
061200 0062-LOAD-POST-COURSES.                                                  
061300     ADD 1 TO WS-POST-COUNT                                               
061400     IF WS-POST-COUNT > 300                                               
061500         DISPLAY 'TTSKED-COB    POST-COURSE TABLE FULL'                   
061600         SUBTRACT 1 FROM WS-POST-COUNT                                    
061700         GO TO 0062-NEXT-POST.                                            
061800     MOVE PY-COURSE-CODE  TO WS-PO-CODE (WS-POST-COUNT)                   
061900     MOVE PY-COURSE-NAME  TO WS-PO-NAME (WS-POST-COUNT)                   
062000     MOVE PY-SEMESTER     TO WS-PO-SEM (WS-POST-COUNT)                    
062100     MOVE PY-DEPARTMENT   TO WS-PO-DEPT (WS-POST-COUNT)                   
062200     MOVE PY-INSTRUCTORS  TO WS-PO-INSTRUCTORS (WS-POST-COUNT)            
062300     MOVE PY-L            TO WS-PO-L (WS-POST-COUNT)                      
062400     MOVE PY-T            TO WS-PO-T (WS-POST-COUNT)                      
062500     MOVE PY-P            TO WS-PO-P (WS-POST-COUNT)                      
062600     MOVE PY-IS-PSEUDO    TO WS-PO-IS-PSEUDO (WS-POST-COUNT).             
062700 0062-NEXT-POST.                                                          
062800     READ CRSEPOST                                                        
062900         AT END SET PST-EOF TO TRUE.                                      
063000 0062-EXIT.                                                               
063100     EXIT.                                                                
063200                                                                          
063300*    ONE SEMESTER'S PRE PASS FOLLOWED BY ITS POST PASS.                   
063400*    WS-CUR-SEM IS PRESET BY THE CALLER.                                  
063500 0100-SCHEDULE-SEMESTER.                                                  
063600     MOVE ZERO TO WS-OVERFLOW-COUNT                                       
063700     MOVE 'PRE ' TO WS-CUR-PERIOD                                         
063800     PERFORM 0102-SCHEDULE-PRE-PASS THRU 0102-EXIT                        
063900     MOVE 'POST' TO WS-CUR-PERIOD                                         
064000     PERFORM 0104-SCHEDULE-POST-PASS THRU 0104-EXIT.                      
064100 0100-EXIT.                                                               
064200     EXIT.                                                                
064300                                                                          
064400 0102-SCHEDULE-PRE-PASS.                                                  
064500     PERFORM 0106-SCHEDULE-PRE-ROW THRU 0106-EXIT                         
064600         VARYING WS-SESS-IX FROM 1 BY 1                                   
064700         UNTIL WS-SESS-IX > WS-PRE-COUNT.                                 
064800 0102-EXIT.                                                               
064900     EXIT.                                                                
065000                                                                          
065100 0106-SCHEDULE-PRE-ROW.                                                   
065200     IF WS-PR-SEM (WS-SESS-IX) NOT = WS-CUR-SEM                           
065300         GO TO 0106-EXIT.                                                 
065400     MOVE WS-PR-CODE (WS-SESS-IX)        TO WS-CRS-CODE                   
065500     MOVE WS-PR-NAME (WS-SESS-IX)        TO WS-CRS-NAME                   
065600     MOVE WS-PR-SEM (WS-SESS-IX)         TO WS-CRS-SEM                    
065700     MOVE WS-PR-DEPT (WS-SESS-IX)        TO WS-CRS-DEPT                   
065800     MOVE WS-PR-INSTRUCTORS (WS-SESS-IX) TO WS-CRS-INSTRUCTORS            
065900     MOVE WS-PR-L (WS-SESS-IX)           TO WS-CRS-L                      
066000     MOVE WS-PR-T (WS-SESS-IX)           TO WS-CRS-T                      
066100     MOVE WS-PR-P (WS-SESS-IX)           TO WS-CRS-P                      
066200     MOVE WS-PR-IS-PSEUDO (WS-SESS-IX)   TO WS-CRS-IS-PSEUDO              
066300     PERFORM 0200-SCHEDULE-COURSE THRU 0200-EXIT.                         
066400 0106-EXIT.                                                               
066500     EXIT.                                                                
066600                                                                          
066700*    POST PASS COVERS THE SEMESTER'S NATIVE POST-MIDSEM LIST              
066800*    PLUS WHATEVER ELECTIVES OVERFLOWED OUT OF ITS PRE PASS.              
066900 0104-SCHEDULE-POST-PASS.                                                 
067000     PERFORM 0108-SCHEDULE-POST-ROW THRU 0108-EXIT                        
067100         VARYING WS-SESS-IX FROM 1 BY 1                                   
067200         UNTIL WS-SESS-IX > WS-POST-COUNT                                 
067300     PERFORM 0110-SCHEDULE-OVERFLOW-ROW THRU 0110-EXIT                    
067400         VARYING WS-SESS-IX FROM 1 BY 1                                   
067500         UNTIL WS-SESS-IX > WS-OVERFLOW-COUNT.                            
067600 0104-EXIT.                                                               
067700     EXIT.                                                                
067800                                                                          
067900 0108-SCHEDULE-POST-ROW.                                                  
068000     IF WS-PO-SEM (WS-SESS-IX) NOT = WS-CUR-SEM                           
068100         GO TO 0108-EXIT.                                                 
068200     MOVE WS-PO-CODE (WS-SESS-IX)        TO WS-CRS-CODE                   
068300     MOVE WS-PO-NAME (WS-SESS-IX)        TO WS-CRS-NAME                   
068400     MOVE WS-PO-SEM (WS-SESS-IX)         TO WS-CRS-SEM                    
068500     MOVE WS-PO-DEPT (WS-SESS-IX)        TO WS-CRS-DEPT                   
068600     MOVE WS-PO-INSTRUCTORS (WS-SESS-IX) TO WS-CRS-INSTRUCTORS            
068700     MOVE WS-PO-L (WS-SESS-IX)           TO WS-CRS-L                      
068800     MOVE WS-PO-T (WS-SESS-IX)           TO WS-CRS-T                      
068900     MOVE WS-PO-P (WS-SESS-IX)           TO WS-CRS-P                      
069000     MOVE WS-PO-IS-PSEUDO (WS-SESS-IX)   TO WS-CRS-IS-PSEUDO              
069100     PERFORM 0200-SCHEDULE-COURSE THRU 0200-EXIT.                         
069200 0108-EXIT.                                                               
069300     EXIT.                                                                
069400                                                                          
069500 0110-SCHEDULE-OVERFLOW-ROW.                                              
069600     MOVE WS-OV-CODE (WS-SESS-IX)        TO WS-CRS-CODE                   
069700     MOVE WS-OV-NAME (WS-SESS-IX)        TO WS-CRS-NAME                   
069800     MOVE WS-OV-SEM (WS-SESS-IX)         TO WS-CRS-SEM                    
069900     MOVE WS-OV-DEPT (WS-SESS-IX)        TO WS-CRS-DEPT                   
070000     MOVE WS-OV-INSTRUCTORS (WS-SESS-IX) TO WS-CRS-INSTRUCTORS            
070100     MOVE WS-OV-L (WS-SESS-IX)           TO WS-CRS-L                      
070200     MOVE WS-OV-T (WS-SESS-IX)           TO WS-CRS-T                      
070300     MOVE WS-OV-P (WS-SESS-IX)           TO WS-CRS-P                      
070400     MOVE WS-OV-IS-PSEUDO (WS-SESS-IX)   TO WS-CRS-IS-PSEUDO              
070500     PERFORM 0200-SCHEDULE-COURSE THRU 0200-EXIT.                         
070600 0110-EXIT.                                                               
070700     EXIT.                                                                
070800                                                                          
070900*    SEMESTER 7 - PRE PASS ONLY, THEN CLONE EVERY POPULATED               
071000*    PRE SECTION GRID INTO A NEW POST SECTION.                            
071100 0130-SCHEDULE-SEM7.                                                      
071200     MOVE 7 TO WS-CUR-SEM                                                 
071300     MOVE 'PRE ' TO WS-CUR-PERIOD                                         
071400     MOVE ZERO TO WS-OVERFLOW-COUNT                                       
071500     PERFORM 0102-SCHEDULE-PRE-PASS THRU 0102-EXIT                        
071600     PERFORM 0140-CLONE-SEM7-TO-POST THRU 0140-EXIT.                      
071700 0130-EXIT.                                                               
071800     EXIT.                                                                
071900                                                                          
072000*    CLONES THE FOUR SEMESTER 7 PRE SECTIONS (THE LAST FOUR               
072100*    ENTRIES ADDED TO WS-SECTION-TAB BY 0070-BUILD-SECTIONS)              
072200*    INTO FOUR NEW POST SECTIONS WITH IDENTICAL GRID CONTENT,             
072300*    THEN RE-BOOKS EACH CLONED CELL'S ROOM AND FACULTY AGAINST            
072400*    THE POST-MIDSEM MASTER GRIDS.                                        
072500 0140-CLONE-SEM7-TO-POST.                                                 
072600     COMPUTE WS-CLONE-BASE = WS-SECTION-COUNT - 3                         
072700     PERFORM 0142-CLONE-ONE-SECTION THRU 0142-EXIT                        
072800         VARYING WS-CLONE-IX FROM WS-CLONE-BASE BY 1                      
072900         UNTIL WS-CLONE-IX > WS-SECTION-COUNT.                            
073000 0140-EXIT.                                                               
073100     EXIT.                                                                
073200                                                                          
073300 0142-CLONE-ONE-SECTION.                                                  
073400     MOVE WS-SC-ID (WS-CLONE-IX) TO WS-BUILD-ID                           
073500     INSPECT WS-BUILD-ID REPLACING FIRST 'PRE ' BY 'POST'                 
073600     MOVE WS-SC-DEPT (WS-CLONE-IX) TO WS-CRS-DEPT                         
073700     ADD 1 TO WS-SECTION-COUNT                                            
073800     IF WS-SECTION-COUNT > 40                                             
073900         DISPLAY 'TTSKED-COB    SECTION TABLE FULL'                       
074000         STOP RUN.                                                        
074100     MOVE WS-BUILD-ID TO WS-SC-ID (WS-SECTION-COUNT)                      
074200     MOVE WS-CRS-DEPT TO WS-SC-DEPT (WS-SECTION-COUNT)                    
074300     MOVE 7 TO WS-SC-SEM (WS-SECTION-COUNT)                               
074400     MOVE 'POST' TO WS-SC-PERIOD (WS-SECTION-COUNT)                       
074500     ADD 1 TO WS-GRID-COUNT                                               
074600     MOVE WS-GRID-COUNT TO WS-SC-GRIDIX (WS-SECTION-COUNT)                
074700     MOVE 'S' TO WS-GR-OWNER-TYPE (WS-GRID-COUNT)                         
074800     PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT                          
074900     MOVE WS-SC-GRIDIX (WS-CLONE-IX) TO WS-FAC-GRIDIX                     
075000     MOVE WS-GRID-COUNT TO WS-ROOM-GRIDIX                                 
075100     MOVE WS-BUILD-ID TO WS-BUILD-ID                                      
075200     PERFORM 0144-CLONE-DAY THRU 0144-EXIT                                
075300         VARYING WS-GE-DAY FROM 1 BY 1 UNTIL WS-GE-DAY > 5.               
075400 0142-EXIT.                                                               
075500     EXIT.                                                                
075600                                                                          
075700 0144-CLONE-DAY.                                                          
075800     PERFORM 0146-CLONE-SLOT THRU 0146-EXIT                               
075900         VARYING WS-GE-SLOT FROM 1 BY 1 UNTIL WS-GE-SLOT > 54.            
076000 0144-EXIT.                                                               
076100     EXIT.                                                                
076200                                                                          
076300*    COPIES ONE CELL FROM THE PRE SECTION GRID (WS-FAC-GRIDIX)            
076400*    TO THE NEW POST SECTION GRID (WS-ROOM-GRIDIX).  A NON-               
076500*    BLANK, NON-MARKER CELL IS ALSO WRITTEN OUT TO GRDWORK SO             
076600*    THE SEMESTER 7 POST TIMETABLE CARRIES THE SAME SESSIONS              
076700*    AS ITS PRE-MIDSEM COUNTERPART.                                       
076800 0146-CLONE-SLOT.                                                         
076900     MOVE WS-GR-SLOT (WS-FAC-GRIDIX WS-GE-DAY WS-GE-SLOT)                 
077000         TO WS-GE-CLASS                                                   
077100     MOVE WS-GE-CLASS TO                                                  
077200         WS-GR-SLOT (WS-ROOM-GRIDIX WS-GE-DAY WS-GE-SLOT)                 
077300     IF WS-GE-CLASS = SPACES                                              
077400         GO TO 0146-EXIT.                                                 
077500     IF WS-GE-CLASS = 'LUNCH   ' OR WS-GE-CLASS = 'BREAK   '              
077600         GO TO 0146-EXIT.                                                 
077700     MOVE WS-BUILD-ID TO GW-SECTION-ID                                    
077800     MOVE WS-GE-DAY TO GW-DAY                                             
077900     MOVE WS-GE-SLOT TO GW-SLOT                                           
078000     MOVE WS-GE-CLASS TO GW-COURSE-CODE                                   
078100     MOVE SPACES TO GW-COURSE-NAME                                        
078200     MOVE SPACES TO GW-SESSION-TYPE                                       
078300     MOVE SPACES TO GW-INSTRUCTORS                                        
078400     MOVE SPACES TO GW-ROOM-IDS                                           
078500     WRITE REG-GRDWORK                                                    
078600     ADD 1 TO WS-CELLS-WRITTEN.                                           
078700 0146-EXIT.                                                               
078800     EXIT.                                                                
078900                                                                          
079000*    DERIVES SESSION COUNTS FOR THE COURSE IN                             
079100*    WS-CRS-ROW AND PLACES EACH SESSION INTO EVERY SECTION                
079200*    APPLICABLE TO ITS DEPARTMENT FOR THE CURRENT SEMESTER                
079300*    AND PERIOD.                                                          
079400 0200-SCHEDULE-COURSE.                                                    
079500     PERFORM 0205-CALC-SESSIONS THRU 0205-EXIT                            
079600     MOVE 'lecture  ' TO WS-PLC-SESSION-TYPE                              
079700     STRING WS-CRS-CODE DELIMITED SPACE '_CLASS'                          
079800             DELIMITED SIZE INTO WS-PLC-SESSION-KEY                       
079900     MOVE 9 TO WS-PLC-DURATION                                            
080000     MOVE 'CLASSROOM ' TO WS-PLC-ROOM-KIND                                
080100     MOVE WS-CRS-LECT-SESS TO WS-SESS-LIMIT                               
080200     PERFORM 0240-SCHEDULE-TYPE THRU 0240-EXIT                            
080300         VARYING WS-SESS-IX FROM 1 BY 1                                   
080400         UNTIL WS-SESS-IX > WS-SESS-LIMIT                                 
080500     MOVE 'tutorial ' TO WS-PLC-SESSION-TYPE                              
080600     STRING WS-CRS-CODE DELIMITED SPACE '_CLASS'                          
080700             DELIMITED SIZE INTO WS-PLC-SESSION-KEY                       
080800     MOVE 6 TO WS-PLC-DURATION                                            
080900     MOVE 'CLASSROOM ' TO WS-PLC-ROOM-KIND                                
081000     MOVE WS-CRS-TUT-SESS TO WS-SESS-LIMIT                                
081100     PERFORM 0240-SCHEDULE-TYPE THRU 0240-EXIT                            
081200         VARYING WS-SESS-IX FROM 1 BY 1                                   
081300         UNTIL WS-SESS-IX > WS-SESS-LIMIT                                 
081400     MOVE 'practical' TO WS-PLC-SESSION-TYPE                              
081500     STRING WS-CRS-CODE DELIMITED SPACE '_LAB'                            
081600             DELIMITED SIZE INTO WS-PLC-SESSION-KEY                       
081700     MOVE 12 TO WS-PLC-DURATION                                           
081800     MOVE 'LAB       ' TO WS-PLC-ROOM-KIND                                
081900     MOVE WS-CRS-PRAC-SESS TO WS-SESS-LIMIT                               
082000     PERFORM 0240-SCHEDULE-TYPE THRU 0240-EXIT                            
082100         VARYING WS-SESS-IX FROM 1 BY 1                                   
082200         UNTIL WS-SESS-IX > WS-SESS-LIMIT.                                
082300 0200-EXIT.                                                               
082400     EXIT.                                                                
082500                                                                          
082600*    LECTURE HOURS OF 2 OR 3 PRODUCE TWO LECTURE                          
082700*    SESSIONS; 1 PRODUCES NO LECTURE SESSION BUT ADDS ONE                 
082800*    EXTRA TUTORIAL; ANY OTHER VALUE PRODUCES NONE.  TUTORIAL             
082900*    SESSIONS ARE THE COURSE'S T HOURS PLUS THAT EXTRA.                   
083000*    PRACTICAL HOURS HALVE, ROUNDING AN ODD COUNT UP WITH A               
083100*    WARNING.                                                             
083200 0205-CALC-SESSIONS.                                                      
083300     MOVE ZERO TO WS-CRS-LECT-SESS                                        
083400     MOVE ZERO TO WS-CRS-TUT-SESS                                         
083500     MOVE ZERO TO WS-CRS-PRAC-SESS                                        
083600     IF WS-CRS-L = 2 OR WS-CRS-L = 3                                      
083700         MOVE 2 TO WS-CRS-LECT-SESS                                       
083800     ELSE                                                                 
083900         IF WS-CRS-L = 1                                                  
084000             MOVE 1 TO WS-CRS-TUT-SESS.                                   
084100     ADD WS-CRS-T TO WS-CRS-TUT-SESS                                      
084200     IF WS-CRS-P = ZERO                                                   
084300         MOVE ZERO TO WS-CRS-PRAC-SESS                                    
084400     ELSE                                                                 
084500         DIVIDE WS-CRS-P BY 2 GIVING WS-CRS-PRAC-SESS                     
084600             REMAINDER WS-GE-DAYKEY-IX                                    
084700         IF WS-GE-DAYKEY-IX NOT = ZERO                                    
084800             ADD 1 TO WS-CRS-PRAC-SESS                                    
084900             DISPLAY 'TTSKED-COB    ODD PRACTICAL HOURS - '               
085000                     WS-CRS-CODE.                                         
085100 0205-EXIT.                                                               
085200     EXIT.                                                                
085300                                                                          
085400*    PLACES WS-SESS-LIMIT SESSIONS OF THE TYPE DESCRIBED IN               
085500*    WS-PLC-AREA INTO EVERY SECTION APPLICABLE TO WS-CRS-DEPT             
085600*    FOR THE CURRENT SEMESTER/PERIOD.                                     
085700 0240-SCHEDULE-TYPE.                                                      
085800     PERFORM 0250-TRY-ONE-SECTION THRU 0250-EXIT                          
085900         VARYING WS-SECT-SCAN-IX FROM 1 BY 1                              
086000         UNTIL WS-SECT-SCAN-IX > WS-SECTION-COUNT.                        
086100 0240-EXIT.                                                               
086200     EXIT.                                                                
086300                                                                          
086400 0250-TRY-ONE-SECTION.                                                    
086500     IF WS-SC-SEM (WS-SECT-SCAN-IX) NOT = WS-CUR-SEM                      
086600         GO TO 0250-EXIT.                                                 
086700     IF WS-SC-PERIOD (WS-SECT-SCAN-IX) NOT = WS-CUR-PERIOD                
086800         GO TO 0250-EXIT.                                                 
086900     IF WS-CRS-DEPT NOT = 'ALL_DEPT'                                      
087000         IF WS-SC-DEPT (WS-SECT-SCAN-IX) NOT = WS-CRS-DEPT                
087100             GO TO 0250-EXIT.                                             
087200     MOVE WS-SC-GRIDIX (WS-SECT-SCAN-IX) TO WS-SECT-GRIDIX                
087300     MOVE WS-SC-ID (WS-SECT-SCAN-IX) TO WS-BUILD-ID                       
087400     PERFORM 0260-ATTEMPT-PLACE THRU 0260-EXIT                            
087500     IF WS-PLC-PLACED = 'Y'                                               
087600         ADD 1 TO WS-SESS-PLACED                                          
087700         GO TO 0250-EXIT.                                                 
087800     IF WS-CRS-IS-PSEUDO = 'Y' AND WS-CUR-PERIOD = 'PRE '                 
087900         PERFORM 0590-ADD-OVERFLOW THRU 0590-EXIT                         
088000     ELSE                                                                 
088100         ADD 1 TO WS-SESS-FAILED                                          
088200         DISPLAY 'TTSKED-COB    UNPLACED SESSION     '                    
088300                 WS-CRS-CODE ' ' WS-PLC-SESSION-TYPE                      
088400                 ' INTO ' WS-BUILD-ID.                                    
088500 0250-EXIT.                                                               
088600     EXIT.                                                                
088700                                                                          
088800*    TRIES EVERY DAY THEN EVERY START SLOT, IN ORDER,                     
088900*    UNTIL THE SECTION GRID, THE FIRST-NAMED INSTRUCTOR'S                 
089000*    GRID AND A SUITABLE ROOM ARE ALL FREE.                               
089100 0260-ATTEMPT-PLACE.                                                      
089200     MOVE 'N' TO WS-PLC-PLACED                                            
089300     PERFORM 0262-GET-FIRST-INSTRUCTOR THRU 0262-EXIT                     
089400     PERFORM 0265-TRY-ONE-DAY THRU 0265-EXIT                              
089500         VARYING WS-TRY-DAY FROM 1 BY 1                                   
089600         UNTIL WS-TRY-DAY > 5 OR WS-PLC-PLACED = 'Y'.                     
089700 0260-EXIT.                                                               
089800     EXIT.                                                                
089900                                                                          
090000*    TAKES THE FIRST COMMA-DELIMITED NAME OUT OF                          
090100*    WS-CRS-INSTRUCTORS.  CO-INSTRUCTORS ARE NOT GRID-CHECKED             
090200*    FOR OVERLAP - A DOCUMENTED LIMITATION OF THIS RELEASE.               
090300 0262-GET-FIRST-INSTRUCTOR.                                               
090400     MOVE SPACES TO WS-CRS-INSTR1                                         
090500     MOVE ZERO TO WS-INSTR-SCAN-IX                                        
090600     PERFORM 0263-SCAN-INSTR-CHAR THRU 0263-EXIT                          
090700         VARYING WS-GE-SLOT FROM 1 BY 1                                   
090800         UNTIL WS-GE-SLOT > 60                                            
090900         OR WS-CRS-INSTRUCTORS (WS-GE-SLOT:1) = ','.                      
091000 0262-EXIT.                                                               
091100     EXIT.                                                                
091200                                                                          
091300 0263-SCAN-INSTR-CHAR.                                                    
091400     IF WS-CRS-INSTRUCTORS (WS-GE-SLOT:1) = ','                           
091500         GO TO 0263-EXIT.                                                 
091600     IF WS-INSTR-SCAN-IX < 20                                             
091700         ADD 1 TO WS-INSTR-SCAN-IX                                        
091800         MOVE WS-CRS-INSTRUCTORS (WS-GE-SLOT:1) TO                        
091900             WS-CRS-INSTR1 (WS-INSTR-SCAN-IX:1).                          
092000 0263-EXIT.                                                               
092100     EXIT.                                                                
092200                                                                          
092300 0265-TRY-ONE-DAY.                                                        
092400     MOVE WS-TRY-DAY TO WS-GE-DAY                                         
092500     PERFORM 0266-DAY-KEY-USED THRU 0266-EXIT                             
092600     IF WS-GE-KEY-FOUND = 'Y'                                             
092700         GO TO 0265-EXIT.                                                 
092800     PERFORM 0270-TRY-ONE-SLOT THRU 0270-EXIT                             
092900         VARYING WS-TRY-SLOT FROM 1 BY 1                                  
093000         UNTIL WS-TRY-SLOT + WS-PLC-DURATION - 1 > 54                     
093100         OR WS-PLC-PLACED = 'Y'.                                          
093200 0265-EXIT.                                                               
093300     EXIT.                                                                
093400                                                                          
093500*    TRUE IN WS-GE-KEY-FOUND IF THE SECTION GRID'S DAY                    
093600*    TRACKER ALREADY HOLDS THIS SESSION'S KEY.                            
093700 0266-DAY-KEY-USED.                                                       
093800     MOVE 'N' TO WS-GE-KEY-FOUND                                          
093900     PERFORM 0267-CHECK-ONE-DAY-KEY THRU 0267-EXIT                        
094000         VARYING WS-GE-DAYKEY-IX FROM 1 BY 1                              
094100         UNTIL WS-GE-DAYKEY-IX >                                          
094200             WS-GR-DAYKEY-COUNT (WS-SECT-GRIDIX WS-GE-DAY)                
094300         OR WS-GE-KEY-FOUND = 'Y'.                                        
094400 0266-EXIT.                                                               
094500     EXIT.                                                                
094600                                                                          
094700 0267-CHECK-ONE-DAY-KEY.                                                  
094800     IF WS-GR-DAYKEY (WS-SECT-GRIDIX WS-GE-DAY                            
094900             WS-GE-DAYKEY-IX) = WS-PLC-SESSION-KEY                        
095000         MOVE 'Y' TO WS-GE-KEY-FOUND.                                     
095100 0267-EXIT.                                                               
095200     EXIT.                                                                
095300                                                                          
095400 0270-TRY-ONE-SLOT.                                                       
095500     MOVE WS-TRY-SLOT TO WS-GE-SLOT                                       
095600     MOVE WS-PLC-DURATION TO WS-GE-DUR                                    
095700     MOVE WS-SECT-GRIDIX TO WS-CHECK-GRIDIX                               
095800     PERFORM 0540-IS-SLOT-FREE THRU 0540-EXIT                             
095900     IF WS-FREE-FLAG NOT = 'Y'                                            
096000         GO TO 0270-EXIT.                                                 
096100     PERFORM 0272-CHECK-FACULTY THRU 0272-EXIT                            
096200     IF WS-FREE-FLAG NOT = 'Y'                                            
096300         GO TO 0270-EXIT.                                                 
096400     PERFORM 0274-CHOOSE-ROOM THRU 0274-EXIT                              
096500     IF WS-FREE-FLAG NOT = 'Y'                                            
096600         GO TO 0270-EXIT.                                                 
096700     PERFORM 0280-BOOK-SESSION THRU 0280-EXIT                             
096800     MOVE 'Y' TO WS-PLC-PLACED.                                           
096900 0270-EXIT.                                                               
097000     EXIT.                                                                
097100                                                                          
097200*    TRUE IN WS-FREE-FLAG IF EVERY CELL OF THE CANDIDATE                  
097300*    SESSION ON THE GRID NAMED BY WS-CHECK-GRIDIX IS EMPTY.               
097400 0540-IS-SLOT-FREE.                                                       
097500     MOVE 'Y' TO WS-FREE-FLAG                                             
097600     IF WS-GE-SLOT + WS-GE-DUR - 1 > 54                                   
097700         MOVE 'N' TO WS-FREE-FLAG                                         
097800         GO TO 0540-EXIT.                                                 
097900     PERFORM 0542-CHECK-ONE-CELL THRU 0542-EXIT                           
098000         VARYING WS-GE-SCAN-SLOT FROM WS-GE-SLOT BY 1                     
098100         UNTIL WS-GE-SCAN-SLOT > WS-GE-SLOT + WS-GE-DUR - 1               
098200         OR WS-FREE-FLAG = 'N'.                                           
098300 0540-EXIT.                                                               
098400     EXIT.                                                                
098500                                                                          
098600 0542-CHECK-ONE-CELL.                                                     
098700     IF WS-GR-SLOT (WS-CHECK-GRIDIX WS-GE-DAY                             
098800             WS-GE-SCAN-SLOT) NOT = SPACES                                
098900         MOVE 'N' TO WS-FREE-FLAG.                                        
099000 0542-EXIT.                                                               
099100     EXIT.                                                                
099200                                                                          
099300*    LOOKS UP (OR OPENS) THE FIRST-NAMED INSTRUCTOR'S GRID FOR            
099400*    THE CURRENT PERIOD, LEAVING ITS SUBSCRIPT IN WS-FAC-                 
099500*    GRIDIX, THEN CHECKS IT IS FREE AND THAT THE THREE SLOTS              
099600*    BEFORE THE CANDIDATE START ARE ALSO FREE ON THAT GRID.               
099700 0272-CHECK-FACULTY.                                                      
099800     PERFORM 0273-FIND-OR-OPEN-FACULTY THRU 0273-EXIT                     
099900     MOVE WS-FAC-GRIDIX TO WS-CHECK-GRIDIX                                
100000     PERFORM 0540-IS-SLOT-FREE THRU 0540-EXIT                             
100100     IF WS-FREE-FLAG NOT = 'Y'                                            
100200         GO TO 0272-EXIT.                                                 
100300     IF WS-GE-SLOT < 4                                                    
100400         GO TO 0272-EXIT.                                                 
100500     PERFORM 0276-CHECK-GAP-CELL THRU 0276-EXIT                           
100600         VARYING WS-GE-SCAN-SLOT FROM WS-GE-SLOT - 3 BY 1                 
100700         UNTIL WS-GE-SCAN-SLOT > WS-GE-SLOT - 1                           
100800         OR WS-FREE-FLAG = 'N'.                                           
100900 0272-EXIT.                                                               
101000     EXIT.                                                                
101100                                                                          
101200 0276-CHECK-GAP-CELL.                                                     
101300     IF WS-GR-SLOT (WS-CHECK-GRIDIX WS-GE-DAY                             
101400             WS-GE-SCAN-SLOT) NOT = SPACES                                
101500         MOVE 'N' TO WS-FREE-FLAG.                                        
101600 0276-EXIT.                                                               
101700     EXIT.                                                                
101800                                                                          
101900*    LOOKUP-OR-INSERT OF WS-CRS-INSTR1'S GRID FOR THE CURRENT             
102000*    PERIOD INTO WS-FACULTY-TAB, OPENING A NEW GRID ENTRY THE             
102100*    FIRST TIME THIS INSTRUCTOR IS SEEN IN THIS PERIOD.                   
102200 0273-FIND-OR-OPEN-FACULTY.                                               
102300     MOVE ZERO TO WS-SCAN-IX-F                                            
102400     MOVE 'N' TO WS-GE-KEY-FOUND                                          
102500     PERFORM 0277-SCAN-FACULTY THRU 0277-EXIT                             
102600         VARYING WS-SCAN-IX-F FROM 1 BY 1                                 
102700         UNTIL WS-SCAN-IX-F > WS-FACULTY-COUNT                            
102800         OR WS-GE-KEY-FOUND = 'Y'.                                        
102900     IF WS-GE-KEY-FOUND = 'Y'                                             
103000         GO TO 0273-EXIT.                                                 
103100     ADD 1 TO WS-FACULTY-COUNT                                            
103200     IF WS-FACULTY-COUNT > 40                                             
103300         DISPLAY 'TTSKED-COB    FACULTY TABLE FULL'                       
103400         SUBTRACT 1 FROM WS-FACULTY-COUNT                                 
103500         MOVE 1 TO WS-FAC-GRIDIX                                          
103600         GO TO 0273-EXIT.                                                 
103700     MOVE WS-CRS-INSTR1 TO WS-FC-NAME (WS-FACULTY-COUNT)                  
103800     MOVE WS-CRS-INSTR1 TO WS-BUILD-ID                                    
103900     ADD 1 TO WS-GRID-COUNT                                               
104000     MOVE 'F' TO WS-GR-OWNER-TYPE (WS-GRID-COUNT)                         
104100     PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT                          
104200     MOVE WS-GRID-COUNT TO WS-FAC-GRIDIX                                  
104300     IF WS-CUR-PERIOD = 'PRE '                                            
104400         MOVE WS-GRID-COUNT TO WS-FC-GRIDIX-PRE (WS-FACULTY-COUNT)        
104500         MOVE ZERO TO WS-FC-GRIDIX-PST (WS-FACULTY-COUNT)                 
104600     ELSE                                                                 
104700         MOVE WS-GRID-COUNT TO WS-FC-GRIDIX-PST (WS-FACULTY-COUNT)        
104800         MOVE ZERO TO WS-FC-GRIDIX-PRE (WS-FACULTY-COUNT).                
104900 0273-EXIT.                                                               
105000     EXIT.                                                                
105100                                                                          
105200 0277-SCAN-FACULTY.                                                       
105300     IF WS-FC-NAME (WS-SCAN-IX-F) NOT = WS-CRS-INSTR1                     
105400         GO TO 0277-EXIT.                                                 
105500     IF WS-CUR-PERIOD = 'PRE '                                            
105600         IF WS-FC-GRIDIX-PRE (WS-SCAN-IX-F) = ZERO                        
105700             ADD 1 TO WS-GRID-COUNT                                       
105800             MOVE 'F' TO WS-GR-OWNER-TYPE (WS-GRID-COUNT)                 
105900             MOVE WS-CRS-INSTR1 TO WS-BUILD-ID                            
106000             PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT                  
106100             MOVE WS-GRID-COUNT TO                                        
106200                 WS-FC-GRIDIX-PRE (WS-SCAN-IX-F).                         
106300     IF WS-CUR-PERIOD NOT = 'PRE '                                        
106400         IF WS-FC-GRIDIX-PST (WS-SCAN-IX-F) = ZERO                        
106500             ADD 1 TO WS-GRID-COUNT                                       
106600             MOVE 'F' TO WS-GR-OWNER-TYPE (WS-GRID-COUNT)                 
106700             MOVE WS-CRS-INSTR1 TO WS-BUILD-ID                            
106800             PERFORM 0065-INIT-GRID-ENTRY THRU 0065-EXIT                  
106900             MOVE WS-GRID-COUNT TO                                        
107000                 WS-FC-GRIDIX-PST (WS-SCAN-IX-F).                         
107100     IF WS-CUR-PERIOD = 'PRE '                                            
107200         MOVE WS-FC-GRIDIX-PRE (WS-SCAN-IX-F) TO WS-FAC-GRIDIX            
107300     ELSE                                                                 
107400         MOVE WS-FC-GRIDIX-PST (WS-SCAN-IX-F) TO WS-FAC-GRIDIX.           
107500     MOVE 'Y' TO WS-GE-KEY-FOUND.                                         
107600 0277-EXIT.                                                               
107700     EXIT.                                                                
107800                                                                          
107900*    SCANS WS-ROOM-TAB FOR THE FIRST ROOM OF THE REQUIRED KIND            
108000*    WHOSE GRID (FOR THE CURRENT PERIOD) IS FREE AT THE                   
108100*    CANDIDATE DAY/SLOT.  SETS WS-ROOM-GRIDIX AND                         
108200*    WS-CHOSEN-ROOM-IX ON SUCCESS.                                        
108300 0274-CHOOSE-ROOM.                                                        
108400     MOVE 'N' TO WS-FREE-FLAG                                             
108500     PERFORM 0278-TRY-ONE-ROOM THRU 0278-EXIT                             
108600         VARYING WS-SCAN-IX-F FROM 1 BY 1                                 
108700         UNTIL WS-SCAN-IX-F > WS-ROOM-COUNT                               
108800         OR WS-FREE-FLAG = 'Y'.                                           
108900 0274-EXIT.                                                               
109000     EXIT.                                                                
109100                                                                          
109200 0278-TRY-ONE-ROOM.                                                       
109300     IF WS-RM-TYPE (WS-SCAN-IX-F) NOT = WS-PLC-ROOM-KIND                  
109400         GO TO 0278-EXIT.                                                 
109500     IF WS-CUR-PERIOD = 'PRE '                                            
109600         MOVE WS-RM-GRIDIX-PRE (WS-SCAN-IX-F) TO WS-CHECK-GRIDIX          
109700     ELSE                                                                 
109800         MOVE WS-RM-GRIDIX-PST (WS-SCAN-IX-F) TO WS-CHECK-GRIDIX.         
109900     PERFORM 0540-IS-SLOT-FREE THRU 0540-EXIT                             
110000     IF WS-FREE-FLAG = 'Y'                                                
110100         MOVE WS-SCAN-IX-F TO WS-CHOSEN-ROOM-IX                           
110200         MOVE WS-CHECK-GRIDIX TO WS-ROOM-GRIDIX.                          
110300 0278-EXIT.                                                               
110400     EXIT.                                                                
110500                                                                          
110600*    BOOKS THE CANDIDATE SESSION INTO THE SECTION, FACULTY AND            
110700*    ROOM GRIDS, EMITS THE SECTION'S GRID-WORK CELLS AND                  
110800*    MARKS A BREAK SLOT AFTER THE SESSION WHERE ONE IS DUE.               
110900 0280-BOOK-SESSION.                                                       
111000     MOVE WS-CRS-CODE TO WS-GE-CLASS                                      
111100     MOVE WS-SECT-GRIDIX TO WS-CHECK-GRIDIX                               
111200     PERFORM 0560-BOOK-SESSION THRU 0560-EXIT                             
111300     MOVE WS-FAC-GRIDIX TO WS-CHECK-GRIDIX                                
111400     PERFORM 0560-BOOK-SESSION THRU 0560-EXIT                             
111500     MOVE WS-ROOM-GRIDIX TO WS-CHECK-GRIDIX                               
111600     PERFORM 0560-BOOK-SESSION THRU 0560-EXIT                             
111700     PERFORM 0285-EMIT-SESSION-CELLS THRU 0285-EXIT                       
111800     PERFORM 0580-MARK-BREAK-AFTER THRU 0580-EXIT.                        
111900 0280-EXIT.                                                               
112000     EXIT.                                                                
112100                                                                          
112200*    BOOK - WRITES THE CLASS MARKER INTO EVERY CELL OF THE                
112300*    CANDIDATE SESSION ON THE GRID NAMED BY WS-CHECK-GRIDIX               
112400*    AND RECORDS THE SESSION KEY IN THAT DAY'S TRACKER.                   
112500 0560-BOOK-SESSION.                                                       
112600     PERFORM 0562-BOOK-ONE-CELL THRU 0562-EXIT                            
112700         VARYING WS-GE-SCAN-SLOT FROM WS-GE-SLOT BY 1                     
112800         UNTIL WS-GE-SCAN-SLOT > WS-GE-SLOT + WS-GE-DUR - 1               
112900     PERFORM 0566-ADD-DAY-KEY THRU 0566-EXIT.                             
113000 0560-EXIT.                                                               
113100     EXIT.                                                                
113200                                                                          
113300 0562-BOOK-ONE-CELL.                                                      
113400     MOVE WS-GE-CLASS TO                                                  
113500         WS-GR-SLOT (WS-CHECK-GRIDIX WS-GE-DAY WS-GE-SCAN-SLOT).          
113600 0562-EXIT.                                                               
113700     EXIT.                                                                
113800                                                                          
113900 0566-ADD-DAY-KEY.                                                        
114000     MOVE 'N' TO WS-GE-KEY-FOUND                                          
114100     PERFORM 0567-CHECK-KEY-PRESENT THRU 0567-EXIT                        
114200         VARYING WS-GE-DAYKEY-IX FROM 1 BY 1                              
114300         UNTIL WS-GE-DAYKEY-IX >                                          
114400             WS-GR-DAYKEY-COUNT (WS-CHECK-GRIDIX WS-GE-DAY)               
114500         OR WS-GE-KEY-FOUND = 'Y'.                                        
114600     IF WS-GE-KEY-FOUND = 'Y'                                             
114700         GO TO 0566-EXIT.                                                 
114800     IF WS-GR-DAYKEY-COUNT (WS-CHECK-GRIDIX WS-GE-DAY) < 10               
114900         ADD 1 TO WS-GR-DAYKEY-COUNT (WS-CHECK-GRIDIX WS-GE-DAY)          
115000         MOVE WS-PLC-SESSION-KEY TO                                       
115100             WS-GR-DAYKEY (WS-CHECK-GRIDIX WS-GE-DAY                      
115200                 WS-GR-DAYKEY-COUNT (WS-CHECK-GRIDIX WS-GE-DAY)).         
115300 0566-EXIT.                                                               
115400     EXIT.                                                                
115500                                                                          
115600 0567-CHECK-KEY-PRESENT.                                                  
115700     IF WS-GR-DAYKEY (WS-CHECK-GRIDIX WS-GE-DAY                           
115800             WS-GE-DAYKEY-IX) = WS-PLC-SESSION-KEY                        
115900         MOVE 'Y' TO WS-GE-KEY-FOUND.                                     
116000 0567-EXIT.                                                               
116100     EXIT.                                                                
116200                                                                          
116300*    WRITES ONE GRDWORK CELL RECORD PER SLOT OF THE JUST-                 
116400*    BOOKED SESSION ON THE SECTION GRID, FOR THE REPORT                   
116500*    PROGRAMS THAT FOLLOW.                                                
116600 0285-EMIT-SESSION-CELLS.                                                 
116700     MOVE WS-SECT-GRIDIX TO WS-CHECK-GRIDIX                               
116800     PERFORM 0286-EMIT-ONE-CELL THRU 0286-EXIT                            
116900         VARYING WS-GE-SCAN-SLOT FROM WS-GE-SLOT BY 1                     
117000         UNTIL WS-GE-SCAN-SLOT > WS-GE-SLOT + WS-GE-DUR - 1.              
117100 0285-EXIT.                                                               
117200     EXIT.                                                                
117300                                                                          
117400 0286-EMIT-ONE-CELL.                                                      
117500     MOVE WS-BUILD-ID TO GW-SECTION-ID                                    
117600     MOVE WS-GE-DAY TO GW-DAY                                             
117700     MOVE WS-GE-SCAN-SLOT TO GW-SLOT                                      
117800     MOVE WS-CRS-CODE TO GW-COURSE-CODE                                   
117900     MOVE WS-CRS-NAME TO GW-COURSE-NAME                                   
118000     MOVE WS-PLC-SESSION-TYPE TO GW-SESSION-TYPE                          
118100     MOVE WS-CRS-INSTRUCTORS TO GW-INSTRUCTORS                            
118200     MOVE WS-RM-ID (WS-CHOSEN-ROOM-IX) TO GW-ROOM-IDS                     
118300     WRITE REG-GRDWORK                                                    
118400     ADD 1 TO WS-CELLS-WRITTEN.                                           
118500 0286-EXIT.                                                               
118600     EXIT.                                                                
118700                                                                          
118800*    IF THE SESSION DID NOT END EXACTLY AT THE LAST SLOT                  
118900*    OF THE DAY OR EXACTLY AT THE LUNCH BOUNDARY, AND THE                 
119000*    VERY NEXT SLOT ON THE SECTION GRID IS STILL EMPTY, MARK              
119100*    THAT SLOT AS A BREAK AND EMIT ITS CELL.                              
119200 0580-MARK-BREAK-AFTER.                                                   
119300     COMPUTE WS-GE-SCAN-SLOT = WS-GE-SLOT + WS-GE-DUR - 1                 
119400     IF WS-GE-SCAN-SLOT = 54                                              
119500         GO TO 0580-EXIT.                                                 
119600     IF WS-GE-SCAN-SLOT = WS-LUNCH-START - 1                              
119700         GO TO 0580-EXIT.                                                 
119800     ADD 1 TO WS-GE-SCAN-SLOT                                             
119900     IF WS-GR-SLOT (WS-SECT-GRIDIX WS-GE-DAY WS-GE-SCAN-SLOT)             
120000             NOT = SPACES                                                 
120100         GO TO 0580-EXIT.                                                 
120200     MOVE 'BREAK   ' TO                                                   
120300         WS-GR-SLOT (WS-SECT-GRIDIX WS-GE-DAY WS-GE-SCAN-SLOT)            
120400     MOVE WS-BUILD-ID TO GW-SECTION-ID                                    
120500     MOVE WS-GE-DAY TO GW-DAY                                             
120600     MOVE WS-GE-SCAN-SLOT TO GW-SLOT                                      
120700     MOVE SPACES TO GW-COURSE-CODE                                        
120800     MOVE 'BREAK' TO GW-COURSE-NAME                                       
120900     MOVE 'break    ' TO GW-SESSION-TYPE                                  
121000     MOVE SPACES TO GW-INSTRUCTORS                                        
121100     MOVE SPACES TO GW-ROOM-IDS                                           
121200     WRITE REG-GRDWORK                                                    
121300     ADD 1 TO WS-CELLS-WRITTEN.                                           
121400 0580-EXIT.                                                               
121500     EXIT.                                                                
121600                                                                          
121700*    AN UNPLACED ELECTIVE PSEUDO-COURSE SESSION IN THE                    
121800*    PRE PASS IS CARRIED INTO THE SEMESTER'S POST PASS RATHER             
121900*    THAN REPORTED AS A FAILURE.  ONE ENTRY PER COURSE IS                 
122000*    KEPT EVEN IF SEVERAL OF ITS SECTIONS FAILED.                         
122100 0590-ADD-OVERFLOW.                                                       
122200     MOVE 'N' TO WS-GE-KEY-FOUND                                          
122300     PERFORM 0271-CHECK-OVERFLOW-PRESENT THRU 0271-EXIT                   
122400         VARYING WS-SCAN-IX-F FROM 1 BY 1                                 
122500         UNTIL WS-SCAN-IX-F > WS-OVERFLOW-COUNT                           
122600         OR WS-GE-KEY-FOUND = 'Y'.                                        
122700     IF WS-GE-KEY-FOUND = 'Y'                                             
122800         GO TO 0590-EXIT.                                                 
122900     ADD 1 TO WS-OVERFLOW-COUNT                                           
123000     ADD 1 TO WS-SESS-OVERFLOW                                            
123100     IF WS-OVERFLOW-COUNT > 50                                            
123200         DISPLAY 'TTSKED-COB    OVERFLOW TABLE FULL'                      
123300         SUBTRACT 1 FROM WS-OVERFLOW-COUNT                                
123400         GO TO 0590-EXIT.                                                 
123500     MOVE WS-CRS-CODE        TO WS-OV-CODE (WS-OVERFLOW-COUNT)            
123600     MOVE WS-CRS-NAME        TO WS-OV-NAME (WS-OVERFLOW-COUNT)            
123700     MOVE WS-CRS-SEM         TO WS-OV-SEM (WS-OVERFLOW-COUNT)             
123800     MOVE WS-CRS-DEPT        TO WS-OV-DEPT (WS-OVERFLOW-COUNT)            
123900     MOVE WS-CRS-INSTRUCTORS TO                                           
124000         WS-OV-INSTRUCTORS (WS-OVERFLOW-COUNT)                            
124100     MOVE WS-CRS-L           TO WS-OV-L (WS-OVERFLOW-COUNT)               
124200     MOVE WS-CRS-T           TO WS-OV-T (WS-OVERFLOW-COUNT)               
124300     MOVE WS-CRS-P           TO WS-OV-P (WS-OVERFLOW-COUNT)               
124400     MOVE WS-CRS-IS-PSEUDO   TO                                           
124500         WS-OV-IS-PSEUDO (WS-OVERFLOW-COUNT).                             
124600 0590-EXIT.                                                               
124700     EXIT.                                                                
124800                                                                          
124900 0271-CHECK-OVERFLOW-PRESENT.                                             
125000     IF WS-OV-CODE (WS-SCAN-IX-F) = WS-CRS-CODE                           
125100         MOVE 'Y' TO WS-GE-KEY-FOUND.                                     
125200 0271-EXIT.                                                               
125300     EXIT.                                                                
125400                                                                          
125500 0180-CLOSE-FILES.                                                        
125600     CLOSE CRSEPRE CRSEPOST SALAWORK GRDWORK.                             
