000100*IDENTIFICATION DIVISION.                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.     TTVALID-COB.                                             
000400 AUTHOR.         P IYER.                                                  
000500 INSTALLATION.   INSTITUTE DATA PROCESSING CENTRE.                        
000600 DATE-WRITTEN.   03/07/1988.                                              
000700 DATE-COMPILED.                                                           
000800 SECURITY.       UNCLASSIFIED - ACADEMIC TIMETABLE                        
000900 SUBSYSTEM.                                                               
001000*================================================================         
001100*    ACADEMIC TIMETABLE AND EXAM SCHEDULING BATCH SUITE                   
001200*    ANALYST        : K S MURTHY                                          
001300*    PROGRAMMER(S)  : P IYER                                              
001400*    PURPOSE        : RE-SORTS THE GRID WORK FILE WRITTEN BY              
001500*    TTSKED ON THREE DIFFERENT KEYS (SECTION, FACULTY, ROOM) AND          
001600*    AUDITS EACH VIEW FOR STUDENT SLOT CONFLICTS, FACULTY BREAK           
001700*    VIOLATIONS, SAME-DAY SESSION-KEY REPEATS, MISSING STUDENT            
001800*    BREAKS, LTPSC SHORTFALLS AND ROOM DOUBLE-BOOKINGS, THEN              
001900*    PRINTS A PASS/FAIL VALIDATION REPORT.                                
002000*    REV      DATE          DESCRIPTION                                   
002100*    1.0      03/07/1988    INITIAL RELEASE                               
002200*================================================================         
002300*    CHANGE LOG                                                           
002400*----------------------------------------------------------------         
002500*    DATE        BY    REQ NO   DESCRIPTION                               
002600*    03/07/1988  PI    TT-0045  INITIAL RELEASE.                  CR0001  
002700*    14/12/1988  PI    TT-0063  DAILY SESSION-KEY LIMIT           CR0002  
002800*    CHECK ADDED TO MATCH SCHEDULER'S REJECTION RULE.                     
002900*    02/06/1989  RF    TT-0075  STUDENT BREAK CHECK NOW           CR0003  
003000*    SKIPS SESSIONS ENDING AT THE LUNCH BOUNDARY, NOT                     
003100*    JUST AT THE LAST SLOT OF THE DAY.                                    
003200*    21/03/1990  RF    TT-0091  FACULTY VIEW SPLIT TO MATCH       CR0004  
003300*    PRE/POST FACULTY GRID SPLIT MADE IN TTSKED.                          
003400*    09/09/1991  AD    TT-0120  LTPSC SHORTFALL CHECK ADDED;      CR0005  
003500*    RESULT LISTED BUT DOES NOT FAIL THE RUN.                             
003600*    15/03/1993  AD    TT-0144  ROOM DOUBLE-BOOK CHECK ADDED;     CR0006  
003700*    RESULT LISTED BUT DOES NOT FAIL THE RUN.                             
003800*    30/10/1994  PI    TT-0163  ROOMS CODED TBD NOW SKIPPED       CR0007  
003900*    BY THE ROOM DOUBLE-BOOKING CHECK.                                    
004000*    19/02/1996  PI    TT-0182  CARRIED-FORWARD OVERFLOW          CR0008  
004100*    COURSES EXCLUDED FROM LTPSC LISTING - NO FIXED                       
004200*    SECTION TO CHARGE THE SHORTFALL AGAINST.                             
004300*    12/01/1999  SK    TT-0210  YEAR-2000 DATE WINDOWING          CR0009  
004400*    ADDED TO DATE-HANDLING WORK FIELDS.                                  
004500*    06/06/2001  SK    TT-0233  ASSIGN CLAUSES MOVED OFF          CR0010  
004600*    BARE DEVICE NAMES TO LOGICAL WORK FILE NAMES PER                     
004700*    SITE STANDARDS.                                                      
004800*    27/11/2004  MR    TT-0265  SORT WORK FILE CAPACITY           CR0011  
004900*    RAISED AFTER DSAI PROGRAMME INTAKE EXPANSION.                        
005000*    16/11/2013  NV    TT-0336  COSMETIC: DISPLAY TEXT            CR0012  
005100*    ALIGNED WITH EXAM SIDE'S VALIDATOR PROGRAMS.                         
005200*----------------------------------------------------------------         
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005700 OBJECT-COMPUTER. INSTITUTE-DP-CENTRE.                                    
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     UPSI-0 ON STATUS IS WS-RERUN-SWITCH                                  
006100             OFF STATUS IS WS-NORMAL-SWITCH.                              
006200                                                                          
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT GRDWORK   ASSIGN TO DISK                                      
006600             VALUE OF FILE-ID 'GRDWORK.DAT'                               
006700             ORGANIZATION LINE SEQUENTIAL                                 
006800             FILE STATUS IS STATUS-GRD.                                   
006900                                                                          
007000     SELECT CRSEPRE   ASSIGN TO DISK                                      
007100             VALUE OF FILE-ID 'CRSEPRE.DAT'                               
007200             ORGANIZATION LINE SEQUENTIAL                                 
007300             FILE STATUS IS STATUS-PRE.                                   
007400                                                                          
007500     SELECT CRSEPOST  ASSIGN TO DISK                                      
007600             VALUE OF FILE-ID 'CRSEPOST.DAT'                              
007700             ORGANIZATION LINE SEQUENTIAL                                 
007800             FILE STATUS IS STATUS-PST.                                   
007900                                                                          
008000     SELECT SRTGRID   ASSIGN TO DISK                                      
008100             VALUE OF FILE-ID 'SRTGRID.DAT'.                              
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500*    REBUILT VERBATIM FROM TTSKED'S GRDWORK LAYOUT - NO COPYBOOK          
008600*    CONVENTION EXISTS ON THIS PROJECT.                                   
008700 FD  GRDWORK                                                              
008800     LABEL RECORD STANDARD                                                
008900     RECORD CONTAINS 180 CHARACTERS.                                      
009000 01  REG-GRDWORK.                                                         
009100     05  GW-SECTION-ID           PIC X(20).                               
009200     05  GW-DAY                  PIC 9(01).                               
009300     05  GW-SLOT                 PIC 9(02).                               
009400     05  GW-COURSE-CODE          PIC X(12).                               
009500     05  GW-COURSE-NAME          PIC X(40).                               
009600     05  GW-SESSION-TYPE         PIC X(09).                               
009700     05  GW-INSTRUCTORS          PIC X(60).                               
009800     05  GW-ROOM-IDS             PIC X(20).                               
009900     05  FILLER                  PIC X(16).                               
010000                                                                          
010100*    REBUILT VERBATIM FROM PREPOST'S OWN CRSEPRE RECORD - THE             
010200*    FIELD ORDER HERE MUST MATCH PREPOST.COB EXACTLY, THIS BEING          
010300*    A LINE SEQUENTIAL FILE READ BY COLUMN POSITION.                      
010400 FD  CRSEPRE                                                              
010500     LABEL RECORD STANDARD                                                
010600     RECORD CONTAINS 200 CHARACTERS.                                      
010700 01  REG-CRSEPRE.                                                         
010800     05  PX-COURSE-CODE          PIC X(12).                               
010900     05  PX-COURSE-NAME          PIC X(40).                               
011000     05  PX-SEMESTER             PIC 9(01).                               
011100     05  PX-DEPARTMENT           PIC X(08).                               
011200     05  PX-LTPSC                PIC X(12).                               
011300     05  PX-CREDITS              PIC 9(02).                               
011400     05  PX-INSTRUCTORS          PIC X(60).                               
011500     05  PX-REG-STUDENTS         PIC 9(04).                               
011600     05  PX-ELECTIVE-FLAG        PIC X(01).                               
011700     05  PX-HALF-SEM-FLAG        PIC X(01).                               
011800     05  PX-COMBINED-FLAG        PIC X(01).                               
011900     05  PX-PRE-POST-PREF        PIC X(12).                               
012000     05  PX-BASKET-CODE          PIC X(08).                               
012100     05  PX-L                    PIC 9(02).                               
012200     05  PX-T                    PIC 9(02).                               
012300     05  PX-P                    PIC 9(02).                               
012400     05  PX-IS-PSEUDO            PIC X(01).                               
012500     05  PX-PARENT-PSEUDO-NAME   PIC X(20).                               
012600     05  FILLER                  PIC X(11).                               
012700                                                                          
012800*    REBUILT VERBATIM FROM PREPOST'S OWN CRSEPOST RECORD.                 
012900 FD  CRSEPOST                                                             
013000     LABEL RECORD STANDARD                                                
013100     RECORD CONTAINS 200 CHARACTERS.                                      
013200 01  REG-CRSEPOST.                                                        
013300     05  PY-COURSE-CODE          PIC X(12).                               
013400     05  PY-COURSE-NAME          PIC X(40).                               
013500     05  PY-SEMESTER             PIC 9(01).                               
013600     05  PY-DEPARTMENT           PIC X(08).                               
013700     05  PY-LTPSC                PIC X(12).                               
013800     05  PY-CREDITS              PIC 9(02).                               
013900     05  PY-INSTRUCTORS          PIC X(60).                               
014000     05  PY-REG-STUDENTS         PIC 9(04).                               
014100     05  PY-ELECTIVE-FLAG        PIC X(01).                               
014200     05  PY-HALF-SEM-FLAG        PIC X(01).                               
014300     05  PY-COMBINED-FLAG        PIC X(01).                               
014400     05  PY-PRE-POST-PREF        PIC X(12).                               
014500     05  PY-BASKET-CODE          PIC X(08).                               
014600     05  PY-L                    PIC 9(02).                               
014700     05  PY-T                    PIC 9(02).                               
014800     05  PY-P                    PIC 9(02).                               
014900     05  PY-IS-PSEUDO            PIC X(01).                               
015000     05  PY-PARENT-PSEUDO-NAME   PIC X(20).                               
015100     05  FILLER                  PIC X(11).                               
015200                                                                          
015300*    SORT WORK FILE - CARRIES EACH GRDWORK CELL PLUS ITS DERIVED          
015400*    FIRST-INSTRUCTOR NAME SO THE SAME RECORD SHAPE SERVES THE            
015500*    SECTION, FACULTY AND ROOM PASSES.                                    
015600 SD  SRTGRID.                                                             
015700 01  SG-CELL.                                                             
015800     05  SG-SECTION-ID           PIC X(20).                               
015900     05  SG-INSTR1               PIC X(20).                               
016000     05  SG-ROOM-ID              PIC X(20).                               
016100     05  SG-DAY                  PIC 9(01).                               
016200     05  SG-SLOT                 PIC 9(02).                               
016300     05  SG-COURSE-CODE          PIC X(12).                               
016400     05  SG-COURSE-NAME          PIC X(40).                               
016500     05  SG-SESSION-TYPE         PIC X(09).                               
016600                                                                          
016700 WORKING-STORAGE SECTION.                                                 
016800 01  STATUS-GRD                  PIC X(02) VALUE SPACES.                  
016900     88  GRD-OK                  VALUE '00'.                              
017000     88  GRD-EOF                 VALUE '10'.                              
017100 01  STATUS-PRE                  PIC X(02) VALUE SPACES.                  
017200     88  PRE-OK                  VALUE '00'.                              
017300     88  PRE-EOF                 VALUE '10'.                              
017400 01  STATUS-PST                  PIC X(02) VALUE SPACES.                  
017500     88  PST-OK                  VALUE '00'.                              
017600     88  PST-EOF                 VALUE '10'.                              
017700                                                                          
017800 01  WS-RERUN-SWITCH             PIC X(01) VALUE SPACE.                   
017900 01  WS-NORMAL-SWITCH            PIC X(01) VALUE SPACE.                   
018000                                                                          
018100*    FINDING COUNTERS - THE FIRST FOUR GATE THE PASS/FAIL LINE;           
018200*    THE LAST TWO ARE LISTED BUT SUPPRESSED FROM THAT VERDICT.            
018300 01  WS-COUNTERS.                                                         
018400     05  WS-CNT-SLOT-CONFLICT    PIC 9(04) COMP VALUE ZERO.               
018500     05  WS-CNT-FAC-BREAK        PIC 9(04) COMP VALUE ZERO.               
018600     05  WS-CNT-DAILY-LIMIT      PIC 9(04) COMP VALUE ZERO.               
018700     05  WS-CNT-STUDENT-BREAK    PIC 9(04) COMP VALUE ZERO.               
018800     05  WS-CNT-LTPSC            PIC 9(04) COMP VALUE ZERO.               
018900     05  WS-CNT-ROOM-DBL         PIC 9(04) COMP VALUE ZERO.               
019000     05  WS-PRE-COUNT            PIC 9(03) COMP VALUE ZERO.               
019100     05  WS-POST-COUNT           PIC 9(03) COMP VALUE ZERO.               
019200                                                                          
019300*    IN-MEMORY COPIES OF THE PRE/POST COURSE TABLES, USED ONLY            
019400*    TO RE-DERIVE EACH COURSE'S SESSION-COUNT REQUIREMENT FOR THE         
019500*    LTPSC SHORTFALL CHECK.                                               
019600 01  WS-PRE-TAB.                                                          
019700     05  WS-PR-ENTRY OCCURS 300 TIMES.                                    
019800         10  WS-PR-CODE          PIC X(12).                               
019900         10  WS-PR-L             PIC 9(02).                               
020000         10  WS-PR-T             PIC 9(02).                               
020100         10  WS-PR-P             PIC 9(02).                               
020200         10  WS-PR-IS-PSEUDO     PIC X(01).                               
020300 01  WS-POST-TAB.                                                         
020400     05  WS-PO-ENTRY OCCURS 300 TIMES.                                    
020500         10  WS-PO-CODE          PIC X(12).                               
020600         10  WS-PO-L             PIC 9(02).                               
020700         10  WS-PO-T             PIC 9(02).                               
020800         10  WS-PO-P             PIC 9(02).                               
020900         10  WS-PO-IS-PSEUDO     PIC X(01).                               
021000                                                                          
021100*    ONE 54-SLOT COPY OF THE CURRENT SECTION/DAY OR FACULTY/DAY           
021200*    BEING AUDITED, REBUILT FROM THE SORTED GRDWORK CELLS.                
021300 01  WS-DAY-TAB.                                                          
021400     05  WS-DT-SLOT OCCURS 54 TIMES.                                      
021500         10  WS-DT-CODE          PIC X(12).                               
021600         10  WS-DT-TYPE          PIC X(09).                               
021700 01  WS-DAY-TAB-R REDEFINES WS-DAY-TAB.                                   
021800     05  WS-DT-BYTE              PIC X OCCURS 1134 TIMES.                 
021900                                                                          
022000*    DAILY-LIMIT SESSION-KEY TALLY, RESET EVERY SECTION/DAY.              
022100 01  WS-KEY-TAB.                                                          
022200     05  WS-KEY-COUNT            PIC 9(02) COMP VALUE ZERO.               
022300     05  WS-KEY-ENTRY OCCURS 20 TIMES.                                    
022400         10  WS-KEY-VALUE        PIC X(18).                               
022500         10  WS-KEY-TALLY        PIC 9(02) COMP.                          
022600                                                                          
022700*    LTPSC RUNNING TALLY FOR THE SECTION CURRENTLY IN VIEW.               
022800 01  WS-LTPSC-TAB.                                                        
022900     05  WS-LT-COUNT             PIC 9(02) COMP VALUE ZERO.               
023000     05  WS-LT-ENTRY OCCURS 30 TIMES.                                     
023100         10  WS-LT-CODE          PIC X(12).                               
023200         10  WS-LT-LECT          PIC 9(02) COMP.                          
023300         10  WS-LT-TUT           PIC 9(02) COMP.                          
023400         10  WS-LT-PRAC          PIC 9(02) COMP.                          
023500                                                                          
023600 01  WS-PREV-SECTION-ID          PIC X(20) VALUE SPACES.                  
023700 01  WS-PREV-INSTR1              PIC X(20) VALUE SPACES.                  
023800 01  WS-PREV-DAY                 PIC 9(01) VALUE ZERO.                    
023900 01  WS-FIRST-CELL-SW            PIC X(01) VALUE 'Y'.                     
024000                                                                          
024100 77  WS-SCAN-IX                  PIC 9(02) COMP VALUE ZERO.               
024200 77  WS-RUN-IX                   PIC 9(02) COMP VALUE ZERO.               
024300 01  WS-RUN-LEN                  PIC 9(02) COMP VALUE ZERO.               
024400 01  WS-EXPECT-LEN               PIC 9(02) COMP VALUE ZERO.               
024500 01  WS-KEY-IX                   PIC 9(02) COMP VALUE ZERO.               
024600 01  WS-KEY-FOUND-IX              PIC 9(02) COMP VALUE ZERO.              
024700 01  WS-LT-IX                    PIC 9(02) COMP VALUE ZERO.               
024800 01  WS-LT-FOUND-IX              PIC 9(02) COMP VALUE ZERO.               
024900 01  WS-PREV-END-SLOT            PIC 9(02) COMP VALUE ZERO.               
025000 01  WS-GAP-SLOTS                PIC 9(02) COMP VALUE ZERO.               
025100 01  WS-INSTR-SCAN-IX            PIC 9(02) COMP VALUE ZERO.               
025200 01  WS-CHAR-IX                  PIC 9(02) COMP VALUE ZERO.               
025300 01  WS-CUR-KEY                  PIC X(18) VALUE SPACES.                  
025400 01  WS-CUR-KEY-R REDEFINES WS-CUR-KEY PIC X(18).                         
025500 01  WS-EXP-LECT                 PIC 9(02) COMP VALUE ZERO.               
025600 01  WS-EXP-TUT                  PIC 9(02) COMP VALUE ZERO.               
025700 01  WS-EXP-PRAC                 PIC 9(02) COMP VALUE ZERO.               
025800 01  WS-ODD-REM                  PIC 9(02) COMP VALUE ZERO.               
025900 01  WS-LAST-PASS-ROOM           PIC X(20) VALUE SPACES.                  
026000 01  WS-LAST-PASS-DAY            PIC 9(01) VALUE ZERO.                    
026100 01  WS-LAST-PASS-SLOT           PIC 9(02) COMP VALUE ZERO.               
026200 01  WS-ROOM-FIRST-SW            PIC X(01) VALUE 'Y'.                     
026300                                                                          
026400 01  WS-TODAY-DATE                PIC 9(08) VALUE ZERO.                   
026500 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE PIC 9(06).                   
026600                                                                          
026700 PROCEDURE DIVISION.                                                      
026800*    DRIVES THE THREE SORT/AUDIT PASSES IN TURN AND PRINTS THE            
026900*    FINAL VERDICT.                                                       
027000 0000-MAINLINE.                                                           
027100     PERFORM 0050-OPEN-FILES THRU 0050-EXIT                               
027200     PERFORM 0060-LOAD-PRE-COURSES THRU 0060-EXIT                         
027300     PERFORM 0063-LOAD-POST-COURSES THRU 0063-EXIT                        
027400     PERFORM 0100-SECTION-PASS THRU 0100-EXIT                             
027500     PERFORM 0200-FACULTY-PASS THRU 0200-EXIT                             
027600     PERFORM 0300-ROOM-PASS THRU 0300-EXIT                                
027700     PERFORM 0900-PRINT-SUMMARY THRU 0900-EXIT                            
027800     CLOSE CRSEPRE CRSEPOST                                               
027900     CHAIN 'SECTREL.EXE'.                                                 
028000                                                                          
028100 0050-OPEN-FILES.                                                         
028200     OPEN INPUT CRSEPRE.                                                  
028300     IF NOT PRE-OK                                                        
028400         DISPLAY 'TTVALID-COB   CANNOT OPEN CRSEPRE FILE'                 
028500         STOP RUN.                                                        
028600     OPEN INPUT CRSEPOST.                                                 
028700     IF NOT PST-OK                                                        
028800         DISPLAY 'TTVALID-COB   CANNOT OPEN CRSEPOST FILE'                
028900         CLOSE CRSEPRE                                                    
029000         STOP RUN.                                                        
029100 0050-EXIT.                                                               
029200     EXIT.                                                                
029300                                                                          
029400*    LOADS A WORKING COPY OF CRSEPRE SO THE LTPSC CHECK CAN               
029500*    RE-DERIVE EACH COURSE'S SESSION-COUNT REQUIREMENT WITHOUT            
029600*    REREADING THE FILE FOR EVERY SECTION.                                
029700 0060-LOAD-PRE-COURSES.                                                   
029800     PERFORM 0061-READ-ONE-PRE THRU 0061-EXIT                             
029900         UNTIL PRE-EOF.                                                   
030000 0060-EXIT.                                                               
030100     EXIT.                                                                
030200                                                                          
030300 0061-READ-ONE-PRE.                                                       
030400     READ CRSEPRE                                                         
030500         AT END SET PRE-EOF TO TRUE                                       
030600         NOT AT END PERFORM 0062-STORE-PRE THRU 0062-EXIT.                
030700 0061-EXIT.                                                               
030800     EXIT.                                                                
030900                                                                          
031000 0062-STORE-PRE.                                                          
031100     ADD 1 TO WS-PRE-COUNT                                                
031200     IF WS-PRE-COUNT > 300                                                
031300         DISPLAY 'TTVALID-COB   PRE COURSE TABLE FULL'                    
031400         SUBTRACT 1 FROM WS-PRE-COUNT                                     
031500         GO TO 0062-EXIT.                                                 
031600     MOVE PX-COURSE-CODE TO WS-PR-CODE (WS-PRE-COUNT)                     
031700     MOVE PX-L           TO WS-PR-L (WS-PRE-COUNT)                        
031800     MOVE PX-T           TO WS-PR-T (WS-PRE-COUNT)                        
031900     MOVE PX-P           TO WS-PR-P (WS-PRE-COUNT)                        
032000     MOVE PX-IS-PSEUDO   TO WS-PR-IS-PSEUDO (WS-PRE-COUNT).               
032100 0062-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400 0063-LOAD-POST-COURSES.                                                  
032500     PERFORM 0064-READ-ONE-POST THRU 0064-EXIT                            
032600         UNTIL PST-EOF.                                                   
032700 0063-EXIT.                                                               
032800     EXIT.                                                                
032900                                                                          
033000 0064-READ-ONE-POST.                                                      
033100     READ CRSEPOST                                                        
033200         AT END SET PST-EOF TO TRUE                                       
033300         NOT AT END PERFORM 0065-STORE-POST THRU 0065-EXIT.               
033400 0064-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700 0065-STORE-POST.                                                         
033800     ADD 1 TO WS-POST-COUNT                                               
033900     IF WS-POST-COUNT > 300                                               
034000         DISPLAY 'TTVALID-COB   POST COURSE TABLE FULL'                   
034100         SUBTRACT 1 FROM WS-POST-COUNT                                    
034200         GO TO 0065-EXIT.                                                 
034300     MOVE PY-COURSE-CODE TO WS-PO-CODE (WS-POST-COUNT)                    
034400     MOVE PY-L           TO WS-PO-L (WS-POST-COUNT)                       
034500     MOVE PY-T           TO WS-PO-T (WS-POST-COUNT)                       
034600     MOVE PY-P           TO WS-PO-P (WS-POST-COUNT)                       
034700     MOVE PY-IS-PSEUDO   TO WS-PO-IS-PSEUDO (WS-POST-COUNT).              
034800 0065-EXIT.                                                               
034900     EXIT.                                                                
035000                                                                          
035100*    PASS 1 - SORTS GRDWORK BY SECTION/DAY/SLOT AND CHECKS                
035200*    STUDENT SLOT CONFLICTS, THE DAILY SESSION-KEY LIMIT, THE             
035300*    STUDENT BREAK RULE AND THE LTPSC SHORTFALL.                          
035400 0100-SECTION-PASS.                                                       
035500     SORT SRTGRID ASCENDING KEY SG-SECTION-ID SG-DAY SG-SLOT              
035600         INPUT PROCEDURE 0110-FEED-GRDWORK THRU 0110-EXIT                 
035700         OUTPUT PROCEDURE 0150-SCAN-SECTION THRU 0150-EXIT.               
035800 0100-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100*    FEEDS ONE SORT RECORD PER GRDWORK CELL, ADDING THE DERIVED           
036200*    FIRST-INSTRUCTOR NAME USED LATER BY THE FACULTY PASS.                
036300 0110-FEED-GRDWORK.                                                       
036400     OPEN INPUT GRDWORK.                                                  
036500     IF NOT GRD-OK                                                        
036600         DISPLAY 'TTVALID-COB   CANNOT OPEN GRDWORK FILE'                 
036700         STOP RUN.                                                        
036800     READ GRDWORK                                                         
036900         AT END SET GRD-EOF TO TRUE.                                      
037000     PERFORM 0112-RELEASE-ONE THRU 0112-EXIT                              
037100         UNTIL GRD-EOF.                                                   
037200     CLOSE GRDWORK.                                                       
037300 0110-EXIT.                                                               
037400     EXIT.                                                                
037500                                                                          
037600 0112-RELEASE-ONE.                                                        
037700     MOVE GW-SECTION-ID  TO SG-SECTION-ID                                 
037800     MOVE GW-DAY         TO SG-DAY                                        
037900     MOVE GW-SLOT        TO SG-SLOT                                       
038000     MOVE GW-COURSE-CODE TO SG-COURSE-CODE                                
038100     MOVE GW-COURSE-NAME TO SG-COURSE-NAME                                
038200     MOVE GW-SESSION-TYPE TO SG-SESSION-TYPE                              
038300     MOVE GW-ROOM-IDS    TO SG-ROOM-ID                                    
038400     PERFORM 0114-DERIVE-INSTR1 THRU 0114-EXIT                            
038500     RELEASE SG-CELL                                                      
038600     READ GRDWORK                                                         
038700         AT END SET GRD-EOF TO TRUE.                                      
038800 0112-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100*    TAKES THE FIRST COMMA-DELIMITED NAME OUT OF                          
039200*    GW-INSTRUCTORS - THE SAME SIMPLIFICATION TTSKED MAKES WHEN           
039300*    IT GRID-CHECKS ONLY THE FIRST-NAMED INSTRUCTOR.                      
039400 0114-DERIVE-INSTR1.                                                      
039500     MOVE SPACES TO SG-INSTR1                                             
039600     MOVE ZERO TO WS-INSTR-SCAN-IX                                        
039700     PERFORM 0116-SCAN-INSTR-CHAR THRU 0116-EXIT                          
039800         VARYING WS-CHAR-IX FROM 1 BY 1                                   
039900         UNTIL WS-CHAR-IX > 60                                            
040000         OR GW-INSTRUCTORS (WS-CHAR-IX:1) = ','.                          
040100 0114-EXIT.                                                               
040200     EXIT.                                                                
040300                                                                          
040400 0116-SCAN-INSTR-CHAR.                                                    
040500     IF GW-INSTRUCTORS (WS-CHAR-IX:1) = ','                               
040600         GO TO 0116-EXIT.                                                 
040700     IF WS-INSTR-SCAN-IX < 20                                             
040800         ADD 1 TO WS-INSTR-SCAN-IX                                        
040900         MOVE GW-INSTRUCTORS (WS-CHAR-IX:1) TO                            
041000             SG-INSTR1 (WS-INSTR-SCAN-IX:1).                              
041100 0116-EXIT.                                                               
041200     EXIT.                                                                
041300                                                                          
041400*    ONE RETURN PER SORTED CELL; A BOUNDARY ON SECTION-ID OR DAY          
041500*    CLOSES OUT THE PRIOR DAY'S CHECKS, AND A BOUNDARY ON                 
041600*    SECTION-ID ALONE ALSO CLOSES OUT THE LTPSC SHORTFALL CHECK.          
041700 0150-SCAN-SECTION.                                                       
041800     MOVE 'Y' TO WS-FIRST-CELL-SW                                         
041900     PERFORM 0155-START-DAY THRU 0155-EXIT                                
042000     RETURN SRTGRID AT END GO TO 0158-FLUSH-SECTION.                      
042100 0152-SCAN-LOOP.                                                          
042200     IF WS-FIRST-CELL-SW = 'Y'                                            
042300         MOVE SG-SECTION-ID TO WS-PREV-SECTION-ID                         
042400         MOVE SG-DAY TO WS-PREV-DAY                                       
042500         MOVE 'N' TO WS-FIRST-CELL-SW                                     
042600     ELSE                                                                 
042700         IF SG-SECTION-ID NOT = WS-PREV-SECTION-ID                        
042800             PERFORM 0160-CHECK-DAY THRU 0160-EXIT                        
042900             PERFORM 0170-CHECK-LTPSC THRU 0170-EXIT                      
043000             PERFORM 0155-START-DAY THRU 0155-EXIT                        
043100             MOVE SG-SECTION-ID TO WS-PREV-SECTION-ID                     
043200             MOVE SG-DAY TO WS-PREV-DAY                                   
043300         ELSE                                                             
043400             IF SG-DAY NOT = WS-PREV-DAY                                  
043500                 PERFORM 0160-CHECK-DAY THRU 0160-EXIT                    
043600                 PERFORM 0155-START-DAY THRU 0155-EXIT                    
043700                 MOVE SG-DAY TO WS-PREV-DAY.                              
043800     PERFORM 0158-STORE-CELL THRU 0158-EXIT                               
043900     RETURN SRTGRID AT END GO TO 0158-FLUSH-SECTION.                      
044000     GO TO 0152-SCAN-LOOP.                                                
044100 0158-FLUSH-SECTION.                                                      
044200     PERFORM 0160-CHECK-DAY THRU 0160-EXIT                                
044300     PERFORM 0170-CHECK-LTPSC THRU 0170-EXIT.                             
044400 0150-EXIT.                                                               
044500     EXIT.                                                                
044600                                                                          
044700*    CLEARS THE 54-SLOT WORKING COPY OF THE DAY ABOUT TO BE               
044800*    SCANNED.                                                             
044900 0155-START-DAY.                                                          
045000     PERFORM 0156-CLEAR-BYTE THRU 0156-EXIT                               
045100         VARYING WS-SCAN-IX FROM 1 BY 1                                   
045200         UNTIL WS-SCAN-IX > 1134.                                         
045300 0155-EXIT.                                                               
045400     EXIT.                                                                
045500                                                                          
045600 0156-CLEAR-BYTE.                                                         
045700     MOVE SPACE TO WS-DT-BYTE (WS-SCAN-IX).                               
045800 0156-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100*    DROPS THE CURRENT SORTED CELL INTO THE DAY TABLE AND ROLLS           
046200*    IT INTO THE SECTION'S RUNNING LTPSC TALLY WHEN IT IS A               
046300*    SESSION START (PREDECESSOR SLOT DIFFERS).                            
046400 0158-STORE-CELL.                                                         
046500     MOVE SG-COURSE-CODE TO WS-DT-CODE (SG-SLOT)                          
046600     MOVE SG-SESSION-TYPE TO WS-DT-TYPE (SG-SLOT)                         
046700     IF SG-SLOT = 1                                                       
046800         PERFORM 0172-TALLY-LTPSC THRU 0172-EXIT                          
046900         GO TO 0158-EXIT.                                                 
047000     IF WS-DT-CODE (SG-SLOT - 1) NOT = SG-COURSE-CODE                     
047100             OR WS-DT-TYPE (SG-SLOT - 1) NOT = SG-SESSION-TYPE            
047200         PERFORM 0172-TALLY-LTPSC THRU 0172-EXIT.                         
047300 0158-EXIT.                                                               
047400     EXIT.                                                                
047500                                                                          
047600*    AT SECTION/DAY END, WALKS THE 54-SLOT DAY TABLE ONCE,                
047700*    RUNNING THE SLOT-CONFLICT, DAILY-LIMIT AND STUDENT-BREAK             
047800*    CHECKS AT EACH SESSION START.                                        
047900 0160-CHECK-DAY.                                                          
048000     MOVE ZERO TO WS-KEY-COUNT                                            
048100     PERFORM 0162-CHECK-ONE-SLOT THRU 0162-EXIT                           
048200         VARYING WS-SCAN-IX FROM 1 BY 1                                   
048300         UNTIL WS-SCAN-IX > 54.                                           
048400 0160-EXIT.                                                               
048500     EXIT.                                                                
048600                                                                          
048700 0162-CHECK-ONE-SLOT.                                                     
048800     IF WS-DT-CODE (WS-SCAN-IX) = SPACES                                  
048900         GO TO 0162-EXIT.                                                 
049000     IF WS-SCAN-IX > 1                                                    
049100         IF WS-DT-CODE (WS-SCAN-IX - 1) = WS-DT-CODE (WS-SCAN-IX)         
049200                 AND WS-DT-TYPE (WS-SCAN-IX - 1) =                        
049300                     WS-DT-TYPE (WS-SCAN-IX)                              
049400             GO TO 0162-EXIT.                                             
049500*    A SESSION START - DERIVE ITS EXPECTED RUN LENGTH AND CHECK           
049600*    THE CELLS, THE DAILY-LIMIT KEY AND THE FOLLOWING BREAK.              
049700     MOVE ZERO TO WS-EXPECT-LEN                                           
049800     IF WS-DT-TYPE (WS-SCAN-IX) = 'lecture  '                             
049900         MOVE 9 TO WS-EXPECT-LEN.                                         
050000     IF WS-DT-TYPE (WS-SCAN-IX) = 'tutorial '                             
050100         MOVE 6 TO WS-EXPECT-LEN.                                         
050200     IF WS-DT-TYPE (WS-SCAN-IX) = 'practical'                             
050300         MOVE 12 TO WS-EXPECT-LEN.                                        
050400     IF WS-DT-TYPE (WS-SCAN-IX) = 'break    '                             
050500         GO TO 0162-EXIT.                                                 
050600     IF WS-EXPECT-LEN = ZERO                                              
050700         GO TO 0162-EXIT.                                                 
050800     PERFORM 0164-CHECK-RUN THRU 0164-EXIT                                
050900     PERFORM 0166-CHECK-DAILY-LIMIT THRU 0166-EXIT                        
051000     PERFORM 0168-CHECK-STUDENT-BREAK THRU 0168-EXIT.                     
051100 0162-EXIT.                                                               
051200     EXIT.                                                                
051300                                                                          
051400*    VERIFIES THE NEXT WS-EXPECT-LEN-1 CELLS MATCH THE SESSION            
051500*    START; A SHORT RUN MEANS THE GRID WAS CORRUPTED SOMEWHERE            
051600*    BETWEEN BOOKING AND THE GRID WORK FILE.                              
051700 0164-CHECK-RUN.                                                          
051800     MOVE 1 TO WS-RUN-LEN                                                 
051900     PERFORM 0165-EXTEND-RUN THRU 0165-EXIT                               
052000         VARYING WS-RUN-IX FROM WS-SCAN-IX + 1 BY 1                       
052100         UNTIL WS-RUN-IX > 54                                             
052200         OR WS-DT-CODE (WS-RUN-IX) NOT = WS-DT-CODE (WS-SCAN-IX)          
052300         OR WS-DT-TYPE (WS-RUN-IX) NOT = WS-DT-TYPE (WS-SCAN-IX).         
052400     IF WS-RUN-LEN NOT = WS-EXPECT-LEN                                    
052500         ADD 1 TO WS-CNT-SLOT-CONFLICT                                    
052600         DISPLAY 'TTVALID-COB   STUDENT SLOT CONFLICT - '                 
052700                 WS-PREV-SECTION-ID ' DAY ' WS-PREV-DAY                   
052800                 ' SLOT ' WS-SCAN-IX ' ' WS-DT-CODE (WS-SCAN-IX).         
052900 0164-EXIT.                                                               
053000     EXIT.                                                                
053100                                                                          
053200 0165-EXTEND-RUN.                                                         
053300     ADD 1 TO WS-RUN-LEN.                                                 
053400 0165-EXIT.                                                               
053500     EXIT.                                                                
053600                                                                          
053700*    TALLIES THIS SESSION'S DAILY-LIMIT KEY (CODE_CLASS OR                
053800*    CODE_LAB) AND REPORTS ANY KEY SEEN MORE THAN ONCE TODAY.             
053900 0166-CHECK-DAILY-LIMIT.                                                  
054000     MOVE SPACES TO WS-CUR-KEY                                            
054100     IF WS-DT-TYPE (WS-SCAN-IX) = 'practical'                             
054200         STRING WS-DT-CODE (WS-SCAN-IX) DELIMITED SPACE                   
054300                 '_LAB' DELIMITED SIZE INTO WS-CUR-KEY                    
054400     ELSE                                                                 
054500         STRING WS-DT-CODE (WS-SCAN-IX) DELIMITED SPACE                   
054600                 '_CLASS' DELIMITED SIZE INTO WS-CUR-KEY.                 
054700     MOVE ZERO TO WS-KEY-FOUND-IX                                         
054800     PERFORM 0167-SCAN-KEY THRU 0167-EXIT                                 
054900         VARYING WS-KEY-IX FROM 1 BY 1                                    
055000         UNTIL WS-KEY-IX > WS-KEY-COUNT.                                  
055100     IF WS-KEY-FOUND-IX = ZERO                                            
055200         ADD 1 TO WS-KEY-COUNT                                            
055300         IF WS-KEY-COUNT > 20                                             
055400             DISPLAY 'TTVALID-COB   DAILY-LIMIT KEY TABLE FULL'           
055500             SUBTRACT 1 FROM WS-KEY-COUNT                                 
055600             GO TO 0166-EXIT.                                             
055700         MOVE WS-CUR-KEY TO WS-KEY-VALUE (WS-KEY-COUNT)                   
055800         MOVE 1 TO WS-KEY-TALLY (WS-KEY-COUNT)                            
055900     ELSE                                                                 
056000         ADD 1 TO WS-KEY-TALLY (WS-KEY-FOUND-IX)                          
056100         IF WS-KEY-TALLY (WS-KEY-FOUND-IX) > 1                            
056200             ADD 1 TO WS-CNT-DAILY-LIMIT                                  
056300             DISPLAY 'TTVALID-COB   DAILY LIMIT EXCEEDED - '              
056400                     WS-PREV-SECTION-ID ' DAY ' WS-PREV-DAY               
056500                     ' ' WS-CUR-KEY.                                      
056600 0166-EXIT.                                                               
056700     EXIT.                                                                
056800                                                                          
056900 0167-SCAN-KEY.                                                           
057000     IF WS-KEY-VALUE (WS-KEY-IX) = WS-CUR-KEY                             
057100         MOVE WS-KEY-IX TO WS-KEY-FOUND-IX.                               
057200 0167-EXIT.                                                               
057300     EXIT.                                                                
057400                                                                          
057500*    A SESSION THAT DOES NOT END AT THE LAST SLOT OF THE DAY OR           
057600*    AT THE LUNCH BOUNDARY MUST BE FOLLOWED BY A BREAK-MARKED             
057700*    CELL.                                                                
057800 0168-CHECK-STUDENT-BREAK.                                                
057900     COMPUTE WS-PREV-END-SLOT =                                           
058000         WS-SCAN-IX + WS-EXPECT-LEN - 1                                   
058100     IF WS-PREV-END-SLOT = 54                                             
058200         GO TO 0168-EXIT.                                                 
058300     IF WS-PREV-END-SLOT = 20 OR WS-PREV-END-SLOT = 23                    
058400             OR WS-PREV-END-SLOT = 26                                     
058500         GO TO 0168-EXIT.                                                 
058600     IF WS-DT-TYPE (WS-PREV-END-SLOT + 1) NOT = 'break    '               
058700         ADD 1 TO WS-CNT-STUDENT-BREAK                                    
058800         DISPLAY 'TTVALID-COB   MISSING STUDENT BREAK - '                 
058900                 WS-PREV-SECTION-ID ' DAY ' WS-PREV-DAY                   
059000                 ' SLOT ' WS-PREV-END-SLOT.                               
059100 0168-EXIT.                                                               
059200     EXIT.                                                                
059300                                                                          
059400*    ADDS THE CURRENT SESSION START TO THE SECTION'S RUNNING              
059500*    LTPSC TALLY, OPENING A NEW COURSE ENTRY IF NEEDED.                   
059600 0172-TALLY-LTPSC.                                                        
059700     IF WS-DT-TYPE (SG-SLOT) NOT = 'lecture  '                            
059800             AND WS-DT-TYPE (SG-SLOT) NOT = 'tutorial '                   
059900             AND WS-DT-TYPE (SG-SLOT) NOT = 'practical'                   
060000         GO TO 0172-EXIT.                                                 
060100     MOVE ZERO TO WS-LT-FOUND-IX                                          
060200     PERFORM 0173-SCAN-LTPSC THRU 0173-EXIT                               
060300         VARYING WS-LT-IX FROM 1 BY 1                                     
060400         UNTIL WS-LT-IX > WS-LT-COUNT.                                    
060500     IF WS-LT-FOUND-IX = ZERO                                             
060600         ADD 1 TO WS-LT-COUNT                                             
060700         IF WS-LT-COUNT > 30                                              
060800             DISPLAY 'TTVALID-COB   LTPSC TABLE FULL'                     
060900             SUBTRACT 1 FROM WS-LT-COUNT                                  
061000             GO TO 0172-EXIT.                                             
061100         MOVE SG-COURSE-CODE TO WS-LT-CODE (WS-LT-COUNT)                  
061200         MOVE ZERO TO WS-LT-LECT (WS-LT-COUNT)                            
061300         MOVE ZERO TO WS-LT-TUT (WS-LT-COUNT)                             
061400         MOVE ZERO TO WS-LT-PRAC (WS-LT-COUNT)                            
061500         MOVE WS-LT-COUNT TO WS-LT-FOUND-IX.                              
061600     IF WS-DT-TYPE (SG-SLOT) = 'lecture  '                                
061700         ADD 1 TO WS-LT-LECT (WS-LT-FOUND-IX).                            
061800     IF WS-DT-TYPE (SG-SLOT) = 'tutorial '                                
061900         ADD 1 TO WS-LT-TUT (WS-LT-FOUND-IX).                             
062000     IF WS-DT-TYPE (SG-SLOT) = 'practical'                                
062100         ADD 1 TO WS-LT-PRAC (WS-LT-FOUND-IX).                            
062200 0172-EXIT.                                                               
062300     EXIT.                                                                
062400                                                                          
062500 0173-SCAN-LTPSC.                                                         
062600     IF WS-LT-CODE (WS-LT-IX) = SG-COURSE-CODE                            
062700         MOVE WS-LT-IX TO WS-LT-FOUND-IX.                                 
062800 0173-EXIT.                                                               
062900     EXIT.                                                                
063000                                                                          
063100*    COMPARES THE SECTION'S RUNNING LTPSC TALLY AGAINST EACH              
063200*    COURSE'S SESSION-COUNT REQUIREMENT (PSEUDO-COURSES EXCLUDED -        
063300*    THEY CARRY NO FIXED L/T/P OF THEIR OWN).                             
063400 0170-CHECK-LTPSC.                                                        
063500     PERFORM 0174-CHECK-ONE-COURSE THRU 0174-EXIT                         
063600         VARYING WS-LT-IX FROM 1 BY 1                                     
063700         UNTIL WS-LT-IX > WS-LT-COUNT.                                    
063800     MOVE ZERO TO WS-LT-COUNT.                                            
063900 0170-EXIT.                                                               
064000     EXIT.                                                                
064100                                                                          
064200 0174-CHECK-ONE-COURSE.                                                   
064300     MOVE ZERO TO WS-EXP-LECT                                             
064400     MOVE ZERO TO WS-EXP-TUT                                              
064500     MOVE ZERO TO WS-EXP-PRAC                                             
064600     IF WS-PREV-SECTION-ID (1:4) = 'CSE-'                                 
064700         MOVE WS-PREV-SECTION-ID TO WS-PREV-SECTION-ID.                   
064800     IF WS-PREV-SECTION-ID (6:4) = 'POST'                                 
064900             OR WS-PREV-SECTION-ID (9:4) = 'POST'                         
065000         PERFORM 0176-EXPECT-FROM-POST THRU 0176-EXIT                     
065100     ELSE                                                                 
065200         PERFORM 0178-EXPECT-FROM-PRE THRU 0178-EXIT.                     
065300     IF WS-LT-LECT (WS-LT-IX) NOT = WS-EXP-LECT                           
065400             OR WS-LT-TUT (WS-LT-IX) NOT = WS-EXP-TUT                     
065500             OR WS-LT-PRAC (WS-LT-IX) NOT = WS-EXP-PRAC                   
065600         ADD 1 TO WS-CNT-LTPSC                                            
065700         DISPLAY 'TTVALID-COB   LTPSC SHORTFALL - '                       
065800                 WS-PREV-SECTION-ID ' ' WS-LT-CODE (WS-LT-IX)             
065900                 ' GOT ' WS-LT-LECT (WS-LT-IX)                            
066000                 WS-LT-TUT (WS-LT-IX) WS-LT-PRAC (WS-LT-IX)               
066100                 ' WANT ' WS-EXP-LECT WS-EXP-TUT WS-EXP-PRAC.             
066200 0174-EXIT.                                                               
066300     EXIT.                                                                
066400                                                                          
066500 0176-EXPECT-FROM-POST.                                                   
066600     PERFORM 0177-SCAN-POST THRU 0177-EXIT                                
066700         VARYING WS-SCAN-IX FROM 1 BY 1                                   
066800         UNTIL WS-SCAN-IX > WS-POST-COUNT.                                
066900 0176-EXIT.                                                               
067000     EXIT.                                                                
067100                                                                          
067200 0177-SCAN-POST.                                                          
067300     IF WS-PO-CODE (WS-SCAN-IX) = WS-LT-CODE (WS-LT-IX)                   
067400         IF WS-PO-IS-PSEUDO (WS-SCAN-IX) NOT = 'Y'                        
067500             PERFORM 0180-CALC-EXPECT THRU 0180-EXIT.                     
067600 0177-EXIT.                                                               
067700     EXIT.                                                                
067800                                                                          
067900 0178-EXPECT-FROM-PRE.                                                    
068000     PERFORM 0179-SCAN-PRE THRU 0179-EXIT                                 
068100         VARYING WS-SCAN-IX FROM 1 BY 1                                   
068200         UNTIL WS-SCAN-IX > WS-PRE-COUNT.                                 
068300 0178-EXIT.                                                               
068400     EXIT.                                                                
068500                                                                          
068600 0179-SCAN-PRE.                                                           
068700     IF WS-PR-CODE (WS-SCAN-IX) = WS-LT-CODE (WS-LT-IX)                   
068800         IF WS-PR-IS-PSEUDO (WS-SCAN-IX) NOT = 'Y'                        
068900             MOVE WS-PR-L (WS-SCAN-IX) TO WS-ODD-REM                      
069000             PERFORM 0181-CALC-EXPECT-PRE THRU 0181-EXIT.                 
069100 0179-EXIT.                                                               
069200     EXIT.                                                                
069300                                                                          
069400*    SESSION-COUNT RULE, RECOMPUTED INDEPENDENTLY FROM THE POST           
069500*    COURSE TABLE ROW MATCHED BY 0177-SCAN-POST.                          
069600 0180-CALC-EXPECT.                                                        
069700     IF WS-PO-L (WS-SCAN-IX) = 2 OR WS-PO-L (WS-SCAN-IX) = 3              
069800         MOVE 2 TO WS-EXP-LECT                                            
069900     ELSE                                                                 
070000         IF WS-PO-L (WS-SCAN-IX) = 1                                      
070100             MOVE 1 TO WS-EXP-TUT.                                        
070200     ADD WS-PO-T (WS-SCAN-IX) TO WS-EXP-TUT                               
070300     IF WS-PO-P (WS-SCAN-IX) NOT = ZERO                                   
070400         DIVIDE WS-PO-P (WS-SCAN-IX) BY 2                                 
070500             GIVING WS-EXP-PRAC REMAINDER WS-ODD-REM                      
070600         IF WS-ODD-REM NOT = ZERO                                         
070700             ADD 1 TO WS-EXP-PRAC.                                        
070800 0180-EXIT.                                                               
070900     EXIT.                                                                
071000                                                                          
071100*    SAME SESSION-COUNT RULE, RECOMPUTED FROM THE PRE COURSE              
071200*    TABLE ROW MATCHED BY 0179-SCAN-PRE.                                  
071300 0181-CALC-EXPECT-PRE.                                                    
071400     IF WS-PR-L (WS-SCAN-IX) = 2 OR WS-PR-L (WS-SCAN-IX) = 3              
071500         MOVE 2 TO WS-EXP-LECT                                            
071600     ELSE                                                                 
071700         IF WS-PR-L (WS-SCAN-IX) = 1                                      
071800             MOVE 1 TO WS-EXP-TUT.                                        
071900     ADD WS-PR-T (WS-SCAN-IX) TO WS-EXP-TUT                               
072000     IF WS-PR-P (WS-SCAN-IX) NOT = ZERO                                   
072100         DIVIDE WS-PR-P (WS-SCAN-IX) BY 2                                 
072200             GIVING WS-EXP-PRAC REMAINDER WS-ODD-REM                      
072300         IF WS-ODD-REM NOT = ZERO                                         
072400             ADD 1 TO WS-EXP-PRAC.                                        
072500 0181-EXIT.                                                               
072600     EXIT.                                                                
072700                                                                          
072800*    PASS 2 - SORTS GRDWORK BY FIRST INSTRUCTOR/DAY/SLOT AND              
072900*    CHECKS THE THREE-SLOT FACULTY GAP RULE.                              
073000 0200-FACULTY-PASS.                                                       
073100     SORT SRTGRID ASCENDING KEY SG-INSTR1 SG-DAY SG-SLOT                  
073200         INPUT PROCEDURE 0110-FEED-GRDWORK THRU 0110-EXIT                 
073300         OUTPUT PROCEDURE 0250-SCAN-FACULTY THRU 0250-EXIT.               
073400 0200-EXIT.                                                               
073500     EXIT.                                                                
073600                                                                          
073700 0250-SCAN-FACULTY.                                                       
073800     MOVE SPACES TO WS-PREV-INSTR1                                        
073900     MOVE ZERO TO WS-PREV-END-SLOT                                        
074000     RETURN SRTGRID AT END GO TO 0250-EXIT.                               
074100 0252-SCAN-LOOP.                                                          
074200     IF SG-INSTR1 = SPACES                                                
074300         GO TO 0254-NEXT.                                                 
074400     IF SG-SESSION-TYPE = 'break    '                                     
074500         GO TO 0254-NEXT.                                                 
074600     IF SG-SLOT = 1                                                       
074700         GO TO 0256-SESSION-START.                                        
074800     IF WS-DT-CODE (1) = SG-COURSE-CODE                                   
074900         GO TO 0254-NEXT.                                                 
075000 0256-SESSION-START.                                                      
075100*    A SESSION START FOR THIS FACULTY MEMBER - IF THIS IS NOT             
075200*    THE FIRST SESSION OF THE DAY FOR THIS FACULTY MEMBER, THE            
075300*    GAP SINCE THE PREVIOUS ONE ENDED MUST BE AT LEAST 3 SLOTS.           
075400     IF SG-INSTR1 = WS-PREV-INSTR1 AND SG-DAY = WS-PREV-DAY               
075500         COMPUTE WS-GAP-SLOTS = SG-SLOT - WS-PREV-END-SLOT - 1            
075600         IF WS-GAP-SLOTS < 3                                              
075700             ADD 1 TO WS-CNT-FAC-BREAK                                    
075800             DISPLAY 'TTVALID-COB   FACULTY BREAK VIOLATION - '           
075900                     SG-INSTR1 ' DAY ' SG-DAY ' SLOT ' SG-SLOT.           
076000     MOVE WS-DT-TYPE (1) TO WS-DT-TYPE (1).                               
076100 0254-NEXT.                                                               
076200     MOVE SG-INSTR1 TO WS-PREV-INSTR1                                     
076300     MOVE SG-DAY TO WS-PREV-DAY                                           
076400     IF SG-SESSION-TYPE NOT = 'break    ' AND SG-INSTR1 NOT =             
076500         SPACES                                                           
076600         COMPUTE WS-PREV-END-SLOT = SG-SLOT.                              
076700     RETURN SRTGRID AT END GO TO 0250-EXIT.                               
076800     GO TO 0252-SCAN-LOOP.                                                
076900 0250-EXIT.                                                               
077000     EXIT.                                                                
077100                                                                          
077200*    PASS 3 - SORTS GRDWORK BY ROOM/DAY/SLOT AND LISTS ANY SLOT           
077300*    CLAIMED BY MORE THAN ONE SECTION.  ROOMS CODED TBD (A                
077400*    PLACEHOLDER NEVER ACTUALLY WRITTEN BY TTSKED, BUT GUARDED            
077500*    HERE IN CASE A FUTURE RELEASE OF THE PLACEMENT LOGIC USES            
077600*    ONE) ARE SKIPPED.                                                    
077700 0300-ROOM-PASS.                                                          
077800     SORT SRTGRID ASCENDING KEY SG-ROOM-ID SG-DAY SG-SLOT                 
077900         INPUT PROCEDURE 0110-FEED-GRDWORK THRU 0110-EXIT                 
078000         OUTPUT PROCEDURE 0350-SCAN-ROOM THRU 0350-EXIT.                  
078100 0300-EXIT.                                                               
078200     EXIT.                                                                
078300                                                                          
078400 0350-SCAN-ROOM.                                                          
078500     MOVE 'Y' TO WS-ROOM-FIRST-SW                                         
078600     RETURN SRTGRID AT END GO TO 0350-EXIT.                               
078700 0352-SCAN-LOOP.                                                          
078800     IF SG-ROOM-ID = SPACES OR SG-ROOM-ID = 'TBD'                         
078900         GO TO 0354-NEXT.                                                 
079000     IF WS-ROOM-FIRST-SW = 'N'                                            
079100         IF SG-ROOM-ID = WS-LAST-PASS-ROOM                                
079200                 AND SG-DAY = WS-LAST-PASS-DAY                            
079300                 AND SG-SLOT = WS-LAST-PASS-SLOT                          
079400             ADD 1 TO WS-CNT-ROOM-DBL                                     
079500             DISPLAY 'TTVALID-COB   ROOM DOUBLE-BOOKED - '                
079600                     SG-ROOM-ID ' DAY ' SG-DAY ' SLOT ' SG-SLOT.          
079700 0354-NEXT.                                                               
079800     MOVE SG-ROOM-ID TO WS-LAST-PASS-ROOM                                 
079900     MOVE SG-DAY TO WS-LAST-PASS-DAY                                      
080000     MOVE SG-SLOT TO WS-LAST-PASS-SLOT                                    
080100     MOVE 'N' TO WS-ROOM-FIRST-SW                                         
080200     RETURN SRTGRID AT END GO TO 0350-EXIT.                               
080300     GO TO 0352-SCAN-LOOP.                                                
080400 0350-EXIT.                                                               
080500     EXIT.                                                                
080600                                                                          
080700*    PRINTS THE COUNT FOR EACH OF THE SIX CHECKS AND THE OVERALL          
080800*    VERDICT, WHICH IGNORES THE LTPSC AND ROOM-DOUBLE-BOOKING             
080900*    COUNTS PER CR0005/CR0006.                                            
081000 0900-PRINT-SUMMARY.                                                      
081100     DISPLAY 'TTVALID-COB   ------------------------------'               
081200     DISPLAY 'TTVALID-COB   VALIDATION REPORT'                            
081300     DISPLAY 'TTVALID-COB   STUDENT SLOT CONFLICTS  - '                   
081400             WS-CNT-SLOT-CONFLICT                                         
081500     DISPLAY 'TTVALID-COB   FACULTY BREAK VIOLATIONS - '                  
081600             WS-CNT-FAC-BREAK                                             
081700     DISPLAY 'TTVALID-COB   DAILY LIMIT VIOLATIONS  - '                   
081800             WS-CNT-DAILY-LIMIT                                           
081900     DISPLAY 'TTVALID-COB   MISSING STUDENT BREAKS  - '                   
082000             WS-CNT-STUDENT-BREAK                                         
082100     DISPLAY 'TTVALID-COB   LTPSC SHORTFALLS (INFO) - '                   
082200             WS-CNT-LTPSC                                                 
082300     DISPLAY 'TTVALID-COB   ROOM DOUBLE-BOOKS (INFO)- '                   
082400             WS-CNT-ROOM-DBL                                              
082500     IF WS-CNT-SLOT-CONFLICT = ZERO AND WS-CNT-FAC-BREAK = ZERO           
082600             AND WS-CNT-DAILY-LIMIT = ZERO AND                            
082700             WS-CNT-STUDENT-BREAK = ZERO                                  
082800         DISPLAY 'TTVALID-COB   RUN STATUS - PASS'                        
082900     ELSE                                                                 
083000         DISPLAY 'TTVALID-COB   RUN STATUS - FAIL'.                       
083100 0900-EXIT.                                                               
083200     EXIT.                                                                
083300                                                                          
083400                                                                          
